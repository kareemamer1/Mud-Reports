000100******************************************************MDEVT
000200*                                                      *MDEVT
000300*   RECORD DEFINITION FOR DETECTED EVENTS OUTPUT FILE  *MDEVT
000400*        WRITTEN BY MDEVNT0, ORDER DATE/SEVERITY       *MDEVT
000500*                                                      *MDEVT
000600******************************************************MDEVT
000700*                                                           MDEVT
000800*    29/10/25 VBC - CREATED.                                MDEVT
000900*    16/11/25 VBC - GENERIC PREV/CURR/DELTA/PCT VALUE       MDEVT
001000*                   FIELDS ADDED SO ONE RECORD LAYOUT       MDEVT
001100*                   SERVES ALL 18 DETECTOR RULES.           MDEVT
001200*    02/02/26 VBC - ONE MORE RELATED-ID OCCURANCE = 5.       MDEVT
001300*                                                           MDEVT
001400 01  MD-EVENT-RECORD.                                       MDEVT
001500     03  MDV-EVENT-ID              PIC X(60).                MDEVT
001600     03  MDV-EVENT-TYPE            PIC X(22).                MDEVT
001700     03  MDV-SEVERITY              PIC X(6).                 MDEVT
001800     03  MDV-EVENT-DATE            PIC X(10).                MDEVT
001900     03  MDV-TITLE                 PIC X(40).                MDEVT
002000     03  MDV-DESCRIPTION           PIC X(120).                MDEVT
002100     03  MDV-DETAIL                PIC X(20).                 MDEVT
002200     03  MDV-DIRECTION             PIC X(4).                  MDEVT
002300     03  MDV-PREV-VALUE            PIC S9(5)V99  COMP-3.       MDEVT
002400     03  MDV-CURR-VALUE            PIC S9(5)V99  COMP-3.       MDEVT
002500     03  MDV-DELTA-VALUE           PIC S9(5)V99  COMP-3.       MDEVT
002600     03  MDV-PCT-VALUE             PIC S9(3)V99  COMP-3.       MDEVT
002700     03  MDV-RELATED-GRP           OCCURS 5.                   MDEVT
002800         05  MDV-RELATED-ID        PIC X(60).                  MDEVT
002900     03  FILLER                    PIC X(10).                  MDEVT
003000*                                                           MDEVT
