000100******************************************************MDSMP
000200*                                                      *MDSMP
000300*   RECORD DEFINITION FOR MUD PROPERTY SAMPLE FILE     *MDSMP
000400*        ONE ROW PER JOB-ID/DATE/SAMPLE TIME           *MDSMP
000500*                                                      *MDSMP
000600******************************************************MDSMP
000700*                                                           MDSMP
000800*    28/10/25 VBC - CREATED.                                MDSMP
000900*    14/11/25 VBC - SAND FIELD CHANGED FROM NUMERIC TO       MDSMP
001000*                   DISPLAY TEXT - LAB USES COMMA FOR        MDSMP
001100*                   DECIMAL POINT ON SOME RIGS.              MDSMP
001200*    02/12/25 VBC - ALL NUMERIC FIELDS LEFT AS DISPLAY SO     MDSMP
001300*                   A BLANK READING TESTS NOT NUMERIC         MDSMP
001400*                   RATHER THAN FORCING A ZERO VALUE.         MDSMP
001500*                                                           MDSMP
001600 01  MD-SAMPLE-RECORD.                                      MDSMP
001700     03  MDS-JOB-ID                PIC X(8).                MDSMP
001800     03  MDS-REPORT-DATE           PIC X(10).                MDSMP
001900     03  MDS-SAMPLE-TIME           PIC X(8).                MDSMP
002000     03  MDS-MUD-WEIGHT            PIC S9(2)V99.             MDSMP
002100     03  MDS-PV                    PIC S9(3)V99.             MDSMP
002200     03  MDS-YP                    PIC S9(3)V99.             MDSMP
002300     03  MDS-GEL-10S               PIC S9(3)V99.             MDSMP
002400     03  MDS-GEL-10M               PIC S9(3)V99.             MDSMP
002500     03  MDS-GEL-30M               PIC S9(3)V99.             MDSMP
002600     03  MDS-SOLIDS                PIC S9(2)V99.             MDSMP
002700     03  MDS-LGS                   PIC S9(2)V99.             MDSMP
002800     03  MDS-HGS                   PIC S9(2)V99.             MDSMP
002900     03  MDS-DRILL-SOLIDS          PIC S9(2)V99.             MDSMP
003000     03  MDS-PH                    PIC S9(2)V99.             MDSMP
003100     03  MDS-CHLORIDE              PIC S9(6)V9.              MDSMP
003200     03  MDS-FILTRATE              PIC S9(3)V99.             MDSMP
003300     03  MDS-OIL-RATIO             PIC S9(3)V99.             MDSMP
003400     03  MDS-ES                    PIC S9(4)V9.              MDSMP
003500     03  MDS-SAND-TEXT             PIC X(10).                MDSMP
003600     03  FILLER                    PIC X(9).                 MDSMP
003700*                                                           MDSMP
