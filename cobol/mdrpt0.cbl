000100*****************************************************              MDRP0
000200*                                                   *              MDRP0
000300*   R E P O R T   B U I L D E R                     *              MDRP0
000400*                                                   *              MDRP0
000500*****************************************************              MDRP0
000600 IDENTIFICATION          DIVISION.                                 MDRP0
000700 PROGRAM-ID.    MDRPT0.                                            MDRP0
000800 AUTHOR.        V B COEN FBCS FIDM FIDPM.                          MDRP0
000900 INSTALLATION.  APPLEWOOD COMPUTERS - SOLIDS CONTROL.              MDRP0
001000 DATE-WRITTEN.  02/02/1989.                                        MDRP0
001100 DATE-COMPILED.                                                    MDRP0
001200 SECURITY.      COPYRIGHT (C) 1989-2026 AND LATER,                 MDRP0
001300                VINCENT BRYAN COEN.  DISTRIBUTED UNDER             MDRP0
001400                THE GNU GENERAL PUBLIC LICENSE.  SEE               MDRP0
001500                THE FILE COPYING FOR DETAILS.                      MDRP0
001600*                                                                  MDRP0
001700*    REMARKS.        PRINTS THE TWO-PAGE SHIFT HANDOVER            MDRP0
001800*                    REPORT FOR ONE JOB/DATE/SHIFT FROM THE        MDRP0
001900*                    COMPLETED TIMELINE TABLE AND THE INSIGHT      MDRP0
002000*                    AREA BUILT BY MDNARR0.  USES REPORT           MDRP0
002100*                    WRITER - SEE VACPRINT FOR THE ORIGINAL        MDRP0
002200*                    LAYOUT THIS WAS LIFTED FROM.                  MDRP0
002300*                                                                  MDRP0
002400*    FILES USED.      PRINT-FILE - OUTPUT.                         MDRP0
002500*                                                                  MDRP0
002600*    CALLED MODULES.  NONE.                                        MDRP0
002700*                                                                  MDRP0
002800*---------------------------------------------------------         MDRP0
002900*    CHANGE LOG                                                    MDRP0
003000*---------------------------------------------------------         MDRP0
003100*    02/02/89 VBC - CREATED AS VACPRINT VACATION REPORT -          MDRP0
003200*                   RE-PURPOSED BELOW.                             MDRP0
003300*    06/12/25 VBC - RE-WRITTEN AS THE SHIFT HANDOVER REPORT        MDRP0
003400*                   BUILDER - TWO RDS UNDER ONE PRINT-FILE,        MDRP0
003500*                   ONE PER SPEC PAGE, SO EACH INITIATE            MDRP0
003600*                   FORCES A CLEAN PAGE BREAK.                     MDRP0
003700*    14/12/25 VBC - EQUIPMENT STATUS THRESHOLDS AND TARGET         MDRP0
003800*                   RANGES MOVED INTO BB200/BB300 - WERE           MDRP0
003900*                   SCATTERED ACROSS THE DETAIL PARAGRAPHS.        MDRP0
004000*    11/02/26 VBC - Y2K NOTE - ALL DATE FIELDS ARE STRAIGHT        MDRP0
004100*                   X(10) CCYY-MM-DD, NO CHANGE REQUIRED.          MDRP0
004200*    19/01/26 VBC - RE-HOSTED TO GNUCOBOL, CONVERTED TO            MDRP0
004300*                   FIXED FORMAT SOURCE, SCREEN I/O STRIPPED       MDRP0
004400*                   OUT - THIS IS A BATCH PRINT STEP ONLY.         MDRP0
004500*    09/08/26 VBC - DELTA COLUMN NOW USES THE FLOATING-SIGN        MDRP0
004600*                   EDIT PICTURE RATHER THAN BUILDING THE          MDRP0
004700*                   SIGN CHARACTER BY HAND - ONE LESS PLACE        MDRP0
004800*                   FOR A TYPO.  REQ NO. SC-2026-19.               MDRP0
004900*                                                                  MDRP0
005000 ENVIRONMENT             DIVISION.                                 MDRP0
005100 COPY "ENVDIV.COB".                                                MDRP0
005200 INPUT-OUTPUT            SECTION.                                  MDRP0
005300 FILE-CONTROL.                                                     MDRP0
005400 COPY "SELMDPRT.COB".                                              MDRP0
005500*                                                                  MDRP0
005600 DATA                    DIVISION.                                 MDRP0
005700 FILE SECTION.                                                     MDRP0
005800 FD  PRINT-FILE                                                    MDRP0
005900     LABEL RECORDS ARE STANDARD                                    MDRP0
006000     REPORTS ARE MD-PAGE1-REPORT MD-PAGE2-REPORT.                  MDRP0
006100*                                                                  MDRP0
006200 WORKING-STORAGE SECTION.                                          MDRP0
006300 77  PROG-NAME               PIC X(15) VALUE "MDRPT0 (1.00)".      MDRP0
006400*                                                                  MDRP0
006500*    09/08/26 VBC - PRINT-FILE-NAME/STATUS WERE REFERENCED BY      MDRP0
006600*                   SELMDPRT.COB BUT NEVER DECLARED HERE - ADDED.  MDRP0
006700 77  PRINT-FILE-NAME          PIC X(20) VALUE "MDPRINT.LST".       MDRP0
006800 77  PRINT-STATUS             PIC XX.                              MDRP0
006900*                                                                  MDRP0
007000*                                                                  MDRP0
007100*    DAY-TABLE INDEXES FOR THE TARGET DATE AND ITS                 MDRP0
007200*    PREVIOUS DAY - MDCALL.COB'S TARGET DATE IS LOOKED             MDRP0
007300*    UP ONCE AT AA050 AND HELD HERE FOR THE REST OF THE RUN.       MDRP0
007400*                                                                  MDRP0
007500 01  WS-DATA.                                                      MDRP0
007600     03  WS-TARGET-IX          PIC 9(4)      COMP.                 MDRP0
007700     03  WS-TARGET-FOUND-SW    PIC X         VALUE "N".            MDRP0
007800         88  WS-TARGET-FOUND                VALUE "Y".             MDRP0
007900     03  WS-PREV-IX            PIC 9(4)      COMP.                 MDRP0
008000     03  WS-HAS-PREV-SW        PIC X         VALUE "N".            MDRP0
008100         88  WS-HAS-PREV                    VALUE "Y".             MDRP0
008200     03  WS-SHIFT-IX           PIC 9         COMP.                 MDRP0
008300     03  WS-SCAN-IX            PIC 9(4)      COMP.                 MDRP0
008400     03  WS-EQ-IX              PIC 9         COMP.                 MDRP0
008500     03  WS-INS-IX             PIC 9         COMP.                 MDRP0
008600     03  WS-REC-IX             PIC 9         COMP.                 MDRP0
008700     03  WS-CHEM-IX            PIC 9(3)      COMP.                 MDRP0
008800     03  WS-EQ-PRINT-CNT       PIC 9(3)      COMP.                 MDRP0
008900     03  WS-ADD-PRINT-CNT      PIC 9(3)      COMP.                 MDRP0
009000     03  WS-LOSS-PRINT-CNT     PIC 9(3)      COMP.                 MDRP0
009100     03  WS-MESH-IX            PIC 9         COMP.                 MDRP0
009200     03  WS-MESH-ANY-SW        PIC X         VALUE "N".            MDRP0
009300         88  WS-MESH-HAS-ANY                VALUE "Y".             MDRP0
009400     03  WS-MESH-TEMP          PIC X(16).                          MDRP0
009500     03  WS-COMBINE-TEMP       PIC X(20).                          MDRP0
009600     03  WS-TITLE-LEN          PIC 9(3)      COMP.                 MDRP0
009700*                                                                  MDRP0
009800*    EQUIPMENT ROW WORK AREA - FILLED BY BB210/BB220/BB230         MDRP0
009900*    AND PRINTED BY A SINGLE DETAIL RECORD, RPT1-EQ-ROW.           MDRP0
010000*                                                                  MDRP0
010100 01  WS-EQ-LINE.                                                   MDRP0
010200     03  WS-EQ-NAME            PIC X(20).                          MDRP0
010300     03  WS-EQ-HOURS           PIC S9(3)V9   COMP-3.               MDRP0
010400     03  WS-EQ-HOURS-F         PIC X.                              MDRP0
010500     03  WS-EQ-HOURS-TXT       PIC X(8).                           MDRP0
010600     03  WS-EQ-FEED-TXT        PIC X(12).                          MDRP0
010700     03  WS-EQ-MESH-TXT        PIC X(16).                          MDRP0
010800     03  WS-EQ-STATUS          PIC X(4).                           MDRP0
010900     03  FILLER                PIC X(6).                           MDRP0
011000*                                                                  MDRP0
011100 01  WS-EQ-NUM-EDIT.                                               MDRP0
011200     03  WS-EQ-HOURS-EDIT      PIC ZZ9.9.                          MDRP0
011300     03  WS-EQ-SIZE-EDIT       PIC Z9.9.                           MDRP0
011400     03  WS-EQ-FEED-EDIT       PIC ZZZ9.9.                         MDRP0
011500     03  WS-MESH-EDIT          PIC ZZ9.                            MDRP0
011600*                                                                  MDRP0
011700*    MUD PROPERTY ROW WORK AREA - ONE CC3NN PARAGRAPH PER          MDRP0
011800*    PROPERTY SETS THESE THEN PERFORMS BB300/BB400.                MDRP0
011900*                                                                  MDRP0
012000 01  WS-PROP-LINE.                                                 MDRP0
012100     03  WS-PROP-LABEL         PIC X(14).                          MDRP0
012200     03  WS-PROP-VALUE         PIC S9(3)V99  COMP-3.               MDRP0
012300     03  WS-PROP-VALUE-F       PIC X.                              MDRP0
012400     03  WS-PROP-PREV          PIC S9(3)V99  COMP-3.               MDRP0
012500     03  WS-PROP-PREV-F        PIC X.                              MDRP0
012600     03  WS-PROP-TARGET        PIC X(16).                          MDRP0
012700     03  WS-PROP-VALUE-TXT     PIC X(8).                           MDRP0
012800     03  WS-PROP-PREV-TXT      PIC X(8).                           MDRP0
012900     03  WS-PROP-DELTA-TXT     PIC X(10).                          MDRP0
013000     03  FILLER                PIC X(4).                           MDRP0
013100*                                                                  MDRP0
013200 01  WS-PROP-NUM-EDIT.                                             MDRP0
013300     03  WS-PROP-VALUE-EDIT    PIC ZZ9.9.                          MDRP0
013400     03  WS-PROP-DELTA-VAL     PIC S9(3)V99  COMP-3.               MDRP0
013500     03  WS-PROP-DELTA-EDIT    PIC +ZZ9.99.                        MDRP0
013600*                                                                  MDRP0
013700*    INSIGHT/RECOMMENDATION/CHEMICAL ROW WORK AREAS.               MDRP0
013800*                                                                  MDRP0
013900 01  WS-INSIGHT-LINE.                                              MDRP0
014000     03  WS-INS-MARK           PIC X(2).                           MDRP0
014100     03  WS-INS-TEXT           PIC X(160).                         MDRP0
014200     03  WS-INS-CAUSE-TEXT     PIC X(130).                         MDRP0
014300     03  WS-INS-HAS-CAUSE-SW   PIC X         VALUE "N".            MDRP0
014400         88  WS-INS-HAS-CAUSE                VALUE "Y".            MDRP0
014500     03  FILLER                PIC X(6).                           MDRP0
014600*                                                                  MDRP0
014700 01  WS-CHEM-LINE.                                                 MDRP0
014800     03  WS-CHEM-ITEM          PIC X(40).                          MDRP0
014900     03  WS-CHEM-QTY-TXT       PIC X(10).                          MDRP0
015000     03  WS-CHEM-UNITS         PIC X(10).                          MDRP0
015100     03  WS-CHEM-CATEGORY      PIC X(20).                          MDRP0
015200     03  FILLER                PIC X(8).                           MDRP0
015300*                                                                  MDRP0
015400 01  WS-CHEM-NUM-EDIT.                                             MDRP0
015500     03  WS-CHEM-QTY-EDIT      PIC ZZZZZ9.99.                      MDRP0
015600*                                                                  MDRP0
015700 01  WS-REC-LINE.                                                  MDRP0
015800     03  WS-REC-NUMBER         PIC 9.                              MDRP0
015900     03  WS-REC-TEXT           PIC X(100).                         MDRP0
016000     03  FILLER                PIC X(6).                           MDRP0
016100*                                                                  MDRP0
016200 01  WS-VOL-LINE.                                                  MDRP0
016300     03  WS-VOL-CIRC-TXT       PIC X(10).                          MDRP0
016400     03  WS-VOL-STORAGE-TXT    PIC X(10).                          MDRP0
016500     03  WS-VOL-PITS-TXT       PIC X(10).                          MDRP0
016600     03  WS-VOL-MUD-TYPE       PIC X(12).                          MDRP0
016700     03  FILLER                PIC X(8).                           MDRP0
016800*                                                                  MDRP0
016900 01  WS-VOL-NUM-EDIT.                                              MDRP0
017000     03  WS-VOL-EDIT           PIC ZZZZZ9.9.                       MDRP0
017100*                                                                  MDRP0
017200*    REPORT HEADER AREA - FILLED ONCE AT AA100 FROM THE            MDRP0
017300*    TARGET DAY'S TIMELINE ROW AND MDCALL.COB, THEN SOURCED        MDRP0
017400*    BY BOTH RDS' TYPE PAGE HEADING RECORDS.                       MDRP0
017500*                                                                  MDRP0
017600 01  WS-HDR-AREA.                                                  MDRP0
017700     03  WS-HDR-JOB-ID         PIC X(8).                           MDRP0
017800     03  WS-HDR-DATE           PIC X(10).                          MDRP0
017900     03  WS-HDR-SHIFT-LABEL    PIC X(24).                          MDRP0
018000     03  WS-HDR-ENGINEER       PIC X(25).                          MDRP0
018100     03  WS-HDR-DEPTH-EDIT     PIC ZZZZ9.9.                        MDRP0
018200     03  WS-HDR-DEPTH-TXT      PIC X(8).                           MDRP0
018300     03  WS-HDR-ACTIVITY       PIC X(30).                          MDRP0
018400     03  WS-HDR-REMARKS        PIC X(120).                         MDRP0
018500     03  WS-HDR-TIMESTAMP      PIC X(20).                          MDRP0
018600     03  WS-HDR-TIMESTAMP-CHARS REDEFINES WS-HDR-TIMESTAMP.        MDRP0
018700        05  WS-HDR-TS-CHAR    PIC X  OCCURS 20.                    MDRP0
018800     03  FILLER                PIC X(10).                          MDRP0
018900*                                                                  MDRP0
019000 01  WS-CURRENT-DATE-AREA.                                         MDRP0
019100     03  WS-CURRENT-DATE       PIC 9(8).                           MDRP0
019200     03  WS-CURRENT-DATE-PARTS REDEFINES WS-CURRENT-DATE.          MDRP0
019300        05  WS-CD-YYYY        PIC X(4).                            MDRP0
019400        05  WS-CD-MM          PIC X(2).                            MDRP0
019500        05  WS-CD-DD          PIC X(2).                            MDRP0
019600     03  WS-CURRENT-TIME       PIC 9(8).                           MDRP0
019700     03  WS-CURRENT-TIME-PARTS REDEFINES WS-CURRENT-TIME.          MDRP0
019800        05  WS-CT-HH          PIC X(2).                            MDRP0
019900        05  WS-CT-MM          PIC X(2).                            MDRP0
020000        05  WS-CT-SS          PIC X(2).                            MDRP0
020100     03  FILLER                PIC X(4).                           MDRP0
020200*                                                                  MDRP0
020300 LINKAGE SECTION.                                                  MDRP0
020400 COPY "MDTIMLN.COB".                                               MDRP0
020500 COPY "MDINSGHT.COB".                                              MDRP0
020600 COPY "MDCALL.COB".                                                MDRP0
020700*                                                                  MDRP0
020800 REPORT SECTION.                                                   MDRP0
020900*                                                                  MDRP0
021000*---------------------------------------------------------         MDRP0
021100*    PAGE 1 - HEADER, EQUIPMENT SUMMARY, MUD PROPERTIES,           MDRP0
021200*    KEY INSIGHTS.                                                 MDRP0
021300*---------------------------------------------------------         MDRP0
021400 RD  MD-PAGE1-REPORT                                               MDRP0
021500     CONTROL      IS FINAL                                         MDRP0
021600     PAGE LIMIT   IS 66 LINES                                      MDRP0
021700     HEADING      1                                                MDRP0
021800     FIRST DETAIL 9                                                MDRP0
021900     LAST  DETAIL 64.                                              MDRP0
022000*                                                                  MDRP0
022100 01  RPT1-HEAD  TYPE PAGE HEADING.                                 MDRP0
022200     03  LINE 1.                                                   MDRP0
022300         05  COL  1   PIC X(40)                                    MDRP0
022400              VALUE "SOLIDS CONTROL - SHIFT HANDOVER REPORT".      MDRP0
022500         05  COL 100  PIC X(20) SOURCE WS-HDR-TIMESTAMP.           MDRP0
022600     03  LINE 3.                                                   MDRP0
022700         05  COL  1   PIC X(6)  VALUE "JOB: ".                     MDRP0
022800         05  COL  8   PIC X(8)  SOURCE WS-HDR-JOB-ID.              MDRP0
022900         05  COL 20   PIC X(7)  VALUE "DATE: ".                    MDRP0
023000         05  COL 28   PIC X(10) SOURCE WS-HDR-DATE.                MDRP0
023100         05  COL 42   PIC X(8)  VALUE "SHIFT: ".                   MDRP0
023200         05  COL 51   PIC X(24) SOURCE WS-HDR-SHIFT-LABEL.         MDRP0
023300     03  LINE 4.                                                   MDRP0
023400         05  COL  1   PIC X(11) VALUE "ENGINEER: ".                MDRP0
023500         05  COL 13   PIC X(25) SOURCE WS-HDR-ENGINEER.            MDRP0
023600         05  COL 42   PIC X(15) VALUE "DEPTH (M MD): ".            MDRP0
023700         05  COL 58   PIC X(8)  SOURCE WS-HDR-DEPTH-TXT.           MDRP0
023800         05  COL 70   PIC X(11) VALUE "ACTIVITY: ".                MDRP0
023900         05  COL 82   PIC X(30) SOURCE WS-HDR-ACTIVITY.            MDRP0
024000     03  LINE 6.                                                   MDRP0
024100         05  COL  1   PIC X(20) VALUE "EQUIPMENT SUMMARY".         MDRP0
024200     03  LINE 7.                                                   MDRP0
024300         05  COL  1   PIC X(20) VALUE "EQUIPMENT".                 MDRP0
024400         05  COL 23   PIC X(7)  VALUE "HOURS".                     MDRP0
024500         05  COL 32   PIC X(12) VALUE "FEED/SIZE".                 MDRP0
024600         05  COL 46   PIC X(16) VALUE "MESH".                      MDRP0
024700         05  COL 64   PIC X(6)  VALUE "STATUS".                    MDRP0
024800         05  COL 71   PIC X(6)  FILLER.                            MDRP0
024900*                                                                  MDRP0
025000 01  RPT1-EQ-ROW  TYPE DETAIL.                                     MDRP0
025100     03  LINE + 1.                                                 MDRP0
025200         05  COL  1   PIC X(20) SOURCE WS-EQ-NAME.                 MDRP0
025300         05  COL 23   PIC X(8)  SOURCE WS-EQ-HOURS-TXT.            MDRP0
025400         05  COL 32   PIC X(12) SOURCE WS-EQ-FEED-TXT.             MDRP0
025500         05  COL 46   PIC X(16) SOURCE WS-EQ-MESH-TXT.             MDRP0
025600         05  COL 64   PIC X(4)  SOURCE WS-EQ-STATUS.               MDRP0
025700         05  COL 71   PIC X(6)  FILLER.                            MDRP0
025800*                                                                  MDRP0
025900 01  RPT1-EQ-EMPTY  TYPE DETAIL.                                   MDRP0
026000     03  LINE + 1.                                                 MDRP0
026100         05  COL  1   PIC X(30)                                    MDRP0
026200              VALUE "NO EQUIPMENT DATA AVAILABLE.".                MDRP0
026300*                                                                  MDRP0
026400 01  RPT1-PROP-HEAD  TYPE DETAIL.                                  MDRP0
026500     03  LINE + 2.                                                 MDRP0
026600         05  COL  1   PIC X(16) VALUE "MUD PROPERTIES (".          MDRP0
026700         05  COL 17   PIC X(24) SOURCE WS-HDR-SHIFT-LABEL.         MDRP0
026800         05  COL 37   PIC X(1)  VALUE ")".                         MDRP0
026900     03  LINE + 1.                                                 MDRP0
027000         05  COL  1   PIC X(14) VALUE "PROPERTY".                  MDRP0
027100         05  COL 16   PIC X(8)  VALUE "VALUE".                     MDRP0
027200         05  COL 25   PIC X(8)  VALUE "PREV DAY".                  MDRP0
027300         05  COL 34   PIC X(10) VALUE "DELTA".                     MDRP0
027400         05  COL 45   PIC X(16) VALUE "TARGET RANGE".              MDRP0
027500*                                                                  MDRP0
027600 01  RPT1-PROP-ROW  TYPE DETAIL.                                   MDRP0
027700     03  LINE + 1.                                                 MDRP0
027800         05  COL  1   PIC X(14) SOURCE WS-PROP-LABEL.              MDRP0
027900         05  COL 16   PIC X(8)  SOURCE WS-PROP-VALUE-TXT.          MDRP0
028000         05  COL 25   PIC X(8)  SOURCE WS-PROP-PREV-TXT.           MDRP0
028100         05  COL 34   PIC X(10) SOURCE WS-PROP-DELTA-TXT.          MDRP0
028200         05  COL 45   PIC X(16) SOURCE WS-PROP-TARGET.             MDRP0
028300*                                                                  MDRP0
028400 01  RPT1-INSIGHT-HEAD  TYPE DETAIL.                               MDRP0
028500     03  LINE + 2.                                                 MDRP0
028600         05  COL  1   PIC X(13) VALUE "KEY INSIGHTS".              MDRP0
028700*                                                                  MDRP0
028800 01  RPT1-INSIGHT-ROW  TYPE DETAIL.                                MDRP0
028900     03  LINE + 1.                                                 MDRP0
029000         05  COL  1   PIC X(2)   SOURCE WS-INS-MARK.               MDRP0
029100         05  COL  4   PIC X(160) SOURCE WS-INS-TEXT.               MDRP0
029200*                                                                  MDRP0
029300 01  RPT1-INSIGHT-CAUSE  TYPE DETAIL.                              MDRP0
029400     03  LINE + 1.                                                 MDRP0
029500         05  COL  4   PIC X(130) SOURCE WS-INS-CAUSE-TEXT.         MDRP0
029600*                                                                  MDRP0
029700 01  RPT1-INSIGHT-EMPTY  TYPE DETAIL.                              MDRP0
029800     03  LINE + 1.                                                 MDRP0
029900         05  COL  1   PIC X(42)                                    MDRP0
030000              VALUE "NORMAL OPERATIONS.  ALL EQUIPMENT AND MUD".   MDRP0
030100     03  LINE + 1.                                                 MDRP0
030200         05  COL  1   PIC X(40)                                    MDRP0
030300              VALUE "PROPERTIES WITHIN EXPECTED PARAMETERS.".      MDRP0
030400*                                                                  MDRP0
030500*---------------------------------------------------------         MDRP0
030600*    PAGE 2 - CHEMICAL INVENTORY, VOLUME ACCOUNTING,               MDRP0
030700*    RECOMMENDATIONS, OPERATIONAL REMARKS, FOOTER.                 MDRP0
030800*---------------------------------------------------------         MDRP0
030900 RD  MD-PAGE2-REPORT                                               MDRP0
031000     CONTROL      IS FINAL                                         MDRP0
031100     PAGE LIMIT   IS 66 LINES                                      MDRP0
031200     HEADING      1                                                MDRP0
031300     FIRST DETAIL 4                                                MDRP0
031400     LAST  DETAIL 60                                               MDRP0
031500     FOOTING      64.                                              MDRP0
031600*                                                                  MDRP0
031700 01  RPT2-HEAD  TYPE PAGE HEADING.                                 MDRP0
031800     03  LINE 1.                                                   MDRP0
031900         05  COL  1   PIC X(8)  VALUE "JOB: ".                     MDRP0
032000         05  COL  8   PIC X(8)  SOURCE WS-HDR-JOB-ID.              MDRP0
032100         05  COL 20   PIC X(7)  VALUE "DATE: ".                    MDRP0
032200         05  COL 28   PIC X(10) SOURCE WS-HDR-DATE.                MDRP0
032300         05  COL 42   PIC X(30) VALUE "(CONTINUED - PAGE 2)".      MDRP0
032400*                                                                  MDRP0
032500 01  RPT2-ADD-HEAD  TYPE DETAIL.                                   MDRP0
032600     03  LINE + 2.                                                 MDRP0
032700         05  COL  1   PIC X(26) VALUE "CHEMICAL INVENTORY CHANGES".MDRP0
032800     03  LINE + 1.                                                 MDRP0
032900         05  COL  1   PIC X(9)  VALUE "ADDITIONS".                 MDRP0
033000     03  LINE + 1.                                                 MDRP0
033100         05  COL  1   PIC X(40) VALUE "ITEM".                      MDRP0
033200         05  COL 43   PIC X(10) VALUE "QTY".                       MDRP0
033300         05  COL 54   PIC X(10) VALUE "UNITS".                     MDRP0
033400         05  COL 65   PIC X(20) VALUE "CATEGORY".                  MDRP0
033500*                                                                  MDRP0
033600 01  RPT2-CHEM-ROW  TYPE DETAIL.                                   MDRP0
033700     03  LINE + 1.                                                 MDRP0
033800         05  COL  1   PIC X(40) SOURCE WS-CHEM-ITEM.               MDRP0
033900         05  COL 43   PIC X(10) SOURCE WS-CHEM-QTY-TXT.            MDRP0
034000         05  COL 54   PIC X(10) SOURCE WS-CHEM-UNITS.              MDRP0
034100         05  COL 65   PIC X(20) SOURCE WS-CHEM-CATEGORY.           MDRP0
034200*                                                                  MDRP0
034300 01  RPT2-ADD-EMPTY  TYPE DETAIL.                                  MDRP0
034400     03  LINE + 1.                                                 MDRP0
034500         05  COL  1   PIC X(24) VALUE "NO ADDITIONS RECORDED.".    MDRP0
034600*                                                                  MDRP0
034700 01  RPT2-LOSS-HEAD  TYPE DETAIL.                                  MDRP0
034800     03  LINE + 2.                                                 MDRP0
034900         05  COL  1   PIC X(6)  VALUE "LOSSES".                    MDRP0
035000     03  LINE + 1.                                                 MDRP0
035100         05  COL  1   PIC X(40) VALUE "ITEM".                      MDRP0
035200         05  COL 43   PIC X(10) VALUE "QTY".                       MDRP0
035300         05  COL 54   PIC X(10) VALUE "UNITS".                     MDRP0
035400         05  COL 65   PIC X(20) VALUE "CATEGORY".                  MDRP0
035500*                                                                  MDRP0
035600 01  RPT2-LOSS-EMPTY  TYPE DETAIL.                                 MDRP0
035700     03  LINE + 1.                                                 MDRP0
035800         05  COL  1   PIC X(21) VALUE "NO LOSSES RECORDED.".       MDRP0
035900*                                                                  MDRP0
036000 01  RPT2-VOL-HEAD  TYPE DETAIL.                                   MDRP0
036100     03  LINE + 2.                                                 MDRP0
036200         05  COL  1   PIC X(18) VALUE "VOLUME ACCOUNTING".         MDRP0
036300*                                                                  MDRP0
036400 01  RPT2-VOL-ROW  TYPE DETAIL.                                    MDRP0
036500     03  LINE + 1.                                                 MDRP0
036600         05  COL  1   PIC X(16) VALUE "TOTAL CIRC: ".              MDRP0
036700         05  COL 17   PIC X(10) SOURCE WS-VOL-CIRC-TXT.            MDRP0
036800         05  COL 29   PIC X(16) VALUE "IN STORAGE: ".              MDRP0
036900         05  COL 45   PIC X(10) SOURCE WS-VOL-STORAGE-TXT.         MDRP0
037000         05  COL 57   PIC X(12) VALUE "PITS: ".                    MDRP0
037100         05  COL 69   PIC X(10) SOURCE WS-VOL-PITS-TXT.            MDRP0
037200         05  COL 81   PIC X(16) VALUE "MUD TYPE: ".                MDRP0
037300         05  COL 97   PIC X(12) SOURCE WS-VOL-MUD-TYPE.            MDRP0
037400*                                                                  MDRP0
037500 01  RPT2-VOL-EMPTY  TYPE DETAIL.                                  MDRP0
037600     03  LINE + 1.                                                 MDRP0
037700         05  COL  1   PIC X(28) VALUE "NO VOLUME DATA AVAILABLE.". MDRP0
037800*                                                                  MDRP0
037900 01  RPT2-REC-HEAD  TYPE DETAIL.                                   MDRP0
038000     03  LINE + 2.                                                 MDRP0
038100         05  COL  1   PIC X(34)                                    MDRP0
038200                      VALUE "RECOMMENDATIONS FOR INCOMING SHIFT".  MDRP0
038300*                                                                  MDRP0
038400 01  RPT2-REC-ROW  TYPE DETAIL.                                    MDRP0
038500     03  LINE + 1.                                                 MDRP0
038600         05  COL  1   PIC 9     SOURCE WS-REC-NUMBER.              MDRP0
038700         05  COL  3   PIC X(2)  VALUE ". ".                        MDRP0
038800         05  COL  5   PIC X(100) SOURCE WS-REC-TEXT.               MDRP0
038900*                                                                  MDRP0
039000 01  RPT2-REC-EMPTY  TYPE DETAIL.                                  MDRP0
039100     03  LINE + 1.                                                 MDRP0
039200         05  COL  1   PIC X(29)                                    MDRP0
039300              VALUE "NO SPECIFIC RECOMMENDATIONS.".                MDRP0
039400     03  LINE + 1.                                                 MDRP0
039500         05  COL  1   PIC X(28)                                    MDRP0
039600              VALUE "CONTINUE NORMAL OPERATIONS.".                 MDRP0
039700*                                                                  MDRP0
039800 01  RPT2-REMARKS-HEAD  TYPE DETAIL.                               MDRP0
039900     03  LINE + 2.                                                 MDRP0
040000         05  COL  1   PIC X(19) VALUE "OPERATIONAL REMARKS".       MDRP0
040100*                                                                  MDRP0
040200 01  RPT2-REMARKS-ROW  TYPE DETAIL.                                MDRP0
040300     03  LINE + 1.                                                 MDRP0
040400         05  COL  1   PIC X(120) SOURCE WS-HDR-REMARKS.            MDRP0
040500*                                                                  MDRP0
040600 01  RPT2-REMARKS-EMPTY  TYPE DETAIL.                              MDRP0
040700     03  LINE + 1.                                                 MDRP0
040800         05  COL  1   PIC X(20) VALUE "NO REMARKS RECORDED.".      MDRP0
040900*                                                                  MDRP0
041000 01  RPT2-FOOT  TYPE CONTROL FOOTING FINAL.                        MDRP0
041100     03  LINE PLUS 2.                                              MDRP0
041200         05  COL  1   PIC X(11) VALUE "GENERATED ".                MDRP0
041300         05  COL 12   PIC X(20) SOURCE WS-HDR-TIMESTAMP.           MDRP0
041400     03  LINE PLUS 1.                                              MDRP0
041500         05  COL  1   PIC X(32)                                    MDRP0
041600                      VALUE "SOLIDS CONTROL INSIGHT SYSTEM V1.0".  MDRP0
041700*                                                                  MDRP0
041800 PROCEDURE DIVISION USING MD-TIMELINE-TABLE                        MDRP0
041900                          MD-INSIGHT-AREA                          MDRP0
042000                          MD-CALLING-DATA.                         MDRP0
042100*                                                                  MDRP0
042200*---------------------------------------------------------         MDRP0
042300*    AA000 - MAIN LINE.  LOCATE THE TARGET DAY AND ITS             MDRP0
042400*    PREVIOUS DAY, BUILD THE HEADER AREA, PRINT BOTH PAGES.        MDRP0
042500*---------------------------------------------------------         MDRP0
042600 AA000-MAIN.                                                       MDRP0
042700     IF MD-TL-DAY-COUNT = ZERO                                     MDRP0
042800         GOBACK                                                    MDRP0
042900     END-IF.                                                       MDRP0
043000     PERFORM AA050-FIND-TARGET-DAY.                                MDRP0
043100     IF NOT WS-TARGET-FOUND                                        MDRP0
043200         GOBACK                                                    MDRP0
043300     END-IF.                                                       MDRP0
043400     PERFORM AA060-FIND-PREV-DAY.                                  MDRP0
043500     PERFORM AA100-BUILD-HEADER-AREA.                              MDRP0
043600     OPEN OUTPUT PRINT-FILE.                                       MDRP0
043700     PERFORM AA900-PRINT-PAGE-ONE.                                 MDRP0
043800     PERFORM AA950-PRINT-PAGE-TWO.                                 MDRP0
043900     CLOSE PRINT-FILE.                                             MDRP0
044000     GOBACK.                                                       MDRP0
044100*                                                                  MDRP0
044200 AA050-FIND-TARGET-DAY.                                            MDRP0
044300     MOVE "N" TO WS-TARGET-FOUND-SW.                               MDRP0
044400     SET MD-TL-IX TO 1.                                            MDRP0
044500     SET WS-SCAN-IX TO 1.                                          MDRP0
044600     PERFORM AA051-TEST-ONE-DAY                                    MDRP0
044700         UNTIL WS-SCAN-IX > MD-TL-DAY-COUNT                        MDRP0
044800            OR WS-TARGET-FOUND.                                    MDRP0
044900*                                                                  MDRP0
045000 AA051-TEST-ONE-DAY.                                               MDRP0
045100     IF MD-TL-DATE (MD-TL-IX) = MD-CALL-TARGET-DATE                MDRP0
045200         MOVE "Y" TO WS-TARGET-FOUND-SW                            MDRP0
045300         MOVE MD-TL-IX TO WS-TARGET-IX                             MDRP0
045400     ELSE                                                          MDRP0
045500         SET MD-TL-IX UP BY 1                                      MDRP0
045600         SET WS-SCAN-IX UP BY 1                                    MDRP0
045700     END-IF.                                                       MDRP0
045800*                                                                  MDRP0
045900 AA060-FIND-PREV-DAY.                                              MDRP0
046000     MOVE "N" TO WS-HAS-PREV-SW.                                   MDRP0
046100     IF WS-TARGET-IX > 1                                           MDRP0
046200         MOVE "Y" TO WS-HAS-PREV-SW                                MDRP0
046300         COMPUTE WS-PREV-IX = WS-TARGET-IX - 1                     MDRP0
046400     END-IF.                                                       MDRP0
046500*                                                                  MDRP0
046600*---------------------------------------------------------         MDRP0
046700*    AA100 - HEADER AREA, SHIFT LABEL/SUBSCRIPT, TIMESTAMP.        MDRP0
046800*---------------------------------------------------------         MDRP0
046900 AA100-BUILD-HEADER-AREA.                                          MDRP0
047000     SET MD-TL-IX TO WS-TARGET-IX.                                 MDRP0
047100     MOVE MD-CALL-JOB-ID       TO WS-HDR-JOB-ID.                   MDRP0
047200     MOVE MD-TL-DATE (MD-TL-IX) TO WS-HDR-DATE.                    MDRP0
047300     MOVE MD-TL-ENGINEER (MD-TL-IX) TO WS-HDR-ENGINEER.            MDRP0
047400     MOVE MD-TL-ACTIVITY (MD-TL-IX) TO WS-HDR-ACTIVITY.            MDRP0
047500     MOVE MD-TL-REMARKS (MD-TL-IX)  TO WS-HDR-REMARKS.             MDRP0
047600     IF MD-TL-MD-DEPTH-F (MD-TL-IX) = "Y"                          MDRP0
047700         MOVE MD-TL-MD-DEPTH (MD-TL-IX) TO WS-HDR-DEPTH-EDIT       MDRP0
047800         MOVE WS-HDR-DEPTH-EDIT         TO WS-HDR-DEPTH-TXT        MDRP0
047900     ELSE                                                          MDRP0
048000         MOVE "N/A" TO WS-HDR-DEPTH-TXT                            MDRP0
048100     END-IF.                                                       MDRP0
048200     PERFORM AA110-BUILD-SHIFT-LABEL.                              MDRP0
048300     PERFORM AA120-SET-SHIFT-SUBSCRIPT.                            MDRP0
048400     PERFORM AA130-BUILD-TIMESTAMP.                                MDRP0
048500*                                                                  MDRP0
048600 AA110-BUILD-SHIFT-LABEL.                                          MDRP0
048700     EVALUATE MD-CALL-SHIFT                                        MDRP0
048800         WHEN "DAY"                                                MDRP0
048900             MOVE "DAY (06:00-14:00)"     TO WS-HDR-SHIFT-LABEL    MDRP0
049000         WHEN "EVENING"                                            MDRP0
049100             MOVE "EVENING (14:00-22:00)" TO WS-HDR-SHIFT-LABEL    MDRP0
049200         WHEN "NIGHT"                                              MDRP0
049300             MOVE "NIGHT (22:00-06:00)"   TO WS-HDR-SHIFT-LABEL    MDRP0
049400         WHEN OTHER                                                MDRP0
049500             MOVE MD-CALL-SHIFT          TO WS-HDR-SHIFT-LABEL     MDRP0
049600     END-EVALUATE.                                                 MDRP0
049700*                                                                  MDRP0
049800 AA120-SET-SHIFT-SUBSCRIPT.                                        MDRP0
049900     EVALUATE MD-CALL-SHIFT                                        MDRP0
050000         WHEN "DAY"                                                MDRP0
050100             MOVE 1 TO WS-SHIFT-IX                                 MDRP0
050200         WHEN "EVENING"                                            MDRP0
050300             MOVE 2 TO WS-SHIFT-IX                                 MDRP0
050400         WHEN "NIGHT"                                              MDRP0
050500             MOVE 3 TO WS-SHIFT-IX                                 MDRP0
050600         WHEN OTHER                                                MDRP0
050700             MOVE 1 TO WS-SHIFT-IX                                 MDRP0
050800     END-EVALUATE.                                                 MDRP0
050900*                                                                  MDRP0
051000*    MANUAL TIMESTAMP BUILD - NO FUNCTION CURRENT-DATE USED.       MDRP0
051100 AA130-BUILD-TIMESTAMP.                                            MDRP0
051200     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                    MDRP0
051300     ACCEPT WS-CURRENT-TIME FROM TIME.                             MDRP0
051400    STRING WS-CD-YYYY "-"                                          MDRP0
051500           WS-CD-MM "-"                                            MDRP0
051600           WS-CD-DD " "                                            MDRP0
051700           WS-CT-HH ":"                                            MDRP0
051800           WS-CT-MM ":"                                            MDRP0
051900           WS-CT-SS                                                MDRP0
052000         DELIMITED BY SIZE INTO WS-HDR-TIMESTAMP.                  MDRP0
052100*                                                                  MDRP0
052200*---------------------------------------------------------         MDRP0
052300*    BB200/BB205 - EQUIPMENT STATUS AND HOURS EDIT, SHARED         MDRP0
052400*    BY THE SHAKER/CENTRIFUGE/HYDROCYCLONE PRINT PARAGRAPHS.       MDRP0
052500*---------------------------------------------------------         MDRP0
052600 BB200-EQUIPMENT-STATUS.                                           MDRP0
052700     IF WS-EQ-HOURS-F NOT = "Y" OR WS-EQ-HOURS = ZERO              MDRP0
052800         MOVE "OFF"  TO WS-EQ-STATUS                               MDRP0
052900     ELSE                                                          MDRP0
053000         IF WS-EQ-HOURS >= 16                                      MDRP0
053100             MOVE "OK"   TO WS-EQ-STATUS                           MDRP0
053200         ELSE                                                      MDRP0
053300             IF WS-EQ-HOURS >= 8                                   MDRP0
053400                 MOVE "WARN" TO WS-EQ-STATUS                       MDRP0
053500             ELSE                                                  MDRP0
053600                 MOVE "CRIT" TO WS-EQ-STATUS                       MDRP0
053700             END-IF                                                MDRP0
053800         END-IF                                                    MDRP0
053900     END-IF.                                                       MDRP0
054000*                                                                  MDRP0
054100 BB205-FORMAT-HOURS.                                               MDRP0
054200     IF WS-EQ-HOURS-F = "Y"                                        MDRP0
054300         MOVE WS-EQ-HOURS      TO WS-EQ-HOURS-EDIT                 MDRP0
054400         MOVE WS-EQ-HOURS-EDIT TO WS-EQ-HOURS-TXT                  MDRP0
054500     ELSE                                                          MDRP0
054600         MOVE "N/A" TO WS-EQ-HOURS-TXT                             MDRP0
054700     END-IF.                                                       MDRP0
054800*                                                                  MDRP0
054900*---------------------------------------------------------         MDRP0
055000*    BB210/211 - SHAKERS.  BB212/213 BUILD THE SLASH-JOINED        MDRP0
055100*    MESH LIST FOR EACH PRESENT SHAKER.                            MDRP0
055200*---------------------------------------------------------         MDRP0
055300 BB210-PRINT-SHAKERS.                                              MDRP0
055400     SET WS-EQ-IX TO 1.                                            MDRP0
055500     PERFORM BB211-PRINT-ONE-SHAKER                                MDRP0
055600         UNTIL WS-EQ-IX > 5.                                       MDRP0
055700*                                                                  MDRP0
055800 BB211-PRINT-ONE-SHAKER.                                           MDRP0
055900     IF MD-TL-SHAK-PRESENT (MD-TL-IX, WS-EQ-IX) = "Y"              MDRP0
056000         MOVE MD-TL-SHAK-NAME  (MD-TL-IX, WS-EQ-IX) TO WS-EQ-NAME  MDRP0
056100         MOVE MD-TL-SHAK-HOURS (MD-TL-IX, WS-EQ-IX) TO WS-EQ-HOURS MDRP0
056200         MOVE MD-TL-SHAK-HOURS-F (MD-TL-IX, WS-EQ-IX)              MDRP0
056300                                               TO WS-EQ-HOURS-F    MDRP0
056400         PERFORM BB200-EQUIPMENT-STATUS                            MDRP0
056500         PERFORM BB205-FORMAT-HOURS                                MDRP0
056600         MOVE SPACES TO WS-EQ-FEED-TXT                             MDRP0
056700         PERFORM BB212-BUILD-MESH-TEXT                             MDRP0
056800         GENERATE RPT1-EQ-ROW                                      MDRP0
056900         ADD 1 TO WS-EQ-PRINT-CNT                                  MDRP0
057000     END-IF.                                                       MDRP0
057100     SET WS-EQ-IX UP BY 1.                                         MDRP0
057200*                                                                  MDRP0
057300 BB212-BUILD-MESH-TEXT.                                            MDRP0
057400     MOVE SPACES TO WS-EQ-MESH-TXT.                                MDRP0
057500     MOVE "N" TO WS-MESH-ANY-SW.                                   MDRP0
057600     SET WS-MESH-IX TO 1.                                          MDRP0
057700     PERFORM BB213-APPEND-ONE-MESH                                 MDRP0
057800         UNTIL WS-MESH-IX > 4.                                     MDRP0
057900*                                                                  MDRP0
058000 BB213-APPEND-ONE-MESH.                                            MDRP0
058100     IF MD-TL-SHAK-MESH-F (MD-TL-IX, WS-EQ-IX, WS-MESH-IX) = "Y"   MDRP0
058200         MOVE MD-TL-SHAK-MESH (MD-TL-IX, WS-EQ-IX, WS-MESH-IX)     MDRP0
058300                                                 TO WS-MESH-EDIT   MDRP0
058400         MOVE WS-EQ-MESH-TXT TO WS-MESH-TEMP                       MDRP0
058500         IF WS-MESH-HAS-ANY                                        MDRP0
058600             STRING WS-MESH-TEMP DELIMITED BY SPACE                MDRP0
058700                    "/" WS-MESH-EDIT DELIMITED BY SPACE            MDRP0
058800                 INTO WS-EQ-MESH-TXT                               MDRP0
058900         ELSE                                                      MDRP0
059000             STRING WS-MESH-EDIT DELIMITED BY SPACE                MDRP0
059100                 INTO WS-EQ-MESH-TXT                               MDRP0
059200             MOVE "Y" TO WS-MESH-ANY-SW                            MDRP0
059300         END-IF                                                    MDRP0
059400     END-IF.                                                       MDRP0
059500     SET WS-MESH-IX UP BY 1.                                       MDRP0
059600*                                                                  MDRP0
059700*---------------------------------------------------------         MDRP0
059800*    BB220 - CENTRIFUGES.  FEED RATE PRINTS IN THE SAME            MDRP0
059900*    COLUMN THE SHAKERS USE FOR MESH LIST.                         MDRP0
060000*---------------------------------------------------------         MDRP0
060100 BB220-PRINT-CENTRIFUGES.                                          MDRP0
060200     SET WS-EQ-IX TO 1.                                            MDRP0
060300     PERFORM BB221-PRINT-ONE-CENT                                  MDRP0
060400         UNTIL WS-EQ-IX > 3.                                       MDRP0
060500*                                                                  MDRP0
060600 BB221-PRINT-ONE-CENT.                                             MDRP0
060700     IF MD-TL-CENT-PRESENT (MD-TL-IX, WS-EQ-IX) = "Y"              MDRP0
060800         MOVE MD-TL-CENT-NAME  (MD-TL-IX, WS-EQ-IX) TO WS-EQ-NAME  MDRP0
060900         MOVE MD-TL-CENT-HOURS (MD-TL-IX, WS-EQ-IX) TO WS-EQ-HOURS MDRP0
061000         MOVE MD-TL-CENT-HOURS-F (MD-TL-IX, WS-EQ-IX)              MDRP0
061100                                               TO WS-EQ-HOURS-F    MDRP0
061200         PERFORM BB200-EQUIPMENT-STATUS                            MDRP0
061300         PERFORM BB205-FORMAT-HOURS                                MDRP0
061400         MOVE SPACES TO WS-EQ-MESH-TXT                             MDRP0
061500         IF MD-TL-CENT-FEED-F (MD-TL-IX, WS-EQ-IX) = "Y"           MDRP0
061600             MOVE MD-TL-CENT-FEED (MD-TL-IX, WS-EQ-IX)             MDRP0
061700                                                 TO WS-EQ-FEED-EDITMDRP0
061800             MOVE WS-EQ-FEED-EDIT TO WS-EQ-FEED-TXT                MDRP0
061900         ELSE                                                      MDRP0
062000             MOVE "N/A" TO WS-EQ-FEED-TXT                          MDRP0
062100         END-IF                                                    MDRP0
062200         GENERATE RPT1-EQ-ROW                                      MDRP0
062300         ADD 1 TO WS-EQ-PRINT-CNT                                  MDRP0
062400     END-IF.                                                       MDRP0
062500     SET WS-EQ-IX UP BY 1.                                         MDRP0
062600*                                                                  MDRP0
062700*---------------------------------------------------------         MDRP0
062800*    BB230 - DESANDER/DESILTER/MUD CLEANER.  NO PRESENT            MDRP0
062900*    FLAG ON THESE - HOURS-F DOUBLES AS THE PRESENCE TEST.         MDRP0
063000*---------------------------------------------------------         MDRP0
063100 BB230-PRINT-HYDROCYCLONES.                                        MDRP0
063200     IF MD-TL-DESA-HOURS-F (MD-TL-IX) = "Y"                        MDRP0
063300         MOVE "DESANDER"            TO WS-EQ-NAME                  MDRP0
063400         MOVE MD-TL-DESA-HOURS    (MD-TL-IX) TO WS-EQ-HOURS        MDRP0
063500         MOVE MD-TL-DESA-HOURS-F  (MD-TL-IX) TO WS-EQ-HOURS-F      MDRP0
063600         PERFORM BB200-EQUIPMENT-STATUS                            MDRP0
063700         PERFORM BB205-FORMAT-HOURS                                MDRP0
063800         MOVE MD-TL-DESA-SIZE     (MD-TL-IX) TO WS-EQ-SIZE-EDIT    MDRP0
063900         MOVE WS-EQ-SIZE-EDIT                TO WS-EQ-FEED-TXT     MDRP0
064000         MOVE SPACES                         TO WS-EQ-MESH-TXT     MDRP0
064100         GENERATE RPT1-EQ-ROW                                      MDRP0
064200         ADD 1 TO WS-EQ-PRINT-CNT                                  MDRP0
064300     END-IF.                                                       MDRP0
064400     IF MD-TL-DESI-HOURS-F (MD-TL-IX) = "Y"                        MDRP0
064500         MOVE "DESILTER"            TO WS-EQ-NAME                  MDRP0
064600         MOVE MD-TL-DESI-HOURS    (MD-TL-IX) TO WS-EQ-HOURS        MDRP0
064700         MOVE MD-TL-DESI-HOURS-F  (MD-TL-IX) TO WS-EQ-HOURS-F      MDRP0
064800         PERFORM BB200-EQUIPMENT-STATUS                            MDRP0
064900         PERFORM BB205-FORMAT-HOURS                                MDRP0
065000         MOVE MD-TL-DESI-SIZE     (MD-TL-IX) TO WS-EQ-SIZE-EDIT    MDRP0
065100         MOVE WS-EQ-SIZE-EDIT                TO WS-EQ-FEED-TXT     MDRP0
065200         MOVE SPACES                         TO WS-EQ-MESH-TXT     MDRP0
065300         GENERATE RPT1-EQ-ROW                                      MDRP0
065400         ADD 1 TO WS-EQ-PRINT-CNT                                  MDRP0
065500     END-IF.                                                       MDRP0
065600     IF MD-TL-MCLN-HOURS-F (MD-TL-IX) = "Y"                        MDRP0
065700         MOVE "MUD CLEANER"         TO WS-EQ-NAME                  MDRP0
065800         MOVE MD-TL-MCLN-HOURS    (MD-TL-IX) TO WS-EQ-HOURS        MDRP0
065900         MOVE MD-TL-MCLN-HOURS-F  (MD-TL-IX) TO WS-EQ-HOURS-F      MDRP0
066000         PERFORM BB200-EQUIPMENT-STATUS                            MDRP0
066100         PERFORM BB205-FORMAT-HOURS                                MDRP0
066200         MOVE MD-TL-MCLN-SIZE     (MD-TL-IX) TO WS-EQ-SIZE-EDIT    MDRP0
066300         MOVE WS-EQ-SIZE-EDIT                TO WS-EQ-FEED-TXT     MDRP0
066400         MOVE SPACES                         TO WS-EQ-MESH-TXT     MDRP0
066500         GENERATE RPT1-EQ-ROW                                      MDRP0
066600         ADD 1 TO WS-EQ-PRINT-CNT                                  MDRP0
066700     END-IF.                                                       MDRP0
066800*                                                                  MDRP0
066900*---------------------------------------------------------         MDRP0
067000*    BB300/BB400 - ONE MUD PROPERTY ROW.  WS-PROP-LABEL/           MDRP0
067100*    -VALUE/-F/-PREV/-F/-TARGET ARE SET BY THE CALLING             MDRP0
067200*    CC3NN PARAGRAPH, BB300 FORMATS VALUE/PREV/DELTA AND           MDRP0
067300*    GENERATES THE ROW.                                            MDRP0
067400*---------------------------------------------------------         MDRP0
067500 BB300-MUD-PROPERTY-LINE.                                          MDRP0
067600     IF WS-PROP-VALUE-F = "Y"                                      MDRP0
067700         MOVE WS-PROP-VALUE      TO WS-PROP-VALUE-EDIT             MDRP0
067800         MOVE WS-PROP-VALUE-EDIT TO WS-PROP-VALUE-TXT              MDRP0
067900     ELSE                                                          MDRP0
068000         MOVE "N/A" TO WS-PROP-VALUE-TXT                           MDRP0
068100     END-IF.                                                       MDRP0
068200     IF WS-PROP-PREV-F = "Y"                                       MDRP0
068300         MOVE WS-PROP-PREV       TO WS-PROP-VALUE-EDIT             MDRP0
068400         MOVE WS-PROP-VALUE-EDIT TO WS-PROP-PREV-TXT               MDRP0
068500     ELSE                                                          MDRP0
068600         MOVE "N/A" TO WS-PROP-PREV-TXT                            MDRP0
068700     END-IF.                                                       MDRP0
068800     PERFORM BB400-DELTA-COLUMN.                                   MDRP0
068900     GENERATE RPT1-PROP-ROW.                                       MDRP0
069000*                                                                  MDRP0
069100 BB400-DELTA-COLUMN.                                               MDRP0
069200     IF WS-PROP-VALUE-F NOT = "Y" OR WS-PROP-PREV-F NOT = "Y"      MDRP0
069300         MOVE "N/A" TO WS-PROP-DELTA-TXT                           MDRP0
069400     ELSE                                                          MDRP0
069500         COMPUTE WS-PROP-DELTA-VAL ROUNDED                         MDRP0
069600             = WS-PROP-VALUE - WS-PROP-PREV                        MDRP0
069700         IF WS-PROP-DELTA-VAL = ZERO                               MDRP0
069800             MOVE "0" TO WS-PROP-DELTA-TXT                         MDRP0
069900         ELSE                                                      MDRP0
070000             MOVE WS-PROP-DELTA-VAL  TO WS-PROP-DELTA-EDIT         MDRP0
070100             MOVE WS-PROP-DELTA-EDIT TO WS-PROP-DELTA-TXT          MDRP0
070200         END-IF                                                    MDRP0
070300     END-IF.                                                       MDRP0
070400*                                                                  MDRP0
070500*---------------------------------------------------------         MDRP0
070600*    CC310-CC410 - ONE PARAGRAPH PER MUD PROPERTY, SETTING         MDRP0
070700*    UP WS-PROP-LINE FROM THE SHIFT-PROPS BLOCK FOR THE            MDRP0
070800*    TARGET DAY AND ITS PREVIOUS DAY, THEN PERFORM BB300.          MDRP0
070900*    HGS CARRIES NO TARGET RANGE - SEE SPEC.                       MDRP0
071000*---------------------------------------------------------         MDRP0
071100 CC310-MW-LINE.                                                    MDRP0
071200     MOVE "MW (PPG)"     TO WS-PROP-LABEL.                         MDRP0
071300     MOVE MD-TL-S-MW   (MD-TL-IX, WS-SHIFT-IX) TO WS-PROP-VALUE.   MDRP0
071400     MOVE MD-TL-S-MW-F (MD-TL-IX, WS-SHIFT-IX) TO WS-PROP-VALUE-F. MDRP0
071500     IF WS-HAS-PREV                                                MDRP0
071600         MOVE MD-TL-S-MW   (WS-PREV-IX, WS-SHIFT-IX)               MDRP0
071700                                                   TO WS-PROP-PREV MDRP0
071800         MOVE MD-TL-S-MW-F (WS-PREV-IX, WS-SHIFT-IX)               MDRP0
071900                                             TO WS-PROP-PREV-F     MDRP0
072000     ELSE                                                          MDRP0
072100         MOVE "N" TO WS-PROP-PREV-F                                MDRP0
072200     END-IF.                                                       MDRP0
072300     MOVE "8.5-9.0"      TO WS-PROP-TARGET.                        MDRP0
072400     PERFORM BB300-MUD-PROPERTY-LINE.                              MDRP0
072500*                                                                  MDRP0
072600 CC320-PV-LINE.                                                    MDRP0
072700     MOVE "PV (CP)"      TO WS-PROP-LABEL.                         MDRP0
072800     MOVE MD-TL-S-PV   (MD-TL-IX, WS-SHIFT-IX) TO WS-PROP-VALUE.   MDRP0
072900     MOVE MD-TL-S-PV-F (MD-TL-IX, WS-SHIFT-IX) TO WS-PROP-VALUE-F. MDRP0
073000     IF WS-HAS-PREV                                                MDRP0
073100         MOVE MD-TL-S-PV   (WS-PREV-IX, WS-SHIFT-IX)               MDRP0
073200                                                   TO WS-PROP-PREV MDRP0
073300         MOVE MD-TL-S-PV-F (WS-PREV-IX, WS-SHIFT-IX)               MDRP0
073400                                             TO WS-PROP-PREV-F     MDRP0
073500     ELSE                                                          MDRP0
073600         MOVE "N" TO WS-PROP-PREV-F                                MDRP0
073700     END-IF.                                                       MDRP0
073800     MOVE "8-15"         TO WS-PROP-TARGET.                        MDRP0
073900     PERFORM BB300-MUD-PROPERTY-LINE.                              MDRP0
074000*                                                                  MDRP0
074100 CC330-YP-LINE.                                                    MDRP0
074200     MOVE "YP (LB)"      TO WS-PROP-LABEL.                         MDRP0
074300     MOVE MD-TL-S-YP   (MD-TL-IX, WS-SHIFT-IX) TO WS-PROP-VALUE.   MDRP0
074400     MOVE MD-TL-S-YP-F (MD-TL-IX, WS-SHIFT-IX) TO WS-PROP-VALUE-F. MDRP0
074500     IF WS-HAS-PREV                                                MDRP0
074600         MOVE MD-TL-S-YP   (WS-PREV-IX, WS-SHIFT-IX)               MDRP0
074700                                                   TO WS-PROP-PREV MDRP0
074800         MOVE MD-TL-S-YP-F (WS-PREV-IX, WS-SHIFT-IX)               MDRP0
074900                                             TO WS-PROP-PREV-F     MDRP0
075000     ELSE                                                          MDRP0
075100         MOVE "N" TO WS-PROP-PREV-F                                MDRP0
075200     END-IF.                                                       MDRP0
075300     MOVE "30-50"        TO WS-PROP-TARGET.                        MDRP0
075400     PERFORM BB300-MUD-PROPERTY-LINE.                              MDRP0
075500*                                                                  MDRP0
075600 CC340-GEL10S-LINE.                                                MDRP0
075700     MOVE "GEL 10S (LB)" TO WS-PROP-LABEL.                         MDRP0
075800     MOVE MD-TL-S-GEL10S   (MD-TL-IX, WS-SHIFT-IX)                 MDRP0
075900                                             TO WS-PROP-VALUE.     MDRP0
076000     MOVE MD-TL-S-GEL10S-F (MD-TL-IX, WS-SHIFT-IX)                 MDRP0
076100                                             TO WS-PROP-VALUE-F.   MDRP0
076200     IF WS-HAS-PREV                                                MDRP0
076300         MOVE MD-TL-S-GEL10S   (WS-PREV-IX, WS-SHIFT-IX)           MDRP0
076400                                                   TO WS-PROP-PREV MDRP0
076500         MOVE MD-TL-S-GEL10S-F (WS-PREV-IX, WS-SHIFT-IX)           MDRP0
076600                                             TO WS-PROP-PREV-F     MDRP0
076700     ELSE                                                          MDRP0
076800         MOVE "N" TO WS-PROP-PREV-F                                MDRP0
076900     END-IF.                                                       MDRP0
077000     MOVE "15-35"        TO WS-PROP-TARGET.                        MDRP0
077100     PERFORM BB300-MUD-PROPERTY-LINE.                              MDRP0
077200*                                                                  MDRP0
077300 CC350-SOLIDS-LINE.                                                MDRP0
077400     MOVE "SOLIDS (%)"   TO WS-PROP-LABEL.                         MDRP0
077500     MOVE MD-TL-S-SOLIDS   (MD-TL-IX, WS-SHIFT-IX)                 MDRP0
077600                                             TO WS-PROP-VALUE.     MDRP0
077700     MOVE MD-TL-S-SOLIDS-F (MD-TL-IX, WS-SHIFT-IX)                 MDRP0
077800                                             TO WS-PROP-VALUE-F.   MDRP0
077900     IF WS-HAS-PREV                                                MDRP0
078000         MOVE MD-TL-S-SOLIDS   (WS-PREV-IX, WS-SHIFT-IX)           MDRP0
078100                                                   TO WS-PROP-PREV MDRP0
078200         MOVE MD-TL-S-SOLIDS-F (WS-PREV-IX, WS-SHIFT-IX)           MDRP0
078300                                             TO WS-PROP-PREV-F     MDRP0
078400     ELSE                                                          MDRP0
078500         MOVE "N" TO WS-PROP-PREV-F                                MDRP0
078600     END-IF.                                                       MDRP0
078700     MOVE "<5"           TO WS-PROP-TARGET.                        MDRP0
078800     PERFORM BB300-MUD-PROPERTY-LINE.                              MDRP0
078900*                                                                  MDRP0
079000 CC360-SAND-LINE.                                                  MDRP0
079100     MOVE "SAND (%)"     TO WS-PROP-LABEL.                         MDRP0
079200     MOVE MD-TL-S-SAND   (MD-TL-IX, WS-SHIFT-IX) TO WS-PROP-VALUE. MDRP0
079300     MOVE MD-TL-S-SAND-F (MD-TL-IX, WS-SHIFT-IX)                   MDRP0
079400                                         TO WS-PROP-VALUE-F.       MDRP0
079500     IF WS-HAS-PREV                                                MDRP0
079600         MOVE MD-TL-S-SAND   (WS-PREV-IX, WS-SHIFT-IX)             MDRP0
079700                                                   TO WS-PROP-PREV MDRP0
079800         MOVE MD-TL-S-SAND-F (WS-PREV-IX, WS-SHIFT-IX)             MDRP0
079900                                             TO WS-PROP-PREV-F     MDRP0
080000     ELSE                                                          MDRP0
080100         MOVE "N" TO WS-PROP-PREV-F                                MDRP0
080200     END-IF.                                                       MDRP0
080300     MOVE "<0.5"         TO WS-PROP-TARGET.                        MDRP0
080400     PERFORM BB300-MUD-PROPERTY-LINE.                              MDRP0
080500*                                                                  MDRP0
080600 CC370-LGS-LINE.                                                   MDRP0
080700     MOVE "LGS (%)"      TO WS-PROP-LABEL.                         MDRP0
080800     MOVE MD-TL-S-LGS   (MD-TL-IX, WS-SHIFT-IX) TO WS-PROP-VALUE.  MDRP0
080900     MOVE MD-TL-S-LGS-F (MD-TL-IX, WS-SHIFT-IX) TO WS-PROP-VALUE-F.MDRP0
081000     IF WS-HAS-PREV                                                MDRP0
081100         MOVE MD-TL-S-LGS   (WS-PREV-IX, WS-SHIFT-IX)              MDRP0
081200                                                   TO WS-PROP-PREV MDRP0
081300         MOVE MD-TL-S-LGS-F (WS-PREV-IX, WS-SHIFT-IX)              MDRP0
081400                                             TO WS-PROP-PREV-F     MDRP0
081500     ELSE                                                          MDRP0
081600         MOVE "N" TO WS-PROP-PREV-F                                MDRP0
081700     END-IF.                                                       MDRP0
081800     MOVE "<4"           TO WS-PROP-TARGET.                        MDRP0
081900     PERFORM BB300-MUD-PROPERTY-LINE.                              MDRP0
082000*                                                                  MDRP0
082100 CC380-DRILL-SOL-LINE.                                             MDRP0
082200     MOVE "DRILL SOL (%)" TO WS-PROP-LABEL.                        MDRP0
082300     MOVE MD-TL-S-DRILL-SOL   (MD-TL-IX, WS-SHIFT-IX)              MDRP0
082400                                         TO WS-PROP-VALUE.         MDRP0
082500     MOVE MD-TL-S-DRILL-SOL-F (MD-TL-IX, WS-SHIFT-IX)              MDRP0
082600                                         TO WS-PROP-VALUE-F.       MDRP0
082700     IF WS-HAS-PREV                                                MDRP0
082800         MOVE MD-TL-S-DRILL-SOL   (WS-PREV-IX, WS-SHIFT-IX)        MDRP0
082900                                                   TO WS-PROP-PREV MDRP0
083000         MOVE MD-TL-S-DRILL-SOL-F (WS-PREV-IX, WS-SHIFT-IX)        MDRP0
083100                                             TO WS-PROP-PREV-F     MDRP0
083200     ELSE                                                          MDRP0
083300         MOVE "N" TO WS-PROP-PREV-F                                MDRP0
083400     END-IF.                                                       MDRP0
083500     MOVE "<3"           TO WS-PROP-TARGET.                        MDRP0
083600     PERFORM BB300-MUD-PROPERTY-LINE.                              MDRP0
083700*                                                                  MDRP0
083800 CC390-PH-LINE.                                                    MDRP0
083900     MOVE "PH"           TO WS-PROP-LABEL.                         MDRP0
084000     MOVE MD-TL-S-PH   (MD-TL-IX, WS-SHIFT-IX) TO WS-PROP-VALUE.   MDRP0
084100     MOVE MD-TL-S-PH-F (MD-TL-IX, WS-SHIFT-IX) TO WS-PROP-VALUE-F. MDRP0
084200     IF WS-HAS-PREV                                                MDRP0
084300         MOVE MD-TL-S-PH   (WS-PREV-IX, WS-SHIFT-IX)               MDRP0
084400                                                   TO WS-PROP-PREV MDRP0
084500         MOVE MD-TL-S-PH-F (WS-PREV-IX, WS-SHIFT-IX)               MDRP0
084600                                             TO WS-PROP-PREV-F     MDRP0
084700     ELSE                                                          MDRP0
084800         MOVE "N" TO WS-PROP-PREV-F                                MDRP0
084900     END-IF.                                                       MDRP0
085000     MOVE "9.0-10.5"     TO WS-PROP-TARGET.                        MDRP0
085100     PERFORM BB300-MUD-PROPERTY-LINE.                              MDRP0
085200*                                                                  MDRP0
085300 CC400-FILTRATE-LINE.                                              MDRP0
085400     MOVE "FILTRATE (ML)" TO WS-PROP-LABEL.                        MDRP0
085500     MOVE MD-TL-S-FILTRATE   (MD-TL-IX, WS-SHIFT-IX)               MDRP0
085600                                         TO WS-PROP-VALUE.         MDRP0
085700     MOVE MD-TL-S-FILTRATE-F (MD-TL-IX, WS-SHIFT-IX)               MDRP0
085800                                         TO WS-PROP-VALUE-F.       MDRP0
085900     IF WS-HAS-PREV                                                MDRP0
086000         MOVE MD-TL-S-FILTRATE   (WS-PREV-IX, WS-SHIFT-IX)         MDRP0
086100                                                   TO WS-PROP-PREV MDRP0
086200         MOVE MD-TL-S-FILTRATE-F (WS-PREV-IX, WS-SHIFT-IX)         MDRP0
086300                                             TO WS-PROP-PREV-F     MDRP0
086400     ELSE                                                          MDRP0
086500         MOVE "N" TO WS-PROP-PREV-F                                MDRP0
086600     END-IF.                                                       MDRP0
086700     MOVE "<15"          TO WS-PROP-TARGET.                        MDRP0
086800     PERFORM BB300-MUD-PROPERTY-LINE.                              MDRP0
086900*                                                                  MDRP0
087000 CC410-HGS-LINE.                                                   MDRP0
087100     MOVE "HGS (%)"      TO WS-PROP-LABEL.                         MDRP0
087200     MOVE MD-TL-S-HGS   (MD-TL-IX, WS-SHIFT-IX) TO WS-PROP-VALUE.  MDRP0
087300     MOVE MD-TL-S-HGS-F (MD-TL-IX, WS-SHIFT-IX) TO WS-PROP-VALUE-F.MDRP0
087400     IF WS-HAS-PREV                                                MDRP0
087500         MOVE MD-TL-S-HGS   (WS-PREV-IX, WS-SHIFT-IX)              MDRP0
087600                                                   TO WS-PROP-PREV MDRP0
087700         MOVE MD-TL-S-HGS-F (WS-PREV-IX, WS-SHIFT-IX)              MDRP0
087800                                             TO WS-PROP-PREV-F     MDRP0
087900     ELSE                                                          MDRP0
088000         MOVE "N" TO WS-PROP-PREV-F                                MDRP0
088100     END-IF.                                                       MDRP0
088200     MOVE "NONE"         TO WS-PROP-TARGET.                        MDRP0
088300     PERFORM BB300-MUD-PROPERTY-LINE.                              MDRP0
088400*                                                                  MDRP0
088500*---------------------------------------------------------         MDRP0
088600*    CC510 - ONE KEY INSIGHT LINE PLUS ITS OPTIONAL CAUSE          MDRP0
088700*    CONTINUATION.  CC515/516 TRIM TRAILING SPACES OFF THE         MDRP0
088800*    TITLE SO THE DASH SEPARATOR SITS RIGHT AFTER IT.              MDRP0
088900*---------------------------------------------------------         MDRP0
089000 CC510-PRINT-ONE-INSIGHT.                                          MDRP0
089100     MOVE MDI-INSIGHT-SEV-MARK (WS-INS-IX) TO WS-INS-MARK.         MDRP0
089200     PERFORM CC515-FIND-TITLE-LEN.                                 MDRP0
089300     MOVE SPACES TO WS-INS-TEXT.                                   MDRP0
089400     STRING MDI-INSIGHT-TITLE (WS-INS-IX) (1:WS-TITLE-LEN)         MDRP0
089500                DELIMITED BY SIZE                                  MDRP0
089600            " - " DELIMITED BY SIZE                                MDRP0
089700            MDI-INSIGHT-NARRATIVE (WS-INS-IX) DELIMITED BY SIZE    MDRP0
089800         INTO WS-INS-TEXT.                                         MDRP0
089900     IF MDI-INSIGHT-CAUSE (WS-INS-IX) NOT = SPACES                 MDRP0
090000         MOVE "Y" TO WS-INS-HAS-CAUSE-SW                           MDRP0
090100         MOVE SPACES TO WS-INS-CAUSE-TEXT                          MDRP0
090200         STRING "LIKELY CAUSE: " DELIMITED BY SIZE                 MDRP0
090300                MDI-INSIGHT-CAUSE (WS-INS-IX) DELIMITED BY SIZE    MDRP0
090400             INTO WS-INS-CAUSE-TEXT                                MDRP0
090500     ELSE                                                          MDRP0
090600         MOVE "N" TO WS-INS-HAS-CAUSE-SW                           MDRP0
090700     END-IF.                                                       MDRP0
090800     GENERATE RPT1-INSIGHT-ROW.                                    MDRP0
090900     IF WS-INS-HAS-CAUSE                                           MDRP0
091000         GENERATE RPT1-INSIGHT-CAUSE                               MDRP0
091100     END-IF.                                                       MDRP0
091200     SET WS-INS-IX UP BY 1.                                        MDRP0
091300*                                                                  MDRP0
091400 CC515-FIND-TITLE-LEN.                                             MDRP0
091500     MOVE 40 TO WS-TITLE-LEN.                                      MDRP0
091600     PERFORM CC516-BACK-UP-TITLE-LEN                               MDRP0
091700         UNTIL WS-TITLE-LEN = ZERO                                 MDRP0
091800            OR MDI-INSIGHT-TITLE (WS-INS-IX) (WS-TITLE-LEN:1)      MDRP0
091900                                                      NOT = SPACE. MDRP0
092000*                                                                  MDRP0
092100 CC516-BACK-UP-TITLE-LEN.                                          MDRP0
092200     SUBTRACT 1 FROM WS-TITLE-LEN.                                 MDRP0
092300*                                                                  MDRP0
092400*---------------------------------------------------------         MDRP0
092500*    AA900 - DRIVES PAGE 1 - EQUIPMENT, MUD PROPERTIES,            MDRP0
092600*    KEY INSIGHTS.                                                 MDRP0
092700*---------------------------------------------------------         MDRP0
092800 AA900-PRINT-PAGE-ONE.                                             MDRP0
092900     INITIATE MD-PAGE1-REPORT.                                     MDRP0
093000     MOVE ZERO TO WS-EQ-PRINT-CNT.                                 MDRP0
093100     PERFORM BB210-PRINT-SHAKERS.                                  MDRP0
093200     PERFORM BB220-PRINT-CENTRIFUGES.                              MDRP0
093300     PERFORM BB230-PRINT-HYDROCYCLONES.                            MDRP0
093400     IF WS-EQ-PRINT-CNT = ZERO                                     MDRP0
093500         GENERATE RPT1-EQ-EMPTY                                    MDRP0
093600     END-IF.                                                       MDRP0
093700     GENERATE RPT1-PROP-HEAD.                                      MDRP0
093800     PERFORM CC310-MW-LINE.                                        MDRP0
093900     PERFORM CC320-PV-LINE.                                        MDRP0
094000     PERFORM CC330-YP-LINE.                                        MDRP0
094100     PERFORM CC340-GEL10S-LINE.                                    MDRP0
094200     PERFORM CC350-SOLIDS-LINE.                                    MDRP0
094300     PERFORM CC360-SAND-LINE.                                      MDRP0
094400     PERFORM CC370-LGS-LINE.                                       MDRP0
094500     PERFORM CC380-DRILL-SOL-LINE.                                 MDRP0
094600     PERFORM CC390-PH-LINE.                                        MDRP0
094700     PERFORM CC400-FILTRATE-LINE.                                  MDRP0
094800     PERFORM CC410-HGS-LINE.                                       MDRP0
094900     GENERATE RPT1-INSIGHT-HEAD.                                   MDRP0
095000     IF MDI-INSIGHT-CNT = ZERO                                     MDRP0
095100         GENERATE RPT1-INSIGHT-EMPTY                               MDRP0
095200     ELSE                                                          MDRP0
095300         SET WS-INS-IX TO 1                                        MDRP0
095400         PERFORM CC510-PRINT-ONE-INSIGHT                           MDRP0
095500             UNTIL WS-INS-IX > MDI-INSIGHT-CNT                     MDRP0
095600     END-IF.                                                       MDRP0
095700     TERMINATE MD-PAGE1-REPORT.                                    MDRP0
095800*                                                                  MDRP0
095900*---------------------------------------------------------         MDRP0
096000*    AA950 - DRIVES PAGE 2 - CHEMICAL INVENTORY CHANGES,           MDRP0
096100*    VOLUME ACCOUNTING, RECOMMENDATIONS, OPERATIONAL               MDRP0
096200*    REMARKS, FOOTER.                                              MDRP0
096300*---------------------------------------------------------         MDRP0
096400 AA950-PRINT-PAGE-TWO.                                             MDRP0
096500     INITIATE MD-PAGE2-REPORT.                                     MDRP0
096600     GENERATE RPT2-ADD-HEAD.                                       MDRP0
096700     MOVE ZERO TO WS-ADD-PRINT-CNT.                                MDRP0
096800     SET WS-CHEM-IX TO 1.                                          MDRP0
096900     PERFORM DD110-PRINT-ONE-ADDITION                              MDRP0
097000         UNTIL WS-CHEM-IX > MD-TL-CHEM-COUNT.                      MDRP0
097100     IF WS-ADD-PRINT-CNT = ZERO                                    MDRP0
097200         GENERATE RPT2-ADD-EMPTY                                   MDRP0
097300     END-IF.                                                       MDRP0
097400     GENERATE RPT2-LOSS-HEAD.                                      MDRP0
097500     MOVE ZERO TO WS-LOSS-PRINT-CNT.                               MDRP0
097600     SET WS-CHEM-IX TO 1.                                          MDRP0
097700     PERFORM DD120-PRINT-ONE-LOSS                                  MDRP0
097800         UNTIL WS-CHEM-IX > MD-TL-CHEM-COUNT.                      MDRP0
097900     IF WS-LOSS-PRINT-CNT = ZERO                                   MDRP0
098000         GENERATE RPT2-LOSS-EMPTY                                  MDRP0
098100     END-IF.                                                       MDRP0
098200     GENERATE RPT2-VOL-HEAD.                                       MDRP0
098300     IF MD-TL-HAS-VOLUME (MD-TL-IX) = "Y"                          MDRP0
098400         PERFORM DD200-BUILD-VOLUME-LINE                           MDRP0
098500         GENERATE RPT2-VOL-ROW                                     MDRP0
098600     ELSE                                                          MDRP0
098700         GENERATE RPT2-VOL-EMPTY                                   MDRP0
098800     END-IF.                                                       MDRP0
098900     GENERATE RPT2-REC-HEAD.                                       MDRP0
099000     IF MDI-RECOMMEND-CNT = ZERO                                   MDRP0
099100         GENERATE RPT2-REC-EMPTY                                   MDRP0
099200     ELSE                                                          MDRP0
099300         SET WS-REC-IX TO 1                                        MDRP0
099400         PERFORM DD300-PRINT-ONE-RECOMMEND                         MDRP0
099500             UNTIL WS-REC-IX > MDI-RECOMMEND-CNT                   MDRP0
099600     END-IF.                                                       MDRP0
099700     GENERATE RPT2-REMARKS-HEAD.                                   MDRP0
099800     IF WS-HDR-REMARKS = SPACES                                    MDRP0
099900         GENERATE RPT2-REMARKS-EMPTY                               MDRP0
100000     ELSE                                                          MDRP0
100100         GENERATE RPT2-REMARKS-ROW                                 MDRP0
100200     END-IF.                                                       MDRP0
100300     TERMINATE MD-PAGE2-REPORT.                                    MDRP0
100400*                                                                  MDRP0
100500*---------------------------------------------------------         MDRP0
100600*    DD110/120 - CHEMICAL ADDITIONS AND LOSSES.  ADD-LOSS          MDRP0
100700*    IS ONLY X(6) WIDE SO THE TEST IS ON A 3-CHAR PREFIX.          MDRP0
100800*---------------------------------------------------------         MDRP0
100900 DD110-PRINT-ONE-ADDITION.                                         MDRP0
101000     IF MD-TL-CHEM-ADD-LOSS (MD-TL-IX, WS-CHEM-IX) (1:3) = "ADD"   MDRP0
101100         PERFORM DD130-BUILD-CHEM-LINE                             MDRP0
101200         GENERATE RPT2-CHEM-ROW                                    MDRP0
101300         ADD 1 TO WS-ADD-PRINT-CNT                                 MDRP0
101400     END-IF.                                                       MDRP0
101500     SET WS-CHEM-IX UP BY 1.                                       MDRP0
101600*                                                                  MDRP0
101700 DD120-PRINT-ONE-LOSS.                                             MDRP0
101800     IF MD-TL-CHEM-ADD-LOSS (MD-TL-IX, WS-CHEM-IX) (1:3) = "LOS"   MDRP0
101900         PERFORM DD130-BUILD-CHEM-LINE                             MDRP0
102000         GENERATE RPT2-CHEM-ROW                                    MDRP0
102100         ADD 1 TO WS-LOSS-PRINT-CNT                                MDRP0
102200     END-IF.                                                       MDRP0
102300     SET WS-CHEM-IX UP BY 1.                                       MDRP0
102400*                                                                  MDRP0
102500 DD130-BUILD-CHEM-LINE.                                            MDRP0
102600     MOVE MD-TL-CHEM-ITEM     (MD-TL-IX, WS-CHEM-IX)               MDRP0
102700                                                   TO WS-CHEM-ITEM.MDRP0
102800     MOVE MD-TL-CHEM-QTY      (MD-TL-IX, WS-CHEM-IX)               MDRP0
102900                                              TO WS-CHEM-QTY-EDIT. MDRP0
103000     MOVE WS-CHEM-QTY-EDIT                      TO WS-CHEM-QTY-TXT.MDRP0
103100     MOVE MD-TL-CHEM-UNITS    (MD-TL-IX, WS-CHEM-IX)               MDRP0
103200                                                TO WS-CHEM-UNITS.  MDRP0
103300     MOVE MD-TL-CHEM-CATEGORY (MD-TL-IX, WS-CHEM-IX)               MDRP0
103400                                             TO WS-CHEM-CATEGORY.  MDRP0
103500*                                                                  MDRP0
103600*---------------------------------------------------------         MDRP0
103700*    DD200 - VOLUME ACCOUNTING LINE.                               MDRP0
103800*---------------------------------------------------------         MDRP0
103900 DD200-BUILD-VOLUME-LINE.                                          MDRP0
104000     IF MD-TL-TOTAL-CIRC-F (MD-TL-IX) = "Y"                        MDRP0
104100         MOVE MD-TL-TOTAL-CIRC (MD-TL-IX) TO WS-VOL-EDIT           MDRP0
104200         MOVE WS-VOL-EDIT                 TO WS-VOL-CIRC-TXT       MDRP0
104300     ELSE                                                          MDRP0
104400         MOVE "N/A" TO WS-VOL-CIRC-TXT                             MDRP0
104500     END-IF.                                                       MDRP0
104600     IF MD-TL-IN-STORAGE-F (MD-TL-IX) = "Y"                        MDRP0
104700         MOVE MD-TL-IN-STORAGE (MD-TL-IX) TO WS-VOL-EDIT           MDRP0
104800         MOVE WS-VOL-EDIT                 TO WS-VOL-STORAGE-TXT    MDRP0
104900     ELSE                                                          MDRP0
105000         MOVE "N/A" TO WS-VOL-STORAGE-TXT                          MDRP0
105100     END-IF.                                                       MDRP0
105200     IF MD-TL-PITS-F (MD-TL-IX) = "Y"                              MDRP0
105300         MOVE MD-TL-PITS (MD-TL-IX)       TO WS-VOL-EDIT           MDRP0
105400         MOVE WS-VOL-EDIT                 TO WS-VOL-PITS-TXT       MDRP0
105500     ELSE                                                          MDRP0
105600         MOVE "N/A" TO WS-VOL-PITS-TXT                             MDRP0
105700     END-IF.                                                       MDRP0
105800     MOVE MD-TL-MUD-TYPE (MD-TL-IX) TO WS-VOL-MUD-TYPE.            MDRP0
105900*                                                                  MDRP0
106000*---------------------------------------------------------         MDRP0
106100*    DD300 - ONE RECOMMENDATION LINE, NUMBERED FOR THE             MDRP0
106200*    INCOMING SHIFT.                                               MDRP0
106300*---------------------------------------------------------         MDRP0
106400 DD300-PRINT-ONE-RECOMMEND.                                        MDRP0
106500     MOVE WS-REC-IX                           TO WS-REC-NUMBER.    MDRP0
106600     MOVE MDI-RECOMMEND-TEXT (WS-REC-IX)      TO WS-REC-TEXT.      MDRP0
106700     GENERATE RPT2-REC-ROW.                                        MDRP0
106800     SET WS-REC-IX UP BY 1.                                        MDRP0
106900*                                                                  MDRP0
