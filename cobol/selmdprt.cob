000100*    SELECT CLAUSE FOR SHIFT HANDOVER LISTING            SELPR
000200*    132 COLUMN LANDSCAPE PRINT FILE                     SELPR
000300*    06/11/25 VBC - CREATED.                             SELPR
000400     SELECT PRINT-FILE      ASSIGN TO PRINT-FILE-NAME     SELPR
000500             ORGANIZATION   IS LINE SEQUENTIAL            SELPR
000600             STATUS         IS PRINT-STATUS.              SELPR
