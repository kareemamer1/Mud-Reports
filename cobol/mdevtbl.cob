000100******************************************************            MDEVW
000200*                                                      *          MDEVW
000300*   WORKING STORAGE - DETECTED EVENT TABLE              *         MDEVW
000400*     BUILT BY MDEVNT0, WALKED BY MDLINK0/MDNARR0/     *          MDEVW
000500*     MDRPT0/MDMAIN0 EOJ TOTALS.  ROLLING AVERAGES ARE  *         MDEVW
000600*     COMPUTED DIRECTLY FROM MD-TIMELINE-TABLE (MDTLN) -*         MDEVW
000700*     NO SEPARATE HISTORY ARRAY IS CARRIED HERE.        *         MDEVW
000800*                                                      *          MDEVW
000900******************************************************            MDEVW
001000*                                                                 MDEVW
001100*    29/10/25 VBC - CREATED.                                      MDEVW
001200*    16/11/25 VBC - RELATED-EVENT LIST ADDED, FILLED IN BY        MDEVW
001300*                   MDLINK0 WHEN A CAUSAL LINK IS WRITTEN.        MDEVW
001400*    02/02/26 VBC - MAX EVENTS RAISED 300 TO 500.                 MDEVW
001500*                                                                 MDEVW
001600 01  MD-EVENT-TABLE.                                              MDEVW
001700     03  MD-EVT-COUNT              PIC 9(3)     COMP.             MDEVW
001800     03  MD-EVT-GRP                OCCURS 500                     MDEVW
001900                   INDEXED BY MD-EVT-IX.                          MDEVW
002000         05  MD-EVT-ID             PIC X(60).                     MDEVW
002100         05  MD-EVT-TYPE           PIC X(22).                     MDEVW
002200         05  MD-EVT-SEVERITY       PIC X(6).                      MDEVW
002300         05  MD-EVT-DATE           PIC X(10).                     MDEVW
002400         05  MD-EVT-TITLE          PIC X(40).                     MDEVW
002500         05  MD-EVT-DESC           PIC X(120).                    MDEVW
002600         05  MD-EVT-DETAIL         PIC X(20).                     MDEVW
002700         05  MD-EVT-DIRECTION      PIC X(4).                      MDEVW
002800         05  MD-EVT-PREV-VALUE     PIC S9(5)V99  COMP-3.          MDEVW
002900         05  MD-EVT-CURR-VALUE     PIC S9(5)V99  COMP-3.          MDEVW
003000         05  MD-EVT-DELTA-VALUE    PIC S9(5)V99  COMP-3.          MDEVW
003100         05  MD-EVT-PCT-VALUE      PIC S9(3)V99  COMP-3.          MDEVW
003200         05  MD-EVT-REL-CNT        PIC 9         COMP.            MDEVW
003300         05  MD-EVT-REL-GRP        OCCURS 5.                      MDEVW
003400             07  MD-EVT-REL-ID     PIC X(60).                     MDEVW
003500*                                                                 MDEVW
003600*    COUNTS OF EVENTS PER SEVERITY, DISPLAYED AT EOJ BY           MDEVW
003700*    MDMAIN0 - SEE ZZ900-DISPLAY-JOB-STATS.                       MDEVW
003800*                                                                 MDEVW
003900     03  MD-EVT-HIGH-COUNT         PIC 9(3)     COMP.             MDEVW
004000     03  MD-EVT-MEDIUM-COUNT       PIC 9(3)     COMP.             MDEVW
004100     03  MD-EVT-LOW-COUNT          PIC 9(3)     COMP.             MDEVW
004200     03  FILLER                    PIC X(10).                     MDEVW
004300*                                                                 MDEVW
