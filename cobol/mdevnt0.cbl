000100*****************************************************             MDEV0
000200*                                                    *            MDEV0
000300*   E V E N T   D E T E C T O R                      *            MDEV0
000400*                                                    *            MDEV0
000500*****************************************************             MDEV0
000600 IDENTIFICATION          DIVISION.                                MDEV0
000700 PROGRAM-ID.    MDEVNT0.                                          MDEV0
000800 AUTHOR.        V B COEN FBCS FIDM FIDPM.                         MDEV0
000900 INSTALLATION.  APPLEWOOD COMPUTERS - SOLIDS CONTROL.             MDEV0
001000 DATE-WRITTEN.  29/10/1985.                                       MDEV0
001100 DATE-COMPILED.                                                   MDEV0
001200 SECURITY.      COPYRIGHT (C) 1985-2026 AND LATER,                MDEV0
001300                VINCENT BRYAN COEN.  DISTRIBUTED UNDER            MDEV0
001400                THE GNU GENERAL PUBLIC LICENSE.  SEE              MDEV0
001500                THE FILE COPYING FOR DETAILS.                     MDEV0
001600*                                                                 MDEV0
001700*    REMARKS.        WALKS THE COMPLETED TIMELINE TABLE           MDEV0
001800*                    DAY BY DAY, RAISING AN EVENT ROW FOR         MDEV0
001900*                    EACH OF THE 18 DETECTION RULES BELOW         MDEV0
002000*                    THAT FIRES.  ROLLING AVERAGES ARE            MDEV0
002100*                    TAKEN STRAIGHT OFF THE TIMELINE TABLE        MDEV0
002200*                    BY SCANNING BACKWARDS - NO SEPARATE          MDEV0
002300*                    HISTORY ARRAY IS KEPT.  WRITES THE           MDEV0
002400*                    FINISHED, SORTED TABLE TO THE EVENTS         MDEV0
002500*                    FILE BEFORE RETURNING.                       MDEV0
002600*                                                                 MDEV0
002700*    FILES USED.      MD-EVENTS-FILE - OUTPUT.                    MDEV0
002800*                                                                 MDEV0
002900*    CALLED MODULES.  NONE.                                       MDEV0
003000*                                                                 MDEV0
003100*---------------------------------------------------------        MDEV0
003200*    CHANGE LOG                                                   MDEV0
003300*---------------------------------------------------------        MDEV0
003400*    29/10/85 VBC - CREATED AS PYRGSTR CHECK REGISTER             MDEV0
003500*                   REPORT - RE-PURPOSED BELOW.                   MDEV0
003600*    29/10/25 VBC - RE-WRITTEN AS THE EVENT DETECTOR - 18         MDEV0
003700*                   RULES, ONE PARAGRAPH EACH.                    MDEV0
003800*    16/11/25 VBC - RELATED-EVENT LINKAGE LEFT FOR MDLINK0        MDEV0
003900*                   TO FILL IN - THIS PROGRAM JUST RAISES         MDEV0
004000*                   THE RAW EVENTS.                               MDEV0
004100*    22/12/25 VBC - CHEMICAL-SPIKE AND HIGH-SC-REMOVAL NOW        MDEV0
004200*                   TREAT ABSENT PRIOR DAYS AS ZERO PER           MDEV0
004300*                   ENGINEER REQUEST, NOT AS MISSING.             MDEV0
004400*    11/02/26 VBC - Y2K NOTE - ALL DATE COMPARISONS ARE           MDEV0
004500*                   STRAIGHT X(10) CCYY-MM-DD COMPARES, NO        MDEV0
004600*                   CHANGE REQUIRED.                              MDEV0
004700*    19/01/26 VBC - RE-HOSTED TO GNUCOBOL, CONVERTED TO           MDEV0
004800*                   FIXED FORMAT SOURCE.                          MDEV0
004900*    09/08/26 VBC - SHAKER-DOWN, CENTRIFUGE-DOWN AND              MDEV0
005000*                   HYDROCYCLONE-DOWN NOW COMPARE TODAY'S         MDEV0
005100*                   HOURS AGAINST A 7-DAY ROLLING AVERAGE         MDEV0
005200*                   PER THE SITE PROCEDURE, NOT JUST              MDEV0
005300*                   YESTERDAY'S FIGURE.  EQUIPMENT-STARTUP        MDEV0
005400*                   EXTENDED TO COVER THE HYDROCYCLONE UNITS.     MDEV0
005500*    09/08/26 VBC - EVENT-ID WAS JUST JOB-DATE-TYPE-UNIT WITH     MDEV0
005600*                   DASHES, SO AN ITEM NAME WITH A SPACE IN IT    MDEV0
005700*                   (E.G. "MUD CLEANER") BROKE THE DOWNSTREAM     MDEV0
005800*                   MATCHING IN MDLINK0/MDNARR0.  REBUILT TO      MDEV0
005900*                   THE AGREED EVT_JOB_DATE_TYPE_DETAIL FORM      MDEV0
006000*                   WITH DETAIL SPACES TURNED TO UNDERSCORES -    MDEV0
006100*                   SEE ZZ910-SANITIZE-DETAIL.                    MDEV0
006200*    09/08/26 VBC - AA350-RHEOLOGY-SHIFT RAISED THE EVENT ON      MDEV0
006300*                   PV AND THEN EXITED, SO A DAY WHERE YP ALSO    MDEV0
006400*                   BROKE THE 20% BAND WAS NEVER LOOKED AT -      MDEV0
006500*                   YP TRIGGER WAS LOST.  PV AND YP ARE NOW       MDEV0
006600*                   TESTED INDEPENDENTLY AND COMBINED INTO THE    MDEV0
006700*                   ONE EVENT (PV STILL WINS ON DIRECTION PER     MDEV0
006800*                   ENGINEER REQUEST), WITH WS-EVT-DETAIL         MDEV0
006900*                   SHOWING "PV/YP" WHEN BOTH FIRED THE SAME      MDEV0
007000*                   DAY.  REQ NO. SC-2026-13.                     MDEV0
007100*    09/08/26 VBC - AA100 CALLED AA340-DRILL-SOLIDS-RISE AND      MDEV0
007200*                   AA350-RHEOLOGY-SHIFT BUT NEITHER PARAGRAPH    MDEV0
007300*                   EXISTED - THE RHEOLOGY LOGIC HAD BEEN LEFT    MDEV0
007400*                   SITTING UNDER THE AA330-LGS-CREEP HEADER      MDEV0
007500*                   FROM AN EARLIER EDIT, SO LGS_CREEP AND        MDEV0
007600*                   DRILL_SOLIDS_RISE WERE NEVER RAISED AND       MDEV0
007700*                   MDLINK0 COULD NEVER FIND AN LGS_CREEP         MDEV0
007800*                   EVENT TO CHAIN A CAUSE OFF.  SPLIT BACK       MDEV0
007900*                   INTO THREE REAL PARAGRAPHS - AA330 NOW        MDEV0
008000*                   DOES THE ACTUAL LGS CREEP TEST, AA340 THE     MDEV0
008100*                   DRILL SOLIDS RISE TEST, AA350 KEEPS THE       MDEV0
008200*                   PV/YP RHEOLOGY CODE.  REQ NO. SC-2026-16.     MDEV0
008300*                                                                 MDEV0
008400 ENVIRONMENT             DIVISION.                                MDEV0
008500 COPY "ENVDIV.COB".                                               MDEV0
008600 INPUT-OUTPUT            SECTION.                                 MDEV0
008700 FILE-CONTROL.                                                    MDEV0
008800 COPY "SELMDEVT.COB".                                             MDEV0
008900*                                                                 MDEV0
009000 DATA                    DIVISION.                                MDEV0
009100 FILE SECTION.                                                    MDEV0
009200 FD  MD-EVENTS-FILE                                               MDEV0
009300     LABEL RECORDS ARE STANDARD.                                  MDEV0
009400 COPY "FDMDEVT.COB".                                              MDEV0
009500*                                                                 MDEV0
009600 WORKING-STORAGE SECTION.                                         MDEV0
009700 77  PROG-NAME               PIC X(15) VALUE "MDEVNT0 (1.00)".    MDEV0
009800*                                                                 MDEV0
009900*    09/08/26 VBC - MD-EVENTS-FILE-NAME/STATUS WERE REFERENCED    MDEV0
010000*                   BY SELMDEVT.COB BUT NEVER DECLARED HERE -     MDEV0
010100*                   ADDED.                                        MDEV0
010200 77  MD-EVENTS-FILE-NAME     PIC X(20) VALUE "MDEVENTS.DAT".      MDEV0
010300 77  MD-EVENTS-STATUS        PIC XX.                              MDEV0
010400*                                                                 MDEV0
010500 01  WS-DATA.                                                     MDEV0
010600     03  WS-PREV-IX            PIC 9(4)   COMP.                   MDEV0
010700     03  WS-HAS-PREV-SW        PIC X      VALUE "N".              MDEV0
010800         88  WS-HAS-PREV                  VALUE "Y".              MDEV0
010900     03  WS-SHAK-IX            PIC 9      COMP.                   MDEV0
011000     03  WS-SHAK-PREV-IX       PIC 9      COMP.                   MDEV0
011100     03  WS-MESH-IX            PIC 9      COMP.                   MDEV0
011200     03  WS-CENT-IX            PIC 9      COMP.                   MDEV0
011300     03  WS-CENT-PREV-IX       PIC 9      COMP.                   MDEV0
011400     03  WS-MATCH-SW           PIC X      VALUE "N".              MDEV0
011500         88  WS-MATCH-FOUND                VALUE "Y".             MDEV0
011600     03  WS-ROLL-SUM           PIC S9(7)V99  COMP-3.              MDEV0
011700     03  WS-ROLL-AVG           PIC S9(5)V99  COMP-3.              MDEV0
011800     03  WS-ROLL-DAYS          PIC 9(3)      COMP.                MDEV0
011900     03  WS-SCAN-IX            PIC 9(4)      COMP.                MDEV0
012000     03  WS-CHEM-IX            PIC 9(3)      COMP.                MDEV0
012100     03  WS-CHEM-IX2           PIC 9(3)      COMP.                MDEV0
012200     03  WS-SUM-TODAY          PIC S9(7)V99  COMP-3.              MDEV0
012300     03  WS-ITEM-SEEN-SW       PIC X      VALUE "N".              MDEV0
012400         88  WS-ITEM-SEEN-BEFORE           VALUE "Y".             MDEV0
012500     03  WS-DILUTE-SW          PIC X      VALUE "N".              MDEV0
012600         88  WS-DILUTE-CHEM-SEEN            VALUE "Y".            MDEV0
012700    03  WS-PV-FIRED-SW        PIC X      VALUE "N".               MDEV0
012800        88  WS-PV-FIRED                  VALUE "Y".               MDEV0
012900    03  WS-YP-FIRED-SW        PIC X      VALUE "N".               MDEV0
013000        88  WS-YP-FIRED                  VALUE "Y".               MDEV0
013100    03  WS-PV-PREV            PIC S9(5)V99  COMP-3.               MDEV0
013200    03  WS-PV-CURR            PIC S9(5)V99  COMP-3.               MDEV0
013300    03  WS-PV-PCT             PIC S9(3)V99  COMP-3.               MDEV0
013400    03  WS-YP-PREV            PIC S9(5)V99  COMP-3.               MDEV0
013500    03  WS-YP-CURR            PIC S9(5)V99  COMP-3.               MDEV0
013600    03  WS-YP-PCT             PIC S9(3)V99  COMP-3.               MDEV0
013700*                                                                 MDEV0
013800 01  WS-EVT-BUILD.                                                MDEV0
013900     03  WS-EVT-TYPE           PIC X(22).                         MDEV0
014000     03  WS-EVT-SEVERITY       PIC X(6).                          MDEV0
014100     03  WS-EVT-TITLE          PIC X(40).                         MDEV0
014200     03  WS-EVT-DESC           PIC X(120).                        MDEV0
014300     03  WS-EVT-DETAIL         PIC X(20).                         MDEV0
014400     03  WS-EVT-DIRECTION      PIC X(4).                          MDEV0
014500     03  WS-EVT-PREV           PIC S9(5)V99  COMP-3.              MDEV0
014600     03  WS-EVT-CURR           PIC S9(5)V99  COMP-3.              MDEV0
014700     03  WS-EVT-DELTA          PIC S9(5)V99  COMP-3.              MDEV0
014800     03  WS-EVT-PCT            PIC S9(3)V99  COMP-3.              MDEV0
014900     03  WS-EVT-UNIT           PIC X(20).                         MDEV0
015000*                                                                 MDEV0
015100     03  WS-EVTID-SUFFIX       PIC X(21).                         MDEV0
015200     03  WS-EVTID-SUFFIX-CHARS REDEFINES WS-EVTID-SUFFIX.         MDEV0
015300        05  WS-EVTID-SUFFIX-CHAR PIC X  OCCURS 21.                MDEV0
015400     03  WS-SAN-IN             PIC X(20).                         MDEV0
015500     03  WS-SAN-IN-CHARS REDEFINES WS-SAN-IN.                     MDEV0
015600        05  WS-SAN-IN-CHAR    PIC X  OCCURS 20.                   MDEV0
015700     03  WS-SAN-OUT            PIC X(20).                         MDEV0
015800     03  WS-SAN-OUT-CHARS REDEFINES WS-SAN-OUT.                   MDEV0
015900        05  WS-SAN-OUT-CHAR   PIC X  OCCURS 20.                   MDEV0
016000     03  WS-SAN-LEN            PIC 9(2)      COMP.                MDEV0
016100     03  WS-SAN-IX             PIC 9(2)      COMP.                MDEV0
016200*                                                                 MDEV0
016300 01  WS-SORT-DATA.                                                MDEV0
016400     03  WS-I                  PIC 9(4)      COMP.                MDEV0
016500     03  WS-J                  PIC 9(4)      COMP.                MDEV0
016600     03  WS-SEV-RANK-A         PIC 9         COMP.                MDEV0
016700     03  WS-SEV-RANK-B         PIC 9         COMP.                MDEV0
016800*                                                                 MDEV0
016900 01  WS-EVT-SWAP.                                                 MDEV0
017000     03  WS-SW-ID              PIC X(60).                         MDEV0
017100     03  WS-SW-TYPE            PIC X(22).                         MDEV0
017200     03  WS-SW-SEVERITY        PIC X(6).                          MDEV0
017300     03  WS-SW-DATE            PIC X(10).                         MDEV0
017400     03  WS-SW-TITLE           PIC X(40).                         MDEV0
017500     03  WS-SW-DESC            PIC X(120).                        MDEV0
017600     03  WS-SW-DETAIL          PIC X(20).                         MDEV0
017700     03  WS-SW-DIRECTION       PIC X(4).                          MDEV0
017800     03  WS-SW-PREV            PIC S9(5)V99  COMP-3.              MDEV0
017900     03  WS-SW-CURR            PIC S9(5)V99  COMP-3.              MDEV0
018000     03  WS-SW-DELTA           PIC S9(5)V99  COMP-3.              MDEV0
018100     03  WS-SW-PCT             PIC S9(3)V99  COMP-3.              MDEV0
018200     03  WS-SW-REL-CNT         PIC 9         COMP.                MDEV0
018300     03  WS-SW-REL-GRP         OCCURS 5.                          MDEV0
018400         05  WS-SW-REL-ID      PIC X(60).                         MDEV0
018500*                                                                 MDEV0
018600 LINKAGE SECTION.                                                 MDEV0
018700 COPY "MDTIMLN.COB".                                              MDEV0
018800 COPY "MDEVTBL.COB".                                              MDEV0
018900 COPY "MDCALL.COB".                                               MDEV0
019000*                                                                 MDEV0
019100 PROCEDURE DIVISION USING MD-TIMELINE-TABLE                       MDEV0
019200                          MD-EVENT-TABLE                          MDEV0
019300                          MD-CALLING-DATA.                        MDEV0
019400*                                                                 MDEV0
019500 AA000-MAIN.                                                      MDEV0
019600     IF       MD-TL-DAY-COUNT = ZERO                              MDEV0
019700              GOBACK                                              MDEV0
019800     END-IF.                                                      MDEV0
019900     OPEN     OUTPUT MD-EVENTS-FILE.                              MDEV0
020000     SET      MD-TL-IX TO 1.                                      MDEV0
020100     PERFORM  AA100-DETECT-ONE-DAY                                MDEV0
020200         UNTIL MD-TL-IX > MD-TL-DAY-COUNT.                        MDEV0
020300     PERFORM  AA900-SORT-EVENTS.                                  MDEV0
020400     PERFORM  AA950-WRITE-EVENTS-FILE.                            MDEV0
020500     CLOSE    MD-EVENTS-FILE.                                     MDEV0
020600     GOBACK.                                                      MDEV0
020700*                                                                 MDEV0
020800 AA100-DETECT-ONE-DAY.                                            MDEV0
020900     MOVE     "N" TO WS-HAS-PREV-SW.                              MDEV0
021000     IF       MD-TL-IX > 1                                        MDEV0
021100              MOVE MD-TL-IX TO WS-PREV-IX                         MDEV0
021200              SUBTRACT 1 FROM WS-PREV-IX                          MDEV0
021300              MOVE "Y" TO WS-HAS-PREV-SW                          MDEV0
021400     END-IF.                                                      MDEV0
021500     PERFORM  AA210-SHAKER-DOWN.                                  MDEV0
021600     PERFORM  AA220-SCREEN-CHANGE.                                MDEV0
021700     PERFORM  AA230-CENTRIFUGE-DOWN.                              MDEV0
021800     PERFORM  AA240-CENTRIFUGE-FEED-CHANGE.                       MDEV0
021900     PERFORM  AA250-HYDROCYCLONE-DOWN.                            MDEV0
022000     PERFORM  AA260-EQUIPMENT-STARTUP.                            MDEV0
022100     PERFORM  AA310-SOLIDS-SPIKE.                                 MDEV0
022200     PERFORM  AA320-SAND-INCREASE.                                MDEV0
022300     PERFORM  AA330-LGS-CREEP.                                    MDEV0
022400     PERFORM  AA340-DRILL-SOLIDS-RISE.                            MDEV0
022500     PERFORM  AA350-RHEOLOGY-SHIFT.                               MDEV0
022600     PERFORM  AA360-WEIGHT-UP.                                    MDEV0
022700     PERFORM  AA370-DILUTION.                                     MDEV0
022800     PERFORM  AA380-PH-SHIFT.                                     MDEV0
022900     PERFORM  AA410-NEW-CHEMICAL.                                 MDEV0
023000     PERFORM  AA420-CHEMICAL-SPIKE.                               MDEV0
023100     PERFORM  AA430-LARGE-FORMATION-LOSS.                         MDEV0
023200     PERFORM  AA440-HIGH-SC-REMOVAL.                              MDEV0
023300     SET      MD-TL-IX UP BY 1.                                   MDEV0
023400*                                                                 MDEV0
023500 AA100-EXIT.                                                      MDEV0
023600     EXIT.                                                        MDEV0
023700*                                                                 MDEV0
023800 AA210-SHAKER-DOWN.                                               MDEV0
023900*    A SHAKER WHOSE HOURS TODAY ARE UNDER HALF ITS 7-DAY          MDEV0
024000*    ROLLING AVERAGE (AVERAGE MUST EXCEED ZERO, HOURS PRESENT     MDEV0
024100*    TODAY) - MATCHED BY NAME - HIGH.                             MDEV0
024200     SET      WS-SHAK-IX TO 1.                                    MDEV0
024300      PERFORM  AA211-CHECK-ONE-SHAKER-TODAY                       MDEV0
024400          UNTIL WS-SHAK-IX > 5.                                   MDEV0
024500*                                                                 MDEV0
024600 AA210-EXIT.                                                      MDEV0
024700     EXIT.                                                        MDEV0
024800*                                                                 MDEV0
024900 AA211-CHECK-ONE-SHAKER-TODAY.                                    MDEV0
025000     IF       MD-TL-SHAK-PRESENT (MD-TL-IX WS-SHAK-IX) = "Y"      MDEV0
025100       AND    MD-TL-SHAK-HOURS-F (MD-TL-IX WS-SHAK-IX) = "Y"      MDEV0
025200              MOVE ZERO TO WS-ROLL-SUM                            MDEV0
025300              MOVE ZERO TO WS-ROLL-DAYS                           MDEV0
025400              PERFORM AA212-SET-SHAKER-SCAN-START                 MDEV0
025500              PERFORM AA213-SCAN-ONE-PRIOR-DAY-SHAKER             MDEV0
025600                  UNTIL WS-SCAN-IX NOT < MD-TL-IX                 MDEV0
025700              IF   WS-ROLL-DAYS > ZERO                            MDEV0
025800                   DIVIDE WS-ROLL-SUM BY WS-ROLL-DAYS             MDEV0
025900                       GIVING WS-ROLL-AVG ROUNDED                 MDEV0
026000                   IF   WS-ROLL-AVG > ZERO                        MDEV0
026100                    AND MD-TL-SHAK-HOURS (MD-TL-IX WS-SHAK-IX)    MDEV0
026200                            < (WS-ROLL-AVG / 2)                   MDEV0
026300                        MOVE MD-TL-SHAK-NAME (MD-TL-IX            MDEV0
026400                            WS-SHAK-IX) TO WS-EVT-UNIT            MDEV0
026500                        MOVE "Shaker down" TO WS-EVT-TITLE        MDEV0
026600                        MOVE "Shaker hours today are under"       MDEV0
026700                            TO WS-EVT-DESC                        MDEV0
026800                        MOVE WS-ROLL-AVG TO WS-EVT-PREV           MDEV0
026900                        MOVE MD-TL-SHAK-HOURS (MD-TL-IX           MDEV0
027000                            WS-SHAK-IX) TO WS-EVT-CURR            MDEV0
027100                        MOVE "SHAKER_DOWN" TO WS-EVT-TYPE         MDEV0
027200                        MOVE "HIGH" TO WS-EVT-SEVERITY            MDEV0
027300                        MOVE WS-EVT-UNIT TO WS-EVT-DETAIL         MDEV0
027400                        PERFORM ZZ900-ADD-EVENT                   MDEV0
027500                   END-IF                                         MDEV0
027600              END-IF                                              MDEV0
027700     END-IF.                                                      MDEV0
027800     SET      WS-SHAK-IX UP BY 1.                                 MDEV0
027900*                                                                 MDEV0
028000 AA211-EXIT.                                                      MDEV0
028100     EXIT.                                                        MDEV0
028200*                                                                 MDEV0
028300 AA212-SET-SHAKER-SCAN-START.                                     MDEV0
028400     IF       MD-TL-IX > 7                                        MDEV0
028500              COMPUTE WS-SCAN-IX = MD-TL-IX - 7                   MDEV0
028600     ELSE                                                         MDEV0
028700              MOVE 1 TO WS-SCAN-IX                                MDEV0
028800     END-IF.                                                      MDEV0
028900*                                                                 MDEV0
029000 AA212-EXIT.                                                      MDEV0
029100     EXIT.                                                        MDEV0
029200*                                                                 MDEV0
029300 AA213-SCAN-ONE-PRIOR-DAY-SHAKER.                                 MDEV0
029400     SET      WS-SHAK-PREV-IX TO 1.                               MDEV0
029500      PERFORM  AA214-CHECK-ONE-PRIOR-SHAKER-SLOT                  MDEV0
029600          UNTIL WS-SHAK-PREV-IX > 5.                              MDEV0
029700     SET      WS-SCAN-IX UP BY 1.                                 MDEV0
029800*                                                                 MDEV0
029900 AA213-EXIT.                                                      MDEV0
030000     EXIT.                                                        MDEV0
030100*                                                                 MDEV0
030200 AA214-CHECK-ONE-PRIOR-SHAKER-SLOT.                               MDEV0
030300     IF       MD-TL-SHAK-PRESENT (WS-SCAN-IX WS-SHAK-PREV-IX)     MDEV0
030400                  = "Y"                                           MDEV0
030500       AND    MD-TL-SHAK-HOURS-F (WS-SCAN-IX WS-SHAK-PREV-IX)     MDEV0
030600                  = "Y"                                           MDEV0
030700       AND    MD-TL-SHAK-NAME (WS-SCAN-IX WS-SHAK-PREV-IX) =      MDEV0
030800                  MD-TL-SHAK-NAME (MD-TL-IX WS-SHAK-IX)           MDEV0
030900              ADD  MD-TL-SHAK-HOURS (WS-SCAN-IX                   MDEV0
031000                  WS-SHAK-PREV-IX) TO WS-ROLL-SUM                 MDEV0
031100              ADD  1 TO WS-ROLL-DAYS                              MDEV0
031200     END-IF.                                                      MDEV0
031300     SET      WS-SHAK-PREV-IX UP BY 1.                            MDEV0
031400*                                                                 MDEV0
031500 AA214-EXIT.                                                      MDEV0
031600     EXIT.                                                        MDEV0
031700*                                                                 MDEV0
031800 AA220-SCREEN-CHANGE.                                             MDEV0
031900*                                                                 MDEV0
032000*    SAME SHAKER NAME, MESH SET CHANGED FROM YESTERDAY.           MDEV0
032100*                                                                 MDEV0
032200     IF       NOT WS-HAS-PREV                                     MDEV0
032300              GO TO AA220-EXIT                                    MDEV0
032400     END-IF.                                                      MDEV0
032500     SET      WS-SHAK-IX TO 1.                                    MDEV0
032600      PERFORM  AA221-CHECK-ONE-SHAKER-MESH                        MDEV0
032700          UNTIL WS-SHAK-IX > 5.                                   MDEV0
032800*                                                                 MDEV0
032900 AA220-EXIT.                                                      MDEV0
033000     EXIT.                                                        MDEV0
033100*                                                                 MDEV0
033200 AA221-CHECK-ONE-SHAKER-MESH.                                     MDEV0
033300     IF       MD-TL-SHAK-PRESENT (MD-TL-IX WS-SHAK-IX) = "Y"      MDEV0
033400              MOVE "N" TO WS-MATCH-SW                             MDEV0
033500              SET  WS-SHAK-PREV-IX TO 1                           MDEV0
033600              PERFORM AA222-FIND-PREV-SAME-NAME                   MDEV0
033700                  UNTIL WS-SHAK-PREV-IX > 5                       MDEV0
033800     END-IF.                                                      MDEV0
033900     SET      WS-SHAK-IX UP BY 1.                                 MDEV0
034000*                                                                 MDEV0
034100 AA221-EXIT.                                                      MDEV0
034200     EXIT.                                                        MDEV0
034300*                                                                 MDEV0
034400 AA222-FIND-PREV-SAME-NAME.                                       MDEV0
034500     IF       MD-TL-SHAK-PRESENT (WS-PREV-IX WS-SHAK-PREV-IX)     MDEV0
034600                  = "Y"                                           MDEV0
034700       AND    MD-TL-SHAK-NAME (WS-PREV-IX WS-SHAK-PREV-IX) =      MDEV0
034800                  MD-TL-SHAK-NAME (MD-TL-IX WS-SHAK-IX)           MDEV0
034900       AND    NOT WS-MATCH-FOUND                                  MDEV0
035000              MOVE "Y" TO WS-MATCH-SW                             MDEV0
035100              SET  WS-MESH-IX TO 1                                MDEV0
035200              PERFORM AA223-COMPARE-ONE-MESH                      MDEV0
035300                  UNTIL WS-MESH-IX > 4                            MDEV0
035400     END-IF.                                                      MDEV0
035500     SET      WS-SHAK-PREV-IX UP BY 1.                            MDEV0
035600*                                                                 MDEV0
035700 AA222-EXIT.                                                      MDEV0
035800     EXIT.                                                        MDEV0
035900*                                                                 MDEV0
036000 AA223-COMPARE-ONE-MESH.                                          MDEV0
036100     IF       MD-TL-SHAK-MESH-F (MD-TL-IX WS-SHAK-IX WS-MESH-IX)  MDEV0
036200                  = "Y"                                           MDEV0
036300       AND    MD-TL-SHAK-MESH-F (WS-PREV-IX WS-SHAK-PREV-IX       MDEV0
036400                  WS-MESH-IX) = "Y"                               MDEV0
036500       AND    MD-TL-SHAK-MESH (MD-TL-IX WS-SHAK-IX WS-MESH-IX)    MDEV0
036600          NOT = MD-TL-SHAK-MESH (WS-PREV-IX WS-SHAK-PREV-IX       MDEV0
036700                  WS-MESH-IX)                                     MDEV0
036800              MOVE MD-TL-SHAK-NAME (MD-TL-IX WS-SHAK-IX) TO       MDEV0
036900                  WS-EVT-UNIT                                     MDEV0
037000              MOVE "Screen change" TO WS-EVT-TITLE                MDEV0
037100              MOVE "Mesh set on a shaker changed from the" TO     MDEV0
037200                  WS-EVT-DESC                                     MDEV0
037300              MOVE "SCREEN_CHANGE" TO WS-EVT-TYPE                 MDEV0
037400              MOVE "MEDIUM" TO WS-EVT-SEVERITY                    MDEV0
037500              MOVE WS-EVT-UNIT TO WS-EVT-DETAIL                   MDEV0
037600              PERFORM ZZ900-ADD-EVENT                             MDEV0
037700     END-IF.                                                      MDEV0
037800     SET      WS-MESH-IX UP BY 1.                                 MDEV0
037900*                                                                 MDEV0
038000 AA223-EXIT.                                                      MDEV0
038100     EXIT.                                                        MDEV0
038200*                                                                 MDEV0
038300 AA230-CENTRIFUGE-DOWN.                                           MDEV0
038400*    SAME ROLLING-AVERAGE TEST AS AA210 BUT FOR THE               MDEV0
038500*    CENTRIFUGE GROUP - MATCHED BY NAME - HIGH.                   MDEV0
038600     SET      WS-CENT-IX TO 1.                                    MDEV0
038700      PERFORM  AA231-CHECK-ONE-CENT-TODAY                         MDEV0
038800          UNTIL WS-CENT-IX > 3.                                   MDEV0
038900*                                                                 MDEV0
039000 AA230-EXIT.                                                      MDEV0
039100     EXIT.                                                        MDEV0
039200*                                                                 MDEV0
039300 AA231-CHECK-ONE-CENT-TODAY.                                      MDEV0
039400     IF       MD-TL-CENT-PRESENT (MD-TL-IX WS-CENT-IX) = "Y"      MDEV0
039500       AND    MD-TL-CENT-HOURS-F (MD-TL-IX WS-CENT-IX) = "Y"      MDEV0
039600              MOVE ZERO TO WS-ROLL-SUM                            MDEV0
039700              MOVE ZERO TO WS-ROLL-DAYS                           MDEV0
039800              PERFORM AA232-SET-CENT-SCAN-START                   MDEV0
039900              PERFORM AA233-SCAN-ONE-PRIOR-DAY-CENT               MDEV0
040000                  UNTIL WS-SCAN-IX NOT < MD-TL-IX                 MDEV0
040100              IF   WS-ROLL-DAYS > ZERO                            MDEV0
040200                   DIVIDE WS-ROLL-SUM BY WS-ROLL-DAYS             MDEV0
040300                       GIVING WS-ROLL-AVG ROUNDED                 MDEV0
040400                   IF   WS-ROLL-AVG > ZERO                        MDEV0
040500                    AND MD-TL-CENT-HOURS (MD-TL-IX WS-CENT-IX)    MDEV0
040600                            < (WS-ROLL-AVG / 2)                   MDEV0
040700                        MOVE MD-TL-CENT-NAME (MD-TL-IX            MDEV0
040800                            WS-CENT-IX) TO WS-EVT-UNIT            MDEV0
040900                        MOVE "Centrifuge down" TO WS-EVT-TITLE    MDEV0
041000                        MOVE "Centrifuge hours under half its"    MDEV0
041100                            TO WS-EVT-DESC                        MDEV0
041200                        MOVE WS-ROLL-AVG TO WS-EVT-PREV           MDEV0
041300                        MOVE MD-TL-CENT-HOURS (MD-TL-IX           MDEV0
041400                            WS-CENT-IX) TO WS-EVT-CURR            MDEV0
041500                        MOVE "CENTRIFUGE_DOWN" TO WS-EVT-TYPE     MDEV0
041600                        MOVE "HIGH" TO WS-EVT-SEVERITY            MDEV0
041700                        MOVE WS-EVT-UNIT TO WS-EVT-DETAIL         MDEV0
041800                        PERFORM ZZ900-ADD-EVENT                   MDEV0
041900                   END-IF                                         MDEV0
042000              END-IF                                              MDEV0
042100     END-IF.                                                      MDEV0
042200     SET      WS-CENT-IX UP BY 1.                                 MDEV0
042300*                                                                 MDEV0
042400 AA231-EXIT.                                                      MDEV0
042500     EXIT.                                                        MDEV0
042600*                                                                 MDEV0
042700 AA232-SET-CENT-SCAN-START.                                       MDEV0
042800     IF       MD-TL-IX > 7                                        MDEV0
042900              COMPUTE WS-SCAN-IX = MD-TL-IX - 7                   MDEV0
043000     ELSE                                                         MDEV0
043100              MOVE 1 TO WS-SCAN-IX                                MDEV0
043200     END-IF.                                                      MDEV0
043300*                                                                 MDEV0
043400 AA232-EXIT.                                                      MDEV0
043500     EXIT.                                                        MDEV0
043600*                                                                 MDEV0
043700 AA233-SCAN-ONE-PRIOR-DAY-CENT.                                   MDEV0
043800     SET      WS-CENT-PREV-IX TO 1.                               MDEV0
043900      PERFORM  AA234-CHECK-ONE-PRIOR-CENT-SLOT                    MDEV0
044000          UNTIL WS-CENT-PREV-IX > 3.                              MDEV0
044100     SET      WS-SCAN-IX UP BY 1.                                 MDEV0
044200*                                                                 MDEV0
044300 AA233-EXIT.                                                      MDEV0
044400     EXIT.                                                        MDEV0
044500*                                                                 MDEV0
044600 AA234-CHECK-ONE-PRIOR-CENT-SLOT.                                 MDEV0
044700     IF       MD-TL-CENT-PRESENT (WS-SCAN-IX WS-CENT-PREV-IX)     MDEV0
044800                  = "Y"                                           MDEV0
044900       AND    MD-TL-CENT-HOURS-F (WS-SCAN-IX WS-CENT-PREV-IX)     MDEV0
045000                  = "Y"                                           MDEV0
045100       AND    MD-TL-CENT-NAME (WS-SCAN-IX WS-CENT-PREV-IX) =      MDEV0
045200                  MD-TL-CENT-NAME (MD-TL-IX WS-CENT-IX)           MDEV0
045300              ADD  MD-TL-CENT-HOURS (WS-SCAN-IX                   MDEV0
045400                  WS-CENT-PREV-IX) TO WS-ROLL-SUM                 MDEV0
045500              ADD  1 TO WS-ROLL-DAYS                              MDEV0
045600     END-IF.                                                      MDEV0
045700     SET      WS-CENT-PREV-IX UP BY 1.                            MDEV0
045800*                                                                 MDEV0
045900 AA234-EXIT.                                                      MDEV0
046000     EXIT.                                                        MDEV0
046100*                                                                 MDEV0
046200 AA240-CENTRIFUGE-FEED-CHANGE.                                    MDEV0
046300*                                                                 MDEV0
046400*    SAME CENTRIFUGE NAME, FEED RATE CHANGED MORE THAN 25         MDEV0
046500*    PERCENT FROM YESTERDAY - MEDIUM.                             MDEV0
046600*                                                                 MDEV0
046700     IF       NOT WS-HAS-PREV                                     MDEV0
046800              GO TO AA240-EXIT                                    MDEV0
046900     END-IF.                                                      MDEV0
047000     SET      WS-CENT-IX TO 1.                                    MDEV0
047100      PERFORM  AA241-CHECK-ONE-FEED                               MDEV0
047200          UNTIL WS-CENT-IX > 3.                                   MDEV0
047300*                                                                 MDEV0
047400 AA240-EXIT.                                                      MDEV0
047500     EXIT.                                                        MDEV0
047600*                                                                 MDEV0
047700 AA241-CHECK-ONE-FEED.                                            MDEV0
047800     MOVE     "N" TO WS-MATCH-SW.                                 MDEV0
047900     IF       MD-TL-CENT-PRESENT (MD-TL-IX WS-CENT-IX) = "Y"      MDEV0
048000       AND    MD-TL-CENT-FEED-F (MD-TL-IX WS-CENT-IX) = "Y"       MDEV0
048100              SET WS-CENT-PREV-IX TO 1                            MDEV0
048200              PERFORM AA242-FIND-PREV-FEED                        MDEV0
048300                  UNTIL WS-CENT-PREV-IX > 3                       MDEV0
048400     END-IF.                                                      MDEV0
048500     SET      WS-CENT-IX UP BY 1.                                 MDEV0
048600*                                                                 MDEV0
048700 AA241-EXIT.                                                      MDEV0
048800     EXIT.                                                        MDEV0
048900*                                                                 MDEV0
049000 AA242-FIND-PREV-FEED.                                            MDEV0
049100     IF       MD-TL-CENT-PRESENT (WS-PREV-IX WS-CENT-PREV-IX)     MDEV0
049200                  = "Y"                                           MDEV0
049300       AND    MD-TL-CENT-FEED-F (WS-PREV-IX WS-CENT-PREV-IX)      MDEV0
049400                  = "Y"                                           MDEV0
049500       AND    MD-TL-CENT-NAME (WS-PREV-IX WS-CENT-PREV-IX) =      MDEV0
049600                  MD-TL-CENT-NAME (MD-TL-IX WS-CENT-IX)           MDEV0
049700       AND    MD-TL-CENT-FEED (WS-PREV-IX WS-CENT-PREV-IX) >      MDEV0
049800                  ZERO                                            MDEV0
049900       AND    NOT WS-MATCH-FOUND                                  MDEV0
050000              MOVE "Y" TO WS-MATCH-SW                             MDEV0
050100              COMPUTE WS-EVT-PCT ROUNDED =                        MDEV0
050200                  ((MD-TL-CENT-FEED (MD-TL-IX WS-CENT-IX) -       MDEV0
050300                    MD-TL-CENT-FEED (WS-PREV-IX WS-CENT-PREV-IX)) MDEV0
050400                   / MD-TL-CENT-FEED (WS-PREV-IX WS-CENT-PREV-IX))MDEV0
050500                  * 100                                           MDEV0
050600              IF   WS-EVT-PCT > 25 OR WS-EVT-PCT < -25            MDEV0
050700                   MOVE MD-TL-CENT-NAME (MD-TL-IX WS-CENT-IX) TO  MDEV0
050800                       WS-EVT-UNIT                                MDEV0
050900                   MOVE "Centrifuge feed rate change" TO          MDEV0
051000                       WS-EVT-TITLE                               MDEV0
051100                   MOVE "Centrifuge feed rate moved sharply from" MDEV0
051200                       TO WS-EVT-DESC                             MDEV0
051300                   MOVE MD-TL-CENT-FEED (WS-PREV-IX               MDEV0
051400                       WS-CENT-PREV-IX) TO WS-EVT-PREV            MDEV0
051500                   MOVE MD-TL-CENT-FEED (MD-TL-IX WS-CENT-IX) TO  MDEV0
051600                       WS-EVT-CURR                                MDEV0
051700                   MOVE "CENTRIFUGE_FEED_CHG" TO WS-EVT-TYPE      MDEV0
051800                   MOVE "MEDIUM" TO WS-EVT-SEVERITY               MDEV0
051900                   MOVE WS-EVT-UNIT TO WS-EVT-DETAIL              MDEV0
052000                   PERFORM ZZ900-ADD-EVENT                        MDEV0
052100              END-IF                                              MDEV0
052200     END-IF.                                                      MDEV0
052300     SET      WS-CENT-PREV-IX UP BY 1.                            MDEV0
052400*                                                                 MDEV0
052500 AA242-EXIT.                                                      MDEV0
052600     EXIT.                                                        MDEV0
052700*                                                                 MDEV0
052800 AA250-HYDROCYCLONE-DOWN.                                         MDEV0
052900*    DESANDER/DESILTER/MUD CLEANER WHOSE HOURS TODAY ARE          MDEV0
053000*    UNDER HALF ITS 7-DAY ROLLING AVERAGE (AVERAGE MUST           MDEV0
053100*    EXCEED ZERO, HOURS PRESENT TODAY) - MEDIUM.                  MDEV0
053200     PERFORM  AA251-CHECK-DESANDER-TODAY.                         MDEV0
053300     PERFORM  AA252-CHECK-DESILTER-TODAY.                         MDEV0
053400     PERFORM  AA253-CHECK-MUD-CLEANER-TODAY.                      MDEV0
053500*                                                                 MDEV0
053600 AA250-EXIT.                                                      MDEV0
053700     EXIT.                                                        MDEV0
053800*                                                                 MDEV0
053900 AA251-CHECK-DESANDER-TODAY.                                      MDEV0
054000     IF       MD-TL-DESA-HOURS-F (MD-TL-IX) = "Y"                 MDEV0
054100              MOVE ZERO TO WS-ROLL-SUM                            MDEV0
054200              MOVE ZERO TO WS-ROLL-DAYS                           MDEV0
054300              PERFORM AA255-SET-HYDRO-SCAN-START                  MDEV0
054400              PERFORM AA256-SCAN-ONE-PRIOR-DAY-DESANDER           MDEV0
054500                  UNTIL WS-SCAN-IX NOT < MD-TL-IX                 MDEV0
054600              IF   WS-ROLL-DAYS > ZERO                            MDEV0
054700                   DIVIDE WS-ROLL-SUM BY WS-ROLL-DAYS             MDEV0
054800                       GIVING WS-ROLL-AVG ROUNDED                 MDEV0
054900                   IF   WS-ROLL-AVG > ZERO                        MDEV0
055000                    AND MD-TL-DESA-HOURS (MD-TL-IX) <             MDEV0
055100                            (WS-ROLL-AVG / 2)                     MDEV0
055200                        MOVE "Desander" TO WS-EVT-UNIT            MDEV0
055300                        MOVE WS-ROLL-AVG TO WS-EVT-PREV           MDEV0
055400                        MOVE MD-TL-DESA-HOURS (MD-TL-IX) TO       MDEV0
055500                            WS-EVT-CURR                           MDEV0
055600                        PERFORM AA254-RAISE-HYDRO-DOWN            MDEV0
055700                   END-IF                                         MDEV0
055800              END-IF                                              MDEV0
055900     END-IF.                                                      MDEV0
056000*                                                                 MDEV0
056100 AA251-EXIT.                                                      MDEV0
056200     EXIT.                                                        MDEV0
056300*                                                                 MDEV0
056400 AA252-CHECK-DESILTER-TODAY.                                      MDEV0
056500     IF       MD-TL-DESI-HOURS-F (MD-TL-IX) = "Y"                 MDEV0
056600              MOVE ZERO TO WS-ROLL-SUM                            MDEV0
056700              MOVE ZERO TO WS-ROLL-DAYS                           MDEV0
056800              PERFORM AA255-SET-HYDRO-SCAN-START                  MDEV0
056900              PERFORM AA257-SCAN-ONE-PRIOR-DAY-DESILTER           MDEV0
057000                  UNTIL WS-SCAN-IX NOT < MD-TL-IX                 MDEV0
057100              IF   WS-ROLL-DAYS > ZERO                            MDEV0
057200                   DIVIDE WS-ROLL-SUM BY WS-ROLL-DAYS             MDEV0
057300                       GIVING WS-ROLL-AVG ROUNDED                 MDEV0
057400                   IF   WS-ROLL-AVG > ZERO                        MDEV0
057500                    AND MD-TL-DESI-HOURS (MD-TL-IX) <             MDEV0
057600                            (WS-ROLL-AVG / 2)                     MDEV0
057700                        MOVE "Desilter" TO WS-EVT-UNIT            MDEV0
057800                        MOVE WS-ROLL-AVG TO WS-EVT-PREV           MDEV0
057900                        MOVE MD-TL-DESI-HOURS (MD-TL-IX) TO       MDEV0
058000                            WS-EVT-CURR                           MDEV0
058100                        PERFORM AA254-RAISE-HYDRO-DOWN            MDEV0
058200                   END-IF                                         MDEV0
058300              END-IF                                              MDEV0
058400     END-IF.                                                      MDEV0
058500*                                                                 MDEV0
058600 AA252-EXIT.                                                      MDEV0
058700     EXIT.                                                        MDEV0
058800*                                                                 MDEV0
058900 AA253-CHECK-MUD-CLEANER-TODAY.                                   MDEV0
059000     IF       MD-TL-MCLN-HOURS-F (MD-TL-IX) = "Y"                 MDEV0
059100              MOVE ZERO TO WS-ROLL-SUM                            MDEV0
059200              MOVE ZERO TO WS-ROLL-DAYS                           MDEV0
059300              PERFORM AA255-SET-HYDRO-SCAN-START                  MDEV0
059400              PERFORM AA258-SCAN-ONE-PRIOR-DAY-MCLEANER           MDEV0
059500                  UNTIL WS-SCAN-IX NOT < MD-TL-IX                 MDEV0
059600              IF   WS-ROLL-DAYS > ZERO                            MDEV0
059700                   DIVIDE WS-ROLL-SUM BY WS-ROLL-DAYS             MDEV0
059800                       GIVING WS-ROLL-AVG ROUNDED                 MDEV0
059900                   IF   WS-ROLL-AVG > ZERO                        MDEV0
060000                    AND MD-TL-MCLN-HOURS (MD-TL-IX) <             MDEV0
060100                            (WS-ROLL-AVG / 2)                     MDEV0
060200                        MOVE "Mud Cleaner" TO WS-EVT-UNIT         MDEV0
060300                        MOVE WS-ROLL-AVG TO WS-EVT-PREV           MDEV0
060400                        MOVE MD-TL-MCLN-HOURS (MD-TL-IX) TO       MDEV0
060500                            WS-EVT-CURR                           MDEV0
060600                        PERFORM AA254-RAISE-HYDRO-DOWN            MDEV0
060700                   END-IF                                         MDEV0
060800              END-IF                                              MDEV0
060900     END-IF.                                                      MDEV0
061000*                                                                 MDEV0
061100 AA253-EXIT.                                                      MDEV0
061200     EXIT.                                                        MDEV0
061300*                                                                 MDEV0
061400 AA254-RAISE-HYDRO-DOWN.                                          MDEV0
061500     MOVE     "Hydrocyclone down" TO WS-EVT-TITLE.                MDEV0
061600     MOVE     "Hydrocyclone hours today are under half its"       MDEV0
061700              TO WS-EVT-DESC.                                     MDEV0
061800     MOVE     "HYDROCYCLONE_DOWN" TO WS-EVT-TYPE.                 MDEV0
061900     MOVE     "MEDIUM" TO WS-EVT-SEVERITY.                        MDEV0
062000     MOVE     WS-EVT-UNIT TO WS-EVT-DETAIL.                       MDEV0
062100     PERFORM  ZZ900-ADD-EVENT.                                    MDEV0
062200*                                                                 MDEV0
062300 AA254-EXIT.                                                      MDEV0
062400     EXIT.                                                        MDEV0
062500*                                                                 MDEV0
062600 AA255-SET-HYDRO-SCAN-START.                                      MDEV0
062700     IF       MD-TL-IX > 7                                        MDEV0
062800              COMPUTE WS-SCAN-IX = MD-TL-IX - 7                   MDEV0
062900     ELSE                                                         MDEV0
063000              MOVE 1 TO WS-SCAN-IX                                MDEV0
063100     END-IF.                                                      MDEV0
063200*                                                                 MDEV0
063300 AA255-EXIT.                                                      MDEV0
063400     EXIT.                                                        MDEV0
063500*                                                                 MDEV0
063600 AA256-SCAN-ONE-PRIOR-DAY-DESANDER.                               MDEV0
063700     IF       MD-TL-DESA-HOURS-F (WS-SCAN-IX) = "Y"               MDEV0
063800              ADD  MD-TL-DESA-HOURS (WS-SCAN-IX) TO WS-ROLL-SUM   MDEV0
063900              ADD  1 TO WS-ROLL-DAYS                              MDEV0
064000     END-IF.                                                      MDEV0
064100     SET      WS-SCAN-IX UP BY 1.                                 MDEV0
064200*                                                                 MDEV0
064300 AA256-EXIT.                                                      MDEV0
064400     EXIT.                                                        MDEV0
064500*                                                                 MDEV0
064600 AA257-SCAN-ONE-PRIOR-DAY-DESILTER.                               MDEV0
064700     IF       MD-TL-DESI-HOURS-F (WS-SCAN-IX) = "Y"               MDEV0
064800              ADD  MD-TL-DESI-HOURS (WS-SCAN-IX) TO WS-ROLL-SUM   MDEV0
064900              ADD  1 TO WS-ROLL-DAYS                              MDEV0
065000     END-IF.                                                      MDEV0
065100     SET      WS-SCAN-IX UP BY 1.                                 MDEV0
065200*                                                                 MDEV0
065300 AA257-EXIT.                                                      MDEV0
065400     EXIT.                                                        MDEV0
065500*                                                                 MDEV0
065600 AA258-SCAN-ONE-PRIOR-DAY-MCLEANER.                               MDEV0
065700     IF       MD-TL-MCLN-HOURS-F (WS-SCAN-IX) = "Y"               MDEV0
065800              ADD  MD-TL-MCLN-HOURS (WS-SCAN-IX) TO WS-ROLL-SUM   MDEV0
065900              ADD  1 TO WS-ROLL-DAYS                              MDEV0
066000     END-IF.                                                      MDEV0
066100     SET      WS-SCAN-IX UP BY 1.                                 MDEV0
066200*                                                                 MDEV0
066300 AA258-EXIT.                                                      MDEV0
066400     EXIT.                                                        MDEV0
066500*                                                                 MDEV0
066600 AA260-EQUIPMENT-STARTUP.                                         MDEV0
066700*                                                                 MDEV0
066800*    A SHAKER OR CENTRIFUGE THAT RUNS TODAY BUT WAS NOT           MDEV0
066900*    RUNNING (OR NOT PRESENT) YESTERDAY, BY NAME - LOW.  FOR      MDEV0
067000*    THE DESANDER/DESILTER/MUD CLEANER THE PREVIOUS VALUE         MDEV0
067100*    MUST BE EXACTLY ZERO AND PRESENT - LOW.                      MDEV0
067200*                                                                 MDEV0
067300     IF       NOT WS-HAS-PREV                                     MDEV0
067400              GO TO AA260-EXIT                                    MDEV0
067500     END-IF.                                                      MDEV0
067600     SET      WS-SHAK-IX TO 1.                                    MDEV0
067700      PERFORM  AA261-CHECK-SHAKER-STARTUP                         MDEV0
067800          UNTIL WS-SHAK-IX > 5.                                   MDEV0
067900     SET      WS-CENT-IX TO 1.                                    MDEV0
068000      PERFORM  AA263-CHECK-CENT-STARTUP                           MDEV0
068100          UNTIL WS-CENT-IX > 3.                                   MDEV0
068200     PERFORM  AA266-CHECK-DESANDER-STARTUP.                       MDEV0
068300     PERFORM  AA267-CHECK-DESILTER-STARTUP.                       MDEV0
068400     PERFORM  AA268-CHECK-MCLEANER-STARTUP.                       MDEV0
068500*                                                                 MDEV0
068600 AA260-EXIT.                                                      MDEV0
068700     EXIT.                                                        MDEV0
068800*                                                                 MDEV0
068900 AA261-CHECK-SHAKER-STARTUP.                                      MDEV0
069000     IF       MD-TL-SHAK-PRESENT (MD-TL-IX WS-SHAK-IX) = "Y"      MDEV0
069100       AND    MD-TL-SHAK-HOURS (MD-TL-IX WS-SHAK-IX) > ZERO       MDEV0
069200              MOVE "N" TO WS-MATCH-SW                             MDEV0
069300              SET  WS-SHAK-PREV-IX TO 1                           MDEV0
069400              PERFORM AA262-FIND-PREV-SHAKER-RUNNING              MDEV0
069500                  UNTIL WS-SHAK-PREV-IX > 5                       MDEV0
069600              IF   NOT WS-MATCH-FOUND                             MDEV0
069700                   MOVE MD-TL-SHAK-NAME (MD-TL-IX WS-SHAK-IX)     MDEV0
069800                       TO WS-EVT-UNIT                             MDEV0
069900                   PERFORM AA265-RAISE-STARTUP                    MDEV0
070000              END-IF                                              MDEV0
070100     END-IF.                                                      MDEV0
070200     SET      WS-SHAK-IX UP BY 1.                                 MDEV0
070300*                                                                 MDEV0
070400 AA261-EXIT.                                                      MDEV0
070500     EXIT.                                                        MDEV0
070600*                                                                 MDEV0
070700 AA262-FIND-PREV-SHAKER-RUNNING.                                  MDEV0
070800     IF       MD-TL-SHAK-PRESENT (WS-PREV-IX WS-SHAK-PREV-IX)     MDEV0
070900                  = "Y"                                           MDEV0
071000       AND    MD-TL-SHAK-NAME (WS-PREV-IX WS-SHAK-PREV-IX) =      MDEV0
071100                  MD-TL-SHAK-NAME (MD-TL-IX WS-SHAK-IX)           MDEV0
071200       AND    MD-TL-SHAK-HOURS (WS-PREV-IX WS-SHAK-PREV-IX) >     MDEV0
071300                  ZERO                                            MDEV0
071400              MOVE "Y" TO WS-MATCH-SW                             MDEV0
071500     END-IF.                                                      MDEV0
071600     SET      WS-SHAK-PREV-IX UP BY 1.                            MDEV0
071700*                                                                 MDEV0
071800 AA262-EXIT.                                                      MDEV0
071900     EXIT.                                                        MDEV0
072000*                                                                 MDEV0
072100 AA263-CHECK-CENT-STARTUP.                                        MDEV0
072200     IF       MD-TL-CENT-PRESENT (MD-TL-IX WS-CENT-IX) = "Y"      MDEV0
072300       AND    MD-TL-CENT-HOURS (MD-TL-IX WS-CENT-IX) > ZERO       MDEV0
072400              MOVE "N" TO WS-MATCH-SW                             MDEV0
072500              SET  WS-CENT-PREV-IX TO 1                           MDEV0
072600              PERFORM AA264-FIND-PREV-CENT-RUNNING                MDEV0
072700                  UNTIL WS-CENT-PREV-IX > 3                       MDEV0
072800              IF   NOT WS-MATCH-FOUND                             MDEV0
072900                   MOVE MD-TL-CENT-NAME (MD-TL-IX WS-CENT-IX)     MDEV0
073000                       TO WS-EVT-UNIT                             MDEV0
073100                   PERFORM AA265-RAISE-STARTUP                    MDEV0
073200              END-IF                                              MDEV0
073300     END-IF.                                                      MDEV0
073400     SET      WS-CENT-IX UP BY 1.                                 MDEV0
073500*                                                                 MDEV0
073600 AA263-EXIT.                                                      MDEV0
073700     EXIT.                                                        MDEV0
073800*                                                                 MDEV0
073900 AA264-FIND-PREV-CENT-RUNNING.                                    MDEV0
074000     IF       MD-TL-CENT-PRESENT (WS-PREV-IX WS-CENT-PREV-IX)     MDEV0
074100                  = "Y"                                           MDEV0
074200       AND    MD-TL-CENT-NAME (WS-PREV-IX WS-CENT-PREV-IX) =      MDEV0
074300                  MD-TL-CENT-NAME (MD-TL-IX WS-CENT-IX)           MDEV0
074400       AND    MD-TL-CENT-HOURS (WS-PREV-IX WS-CENT-PREV-IX) >     MDEV0
074500                  ZERO                                            MDEV0
074600              MOVE "Y" TO WS-MATCH-SW                             MDEV0
074700     END-IF.                                                      MDEV0
074800     SET      WS-CENT-PREV-IX UP BY 1.                            MDEV0
074900*                                                                 MDEV0
075000 AA264-EXIT.                                                      MDEV0
075100     EXIT.                                                        MDEV0
075200*                                                                 MDEV0
075300 AA265-RAISE-STARTUP.                                             MDEV0
075400     MOVE     "Equipment startup" TO WS-EVT-TITLE.                MDEV0
075500     MOVE     "Unit not running yesterday is now on line."        MDEV0
075600              TO WS-EVT-DESC.                                     MDEV0
075700     MOVE     "EQUIPMENT_STARTUP" TO WS-EVT-TYPE.                 MDEV0
075800     MOVE     "LOW" TO WS-EVT-SEVERITY.                           MDEV0
075900     MOVE     WS-EVT-UNIT TO WS-EVT-DETAIL.                       MDEV0
076000     PERFORM  ZZ900-ADD-EVENT.                                    MDEV0
076100*                                                                 MDEV0
076200 AA265-EXIT.                                                      MDEV0
076300     EXIT.                                                        MDEV0
076400*                                                                 MDEV0
076500 AA266-CHECK-DESANDER-STARTUP.                                    MDEV0
076600     IF       MD-TL-DESA-HOURS-F (WS-PREV-IX) = "Y"               MDEV0
076700       AND    MD-TL-DESA-HOURS (WS-PREV-IX) = ZERO                MDEV0
076800       AND    MD-TL-DESA-HOURS-F (MD-TL-IX) = "Y"                 MDEV0
076900       AND    MD-TL-DESA-HOURS (MD-TL-IX) > ZERO                  MDEV0
077000              MOVE "Desander" TO WS-EVT-UNIT                      MDEV0
077100              PERFORM AA265-RAISE-STARTUP                         MDEV0
077200     END-IF.                                                      MDEV0
077300*                                                                 MDEV0
077400 AA266-EXIT.                                                      MDEV0
077500     EXIT.                                                        MDEV0
077600*                                                                 MDEV0
077700 AA267-CHECK-DESILTER-STARTUP.                                    MDEV0
077800     IF       MD-TL-DESI-HOURS-F (WS-PREV-IX) = "Y"               MDEV0
077900       AND    MD-TL-DESI-HOURS (WS-PREV-IX) = ZERO                MDEV0
078000       AND    MD-TL-DESI-HOURS-F (MD-TL-IX) = "Y"                 MDEV0
078100       AND    MD-TL-DESI-HOURS (MD-TL-IX) > ZERO                  MDEV0
078200              MOVE "Desilter" TO WS-EVT-UNIT                      MDEV0
078300              PERFORM AA265-RAISE-STARTUP                         MDEV0
078400     END-IF.                                                      MDEV0
078500*                                                                 MDEV0
078600 AA267-EXIT.                                                      MDEV0
078700     EXIT.                                                        MDEV0
078800*                                                                 MDEV0
078900 AA268-CHECK-MCLEANER-STARTUP.                                    MDEV0
079000     IF       MD-TL-MCLN-HOURS-F (WS-PREV-IX) = "Y"               MDEV0
079100       AND    MD-TL-MCLN-HOURS (WS-PREV-IX) = ZERO                MDEV0
079200       AND    MD-TL-MCLN-HOURS-F (MD-TL-IX) = "Y"                 MDEV0
079300       AND    MD-TL-MCLN-HOURS (MD-TL-IX) > ZERO                  MDEV0
079400              MOVE "Mud Cleaner" TO WS-EVT-UNIT                   MDEV0
079500              PERFORM AA265-RAISE-STARTUP                         MDEV0
079600     END-IF.                                                      MDEV0
079700*                                                                 MDEV0
079800 AA268-EXIT.                                                      MDEV0
079900     EXIT.                                                        MDEV0
080000*                                                                 MDEV0
080100 AA310-SOLIDS-SPIKE.                                              MDEV0
080200*                                                                 MDEV0
080300*    TOTAL SOLIDS PCT UP MORE THAN 15 PERCENT FROM YESTERDAY -    MDEV0
080400*    HIGH.                                                        MDEV0
080500*                                                                 MDEV0
080600     IF       NOT WS-HAS-PREV                                     MDEV0
080700              GO TO AA310-EXIT                                    MDEV0
080800     END-IF.                                                      MDEV0
080900     IF       MD-TL-O-SOLIDS-F (MD-TL-IX) = "Y"                   MDEV0
081000       AND    MD-TL-O-SOLIDS-F (WS-PREV-IX) = "Y"                 MDEV0
081100       AND    MD-TL-O-SOLIDS (WS-PREV-IX) > ZERO                  MDEV0
081200              COMPUTE WS-EVT-PCT ROUNDED =                        MDEV0
081300                  ((MD-TL-O-SOLIDS (MD-TL-IX) -                   MDEV0
081400                    MD-TL-O-SOLIDS (WS-PREV-IX)) /                MDEV0
081500                   MD-TL-O-SOLIDS (WS-PREV-IX)) * 100             MDEV0
081600              IF   WS-EVT-PCT > 15                                MDEV0
081700                   MOVE MD-TL-O-SOLIDS (WS-PREV-IX) TO WS-EVT-PREVMDEV0
081800                   MOVE MD-TL-O-SOLIDS (MD-TL-IX) TO WS-EVT-CURR  MDEV0
081900                   MOVE "Solids spike" TO WS-EVT-TITLE            MDEV0
082000                   MOVE "Total solids percentage jumped sharply"  MDEV0
082100                       TO WS-EVT-DESC                             MDEV0
082200                   MOVE "SOLIDS_SPIKE" TO WS-EVT-TYPE             MDEV0
082300                   MOVE "HIGH" TO WS-EVT-SEVERITY                 MDEV0
082400                   MOVE SPACES TO WS-EVT-DETAIL                   MDEV0
082500                   PERFORM ZZ900-ADD-EVENT                        MDEV0
082600              END-IF                                              MDEV0
082700     END-IF.                                                      MDEV0
082800*                                                                 MDEV0
082900 AA310-EXIT.                                                      MDEV0
083000     EXIT.                                                        MDEV0
083100*                                                                 MDEV0
083200 AA320-SAND-INCREASE.                                             MDEV0
083300*                                                                 MDEV0
083400*    SAND UP MORE THAN 0.5 POINTS OR AT LEAST DOUBLED FROM        MDEV0
083500*    YESTERDAY - HIGH.                                            MDEV0
083600*                                                                 MDEV0
083700     IF       NOT WS-HAS-PREV                                     MDEV0
083800              GO TO AA320-EXIT                                    MDEV0
083900     END-IF.                                                      MDEV0
084000     IF       MD-TL-O-SAND-F (MD-TL-IX) = "Y"                     MDEV0
084100       AND    MD-TL-O-SAND-F (WS-PREV-IX) = "Y"                   MDEV0
084200              COMPUTE WS-EVT-DELTA ROUNDED =                      MDEV0
084300                  MD-TL-O-SAND (MD-TL-IX) -                       MDEV0
084400                  MD-TL-O-SAND (WS-PREV-IX)                       MDEV0
084500              IF  (WS-EVT-DELTA > .5) OR                          MDEV0
084600                  (MD-TL-O-SAND (WS-PREV-IX) > ZERO AND           MDEV0
084700                   MD-TL-O-SAND (MD-TL-IX) >=                     MDEV0
084800                   MD-TL-O-SAND (WS-PREV-IX) * 2)                 MDEV0
084900                   MOVE MD-TL-O-SAND (WS-PREV-IX) TO WS-EVT-PREV  MDEV0
085000                   MOVE MD-TL-O-SAND (MD-TL-IX) TO WS-EVT-CURR    MDEV0
085100                   MOVE "Sand increase" TO WS-EVT-TITLE           MDEV0
085200                   MOVE "Sand content rose sharply against"       MDEV0
085300                       TO WS-EVT-DESC                             MDEV0
085400                   MOVE "SAND_INCREASE" TO WS-EVT-TYPE            MDEV0
085500                   MOVE "HIGH" TO WS-EVT-SEVERITY                 MDEV0
085600                   MOVE SPACES TO WS-EVT-DETAIL                   MDEV0
085700                   PERFORM ZZ900-ADD-EVENT                        MDEV0
085800              END-IF                                              MDEV0
085900     END-IF.                                                      MDEV0
086000*                                                                 MDEV0
086100 AA320-EXIT.                                                      MDEV0
086200     EXIT.                                                        MDEV0
086300*                                                                 MDEV0
086400 AA330-LGS-CREEP.                                                 MDEV0
086500*                                                                 MDEV0
086600*    LGS UP MORE THAN 0.5 AGAINST 3 DAYS EARLIER - NEEDS AT       MDEV0
086700*    LEAST 4 DAYS OF HISTORY - MEDIUM.                            MDEV0
086800*                                                                 MDEV0
086900     IF       MD-TL-IX < 3                                        MDEV0
087000              GO TO AA330-EXIT                                    MDEV0
087100     END-IF.                                                      MDEV0
087200     COMPUTE  WS-SCAN-IX = MD-TL-IX - 3.                          MDEV0
087300     IF       MD-TL-O-LGS-F (MD-TL-IX) = "Y"                      MDEV0
087400       AND    MD-TL-O-LGS-F (WS-SCAN-IX) = "Y"                    MDEV0
087500              COMPUTE WS-EVT-DELTA ROUNDED =                      MDEV0
087600                  MD-TL-O-LGS (MD-TL-IX) -                        MDEV0
087700                  MD-TL-O-LGS (WS-SCAN-IX)                        MDEV0
087800              IF   WS-EVT-DELTA > .5                              MDEV0
087900                   MOVE MD-TL-O-LGS (WS-SCAN-IX) TO WS-EVT-PREV   MDEV0
088000                   MOVE MD-TL-O-LGS (MD-TL-IX) TO WS-EVT-CURR     MDEV0
088100                   MOVE "LGS creep" TO WS-EVT-TITLE               MDEV0
088200                   MOVE "Low-gravity solids have crept up against"MDEV0
088300                       TO WS-EVT-DESC                             MDEV0
088400                   MOVE "LGS_CREEP" TO WS-EVT-TYPE                MDEV0
088500                   MOVE "MEDIUM" TO WS-EVT-SEVERITY               MDEV0
088600                   MOVE SPACES TO WS-EVT-DETAIL                   MDEV0
088700                   PERFORM ZZ900-ADD-EVENT                        MDEV0
088800              END-IF                                              MDEV0
088900     END-IF.                                                      MDEV0
089000*                                                                 MDEV0
089100 AA330-EXIT.                                                      MDEV0
089200     EXIT.                                                        MDEV0
089300*                                                                 MDEV0
089400 AA340-DRILL-SOLIDS-RISE.                                         MDEV0
089500*                                                                 MDEV0
089600*    DRILL SOLIDS UP MORE THAN 0.3 AGAINST YESTERDAY - MEDIUM.    MDEV0
089700*                                                                 MDEV0
089800     IF       NOT WS-HAS-PREV                                     MDEV0
089900              GO TO AA340-EXIT                                    MDEV0
090000     END-IF.                                                      MDEV0
090100     IF       MD-TL-O-DRILL-SOL-F (MD-TL-IX) = "Y"                MDEV0
090200       AND    MD-TL-O-DRILL-SOL-F (WS-PREV-IX) = "Y"              MDEV0
090300              COMPUTE WS-EVT-DELTA ROUNDED =                      MDEV0
090400                  MD-TL-O-DRILL-SOL (MD-TL-IX) -                  MDEV0
090500                  MD-TL-O-DRILL-SOL (WS-PREV-IX)                  MDEV0
090600              IF   WS-EVT-DELTA > .3                              MDEV0
090700                   MOVE MD-TL-O-DRILL-SOL (WS-PREV-IX)            MDEV0
090800                       TO WS-EVT-PREV                             MDEV0
090900                   MOVE MD-TL-O-DRILL-SOL (MD-TL-IX)              MDEV0
091000                       TO WS-EVT-CURR                             MDEV0
091100                   MOVE "Drill solids rise" TO WS-EVT-TITLE       MDEV0
091200                   MOVE "Drill solids content has risen against"  MDEV0
091300                       TO WS-EVT-DESC                             MDEV0
091400                   MOVE "DRILL_SOLIDS_RISE" TO WS-EVT-TYPE        MDEV0
091500                   MOVE "MEDIUM" TO WS-EVT-SEVERITY               MDEV0
091600                   MOVE SPACES TO WS-EVT-DETAIL                   MDEV0
091700                   PERFORM ZZ900-ADD-EVENT                        MDEV0
091800              END-IF                                              MDEV0
091900     END-IF.                                                      MDEV0
092000*                                                                 MDEV0
092100 AA340-EXIT.                                                      MDEV0
092200     EXIT.                                                        MDEV0
092300*                                                                 MDEV0
092400 AA350-RHEOLOGY-SHIFT.                                            MDEV0
092500*                                                                 MDEV0
092600*    FROM DAY INDEX 4 ON, PV AND/OR YP MORE THAN 20 PERCENT OFF   MDEV0
092700*    ITS OWN 3 DAY ROLLING AVERAGE - ONE EVENT COVERS BOTH IF     MDEV0
092800*    THEY TRIGGER TOGETHER, PV TAKING PRECEDENCE - MEDIUM.        MDEV0
092900*                                                                 MDEV0
093000     IF       MD-TL-IX < 4                                        MDEV0
093100              GO TO AA350-EXIT                                    MDEV0
093200     END-IF.                                                      MDEV0
093300     MOVE     "N" TO WS-PV-FIRED-SW.                              MDEV0
093400     MOVE     "N" TO WS-YP-FIRED-SW.                              MDEV0
093500     PERFORM  AA351-ROLL-AVG-PV.                                  MDEV0
093600     IF       WS-ROLL-DAYS > ZERO AND WS-ROLL-AVG > ZERO          MDEV0
093700       AND    MD-TL-O-PV-F (MD-TL-IX) = "Y"                       MDEV0
093800              COMPUTE WS-PV-PCT ROUNDED =                         MDEV0
093900                  ((MD-TL-O-PV (MD-TL-IX) - WS-ROLL-AVG) /        MDEV0
094000                   WS-ROLL-AVG) * 100                             MDEV0
094100              IF   WS-PV-PCT > 20 OR WS-PV-PCT < -20              MDEV0
094200                   MOVE "Y" TO WS-PV-FIRED-SW                     MDEV0
094300                   MOVE WS-ROLL-AVG TO WS-PV-PREV                 MDEV0
094400                   MOVE MD-TL-O-PV (MD-TL-IX) TO WS-PV-CURR       MDEV0
094500              END-IF                                              MDEV0
094600     END-IF.                                                      MDEV0
094700     PERFORM  AA352-ROLL-AVG-YP.                                  MDEV0
094800     IF       WS-ROLL-DAYS > ZERO AND WS-ROLL-AVG > ZERO          MDEV0
094900       AND    MD-TL-O-YP-F (MD-TL-IX) = "Y"                       MDEV0
095000              COMPUTE WS-YP-PCT ROUNDED =                         MDEV0
095100                  ((MD-TL-O-YP (MD-TL-IX) - WS-ROLL-AVG) /        MDEV0
095200                   WS-ROLL-AVG) * 100                             MDEV0
095300              IF   WS-YP-PCT > 20 OR WS-YP-PCT < -20              MDEV0
095400                   MOVE "Y" TO WS-YP-FIRED-SW                     MDEV0
095500                   MOVE WS-ROLL-AVG TO WS-YP-PREV                 MDEV0
095600                   MOVE MD-TL-O-YP (MD-TL-IX) TO WS-YP-CURR       MDEV0
095700              END-IF                                              MDEV0
095800     END-IF.                                                      MDEV0
095900     IF       WS-PV-FIRED                                         MDEV0
096000              MOVE WS-PV-PREV TO WS-EVT-PREV                      MDEV0
096100              MOVE WS-PV-CURR TO WS-EVT-CURR                      MDEV0
096200              MOVE WS-PV-PCT  TO WS-EVT-PCT                       MDEV0
096300              IF   WS-YP-FIRED                                    MDEV0
096400                   MOVE "PV/YP" TO WS-EVT-DETAIL                  MDEV0
096500              ELSE                                                MDEV0
096600                   MOVE "PV" TO WS-EVT-DETAIL                     MDEV0
096700              END-IF                                              MDEV0
096800              PERFORM AA353-RAISE-RHEOLOGY                        MDEV0
096900     ELSE                                                         MDEV0
097000              IF   WS-YP-FIRED                                    MDEV0
097100                   MOVE WS-YP-PREV TO WS-EVT-PREV                 MDEV0
097200                   MOVE WS-YP-CURR TO WS-EVT-CURR                 MDEV0
097300                   MOVE WS-YP-PCT  TO WS-EVT-PCT                  MDEV0
097400                   MOVE "YP" TO WS-EVT-DETAIL                     MDEV0
097500                   PERFORM AA353-RAISE-RHEOLOGY                   MDEV0
097600              END-IF                                              MDEV0
097700     END-IF.                                                      MDEV0
097800*                                                                 MDEV0
097900 AA350-EXIT.                                                      MDEV0
098000     EXIT.                                                        MDEV0
098100*                                                                 MDEV0
098200 AA351-ROLL-AVG-PV.                                               MDEV0
098300     MOVE     ZERO TO WS-ROLL-SUM WS-ROLL-DAYS.                   MDEV0
098400     COMPUTE  WS-SCAN-IX = MD-TL-IX - 3.                          MDEV0
098500      PERFORM  AA354-SUM-PV-ONE-DAY                               MDEV0
098600          UNTIL WS-SCAN-IX > MD-TL-IX - 1.                        MDEV0
098700     IF       WS-ROLL-DAYS > ZERO                                 MDEV0
098800              DIVIDE WS-ROLL-SUM BY WS-ROLL-DAYS                  MDEV0
098900                  GIVING WS-ROLL-AVG ROUNDED                      MDEV0
099000     END-IF.                                                      MDEV0
099100*                                                                 MDEV0
099200 AA351-EXIT.                                                      MDEV0
099300     EXIT.                                                        MDEV0
099400*                                                                 MDEV0
099500 AA354-SUM-PV-ONE-DAY.                                            MDEV0
099600     IF       MD-TL-O-PV-F (WS-SCAN-IX) = "Y"                     MDEV0
099700              ADD MD-TL-O-PV (WS-SCAN-IX) TO WS-ROLL-SUM          MDEV0
099800              ADD 1 TO WS-ROLL-DAYS                               MDEV0
099900     END-IF.                                                      MDEV0
100000     SET      WS-SCAN-IX UP BY 1.                                 MDEV0
100100*                                                                 MDEV0
100200 AA354-EXIT.                                                      MDEV0
100300     EXIT.                                                        MDEV0
100400*                                                                 MDEV0
100500 AA352-ROLL-AVG-YP.                                               MDEV0
100600     MOVE     ZERO TO WS-ROLL-SUM WS-ROLL-DAYS.                   MDEV0
100700     COMPUTE  WS-SCAN-IX = MD-TL-IX - 3.                          MDEV0
100800      PERFORM  AA355-SUM-YP-ONE-DAY                               MDEV0
100900          UNTIL WS-SCAN-IX > MD-TL-IX - 1.                        MDEV0
101000     IF       WS-ROLL-DAYS > ZERO                                 MDEV0
101100              DIVIDE WS-ROLL-SUM BY WS-ROLL-DAYS                  MDEV0
101200                  GIVING WS-ROLL-AVG ROUNDED                      MDEV0
101300     END-IF.                                                      MDEV0
101400*                                                                 MDEV0
101500 AA352-EXIT.                                                      MDEV0
101600     EXIT.                                                        MDEV0
101700*                                                                 MDEV0
101800 AA355-SUM-YP-ONE-DAY.                                            MDEV0
101900     IF       MD-TL-O-YP-F (WS-SCAN-IX) = "Y"                     MDEV0
102000              ADD MD-TL-O-YP (WS-SCAN-IX) TO WS-ROLL-SUM          MDEV0
102100              ADD 1 TO WS-ROLL-DAYS                               MDEV0
102200     END-IF.                                                      MDEV0
102300     SET      WS-SCAN-IX UP BY 1.                                 MDEV0
102400*                                                                 MDEV0
102500 AA355-EXIT.                                                      MDEV0
102600     EXIT.                                                        MDEV0
102700*                                                                 MDEV0
102800 AA353-RAISE-RHEOLOGY.                                            MDEV0
102900     IF       WS-EVT-PCT > ZERO                                   MDEV0
103000              MOVE "UP" TO WS-EVT-DIRECTION                       MDEV0
103100     ELSE                                                         MDEV0
103200              MOVE "DOWN" TO WS-EVT-DIRECTION                     MDEV0
103300     END-IF.                                                      MDEV0
103400     MOVE     "Rheology shift" TO WS-EVT-TITLE.                   MDEV0
103500     MOVE     "Viscosity properties have moved away from the"     MDEV0
103600              TO WS-EVT-DESC.                                     MDEV0
103700     MOVE     "RHEOLOGY_SHIFT" TO WS-EVT-TYPE.                    MDEV0
103800     MOVE     "MEDIUM" TO WS-EVT-SEVERITY.                        MDEV0
103900     PERFORM  ZZ900-ADD-EVENT.                                    MDEV0
104000*                                                                 MDEV0
104100 AA353-EXIT.                                                      MDEV0
104200     EXIT.                                                        MDEV0
104300*                                                                 MDEV0
104400 AA360-WEIGHT-UP.                                                 MDEV0
104500*                                                                 MDEV0
104600*    MUD WEIGHT UP MORE THAN 0.3 PPG AGAINST YESTERDAY - MEDIUM.  MDEV0
104700*                                                                 MDEV0
104800     IF       NOT WS-HAS-PREV                                     MDEV0
104900              GO TO AA360-EXIT                                    MDEV0
105000     END-IF.                                                      MDEV0
105100     IF       MD-TL-O-MW-F (MD-TL-IX) = "Y"                       MDEV0
105200       AND    MD-TL-O-MW-F (WS-PREV-IX) = "Y"                     MDEV0
105300              COMPUTE WS-EVT-DELTA ROUNDED =                      MDEV0
105400                  MD-TL-O-MW (MD-TL-IX) - MD-TL-O-MW (WS-PREV-IX) MDEV0
105500              IF   WS-EVT-DELTA > .3                              MDEV0
105600                   MOVE MD-TL-O-MW (WS-PREV-IX) TO WS-EVT-PREV    MDEV0
105700                   MOVE MD-TL-O-MW (MD-TL-IX) TO WS-EVT-CURR      MDEV0
105800                   MOVE "Weight up" TO WS-EVT-TITLE               MDEV0
105900                   MOVE "Mud weight was increased from the prior" MDEV0
106000                       TO WS-EVT-DESC                             MDEV0
106100                   MOVE "WEIGHT_UP" TO WS-EVT-TYPE                MDEV0
106200                   MOVE "MEDIUM" TO WS-EVT-SEVERITY               MDEV0
106300                   MOVE SPACES TO WS-EVT-DETAIL                   MDEV0
106400                   PERFORM ZZ900-ADD-EVENT                        MDEV0
106500              END-IF                                              MDEV0
106600     END-IF.                                                      MDEV0
106700*                                                                 MDEV0
106800 AA360-EXIT.                                                      MDEV0
106900     EXIT.                                                        MDEV0
107000*                                                                 MDEV0
107100 AA370-DILUTION.                                                  MDEV0
107200*                                                                 MDEV0
107300*    MUD WEIGHT DROPPED AND A BASE FLUID ITEM WAS ADDED THE       MDEV0
107400*    SAME DAY - LOW.                                              MDEV0
107500*                                                                 MDEV0
107600     IF       NOT WS-HAS-PREV                                     MDEV0
107700              GO TO AA370-EXIT                                    MDEV0
107800     END-IF.                                                      MDEV0
107900     IF       MD-TL-O-MW-F (MD-TL-IX) NOT = "Y"                   MDEV0
108000       OR     MD-TL-O-MW-F (WS-PREV-IX) NOT = "Y"                 MDEV0
108100       OR     MD-TL-O-MW (MD-TL-IX) NOT < MD-TL-O-MW (WS-PREV-IX) MDEV0
108200              GO TO AA370-EXIT                                    MDEV0
108300     END-IF.                                                      MDEV0
108400     MOVE     "N" TO WS-DILUTE-SW.                                MDEV0
108500     SET      WS-CHEM-IX TO 1.                                    MDEV0
108600      PERFORM  AA371-CHECK-ONE-CHEM-FOR-DILUTION                  MDEV0
108700          UNTIL WS-CHEM-IX > MD-TL-CHEM-COUNT (MD-TL-IX).         MDEV0
108800     IF       WS-DILUTE-CHEM-SEEN                                 MDEV0
108900              MOVE MD-TL-O-MW (WS-PREV-IX) TO WS-EVT-PREV         MDEV0
109000              MOVE MD-TL-O-MW (MD-TL-IX) TO WS-EVT-CURR           MDEV0
109100              MOVE "Dilution" TO WS-EVT-TITLE                     MDEV0
109200              MOVE "Base fluid added as mud weight was trimmed"   MDEV0
109300                  TO WS-EVT-DESC                                  MDEV0
109400              MOVE "DILUTION" TO WS-EVT-TYPE                      MDEV0
109500              MOVE "LOW" TO WS-EVT-SEVERITY                       MDEV0
109600              MOVE SPACES TO WS-EVT-DETAIL                        MDEV0
109700              PERFORM ZZ900-ADD-EVENT                             MDEV0
109800     END-IF.                                                      MDEV0
109900*                                                                 MDEV0
110000 AA370-EXIT.                                                      MDEV0
110100     EXIT.                                                        MDEV0
110200*                                                                 MDEV0
110300 AA371-CHECK-ONE-CHEM-FOR-DILUTION.                               MDEV0
110400     IF       MD-TL-CHEM-CATEGORY (MD-TL-IX WS-CHEM-IX) =         MDEV0
110500                  "Base Fluid"                                    MDEV0
110600       AND   (MD-TL-CHEM-ADD-LOSS (MD-TL-IX WS-CHEM-IX) = "ADD"   MDEV0
110700        OR    MD-TL-CHEM-ADD-LOSS (MD-TL-IX WS-CHEM-IX) = "MUD")  MDEV0
110800       AND    MD-TL-CHEM-QTY (MD-TL-IX WS-CHEM-IX) > ZERO         MDEV0
110900              MOVE "Y" TO WS-DILUTE-SW                            MDEV0
111000     END-IF.                                                      MDEV0
111100     SET      WS-CHEM-IX UP BY 1.                                 MDEV0
111200*                                                                 MDEV0
111300 AA371-EXIT.                                                      MDEV0
111400     EXIT.                                                        MDEV0
111500*                                                                 MDEV0
111600 AA380-PH-SHIFT.                                                  MDEV0
111700*                                                                 MDEV0
111800*    PH MOVED MORE THAN 0.5 EITHER WAY FROM YESTERDAY - MEDIUM.   MDEV0
111900*                                                                 MDEV0
112000     IF       NOT WS-HAS-PREV                                     MDEV0
112100              GO TO AA380-EXIT                                    MDEV0
112200     END-IF.                                                      MDEV0
112300     IF       MD-TL-O-PH-F (MD-TL-IX) = "Y"                       MDEV0
112400       AND    MD-TL-O-PH-F (WS-PREV-IX) = "Y"                     MDEV0
112500              COMPUTE WS-EVT-DELTA ROUNDED =                      MDEV0
112600                  MD-TL-O-PH (MD-TL-IX) - MD-TL-O-PH (WS-PREV-IX) MDEV0
112700              IF   WS-EVT-DELTA > .5 OR WS-EVT-DELTA < -.5        MDEV0
112800                   MOVE MD-TL-O-PH (WS-PREV-IX) TO WS-EVT-PREV    MDEV0
112900                   MOVE MD-TL-O-PH (MD-TL-IX) TO WS-EVT-CURR      MDEV0
113000                   MOVE "pH shift" TO WS-EVT-TITLE                MDEV0
113100                   MOVE "Mud pH has moved away from yesterday's"  MDEV0
113200                       TO WS-EVT-DESC                             MDEV0
113300                   MOVE "PH_SHIFT" TO WS-EVT-TYPE                 MDEV0
113400                   MOVE "MEDIUM" TO WS-EVT-SEVERITY               MDEV0
113500                   MOVE SPACES TO WS-EVT-DETAIL                   MDEV0
113600                   PERFORM ZZ900-ADD-EVENT                        MDEV0
113700              END-IF                                              MDEV0
113800     END-IF.                                                      MDEV0
113900*                                                                 MDEV0
114000 AA380-EXIT.                                                      MDEV0
114100     EXIT.                                                        MDEV0
114200*                                                                 MDEV0
114300 AA410-NEW-CHEMICAL.                                              MDEV0
114400*                                                                 MDEV0
114500*    AN ITEM NAME NEVER SEEN ON AN EARLIER DAY FOR THIS JOB -     MDEV0
114600*    HIGH.  DETAIL CARRIES THE CATEGORY FOR MDLINK0 RULE 5.       MDEV0
114700*                                                                 MDEV0
114800     SET      WS-CHEM-IX TO 1.                                    MDEV0
114900      PERFORM  AA411-CHECK-ONE-ITEM-NEW                           MDEV0
115000          UNTIL WS-CHEM-IX > MD-TL-CHEM-COUNT (MD-TL-IX).         MDEV0
115100*                                                                 MDEV0
115200 AA410-EXIT.                                                      MDEV0
115300     EXIT.                                                        MDEV0
115400*                                                                 MDEV0
115500 AA411-CHECK-ONE-ITEM-NEW.                                        MDEV0
115600     MOVE     "N" TO WS-ITEM-SEEN-SW.                             MDEV0
115700     IF       MD-TL-IX > 1                                        MDEV0
115800              SET WS-SCAN-IX TO 1                                 MDEV0
115900              PERFORM AA412-SCAN-EARLIER-DAY-FOR-ITEM             MDEV0
116000                  UNTIL WS-SCAN-IX >= MD-TL-IX                    MDEV0
116100                  OR    WS-ITEM-SEEN-BEFORE                       MDEV0
116200     END-IF.                                                      MDEV0
116300     IF       NOT WS-ITEM-SEEN-BEFORE                             MDEV0
116400              MOVE MD-TL-CHEM-ITEM (MD-TL-IX WS-CHEM-IX) TO       MDEV0
116500                  WS-EVT-UNIT                                     MDEV0
116600              MOVE "New chemical" TO WS-EVT-TITLE                 MDEV0
116700              MOVE "Product appears for the first time on this"   MDEV0
116800                  TO WS-EVT-DESC                                  MDEV0
116900              MOVE "NEW_CHEMICAL" TO WS-EVT-TYPE                  MDEV0
117000              MOVE "HIGH" TO WS-EVT-SEVERITY                      MDEV0
117100              MOVE MD-TL-CHEM-CATEGORY (MD-TL-IX WS-CHEM-IX) TO   MDEV0
117200                  WS-EVT-DETAIL                                   MDEV0
117300              PERFORM ZZ900-ADD-EVENT                             MDEV0
117400     END-IF.                                                      MDEV0
117500     SET      WS-CHEM-IX UP BY 1.                                 MDEV0
117600*                                                                 MDEV0
117700 AA411-EXIT.                                                      MDEV0
117800     EXIT.                                                        MDEV0
117900*                                                                 MDEV0
118000 AA412-SCAN-EARLIER-DAY-FOR-ITEM.                                 MDEV0
118100     SET      WS-CHEM-IX2 TO 1.                                   MDEV0
118200      PERFORM  AA413-COMPARE-ONE-EARLIER-ITEM                     MDEV0
118300          UNTIL WS-CHEM-IX2 > MD-TL-CHEM-COUNT (WS-SCAN-IX).      MDEV0
118400     SET      WS-SCAN-IX UP BY 1.                                 MDEV0
118500*                                                                 MDEV0
118600 AA412-EXIT.                                                      MDEV0
118700     EXIT.                                                        MDEV0
118800*                                                                 MDEV0
118900 AA413-COMPARE-ONE-EARLIER-ITEM.                                  MDEV0
119000     IF       MD-TL-CHEM-ITEM (WS-SCAN-IX WS-CHEM-IX2) =          MDEV0
119100                  MD-TL-CHEM-ITEM (MD-TL-IX WS-CHEM-IX)           MDEV0
119200              MOVE "Y" TO WS-ITEM-SEEN-SW                         MDEV0
119300     END-IF.                                                      MDEV0
119400     SET      WS-CHEM-IX2 UP BY 1.                                MDEV0
119500*                                                                 MDEV0
119600 AA413-EXIT.                                                      MDEV0
119700     EXIT.                                                        MDEV0
119800*                                                                 MDEV0
119900 AA420-CHEMICAL-SPIKE.                                            MDEV0
120000*                                                                 MDEV0
120100*    TODAY'S TOTAL FOR AN ITEM IS MORE THAN 3 TIMES ITS 7 DAY     MDEV0
120200*    ROLLING AVERAGE, ABSENT DAYS COUNTING AS ZERO - NEEDS AT     MDEV0
120300*    LEAST 7 PRIOR DAYS OF HISTORY - MEDIUM.                      MDEV0
120400*                                                                 MDEV0
120500     IF       MD-TL-IX < 8                                        MDEV0
120600              GO TO AA420-EXIT                                    MDEV0
120700     END-IF.                                                      MDEV0
120800     SET      WS-CHEM-IX TO 1.                                    MDEV0
120900      PERFORM  AA421-CHECK-ONE-ITEM-SPIKE                         MDEV0
121000          UNTIL WS-CHEM-IX > MD-TL-CHEM-COUNT (MD-TL-IX).         MDEV0
121100*                                                                 MDEV0
121200 AA420-EXIT.                                                      MDEV0
121300     EXIT.                                                        MDEV0
121400*                                                                 MDEV0
121500 AA421-CHECK-ONE-ITEM-SPIKE.                                      MDEV0
121600     MOVE     MD-TL-CHEM-QTY (MD-TL-IX WS-CHEM-IX)                MDEV0
121700              TO WS-SUM-TODAY.                                    MDEV0
121800     MOVE     ZERO TO WS-ROLL-SUM.                                MDEV0
121900     COMPUTE  WS-SCAN-IX = MD-TL-IX - 7.                          MDEV0
122000      PERFORM  AA422-SUM-ITEM-ONE-DAY                             MDEV0
122100          UNTIL WS-SCAN-IX > MD-TL-IX - 1.                        MDEV0
122200     DIVIDE   WS-ROLL-SUM BY 7 GIVING WS-ROLL-AVG ROUNDED.        MDEV0
122300     IF       WS-ROLL-AVG > ZERO                                  MDEV0
122400       AND    WS-SUM-TODAY > WS-ROLL-AVG * 3                      MDEV0
122500              MOVE WS-ROLL-AVG TO WS-EVT-PREV                     MDEV0
122600              MOVE WS-SUM-TODAY TO WS-EVT-CURR                    MDEV0
122700              MOVE MD-TL-CHEM-ITEM (MD-TL-IX WS-CHEM-IX) TO       MDEV0
122800                  WS-EVT-UNIT                                     MDEV0
122900              MOVE "Chemical spike" TO WS-EVT-TITLE               MDEV0
123000              MOVE "Daily usage of a product is well above its"   MDEV0
123100                  TO WS-EVT-DESC                                  MDEV0
123200              MOVE "CHEMICAL_SPIKE" TO WS-EVT-TYPE                MDEV0
123300              MOVE "MEDIUM" TO WS-EVT-SEVERITY                    MDEV0
123400              MOVE MD-TL-CHEM-CATEGORY (MD-TL-IX WS-CHEM-IX) TO   MDEV0
123500                  WS-EVT-DETAIL                                   MDEV0
123600              PERFORM ZZ900-ADD-EVENT                             MDEV0
123700     END-IF.                                                      MDEV0
123800     SET      WS-CHEM-IX UP BY 1.                                 MDEV0
123900*                                                                 MDEV0
124000 AA421-EXIT.                                                      MDEV0
124100     EXIT.                                                        MDEV0
124200*                                                                 MDEV0
124300 AA422-SUM-ITEM-ONE-DAY.                                          MDEV0
124400     SET      WS-CHEM-IX2 TO 1.                                   MDEV0
124500      PERFORM  AA423-SUM-IF-SAME-ITEM                             MDEV0
124600          UNTIL WS-CHEM-IX2 > MD-TL-CHEM-COUNT (WS-SCAN-IX).      MDEV0
124700     SET      WS-SCAN-IX UP BY 1.                                 MDEV0
124800*                                                                 MDEV0
124900 AA422-EXIT.                                                      MDEV0
125000     EXIT.                                                        MDEV0
125100*                                                                 MDEV0
125200 AA423-SUM-IF-SAME-ITEM.                                          MDEV0
125300     IF       MD-TL-CHEM-ITEM (WS-SCAN-IX WS-CHEM-IX2) =          MDEV0
125400                  MD-TL-CHEM-ITEM (MD-TL-IX WS-CHEM-IX)           MDEV0
125500              ADD MD-TL-CHEM-QTY (WS-SCAN-IX WS-CHEM-IX2) TO      MDEV0
125600                  WS-ROLL-SUM                                     MDEV0
125700     END-IF.                                                      MDEV0
125800     SET      WS-CHEM-IX2 UP BY 1.                                MDEV0
125900*                                                                 MDEV0
126000 AA423-EXIT.                                                      MDEV0
126100     EXIT.                                                        MDEV0
126200*                                                                 MDEV0
126300 AA430-LARGE-FORMATION-LOSS.                                      MDEV0
126400*                                                                 MDEV0
126500*    A DOWNHOLE LOSS TRANSACTION OF MORE THAN 100 UNITS - HIGH.   MDEV0
126600*                                                                 MDEV0
126700     SET      WS-CHEM-IX TO 1.                                    MDEV0
126800      PERFORM  AA431-CHECK-ONE-LOSS-ITEM                          MDEV0
126900          UNTIL WS-CHEM-IX > MD-TL-CHEM-COUNT (MD-TL-IX).         MDEV0
127000*                                                                 MDEV0
127100 AA430-EXIT.                                                      MDEV0
127200     EXIT.                                                        MDEV0
127300*                                                                 MDEV0
127400 AA431-CHECK-ONE-LOSS-ITEM.                                       MDEV0
127500     IF       MD-TL-CHEM-CATEGORY (MD-TL-IX WS-CHEM-IX) =         MDEV0
127600                  "Downhole Loss"                                 MDEV0
127700       AND    MD-TL-CHEM-ADD-LOSS (MD-TL-IX WS-CHEM-IX) = "LOSS"  MDEV0
127800       AND    MD-TL-CHEM-QTY (MD-TL-IX WS-CHEM-IX) > 100          MDEV0
127900              MOVE ZERO TO WS-EVT-PREV                            MDEV0
128000              MOVE MD-TL-CHEM-QTY (MD-TL-IX WS-CHEM-IX) TO        MDEV0
128100                  WS-EVT-CURR                                     MDEV0
128200              MOVE MD-TL-CHEM-ITEM (MD-TL-IX WS-CHEM-IX) TO       MDEV0
128300                  WS-EVT-UNIT                                     MDEV0
128400              MOVE "Large formation loss" TO WS-EVT-TITLE         MDEV0
128500              MOVE "A large volume of mud was lost downhole on"   MDEV0
128600                  TO WS-EVT-DESC                                  MDEV0
128700              MOVE "LARGE_FORMATION_LOSS" TO WS-EVT-TYPE          MDEV0
128800              MOVE "HIGH" TO WS-EVT-SEVERITY                      MDEV0
128900              MOVE WS-EVT-UNIT TO WS-EVT-DETAIL                   MDEV0
129000              PERFORM ZZ900-ADD-EVENT                             MDEV0
129100     END-IF.                                                      MDEV0
129200     SET      WS-CHEM-IX UP BY 1.                                 MDEV0
129300*                                                                 MDEV0
129400 AA431-EXIT.                                                      MDEV0
129500     EXIT.                                                        MDEV0
129600*                                                                 MDEV0
129700 AA440-HIGH-SC-REMOVAL.                                           MDEV0
129800*                                                                 MDEV0
129900*    TODAY'S SC REMOVAL TOTAL IS MORE THAN 1.5 TIMES THE 7 DAY    MDEV0
130000*    ROLLING AVERAGE, NEEDS AT LEAST 7 PRIOR DAYS AND A NON-      MDEV0
130100*    ZERO TODAY - LOW.                                            MDEV0
130200*                                                                 MDEV0
130300     IF       MD-TL-IX < 8                                        MDEV0
130400              GO TO AA440-EXIT                                    MDEV0
130500     END-IF.                                                      MDEV0
130600     MOVE     ZERO TO WS-SUM-TODAY.                               MDEV0
130700     SET      WS-CHEM-IX TO 1.                                    MDEV0
130800      PERFORM  AA441-SUM-SC-TODAY                                 MDEV0
130900          UNTIL WS-CHEM-IX > MD-TL-CHEM-COUNT (MD-TL-IX).         MDEV0
131000     IF       WS-SUM-TODAY = ZERO                                 MDEV0
131100              GO TO AA440-EXIT                                    MDEV0
131200     END-IF.                                                      MDEV0
131300     MOVE     ZERO TO WS-ROLL-SUM.                                MDEV0
131400     COMPUTE  WS-SCAN-IX = MD-TL-IX - 7.                          MDEV0
131500      PERFORM  AA442-SUM-SC-ONE-DAY                               MDEV0
131600          UNTIL WS-SCAN-IX > MD-TL-IX - 1.                        MDEV0
131700     DIVIDE   WS-ROLL-SUM BY 7 GIVING WS-ROLL-AVG ROUNDED.        MDEV0
131800     IF       WS-ROLL-AVG > ZERO                                  MDEV0
131900       AND    WS-SUM-TODAY > WS-ROLL-AVG * 1.5                    MDEV0
132000              MOVE WS-ROLL-AVG TO WS-EVT-PREV                     MDEV0
132100              MOVE WS-SUM-TODAY TO WS-EVT-CURR                    MDEV0
132200              MOVE "High SC removal" TO WS-EVT-TITLE              MDEV0
132300              MOVE "Solids control removal volume is running"     MDEV0
132400                  TO WS-EVT-DESC                                  MDEV0
132500              MOVE "HIGH_SC_REMOVAL" TO WS-EVT-TYPE               MDEV0
132600              MOVE "LOW" TO WS-EVT-SEVERITY                       MDEV0
132700              MOVE SPACES TO WS-EVT-DETAIL                        MDEV0
132800              PERFORM ZZ900-ADD-EVENT                             MDEV0
132900     END-IF.                                                      MDEV0
133000*                                                                 MDEV0
133100 AA440-EXIT.                                                      MDEV0
133200     EXIT.                                                        MDEV0
133300*                                                                 MDEV0
133400 AA441-SUM-SC-TODAY.                                              MDEV0
133500     IF       MD-TL-CHEM-CATEGORY (MD-TL-IX WS-CHEM-IX) =         MDEV0
133600                  "SC Removal"                                    MDEV0
133700              ADD MD-TL-CHEM-QTY (MD-TL-IX WS-CHEM-IX) TO         MDEV0
133800                  WS-SUM-TODAY                                    MDEV0
133900     END-IF.                                                      MDEV0
134000     SET      WS-CHEM-IX UP BY 1.                                 MDEV0
134100*                                                                 MDEV0
134200 AA441-EXIT.                                                      MDEV0
134300     EXIT.                                                        MDEV0
134400*                                                                 MDEV0
134500 AA442-SUM-SC-ONE-DAY.                                            MDEV0
134600     SET      WS-CHEM-IX2 TO 1.                                   MDEV0
134700      PERFORM  AA443-SUM-SC-IF-MATCH                              MDEV0
134800          UNTIL WS-CHEM-IX2 > MD-TL-CHEM-COUNT (WS-SCAN-IX).      MDEV0
134900     SET      WS-SCAN-IX UP BY 1.                                 MDEV0
135000*                                                                 MDEV0
135100 AA442-EXIT.                                                      MDEV0
135200     EXIT.                                                        MDEV0
135300*                                                                 MDEV0
135400 AA443-SUM-SC-IF-MATCH.                                           MDEV0
135500     IF       MD-TL-CHEM-CATEGORY (WS-SCAN-IX WS-CHEM-IX2) =      MDEV0
135600                  "SC Removal"                                    MDEV0
135700              ADD MD-TL-CHEM-QTY (WS-SCAN-IX WS-CHEM-IX2) TO      MDEV0
135800                  WS-ROLL-SUM                                     MDEV0
135900     END-IF.                                                      MDEV0
136000     SET      WS-CHEM-IX2 UP BY 1.                                MDEV0
136100*                                                                 MDEV0
136200 AA443-EXIT.                                                      MDEV0
136300     EXIT.                                                        MDEV0
136400*                                                                 MDEV0
136500 AA900-SORT-EVENTS.                                               MDEV0
136600*                                                                 MDEV0
136700*    BUBBLE SORT - DATE ASCENDING, THEN SEVERITY HIGH/MEDIUM/     MDEV0
136800*    LOW WITHIN A DATE.  TABLE IS AT MOST 500 ROWS SO A SIMPLE    MDEV0
136900*    SORT IS QUITE ADEQUATE.                                      MDEV0
137000*                                                                 MDEV0
137100     IF       MD-EVT-COUNT < 2                                    MDEV0
137200              GO TO AA900-EXIT                                    MDEV0
137300     END-IF.                                                      MDEV0
137400     MOVE     1 TO WS-I.                                          MDEV0
137500     PERFORM  AA901-SORT-OUTER UNTIL WS-I > MD-EVT-COUNT.         MDEV0
137600*                                                                 MDEV0
137700 AA900-EXIT.                                                      MDEV0
137800     EXIT.                                                        MDEV0
137900*                                                                 MDEV0
138000 AA901-SORT-OUTER.                                                MDEV0
138100     MOVE     1 TO WS-J.                                          MDEV0
138200     PERFORM  AA902-SORT-INNER UNTIL WS-J >= MD-EVT-COUNT.        MDEV0
138300     ADD      1 TO WS-I.                                          MDEV0
138400*                                                                 MDEV0
138500 AA901-EXIT.                                                      MDEV0
138600     EXIT.                                                        MDEV0
138700*                                                                 MDEV0
138800 AA902-SORT-INNER.                                                MDEV0
138900     PERFORM  AA903-COMPARE-SWAP.                                 MDEV0
139000     ADD      1 TO WS-J.                                          MDEV0
139100*                                                                 MDEV0
139200 AA902-EXIT.                                                      MDEV0
139300     EXIT.                                                        MDEV0
139400*                                                                 MDEV0
139500 AA903-COMPARE-SWAP.                                              MDEV0
139600     IF       MD-EVT-DATE (WS-J) > MD-EVT-DATE (WS-J + 1)         MDEV0
139700              PERFORM AA904-SWAP-ENTRIES                          MDEV0
139800     ELSE                                                         MDEV0
139900        IF    MD-EVT-DATE (WS-J) = MD-EVT-DATE (WS-J + 1)         MDEV0
140000              PERFORM AA905-COMPARE-SEVERITY                      MDEV0
140100              IF   WS-SEV-RANK-A > WS-SEV-RANK-B                  MDEV0
140200                   PERFORM AA904-SWAP-ENTRIES                     MDEV0
140300              END-IF                                              MDEV0
140400        END-IF                                                    MDEV0
140500     END-IF.                                                      MDEV0
140600*                                                                 MDEV0
140700 AA903-EXIT.                                                      MDEV0
140800     EXIT.                                                        MDEV0
140900*                                                                 MDEV0
141000 AA904-SWAP-ENTRIES.                                              MDEV0
141100     MOVE     MD-EVT-GRP (WS-J)     TO WS-EVT-SWAP.               MDEV0
141200     MOVE     MD-EVT-GRP (WS-J + 1) TO MD-EVT-GRP (WS-J).         MDEV0
141300     MOVE     WS-EVT-SWAP           TO MD-EVT-GRP (WS-J + 1).     MDEV0
141400*                                                                 MDEV0
141500 AA904-EXIT.                                                      MDEV0
141600     EXIT.                                                        MDEV0
141700*                                                                 MDEV0
141800 AA905-COMPARE-SEVERITY.                                          MDEV0
141900     EVALUATE MD-EVT-SEVERITY (WS-J)                              MDEV0
142000         WHEN "HIGH"     MOVE 1 TO WS-SEV-RANK-A                  MDEV0
142100         WHEN "MEDIUM"   MOVE 2 TO WS-SEV-RANK-A                  MDEV0
142200         WHEN OTHER      MOVE 3 TO WS-SEV-RANK-A                  MDEV0
142300     END-EVALUATE.                                                MDEV0
142400     EVALUATE MD-EVT-SEVERITY (WS-J + 1)                          MDEV0
142500         WHEN "HIGH"     MOVE 1 TO WS-SEV-RANK-B                  MDEV0
142600         WHEN "MEDIUM"   MOVE 2 TO WS-SEV-RANK-B                  MDEV0
142700         WHEN OTHER      MOVE 3 TO WS-SEV-RANK-B                  MDEV0
142800     END-EVALUATE.                                                MDEV0
142900*                                                                 MDEV0
143000 AA905-EXIT.                                                      MDEV0
143100     EXIT.                                                        MDEV0
143200*                                                                 MDEV0
143300 AA950-WRITE-EVENTS-FILE.                                         MDEV0
143400     IF       MD-EVT-COUNT = ZERO                                 MDEV0
143500              GO TO AA950-EXIT                                    MDEV0
143600     END-IF.                                                      MDEV0
143700     SET      MD-EVT-IX TO 1.                                     MDEV0
143800     PERFORM  AA951-WRITE-ONE-EVENT                               MDEV0
143900         UNTIL MD-EVT-IX > MD-EVT-COUNT.                          MDEV0
144000*                                                                 MDEV0
144100 AA950-EXIT.                                                      MDEV0
144200     EXIT.                                                        MDEV0
144300*                                                                 MDEV0
144400 AA951-WRITE-ONE-EVENT.                                           MDEV0
144500     MOVE     SPACES TO MD-EVENT-RECORD.                          MDEV0
144600     MOVE     MD-EVT-ID (MD-EVT-IX)        TO MDV-EVENT-ID.       MDEV0
144700     MOVE     MD-EVT-TYPE (MD-EVT-IX)      TO MDV-EVENT-TYPE.     MDEV0
144800     MOVE     MD-EVT-SEVERITY (MD-EVT-IX)  TO MDV-SEVERITY.       MDEV0
144900     MOVE     MD-EVT-DATE (MD-EVT-IX)      TO MDV-EVENT-DATE.     MDEV0
145000     MOVE     MD-EVT-TITLE (MD-EVT-IX)     TO MDV-TITLE.          MDEV0
145100     MOVE     MD-EVT-DESC (MD-EVT-IX)      TO MDV-DESCRIPTION.    MDEV0
145200     MOVE     MD-EVT-DETAIL (MD-EVT-IX)    TO MDV-DETAIL.         MDEV0
145300     MOVE     MD-EVT-DIRECTION (MD-EVT-IX) TO MDV-DIRECTION.      MDEV0
145400     MOVE     MD-EVT-PREV-VALUE (MD-EVT-IX) TO MDV-PREV-VALUE.    MDEV0
145500     MOVE     MD-EVT-CURR-VALUE (MD-EVT-IX) TO MDV-CURR-VALUE.    MDEV0
145600     MOVE     MD-EVT-DELTA-VALUE (MD-EVT-IX) TO MDV-DELTA-VALUE.  MDEV0
145700     MOVE     MD-EVT-PCT-VALUE (MD-EVT-IX)  TO MDV-PCT-VALUE.     MDEV0
145800     WRITE    MD-EVENT-RECORD.                                    MDEV0
145900     SET      MD-EVT-IX UP BY 1.                                  MDEV0
146000*                                                                 MDEV0
146100 AA951-EXIT.                                                      MDEV0
146200     EXIT.                                                        MDEV0
146300*                                                                 MDEV0
146400 ZZ900-ADD-EVENT.                                                 MDEV0
146500*                                                                 MDEV0
146600*    COMMON PARAGRAPH - APPENDS THE EVENT BUILT IN WS-EVT-BUILD   MDEV0
146700*    TO MD-EVENT-TABLE AND BUMPS THE RELEVANT SEVERITY TOTAL.     MDEV0
146800*                                                                 MDEV0
146900     IF       MD-EVT-COUNT >= 500                                 MDEV0
147000              GO TO ZZ900-EXIT                                    MDEV0
147100     END-IF.                                                      MDEV0
147200     ADD      1 TO MD-EVT-COUNT.                                  MDEV0
147300     SET      MD-EVT-IX TO MD-EVT-COUNT.                          MDEV0
147400     MOVE     SPACES TO MD-EVT-ID (MD-EVT-IX).                    MDEV0
147500     MOVE     WS-EVT-DETAIL TO WS-SAN-IN.                         MDEV0
147600     PERFORM  ZZ910-SANITIZE-DETAIL.                              MDEV0
147700     MOVE     SPACES TO WS-EVTID-SUFFIX.                          MDEV0
147800     IF       WS-SAN-LEN > ZERO                                   MDEV0
147900              STRING "_"        DELIMITED BY SIZE                 MDEV0
148000                     WS-SAN-OUT DELIMITED BY SPACE                MDEV0
148100                 INTO WS-EVTID-SUFFIX                             MDEV0
148200     END-IF.                                                      MDEV0
148300     STRING   "evt_"                 DELIMITED BY SIZE            MDEV0
148400              MD-CALL-JOB-ID         DELIMITED BY SPACE           MDEV0
148500              "_"                    DELIMITED BY SIZE            MDEV0
148600              MD-TL-DATE (MD-TL-IX)  DELIMITED BY SIZE            MDEV0
148700              "_"                    DELIMITED BY SIZE            MDEV0
148800              WS-EVT-TYPE            DELIMITED BY SPACE           MDEV0
148900              WS-EVTID-SUFFIX        DELIMITED BY SPACE           MDEV0
149000         INTO MD-EVT-ID (MD-EVT-IX).                              MDEV0
149100     MOVE     WS-EVT-TYPE       TO MD-EVT-TYPE (MD-EVT-IX).       MDEV0
149200     MOVE     WS-EVT-SEVERITY   TO MD-EVT-SEVERITY (MD-EVT-IX).   MDEV0
149300     MOVE     MD-TL-DATE (MD-TL-IX) TO MD-EVT-DATE (MD-EVT-IX).   MDEV0
149400     MOVE     WS-EVT-TITLE      TO MD-EVT-TITLE (MD-EVT-IX).      MDEV0
149500     MOVE     WS-EVT-DESC       TO MD-EVT-DESC (MD-EVT-IX).       MDEV0
149600     MOVE     WS-EVT-DETAIL     TO MD-EVT-DETAIL (MD-EVT-IX).     MDEV0
149700     MOVE     WS-EVT-DIRECTION  TO MD-EVT-DIRECTION (MD-EVT-IX).  MDEV0
149800     MOVE     WS-EVT-PREV       TO MD-EVT-PREV-VALUE (MD-EVT-IX). MDEV0
149900     MOVE     WS-EVT-CURR       TO MD-EVT-CURR-VALUE (MD-EVT-IX). MDEV0
150000     MOVE     WS-EVT-DELTA      TO MD-EVT-DELTA-VALUE (MD-EVT-IX) MDEV0
150100                                    .                             MDEV0
150200     MOVE     WS-EVT-PCT        TO MD-EVT-PCT-VALUE (MD-EVT-IX).  MDEV0
150300     MOVE     ZERO              TO MD-EVT-REL-CNT (MD-EVT-IX).    MDEV0
150400     EVALUATE WS-EVT-SEVERITY                                     MDEV0
150500         WHEN "HIGH"    ADD 1 TO MD-EVT-HIGH-COUNT                MDEV0
150600         WHEN "MEDIUM"  ADD 1 TO MD-EVT-MEDIUM-COUNT              MDEV0
150700         WHEN OTHER     ADD 1 TO MD-EVT-LOW-COUNT                 MDEV0
150800     END-EVALUATE.                                                MDEV0
150900     MOVE     SPACES TO WS-EVT-DIRECTION.                         MDEV0
151000     MOVE     SPACES TO WS-EVT-UNIT.                              MDEV0
151100*                                                                 MDEV0
151200 ZZ900-EXIT.                                                      MDEV0
151300     EXIT.                                                        MDEV0
151400*                                                                 MDEV0
151500 ZZ910-SANITIZE-DETAIL.                                           MDEV0
151600*                                                                 MDEV0
151700*    COMMON PARAGRAPH - TRIMS TRAILING SPACES FROM WS-SAN-IN AND  MDEV0
151800*    CHANGES ANY EMBEDDED SPACES TO UNDERSCORES, FOR USE IN THE   MDEV0
151900*    DETERMINISTIC EVENT-ID BUILT BY ZZ900-ADD-EVENT.  RESULT     MDEV0
152000*    COMES BACK IN WS-SAN-OUT, TRUE LENGTH IN WS-SAN-LEN.         MDEV0
152100*                                                                 MDEV0
152200     MOVE     SPACES TO WS-SAN-OUT.                               MDEV0
152300     MOVE     ZERO TO WS-SAN-LEN.                                 MDEV0
152400     SET      WS-SAN-IX TO 20.                                    MDEV0
152500     PERFORM  ZZ911-FIND-LAST-CHAR                                MDEV0
152600              UNTIL WS-SAN-IX = ZERO OR WS-SAN-LEN > ZERO.        MDEV0
152700     IF       WS-SAN-LEN = ZERO                                   MDEV0
152800              GO TO ZZ910-EXIT                                    MDEV0
152900     END-IF.                                                      MDEV0
153000     SET      WS-SAN-IX TO 1.                                     MDEV0
153100     PERFORM  ZZ912-COPY-ONE-CHAR                                 MDEV0
153200              UNTIL WS-SAN-IX > WS-SAN-LEN.                       MDEV0
153300 ZZ910-EXIT.                                                      MDEV0
153400     EXIT.                                                        MDEV0
153500*                                                                 MDEV0
153600 ZZ911-FIND-LAST-CHAR.                                            MDEV0
153700*                                                                 MDEV0
153800*    WORKS BACKWARDS FROM COLUMN 20 LOOKING FOR THE LAST          MDEV0
153900*    NON-BLANK CHARACTER - THAT COLUMN IS THE DETAIL LENGTH.      MDEV0
154000*                                                                 MDEV0
154100     IF       WS-SAN-IN-CHAR (WS-SAN-IX) NOT = SPACE              MDEV0
154200              SET WS-SAN-LEN TO WS-SAN-IX                         MDEV0
154300     ELSE                                                         MDEV0
154400              SUBTRACT 1 FROM WS-SAN-IX                           MDEV0
154500     END-IF.                                                      MDEV0
154600*                                                                 MDEV0
154700 ZZ912-COPY-ONE-CHAR.                                             MDEV0
154800*                                                                 MDEV0
154900*    COPIES ONE CHARACTER OF WS-SAN-IN TO WS-SAN-OUT, TURNING     MDEV0
155000*    A BLANK INTO AN UNDERSCORE SO THE RESULT IS SAFE TO USE      MDEV0
155100*    AS PART OF THE EVENT-ID.                                     MDEV0
155200*                                                                 MDEV0
155300     IF       WS-SAN-IN-CHAR (WS-SAN-IX) = SPACE                  MDEV0
155400             MOVE "_" TO WS-SAN-OUT-CHAR (WS-SAN-IX)              MDEV0
155500     ELSE                                                         MDEV0
155600             MOVE WS-SAN-IN-CHAR (WS-SAN-IX)                      MDEV0
155700               TO WS-SAN-OUT-CHAR (WS-SAN-IX)                     MDEV0
155800     END-IF.                                                      MDEV0
155900     ADD      1 TO WS-SAN-IX.                                     MDEV0
156000*                                                                 MDEV0
156100*                                                                 MDEV0
