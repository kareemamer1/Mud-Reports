000100*    SELECT CLAUSE FOR CIRCULATION VOLUMES FILE          SELCR
000200*    ONE ROW PER JOB-ID + REPORT-DATE                    SELCR
000300*    05/11/25 VBC - CREATED.                             SELCR
000400     SELECT MD-CIRC-FILE    ASSIGN TO MD-CIRC-FILE-NAME   SELCR
000500             ORGANIZATION   IS LINE SEQUENTIAL            SELCR
000600             STATUS         IS MD-CIRC-STATUS.            SELCR
