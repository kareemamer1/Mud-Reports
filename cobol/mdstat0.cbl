000100*****************************************************             MDST0
000200*                                                    *            MDST0
000300*   J O B   S T A T I S T I C S                      *            MDST0
000400*                                                    *            MDST0
000500*****************************************************             MDST0
000600 IDENTIFICATION          DIVISION.                                MDST0
000700 PROGRAM-ID.    MDSTAT0.                                          MDST0
000800 AUTHOR.        V B COEN FBCS FIDM FIDPM.                         MDST0
000900 INSTALLATION.  APPLEWOOD COMPUTERS - SOLIDS CONTROL.             MDST0
001000 DATE-WRITTEN.  01/11/1982.                                       MDST0
001100 DATE-COMPILED.                                                   MDST0
001200 SECURITY.      COPYRIGHT (C) 1982-2026 AND LATER,                MDST0
001300                VINCENT BRYAN COEN.  DISTRIBUTED UNDER            MDST0
001400                THE GNU GENERAL PUBLIC LICENSE.  SEE              MDST0
001500                THE FILE COPYING FOR DETAILS.                     MDST0
001600*                                                                 MDST0
001700*    REMARKS.        WALKS THE COMPLETED TIMELINE TABLE           MDST0
001800*                    ONCE AND RETURNS THE PER-JOB SUMMARY         MDST0
001900*                    COUNTS DISPLAYED BY MDMAIN0 AT END           MDST0
002000*                    OF JOB.                                      MDST0
002100*                                                                 MDST0
002200*    CALLED MODULES.  NONE.                                       MDST0
002300*                                                                 MDST0
002400*---------------------------------------------------------        MDST0
002500*    CHANGE LOG                                                   MDST0
002600*---------------------------------------------------------        MDST0
002700*    01/11/82 VBC - CREATED AS MAPS09 MOD-11 CHECK DIGIT          MDST0
002800*                   ROUTINE - RE-PURPOSED BELOW.                  MDST0
002900*    13/10/25 VBC - RE-WRITTEN AS THE JOB STATISTICS PASS.        MDST0
003000*    26/11/25 VBC - CHEMICALS-FIRST-APPEARANCE LIST ADDED,        MDST0
003100*                   SORTED BY FIRST DATE SEEN, CAPPED AT 60.      MDST0
003200*    19/01/26 VBC - RE-HOSTED TO GNUCOBOL, CONVERTED TO           MDST0
003300*                   FIXED FORMAT SOURCE.                          MDST0
003400*                                                                 MDST0
003500 ENVIRONMENT             DIVISION.                                MDST0
003600 COPY "ENVDIV.COB".                                               MDST0
003700 INPUT-OUTPUT            SECTION.                                 MDST0
003800 DATA                    DIVISION.                                MDST0
003900 WORKING-STORAGE SECTION.                                         MDST0
004000 77  PROG-NAME               PIC X(15) VALUE "MDSTAT0 (1.00)".    MDST0
004100*                                                                 MDST0
004200 01  WS-DATA.                                                     MDST0
004300     03  WS-ENG-FOUND-SW       PIC X     VALUE "N".               MDST0
004400         88  WS-ENG-ALREADY-LISTED       VALUE "Y".               MDST0
004500     03  WS-ITEM-FOUND-SW      PIC X     VALUE "N".               MDST0
004600         88  WS-ITEM-ALREADY-LISTED      VALUE "Y".               MDST0
004700     03  WS-INSERT-POS         PIC 9(3)  COMP.                    MDST0
004800*                                                                 MDST0
004900*    DEFENSIVE RE-CHECK OF THE DATE RANGE COMING IN ON THE        MDST0
005000*    TIMELINE - LOGGED ONLY, SEE AA005.  MDMAIN0 SHOULD HAVE      MDST0
005100*    ALREADY FILTERED A BAD REPORT-DATE BUT A FEED HAS            MDST0
005200*    SLIPPED ONE THROUGH BEFORE.                                  MDST0
005300 01  WS-DATE-CHECK.                                               MDST0
005400     03  WS-DATE-WORK          PIC X(10).                         MDST0
005500     03  WS-DATE-PARTS REDEFINES WS-DATE-WORK.                    MDST0
005600         05  WS-DATE-YYYY      PIC X(4).                          MDST0
005700         05  WS-DATE-DASH1     PIC X.                             MDST0
005800         05  WS-DATE-MM        PIC X(2).                          MDST0
005900         05  WS-DATE-DASH2     PIC X.                             MDST0
006000         05  WS-DATE-DD        PIC X(2).                          MDST0
006100     03  WS-DATE-BAD-SW        PIC X     VALUE "N".               MDST0
006200         88  WS-DATE-CENTURY-BAD         VALUE "Y".               MDST0
006300     03  FILLER                PIC X(5).                          MDST0
006400*                                                                 MDST0
006500*    ALTERNATE CHARACTER-LEVEL VIEWS, KEPT FOR AD-HOC DUMP        MDST0
006600*    DISPLAYS WHEN CHASING A MIS-FILED MUD TYPE OR CHEMICAL       MDST0
006700*    NAME - NOT WALKED BY THE NORMAL PROCESSING BELOW.            MDST0
006800 01  WS-MUD-TYPE-CHECK.                                           MDST0
006900     03  WS-MUD-TYPE-WORK      PIC X(12).                         MDST0
007000     03  WS-MUD-TYPE-PARTS REDEFINES WS-MUD-TYPE-WORK.            MDST0
007100         05  WS-MUD-TYPE-CHAR  PIC X  OCCURS 12.                  MDST0
007200     03  FILLER                PIC X(4).                          MDST0
007300 01  WS-ITEM-NAME-CHECK.                                          MDST0
007400     03  WS-ITEM-NAME-WORK     PIC X(40).                         MDST0
007500     03  WS-ITEM-NAME-PARTS REDEFINES WS-ITEM-NAME-WORK.          MDST0
007600         05  WS-ITEM-NAME-CHAR PIC X  OCCURS 40.                  MDST0
007700     03  FILLER                PIC X(4).                          MDST0
007800*                                                                 MDST0
007900 77  X                        PIC 9(4)  COMP.                     MDST0
008000 77  Y                        PIC 9(3)  COMP.                     MDST0
008100*                                                                 MDST0
008200 LINKAGE SECTION.                                                 MDST0
008300 COPY "MDTIMLN.COB".                                              MDST0
008400 COPY "MDSTATS.COB".                                              MDST0
008500*                                                                 MDST0
008600 PROCEDURE DIVISION USING MD-TIMELINE-TABLE                       MDST0
008700                          MD-JOB-STATS-RECORD.                    MDST0
008800*                                                                 MDST0
008900 AA000-MAIN.                                                      MDST0
009000     INITIALIZE          MD-JOB-STATS-RECORD.                     MDST0
009100     IF       MD-TL-DAY-COUNT = ZERO                              MDST0
009200              GOBACK                                              MDST0
009300     END-IF.                                                      MDST0
009400     MOVE     MD-TL-DAY-COUNT TO MDJ-TOTAL-DAYS.                  MDST0
009500     MOVE     MD-TL-DATE (1) TO MDJ-MIN-DATE.                     MDST0
009600     MOVE     MD-TL-DATE (MD-TL-DAY-COUNT) TO MDJ-MAX-DATE.       MDST0
009700     PERFORM  AA005-CHECK-DATE-CENTURY.                           MDST0
009800     SET      MD-TL-IX TO 1.                                      MDST0
009900     PERFORM  AA100-PROCESS-ONE-DAY                               MDST0
010000         UNTIL MD-TL-IX > MD-TL-DAY-COUNT.                        MDST0
010100     GOBACK.                                                      MDST0
010200*                                                                 MDST0
010300*    09/02/26 VBC - DATE-CENTURY SANITY CHECK ADDED AFTER A       MDST0
010400*                   BAD IMPORT FEED SENT A 2-DIGIT YEAR           MDST0
010500*                   THROUGH UNCAUGHT.  REQ NO. SC-2026-11.        MDST0
010600 AA005-CHECK-DATE-CENTURY.                                        MDST0
010700     MOVE     MDJ-MIN-DATE TO WS-DATE-WORK.                       MDST0
010800     MOVE     "N" TO WS-DATE-BAD-SW.                              MDST0
010900     IF       WS-DATE-YYYY < "1990" OR WS-DATE-YYYY > "2099"      MDST0
011000              MOVE "Y" TO WS-DATE-BAD-SW                          MDST0
011100              DISPLAY "MDSTAT0 - SUSPECT MIN DATE YEAR: "         MDST0
011200                  WS-DATE-YYYY                                    MDST0
011300     END-IF.                                                      MDST0
011400*                                                                 MDST0
011500 AA005-EXIT.                                                      MDST0
011600     EXIT.                                                        MDST0
011700*                                                                 MDST0
011800 AA100-PROCESS-ONE-DAY.                                           MDST0
011900     IF       MD-TL-HAS-REPORT (MD-TL-IX) = "Y"                   MDST0
012000              ADD 1 TO MDJ-REPORT-ROW-CNT                         MDST0
012100              PERFORM AA110-TRACK-MAX-DEPTH                       MDST0
012200              PERFORM AA120-TRACK-ENGINEER                        MDST0
012300     END-IF.                                                      MDST0
012400     IF       MD-TL-O-SAMP-COUNT (MD-TL-IX) > ZERO                MDST0
012500              ADD MD-TL-O-SAMP-COUNT (MD-TL-IX) TO                MDST0
012600                  MDJ-SAMPLE-CNT                                  MDST0
012700     END-IF.                                                      MDST0
012800     IF       MD-TL-SHAK-PRESENT (MD-TL-IX 1) = "Y"               MDST0
012900       OR     MD-TL-CENT-PRESENT (MD-TL-IX 1) = "Y"               MDST0
013000              ADD 1 TO MDJ-EQUIP-DAY-CNT                          MDST0
013100     END-IF.                                                      MDST0
013200     IF       MD-TL-CHEM-COUNT (MD-TL-IX) > ZERO                  MDST0
013300              ADD MD-TL-CHEM-COUNT (MD-TL-IX) TO                  MDST0
013400                  MDJ-CHEM-TRANS-CNT                              MDST0
013500              PERFORM AA130-TRACK-CHEM-ITEMS                      MDST0
013600     END-IF.                                                      MDST0
013700     IF       MD-TL-HAS-VOLUME (MD-TL-IX) = "Y"                   MDST0
013800       AND    MD-TL-MUD-TYPE (MD-TL-IX) NOT = SPACES              MDST0
013900              MOVE MD-TL-MUD-TYPE (MD-TL-IX) TO MDJ-MUD-TYPE      MDST0
014000     END-IF.                                                      MDST0
014100     SET      MD-TL-IX UP BY 1.                                   MDST0
014200*                                                                 MDST0
014300 AA100-EXIT.                                                      MDST0
014400     EXIT.                                                        MDST0
014500*                                                                 MDST0
014600 AA110-TRACK-MAX-DEPTH.                                           MDST0
014700     IF       MD-TL-MD-DEPTH-F (MD-TL-IX) = "Y"                   MDST0
014800       AND    MD-TL-MD-DEPTH (MD-TL-IX) > MDJ-MAX-MD-DEPTH        MDST0
014900              MOVE MD-TL-MD-DEPTH (MD-TL-IX) TO MDJ-MAX-MD-DEPTH  MDST0
015000     END-IF.                                                      MDST0
015100     IF       MD-TL-TVD-DEPTH-F (MD-TL-IX) = "Y"                  MDST0
015200       AND    MD-TL-TVD-DEPTH (MD-TL-IX) > MDJ-MAX-TVD-DEPTH      MDST0
015300              MOVE MD-TL-TVD-DEPTH (MD-TL-IX)                     MDST0
015400                  TO MDJ-MAX-TVD-DEPTH                            MDST0
015500     END-IF.                                                      MDST0
015600*                                                                 MDST0
015700 AA110-EXIT.                                                      MDST0
015800     EXIT.                                                        MDST0
015900*                                                                 MDST0
016000 AA120-TRACK-ENGINEER.                                            MDST0
016100     IF       MD-TL-ENGINEER (MD-TL-IX) = SPACES                  MDST0
016200              GO TO AA120-EXIT                                    MDST0
016300     END-IF.                                                      MDST0
016400     MOVE     "N" TO WS-ENG-FOUND-SW.                             MDST0
016500     SET      MDJ-ENG-IX TO 1.                                    MDST0
016600     PERFORM  AA125-SCAN-ONE-ENGINEER-SLOT                        MDST0
016700         UNTIL MDJ-ENG-IX > MDJ-ENGINEER-CNT                      MDST0
016800            OR WS-ENG-ALREADY-LISTED.                             MDST0
016900     IF       NOT WS-ENG-ALREADY-LISTED                           MDST0
017000       AND    MDJ-ENGINEER-CNT < 25                               MDST0
017100              ADD 1 TO MDJ-ENGINEER-CNT                           MDST0
017200              SET MDJ-ENG-IX TO MDJ-ENGINEER-CNT                  MDST0
017300              MOVE MD-TL-ENGINEER (MD-TL-IX) TO                   MDST0
017400                  MDJ-ENGINEER-NAME (MDJ-ENG-IX)                  MDST0
017500     END-IF.                                                      MDST0
017600*                                                                 MDST0
017700 AA120-EXIT.                                                      MDST0
017800     EXIT.                                                        MDST0
017900*                                                                 MDST0
018000 AA125-SCAN-ONE-ENGINEER-SLOT.                                    MDST0
018100     IF   MDJ-ENGINEER-NAME (MDJ-ENG-IX) =                        MDST0
018200              MD-TL-ENGINEER (MD-TL-IX)                           MDST0
018300          MOVE "Y" TO WS-ENG-FOUND-SW                             MDST0
018400     END-IF.                                                      MDST0
018500     SET  MDJ-ENG-IX UP BY 1.                                     MDST0
018600*                                                                 MDST0
018700 AA125-EXIT.                                                      MDST0
018800     EXIT.                                                        MDST0
018900 AA130-TRACK-CHEM-ITEMS.                                          MDST0
019000     SET      Y TO 1.                                             MDST0
019100     PERFORM  AA131-TRACK-ONE-CHEM-ITEM                           MDST0
019200         UNTIL Y > MD-TL-CHEM-COUNT (MD-TL-IX).                   MDST0
019300*                                                                 MDST0
019400 AA130-EXIT.                                                      MDST0
019500     EXIT.                                                        MDST0
019600*                                                                 MDST0
019700 AA131-TRACK-ONE-CHEM-ITEM.                                       MDST0
019800     MOVE     "N" TO WS-ITEM-FOUND-SW.                            MDST0
019900     SET      MDJ-FA-IX TO 1.                                     MDST0
020000     PERFORM  AA132-SCAN-ONE-ITEM-SLOT                            MDST0
020100         UNTIL MDJ-FA-IX > MDJ-FIRST-APPEAR-CNT                   MDST0
020200            OR WS-ITEM-ALREADY-LISTED.                            MDST0
020300     IF       NOT WS-ITEM-ALREADY-LISTED                          MDST0
020400              ADD 1 TO MDJ-DISTINCT-ITEM-CNT                      MDST0
020500              IF   MDJ-FIRST-APPEAR-CNT < 60                      MDST0
020600                   ADD 1 TO MDJ-FIRST-APPEAR-CNT                  MDST0
020700                   SET MDJ-FA-IX TO MDJ-FIRST-APPEAR-CNT          MDST0
020800                   MOVE MD-TL-CHEM-ITEM (MD-TL-IX Y) TO           MDST0
020900                       MDJ-FA-ITEM-NAME (MDJ-FA-IX)               MDST0
021000                   MOVE MD-TL-DATE (MD-TL-IX) TO                  MDST0
021100                       MDJ-FA-DATE (MDJ-FA-IX)                    MDST0
021200                   MOVE MD-TL-CHEM-QTY (MD-TL-IX Y) TO            MDST0
021300                       MDJ-FA-QUANTITY (MDJ-FA-IX)                MDST0
021400                   MOVE MD-TL-CHEM-UNITS (MD-TL-IX Y) TO          MDST0
021500                       MDJ-FA-UNITS (MDJ-FA-IX)                   MDST0
021600                   MOVE MD-TL-CHEM-CATEGORY (MD-TL-IX Y) TO       MDST0
021700                       MDJ-FA-CATEGORY (MDJ-FA-IX)                MDST0
021800              END-IF                                              MDST0
021900     END-IF.                                                      MDST0
022000     SET      Y UP BY 1.                                          MDST0
022100*                                                                 MDST0
022200 AA131-EXIT.                                                      MDST0
022300     EXIT.                                                        MDST0
022400*                                                                 MDST0
022500 AA132-SCAN-ONE-ITEM-SLOT.                                        MDST0
022600     IF   MDJ-FA-ITEM-NAME (MDJ-FA-IX) =                          MDST0
022700              MD-TL-CHEM-ITEM (MD-TL-IX Y)                        MDST0
022800          MOVE "Y" TO WS-ITEM-FOUND-SW                            MDST0
022900     END-IF.                                                      MDST0
023000     SET  MDJ-FA-IX UP BY 1.                                      MDST0
023100*                                                                 MDST0
023200 AA132-EXIT.                                                      MDST0
023300     EXIT.                                                        MDST0
023400*                                                                 MDST0
