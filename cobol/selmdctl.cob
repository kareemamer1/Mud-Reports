000100*    SELECT CLAUSE FOR RUN CONTROL CARD                  SELCT
000200*    ONE RECORD PER RUN - JOB ID PLUS OPTIONAL DATE       SELCT
000300*    AND SHIFT FILTERS READ BY MDMAIN0 AT AA010           SELCT
000400*    04/11/25 VBC - CREATED.                              SELCT
000500     SELECT MD-CONTROL-FILE ASSIGN TO                      SELCT
000600             MD-CONTROL-FILE-NAME                          SELCT
000700             ORGANIZATION   IS LINE SEQUENTIAL              SELCT
000800             STATUS         IS MD-CONTROL-STATUS.           SELCT
