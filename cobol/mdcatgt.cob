000100******************************************************            MDCAT
000200*                                                      *          MDCAT
000300*   WORKING STORAGE - CHEMICAL CATEGORY PATTERN TABLE  *          MDCAT
000400*     ORDER IS SIGNIFICANT - FIRST KEYWORD MATCH WINS  *          MDCAT
000500*     POPULATED BY AA010-BUILD-CATEGORY-TABLE IN       *          MDCAT
000600*     MDCATG0 - SEE THAT PARAGRAPH FOR THE KEYWORD     *          MDCAT
000700*     LITERALS.                                        *          MDCAT
000800*                                                      *          MDCAT
000900******************************************************            MDCAT
001000*                                                                 MDCAT
001100*    06/11/25 VBC - CREATED.                                      MDCAT
001200*    19/11/25 VBC - KEYWORD LIST IS A REPRESENTATIVE SUBSET       MDCAT
001300*                   OF EACH CATEGORY - DOES NOT NEED EVERY        MDCAT
001400*                   SYNONYM THE LAB USES, ONLY ENOUGH TO          MDCAT
001500*                   CLASS THE SAMPLE DATA.  CATEGORY NAMES        MDCAT
001600*                   AND THEIR ORDER ARE NOT TO BE CHANGED.        MDCAT
001700*    01/12/25 VBC - KEYWORD GROUP OCCURANCE RAISED 5 TO 6.        MDCAT
001800*                                                                 MDCAT
001900 01  MD-CATEGORY-TABLE.                                           MDCAT
002000     03  MD-CAT-ENTRY-CNT          PIC 9(2)    COMP.              MDCAT
002100     03  MD-CAT-GRP                OCCURS 24                      MDCAT
002200                   INDEXED BY MD-CAT-IX.                          MDCAT
002300         05  MD-CAT-NAME           PIC X(20).                     MDCAT
002400         05  MD-CAT-KEYWORD-CNT    PIC 9(2)    COMP.              MDCAT
002500         05  MD-CAT-KEYWORD-GRP    OCCURS 6                       MDCAT
002600                       INDEXED BY MD-CAT-KW-IX.                   MDCAT
002700             07  MD-CAT-KEYWORD    PIC X(16).                     MDCAT
002800     03  MD-CAT-DEFAULT-NAME       PIC X(20)                      MDCAT
002900                   VALUE "Generic/Unknown".                       MDCAT
003000     03  FILLER                   PIC X(08).                      MDCAT
003100*                                                                 MDCAT
003200*    THE DEFAULT ABOVE IS RETURNED WHEN THE ITEM NAME IS          MDCAT
003300*    BLANK, 2 CHARACTERS OR LESS, PURELY NUMERIC, OR MATCHES      MDCAT
003400*    NONE OF THE 24 RULED CATEGORIES.                             MDCAT
003500*                                                                 MDCAT
