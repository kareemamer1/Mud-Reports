000100******************************************************MDLNK
000200*                                                      *MDLNK
000300*   RECORD DEFINITION FOR CAUSAL LINK OUTPUT FILE      *MDLNK
000400*        ONE ROW PER CAUSE / EFFECT PAIRING            *MDLNK
000500*                                                      *MDLNK
000600******************************************************MDLNK
000700*                                                           MDLNK
000800*    05/11/25 VBC - CREATED.                                MDLNK
000900*    18/11/25 VBC - EXPLANATION WIDENED 90 TO 120, PER       MDLNK
001000*                   REQUEST FROM NIGHT SHIFT ENGINEER.      MDLNK
001100*                                                           MDLNK
001200 01  MD-LINK-RECORD.                                        MDLNK
001300     03  MDL-CAUSE-EVENT-ID        PIC X(60).                MDLNK
001400     03  MDL-EFFECT-EVENT-ID       PIC X(60).                MDLNK
001500     03  MDL-RULE-NAME             PIC X(30).                MDLNK
001600     03  MDL-EXPLANATION           PIC X(120).                MDLNK
001700     03  MDL-CONFIDENCE            PIC X(6).                MDLNK
001800     03  FILLER                    PIC X(4).                 MDLNK
001900*                                                           MDLNK
