000100******************************************************            MDMN0
000200*                                                    *            MDMN0
000300*   S O L I D S   C O N T R O L   B A T C H          *            MDMN0
000400*   D R I V E R                                      *            MDMN0
000500*                                                    *            MDMN0
000600******************************************************            MDMN0
000700 IDENTIFICATION          DIVISION.                                MDMN0
000800 PROGRAM-ID.    MDMAIN0.                                          MDMN0
000900 AUTHOR.        V B COEN FBCS FIDM FIDPM.                         MDMN0
001000 INSTALLATION.  APPLEWOOD COMPUTERS - SOLIDS CONTROL.             MDMN0
001100 DATE-WRITTEN.  15/03/1987.                                       MDMN0
001200 DATE-COMPILED.                                                   MDMN0
001300 SECURITY.      COPYRIGHT (C) 1987-2026 AND LATER,                MDMN0
001400                VINCENT BRYAN COEN.  DISTRIBUTED UNDER            MDMN0
001500                THE GNU GENERAL PUBLIC LICENSE.  SEE              MDMN0
001600                THE FILE COPYING FOR DETAILS.                     MDMN0
001700*                                                                 MDMN0
001800*   REMARKS.        READS THE CONTROL CARD, THEN THE FIVE         MDMN0
001900*                   DAILY INPUT FILES, BUILDING ONE JOB           MDMN0
002000*                   TIMELINE TABLE ENTRY PER CALENDAR DATE.       MDMN0
002100*                   CALLS THE CATEGORIZER AS CHEMICAL ROWS        MDMN0
002200*                   ARE FILED, THEN HANDS THE FINISHED            MDMN0
002300*                   TIMELINE TO THE EVENT DETECTOR, CAUSAL        MDMN0
002400*                   LINKER, JOB STATISTICS PASS, NARRATIVE        MDMN0
002500*                   GENERATOR AND SHIFT HANDOVER REPORT IN        MDMN0
002600*                   TURN.  WRITES MD-LINKS-FILE ITSELF -          MDMN0
002700*                   MDLINK0 ONLY EVER BUILDS THE TABLE IN         MDMN0
002800*                   MEMORY.                                       MDMN0
002900*                                                                 MDMN0
003000*   FILES USED.      MD-CONTROL-FILE   - INPUT.                   MDMN0
003100*                    MD-REPORT-FILE    - INPUT.                   MDMN0
003200*                    MD-EQUIPMENT-FILE - INPUT.                   MDMN0
003300*                    MD-SAMPLE-FILE    - INPUT.                   MDMN0
003400*                    MD-CHEMICAL-FILE  - INPUT.                   MDMN0
003500*                    MD-CIRC-FILE      - INPUT.                   MDMN0
003600*                    MD-LINKS-FILE     - OUTPUT.                  MDMN0
003700*                                                                 MDMN0
003800*   CALLED MODULES.  MDCATG0, MDEVNT0, MDLINK0, MDSTAT0,          MDMN0
003900*                    MDNARR0, MDRPT0.                             MDMN0
004000*                                                                 MDMN0
004100*---------------------------------------------------------        MDMN0
004200*   CHANGE LOG                                                    MDMN0
004300*---------------------------------------------------------        MDMN0
004400*   15/03/87 VBC - CREATED AS PY000 MENU DRIVER - RE-             MDMN0
004500*                  PURPOSED BELOW.                                MDMN0
004600*   11/12/98 VBC - Y2K REVIEW - EVERY DATE FIELD IN THIS          MDMN0
004700*                  PROGRAM IS FULL CCYY-MM-DD TEXT, NO 2          MDMN0
004800*                  DIGIT YEAR IS HELD ANYWHERE.  NO CHANGE        MDMN0
004900*                  REQUIRED.                                      MDMN0
005000*   28/10/25 VBC - RE-WRITTEN AS THE SOLIDS CONTROL BATCH         MDMN0
005100*                  DRIVER - BUILDS THE JOB TIMELINE FROM          MDMN0
005200*                  THE FIVE INPUT FILES AND RUNS THE              MDMN0
005300*                  DETECTOR/LINKER/STATS/NARRATIVE/REPORT         MDMN0
005400*                  CHAIN.                                         MDMN0
005500*   04/11/25 VBC - RUN PARAMETERS (JOB-ID, DATE FILTERS,          MDMN0
005600*                  TARGET DATE, SHIFT) NOW READ FROM A            MDMN0
005700*                  CONTROL CARD AT AA010 - THE OLD MENU           MDMN0
005800*                  SCREEN IS GONE, THIS RUNS UNATTENDED           MDMN0
005900*                  OVERNIGHT.  REQ NO. SC-2025-09.                MDMN0
006000*   19/11/25 VBC - PRESENCE FLAGS CARRIED THROUGH TO THE          MDMN0
006100*                  TIMELINE AT AA310/AA320 - A MISSING            MDMN0
006200*                  READING MUST NOT AVERAGE IN AS A ZERO.         MDMN0
006300*   02/12/25 VBC - SAND CONTENT ARRIVES AS TEXT, SOMETIMES        MDMN0
006400*                  COMMA DECIMAL - AA337 PARSES IT DIGIT          MDMN0
006500*                  BY DIGIT, NO NUMERIC-EDITED PICTURE            MDMN0
006600*                  WILL TAKE BOTH FORMS.                          MDMN0
006700*   19/01/26 VBC - RE-HOSTED TO GNUCOBOL, CONVERTED TO            MDMN0
006800*                  FIXED FORMAT SOURCE.                           MDMN0
006900*   09/08/26 VBC - MD-LINKS-FILE IS NOW WRITTEN HERE AT           MDMN0
007000*                  AA910, NOT IN MDLINK0 - THAT MODULE            MDMN0
007100*                  ONLY EVER BUILT THE TABLE IN STORE.            MDMN0
007200*   09/08/26 VBC - AA337 SET THE SAND-VALID SWITCH UNCONDIT-      MDMN0
007300*                  IONALLY ONCE AA338 HAD SCANNED THE FIELD,      MDMN0
007400*                  SO UNPARSABLE TEXT LIKE "TRACE" OR "N/A"       MDMN0
007500*                  WAS FILED AS A VALID 0.00 READING INSTEAD      MDMN0
007600*                  OF MISSING.  AA338 NOW SETS A DIGIT-SEEN       MDMN0
007700*                  SWITCH AND AA337 ONLY MARKS THE READING        MDMN0
007800*                  VALID WHEN AT LEAST ONE DIGIT WAS ACTUALLY     MDMN0
007900*                  CONSUMED.  REQ NO. SC-2026-15.                 MDMN0
008000*                                                                 MDMN0
008100 ENVIRONMENT             DIVISION.                                MDMN0
008200 COPY "ENVDIV.COB".                                               MDMN0
008300 INPUT-OUTPUT            SECTION.                                 MDMN0
008400 FILE-CONTROL.                                                    MDMN0
008500 COPY "SELMDCTL.COB".                                             MDMN0
008600 COPY "SELMDRPT.COB".                                             MDMN0
008700 COPY "SELMDEQU.COB".                                             MDMN0
008800 COPY "SELMDSMP.COB".                                             MDMN0
008900 COPY "SELMDCHM.COB".                                             MDMN0
009000 COPY "SELMDCIR.COB".                                             MDMN0
009100 COPY "SELMDLNK.COB".                                             MDMN0
009200*                                                                 MDMN0
009300 DATA                    DIVISION.                                MDMN0
009400 FILE SECTION.                                                    MDMN0
009500 FD  MD-CONTROL-FILE                                              MDMN0
009600     LABEL RECORDS ARE STANDARD.                                  MDMN0
009700 COPY "FDMDCTL.COB".                                              MDMN0
009800*                                                                 MDMN0
009900 FD  MD-REPORT-FILE                                               MDMN0
010000     LABEL RECORDS ARE STANDARD.                                  MDMN0
010100 COPY "FDMDRPT.COB".                                              MDMN0
010200*                                                                 MDMN0
010300 FD  MD-EQUIPMENT-FILE                                            MDMN0
010400     LABEL RECORDS ARE STANDARD.                                  MDMN0
010500 COPY "FDMDEQU.COB".                                              MDMN0
010600*                                                                 MDMN0
010700 FD  MD-SAMPLE-FILE                                               MDMN0
010800     LABEL RECORDS ARE STANDARD.                                  MDMN0
010900 COPY "FDMDSMP.COB".                                              MDMN0
011000*                                                                 MDMN0
011100 FD  MD-CHEMICAL-FILE                                             MDMN0
011200     LABEL RECORDS ARE STANDARD.                                  MDMN0
011300 COPY "FDMDCHM.COB".                                              MDMN0
011400*                                                                 MDMN0
011500 FD  MD-CIRC-FILE                                                 MDMN0
011600     LABEL RECORDS ARE STANDARD.                                  MDMN0
011700 COPY "FDMDCIR.COB".                                              MDMN0
011800*                                                                 MDMN0
011900 FD  MD-LINKS-FILE                                                MDMN0
012000     LABEL RECORDS ARE STANDARD.                                  MDMN0
012100 COPY "FDMDLNK.COB".                                              MDMN0
012200*                                                                 MDMN0
012300 WORKING-STORAGE SECTION.                                         MDMN0
012400 77  PROG-NAME               PIC X(15) VALUE "MDMAIN0 (1.00)".    MDMN0
012500*                                                                 MDMN0
012600*    FILE NAME/STATUS PAIRS FOR THE SEVEN FILES THIS              MDMN0
012700*    PROGRAM OWNS.  MD-EVENTS-FILE AND PRINT-FILE ARE             MDMN0
012800*    OPENED/CLOSED BY MDEVNT0/MDRPT0 THEMSELVES.                  MDMN0
012900 01  WS-FILE-NAMES.                                               MDMN0
013000     03  MD-CONTROL-FILE-NAME   PIC X(20)                         MDMN0
013100                                VALUE "MDCTLCRD.DAT".             MDMN0
013200     03  MD-CONTROL-STATUS      PIC XX.                           MDMN0
013300     03  MD-REPORT-FILE-NAME    PIC X(20)                         MDMN0
013400                                VALUE "MDREPORT.DAT".             MDMN0
013500     03  MD-REPORT-STATUS       PIC XX.                           MDMN0
013600     03  MD-EQUIPMENT-FILE-NAME PIC X(20)                         MDMN0
013700                                VALUE "MDEQUIP.DAT".              MDMN0
013800     03  MD-EQUIPMENT-STATUS    PIC XX.                           MDMN0
013900     03  MD-SAMPLE-FILE-NAME    PIC X(20)                         MDMN0
014000                                VALUE "MDSAMPLE.DAT".             MDMN0
014100     03  MD-SAMPLE-STATUS       PIC XX.                           MDMN0
014200     03  MD-CHEMICAL-FILE-NAME  PIC X(20)                         MDMN0
014300                                VALUE "MDCHEM.DAT".               MDMN0
014400     03  MD-CHEMICAL-STATUS     PIC XX.                           MDMN0
014500     03  MD-CIRC-FILE-NAME      PIC X(20)                         MDMN0
014600                                VALUE "MDCIRC.DAT".               MDMN0
014700     03  MD-CIRC-STATUS         PIC XX.                           MDMN0
014800     03  MD-LINKS-FILE-NAME     PIC X(20)                         MDMN0
014900                                VALUE "MDLINKS.DAT".              MDMN0
015000     03  MD-LINKS-STATUS        PIC XX.                           MDMN0
015100     03  FILLER                 PIC X(20).                        MDMN0
015200*                                                                 MDMN0
015300 01  WS-EOF-SWITCHES.                                             MDMN0
015400     03  WS-REPORT-EOF-SW      PIC X     VALUE "N".               MDMN0
015500         88  WS-REPORT-EOF               VALUE "Y".               MDMN0
015600     03  WS-EQUIP-EOF-SW       PIC X     VALUE "N".               MDMN0
015700         88  WS-EQUIP-EOF                VALUE "Y".               MDMN0
015800     03  WS-SAMPLE-EOF-SW      PIC X     VALUE "N".               MDMN0
015900         88  WS-SAMPLE-EOF               VALUE "Y".               MDMN0
016000     03  WS-CHEM-EOF-SW        PIC X     VALUE "N".               MDMN0
016100         88  WS-CHEM-EOF                 VALUE "Y".               MDMN0
016200     03  WS-CIRC-EOF-SW        PIC X     VALUE "N".               MDMN0
016300         88  WS-CIRC-EOF                 VALUE "Y".               MDMN0
016400     03  FILLER                PIC X(10).                         MDMN0
016500*                                                                 MDMN0
016600*    LOCAL MIRROR OF MDCATG0-LINKAGE - SEE MDCATG0.CBL.           MDMN0
016700*    NO FILLER - THIS AREA IS PASSED ON EVERY CALL AND            MDMN0
016800*    MUST STAY BYTE FOR BYTE WITH THE CALLED PROGRAM'S            MDMN0
016900*    OWN LINKAGE SECTION.                                         MDMN0
017000 01  WS-CATG-PARMS.                                               MDMN0
017100     03  WS-CATG-ITEM-NAME     PIC X(40).                         MDMN0
017200     03  WS-CATG-CATEGORY      PIC X(20).                         MDMN0
017300*                                                                 MDMN0
017400*    DATE VALIDATION WORK AREA - SEE AA051.  A REPORT-            MDMN0
017500*    DATE THAT DOES NOT PARSE AS CCYY-MM-DD IS DISCARDED          MDMN0
017600*    RATHER THAN FILED.                                           MDMN0
017700 01  WS-DATE-CHECK.                                               MDMN0
017800     03  WS-DATE-WORK          PIC X(10).                         MDMN0
017900     03  WS-DATE-PARTS REDEFINES WS-DATE-WORK.                    MDMN0
018000         05  WS-DATE-YYYY      PIC X(4).                          MDMN0
018100         05  WS-DATE-DASH1     PIC X.                             MDMN0
018200         05  WS-DATE-MM        PIC X(2).                          MDMN0
018300         05  WS-DATE-DASH2     PIC X.                             MDMN0
018400         05  WS-DATE-DD        PIC X(2).                          MDMN0
018500     03  WS-DATE-VALID-SW      PIC X     VALUE "N".               MDMN0
018600         88  WS-DATE-VALID               VALUE "Y".               MDMN0
018700     03  FILLER                PIC X(5).                          MDMN0
018800*                                                                 MDMN0
018900*    SAMPLE-TIME WORK AREA - SEE AA122.  HH IS SPLIT OUT          MDMN0
019000*    TO ASSIGN THE SAMPLE TO A SHIFT.  DAY 06-13, EVENING         MDMN0
019100*    14-21, NIGHT 22-05.  NO TIME ON THE ROW - SHIFT              MDMN0
019200*    STAYS ZERO, UNKNOWN.                                         MDMN0
019300 01  WS-TIME-CHECK.                                               MDMN0
019400     03  WS-TIME-WORK          PIC X(8).                          MDMN0
019500     03  WS-TIME-PARTS REDEFINES WS-TIME-WORK.                    MDMN0
019600         05  WS-TIME-HH        PIC X(2).                          MDMN0
019700         05  WS-TIME-COLON1    PIC X.                             MDMN0
019800         05  WS-TIME-MM        PIC X(2).                          MDMN0
019900         05  WS-TIME-COLON2    PIC X.                             MDMN0
020000         05  WS-TIME-SS        PIC X(2).                          MDMN0
020100     03  WS-TIME-HH-NUM        PIC 99.                            MDMN0
020200     03  WS-SHIFT-IX           PIC 9     COMP.                    MDMN0
020300     03  FILLER                PIC X(5).                          MDMN0
020400*                                                                 MDMN0
020500*    SAND-TEXT PARSING WORK AREA - SEE AA337/AA338.  THE          MDMN0
020600*    LAB SOMETIMES SENDS A COMMA DECIMAL POINT - EACH             MDMN0
020700*    BYTE IS WALKED IN TURN AND THE VALUE BUILT UP BY             MDMN0
020800*    HAND, NO EDIT PICTURE COPES WITH BOTH FORMS.                 MDMN0
020900 01  WS-SAND-CHECK.                                               MDMN0
021000     03  WS-SAND-WORK          PIC X(10).                         MDMN0
021100     03  WS-SAND-CHARS REDEFINES WS-SAND-WORK.                    MDMN0
021200         05  WS-SAND-CHAR      PIC X  OCCURS 10                   MDMN0
021300                    INDEXED BY WS-SAND-IX.                        MDMN0
021400     03  WS-SAND-DIGIT         PIC 9.                             MDMN0
021500     03  WS-SAND-DECPT-SW      PIC X     VALUE "N".               MDMN0
021600         88  WS-SAND-SEEN-DECPT          VALUE "Y".               MDMN0
021700     03  WS-SAND-VALID-SW      PIC X     VALUE "N".               MDMN0
021800         88  WS-SAND-VALID               VALUE "Y".               MDMN0
021900     03  WS-SAND-DIGIT-SW      PIC X     VALUE "N".               MDMN0
022000         88  WS-SAND-DIGIT-SEEN          VALUE "Y".               MDMN0
022100     03  WS-SAND-VALUE         PIC S9(2)V999 COMP-3.              MDMN0
022200     03  WS-SAND-DIVISOR       PIC 9(4)  COMP.                    MDMN0
022300*                                                                 MDMN0
022400*    PER-DAY, PER-FIELD VALID SAMPLE COUNTS BEHIND THE            MDMN0
022500*    RUNNING MEANS HELD ON MD-TL-OVERALL-PROPS/MD-TL-             MDMN0
022600*    SHIFT-PROPS - SEE AA321 THRU AA338.  NOT PART OF             MDMN0
022700*    MDTIMLN.COB AS NOTHING DOWNSTREAM OF THIS PROGRAM            MDMN0
022800*    NEEDS IT ONCE THE AVERAGE IS STRUCK.                         MDMN0
022900 01  WS-ACC-GRP-TABLE.                                            MDMN0
023000     03  WS-ACC-GRP            OCCURS 400.                        MDMN0
023100         05  WS-ACC-MW         PIC 9(3)  COMP.                    MDMN0
023200         05  WS-ACC-PV         PIC 9(3)  COMP.                    MDMN0
023300         05  WS-ACC-YP         PIC 9(3)  COMP.                    MDMN0
023400         05  WS-ACC-GEL10S     PIC 9(3)  COMP.                    MDMN0
023500         05  WS-ACC-GEL10M     PIC 9(3)  COMP.                    MDMN0
023600         05  WS-ACC-GEL30M     PIC 9(3)  COMP.                    MDMN0
023700         05  WS-ACC-SOLIDS     PIC 9(3)  COMP.                    MDMN0
023800         05  WS-ACC-LGS        PIC 9(3)  COMP.                    MDMN0
023900         05  WS-ACC-HGS        PIC 9(3)  COMP.                    MDMN0
024000         05  WS-ACC-DRILL-SOL  PIC 9(3)  COMP.                    MDMN0
024100         05  WS-ACC-PH         PIC 9(3)  COMP.                    MDMN0
024200         05  WS-ACC-CHLORIDE   PIC 9(3)  COMP.                    MDMN0
024300         05  WS-ACC-FILTRATE   PIC 9(3)  COMP.                    MDMN0
024400         05  WS-ACC-OIL-RATIO  PIC 9(3)  COMP.                    MDMN0
024500         05  WS-ACC-ES         PIC 9(3)  COMP.                    MDMN0
024600         05  WS-ACC-SAND       PIC 9(3)  COMP.                    MDMN0
024700         05  WS-ACC-SHIFT-GRP  OCCURS 3.                          MDMN0
024800             07  WS-ACC-S-MW        PIC 9(3) COMP.                MDMN0
024900             07  WS-ACC-S-PV        PIC 9(3) COMP.                MDMN0
025000             07  WS-ACC-S-YP        PIC 9(3) COMP.                MDMN0
025100             07  WS-ACC-S-GEL10S    PIC 9(3) COMP.                MDMN0
025200             07  WS-ACC-S-GEL10M    PIC 9(3) COMP.                MDMN0
025300             07  WS-ACC-S-GEL30M    PIC 9(3) COMP.                MDMN0
025400             07  WS-ACC-S-SOLIDS    PIC 9(3) COMP.                MDMN0
025500             07  WS-ACC-S-LGS       PIC 9(3) COMP.                MDMN0
025600             07  WS-ACC-S-HGS       PIC 9(3) COMP.                MDMN0
025700             07  WS-ACC-S-DRILL-SOL PIC 9(3) COMP.                MDMN0
025800             07  WS-ACC-S-PH        PIC 9(3) COMP.                MDMN0
025900             07  WS-ACC-S-CHLORIDE  PIC 9(3) COMP.                MDMN0
026000             07  WS-ACC-S-FILTRATE  PIC 9(3) COMP.                MDMN0
026100             07  WS-ACC-S-OIL-RATIO PIC 9(3) COMP.                MDMN0
026200             07  WS-ACC-S-ES        PIC 9(3) COMP.                MDMN0
026300             07  WS-ACC-S-SAND      PIC 9(3) COMP.                MDMN0
026400*                                                                 MDMN0
026500*    FIND-OR-INSERT WORK FIELDS AND ODDS AND ENDS - SEE           MDMN0
026600*    AA050 AND THE BUBBLE SORT AT AA300.                          MDMN0
026700 01  WS-MISC.                                                     MDMN0
026800     03  WS-FI-JOB-ID           PIC X(8).                         MDMN0
026900     03  WS-FI-DATE             PIC X(10).                        MDMN0
027000     03  WS-FI-FOUND-SW         PIC X    VALUE "N".               MDMN0
027100         88  WS-FI-FOUND                 VALUE "Y".               MDMN0
027200     03  WS-DAY-SKIP-SW         PIC X    VALUE "N".               MDMN0
027300         88  WS-DAY-SKIP                 VALUE "Y".               MDMN0
027400     03  WS-HAS-START-FILTER-SW PIC X    VALUE "N".               MDMN0
027500         88  WS-HAS-START-FILTER         VALUE "Y".               MDMN0
027600     03  WS-HAS-END-FILTER-SW   PIC X    VALUE "N".               MDMN0
027700         88  WS-HAS-END-FILTER           VALUE "Y".               MDMN0
027800     03  WS-EQ-IX               PIC 9      COMP.                  MDMN0
027900     03  WS-MESH-IX             PIC 9      COMP.                  MDMN0
028000     03  WS-CHEM-IX             PIC 9(3)   COMP.                  MDMN0
028100     03  WS-I                   PIC 9(4)   COMP.                  MDMN0
028200     03  WS-J                   PIC 9(4)   COMP.                  MDMN0
028300     03  FILLER                 PIC X(10).                        MDMN0
028400*                                                                 MDMN0
028500*    WHOLE-ROW SWAP BUFFER FOR AA304 - SIZED TO MATCH ONE         MDMN0
028600*    MD-TL-DAY-GRP OCCURRENCE BYTE FOR BYTE (SEE                  MDMN0
028700*    MDTIMLN.COB) SO THE RAW MOVE BELOW CARRIES EVERY             MDMN0
028800*    SUB-FIELD, SHAKERS, CHEMICALS AND ALL, IN ONE SHOT.          MDMN0
028900 77  WS-TL-SWAP                PIC X(4368).                       MDMN0
029000*                                                                 MDMN0
029100 COPY "MDTIMLN.COB".                                              MDMN0
029200 COPY "MDEVTBL.COB".                                              MDMN0
029300 COPY "MDLNKTBL.COB".                                             MDMN0
029400 COPY "MDINSGHT.COB".                                             MDMN0
029500 COPY "MDSTATS.COB".                                              MDMN0
029600 COPY "MDCALL.COB".                                               MDMN0
029700*                                                                 MDMN0
029800 PROCEDURE DIVISION.                                              MDMN0
029900*                                                                 MDMN0
030000*---------------------------------------------------------        MDMN0
030100*    AA000 - MAIN LINE.  READ THE CONTROL CARD, FILE THE          MDMN0
030200*    FIVE INPUT FILES INTO THE TIMELINE, SORT IT INTO             MDMN0
030300*    DATE ORDER AND RUN THE DETECTOR/LINKER/STATS/                MDMN0
030400*    NARRATIVE/REPORT CHAIN.                                      MDMN0
030500*---------------------------------------------------------        MDMN0
030600 AA000-MAIN.                                                      MDMN0
030700     PERFORM AA010-READ-CONTROL-CARD.                             MDMN0
030800     PERFORM AA020-OPEN-MD-FILES.                                 MDMN0
030900     PERFORM AA100-READ-REPORT-REC.                               MDMN0
031000     PERFORM AA101-FILE-REPORT-DAY                                MDMN0
031100         UNTIL WS-REPORT-EOF.                                     MDMN0
031200     PERFORM AA110-READ-EQUIP-REC.                                MDMN0
031300     PERFORM AA111-FILE-EQUIPMENT-DAY                             MDMN0
031400         UNTIL WS-EQUIP-EOF.                                      MDMN0
031500     PERFORM AA120-READ-SAMPLE-REC.                               MDMN0
031600     PERFORM AA121-FILE-SAMPLE-DAY                                MDMN0
031700         UNTIL WS-SAMPLE-EOF.                                     MDMN0
031800     PERFORM AA130-READ-CHEM-REC.                                 MDMN0
031900     PERFORM AA131-FILE-CHEMICAL-DAY                              MDMN0
032000         UNTIL WS-CHEM-EOF.                                       MDMN0
032100     PERFORM AA140-READ-CIRC-REC.                                 MDMN0
032200     PERFORM AA141-FILE-CIRC-DAY                                  MDMN0
032300         UNTIL WS-CIRC-EOF.                                       MDMN0
032400     IF MD-TL-DAY-COUNT = ZERO                                    MDMN0
032500         DISPLAY "MD0009 NO ROWS MATCHED JOB "                    MDMN0
032600                  MD-CALL-JOB-ID " - RUN ABANDONED"               MDMN0
032700         PERFORM AA990-CLOSE-MD-FILES                             MDMN0
032800         STOP RUN                                                 MDMN0
032900     END-IF.                                                      MDMN0
033000     PERFORM AA300-SORT-TIMELINE-BY-DATE.                         MDMN0
033100     CALL "MDEVNT0" USING MD-TIMELINE-TABLE                       MDMN0
033200                           MD-EVENT-TABLE                         MDMN0
033300                           MD-CALLING-DATA.                       MDMN0
033400     CALL "MDLINK0" USING MD-EVENT-TABLE                          MDMN0
033500                           MD-LINK-TABLE.                         MDMN0
033600     PERFORM AA910-WRITE-LINKS-FILE.                              MDMN0
033700     CALL "MDSTAT0" USING MD-TIMELINE-TABLE                       MDMN0
033800                           MD-JOB-STATS-RECORD.                   MDMN0
033900     MOVE MD-CALL-JOB-ID TO MDJ-JOB-ID.                           MDMN0
034000     CALL "MDNARR0" USING MD-TIMELINE-TABLE                       MDMN0
034100                           MD-EVENT-TABLE                         MDMN0
034200                           MD-LINK-TABLE                          MDMN0
034300                           MD-INSIGHT-AREA                        MDMN0
034400                           MD-CALLING-DATA.                       MDMN0
034500     CALL "MDRPT0"  USING MD-TIMELINE-TABLE                       MDMN0
034600                           MD-INSIGHT-AREA                        MDMN0
034700                           MD-CALLING-DATA.                       MDMN0
034800     PERFORM ZZ900-DISPLAY-JOB-STATS.                             MDMN0
034900     PERFORM AA990-CLOSE-MD-FILES.                                MDMN0
035000     STOP RUN.                                                    MDMN0
035100*                                                                 MDMN0
035200*---------------------------------------------------------        MDMN0
035300*    AA010 - READ THE ONE-AND-ONLY CONTROL CARD.  UPSI-1          MDMN0
035400*    ON (MD-TEST-DATA-ON) SKIPS THE READ AND SUBSTITUTES          MDMN0
035500*    HARDCODED VALUES FOR A TEST RUN AT THE OPERATOR'S            MDMN0
035600*    CONSOLE.                                                     MDMN0
035700*---------------------------------------------------------        MDMN0
035800 AA010-READ-CONTROL-CARD.                                         MDMN0
035900     IF MD-TEST-DATA-ON                                           MDMN0
036000         MOVE "TK021"      TO MD-CALL-JOB-ID                      MDMN0
036100         MOVE SPACES        TO MD-CALL-START-DATE                 MDMN0
036200         MOVE SPACES        TO MD-CALL-END-DATE                   MDMN0
036300         MOVE "2026-08-09" TO MD-CALL-TARGET-DATE                 MDMN0
036400         MOVE "DAY"        TO MD-CALL-SHIFT                       MDMN0
036500         GO TO AA010-EXIT                                         MDMN0
036600     END-IF.                                                      MDMN0
036700     OPEN INPUT MD-CONTROL-FILE.                                  MDMN0
036800     READ MD-CONTROL-FILE                                         MDMN0
036900         AT END                                                   MDMN0
037000             DISPLAY "MD0501 NO CONTROL CARD SUPPLIED -"          MDMN0
037100             DISPLAY "       RUN ABANDONED"                       MDMN0
037200             CLOSE MD-CONTROL-FILE                                MDMN0
037300             STOP RUN                                             MDMN0
037400     END-READ.                                                    MDMN0
037500     CLOSE MD-CONTROL-FILE.                                       MDMN0
037600     MOVE MDCT-JOB-ID          TO MD-CALL-JOB-ID.                 MDMN0
037700     MOVE MDCT-START-DATE      TO MD-CALL-START-DATE.             MDMN0
037800     MOVE MDCT-END-DATE        TO MD-CALL-END-DATE.               MDMN0
037900     MOVE MDCT-TARGET-DATE     TO MD-CALL-TARGET-DATE.            MDMN0
038000     MOVE MDCT-SHIFT           TO MD-CALL-SHIFT.                  MDMN0
038100     IF MD-CALL-START-DATE NOT = SPACES                           MDMN0
038200         MOVE "Y" TO WS-HAS-START-FILTER-SW                       MDMN0
038300     END-IF.                                                      MDMN0
038400     IF MD-CALL-END-DATE NOT = SPACES                             MDMN0
038500         MOVE "Y" TO WS-HAS-END-FILTER-SW                         MDMN0
038600     END-IF.                                                      MDMN0
038700*                                                                 MDMN0
038800 AA010-EXIT.                                                      MDMN0
038900     EXIT.                                                        MDMN0
039000*                                                                 MDMN0
039100*---------------------------------------------------------        MDMN0
039200*    AA020 - OPEN THE FIVE INPUT FILES AND THE LINKS              MDMN0
039300*    OUTPUT FILE THIS PROGRAM OWNS.                               MDMN0
039400*---------------------------------------------------------        MDMN0
039500 AA020-OPEN-MD-FILES.                                             MDMN0
039600     OPEN INPUT  MD-REPORT-FILE.                                  MDMN0
039700     OPEN INPUT  MD-EQUIPMENT-FILE.                               MDMN0
039800     OPEN INPUT  MD-SAMPLE-FILE.                                  MDMN0
039900     OPEN INPUT  MD-CHEMICAL-FILE.                                MDMN0
040000     OPEN INPUT  MD-CIRC-FILE.                                    MDMN0
040100     OPEN OUTPUT MD-LINKS-FILE.                                   MDMN0
040200*                                                                 MDMN0
040300 AA020-EXIT.                                                      MDMN0
040400     EXIT.                                                        MDMN0
040500*                                                                 MDMN0
040600*---------------------------------------------------------        MDMN0
040700*    AA050 - FIND THE TIMELINE SLOT FOR WS-FI-JOB-ID/             MDMN0
040800*    WS-FI-DATE, OR INSERT A NEW ONE.  SETS WS-DAY-SKIP           MDMN0
040900*    WHEN THE ROW IS FOR A DIFFERENT JOB, HAS A BAD DATE,         MDMN0
041000*    FALLS OUTSIDE AN OPTIONAL DATE FILTER, OR THE TABLE          MDMN0
041100*    IS FULL.  LEAVES MD-TL-IX ON THE SLOT OTHERWISE.             MDMN0
041200*---------------------------------------------------------        MDMN0
041300 AA050-FIND-OR-INSERT-DAY.                                        MDMN0
041400     MOVE "N" TO WS-DAY-SKIP-SW.                                  MDMN0
041500     IF WS-FI-JOB-ID NOT = MD-CALL-JOB-ID                         MDMN0
041600         MOVE "Y" TO WS-DAY-SKIP-SW                               MDMN0
041700         GO TO AA050-EXIT                                         MDMN0
041800     END-IF.                                                      MDMN0
041900     MOVE WS-FI-DATE TO WS-DATE-WORK.                             MDMN0
042000     PERFORM AA051-VALIDATE-DATE.                                 MDMN0
042100     IF NOT WS-DATE-VALID                                         MDMN0
042200         MOVE "Y" TO WS-DAY-SKIP-SW                               MDMN0
042300         GO TO AA050-EXIT                                         MDMN0
042400     END-IF.                                                      MDMN0
042500     IF WS-HAS-START-FILTER                                       MDMN0
042600        AND WS-FI-DATE < MD-CALL-START-DATE                       MDMN0
042700         MOVE "Y" TO WS-DAY-SKIP-SW                               MDMN0
042800         GO TO AA050-EXIT                                         MDMN0
042900     END-IF.                                                      MDMN0
043000     IF WS-HAS-END-FILTER                                         MDMN0
043100        AND WS-FI-DATE > MD-CALL-END-DATE                         MDMN0
043200         MOVE "Y" TO WS-DAY-SKIP-SW                               MDMN0
043300         GO TO AA050-EXIT                                         MDMN0
043400     END-IF.                                                      MDMN0
043500     MOVE "N" TO WS-FI-FOUND-SW.                                  MDMN0
043600     SET MD-TL-IX TO 1.                                           MDMN0
043700     PERFORM AA052-SCAN-ONE-DAY-SLOT                              MDMN0
043800         UNTIL MD-TL-IX > MD-TL-DAY-COUNT                         MDMN0
043900            OR WS-FI-FOUND.                                       MDMN0
044000     IF NOT WS-FI-FOUND                                           MDMN0
044100         IF MD-TL-DAY-COUNT NOT < 400                             MDMN0
044200             MOVE "Y" TO WS-DAY-SKIP-SW                           MDMN0
044300             GO TO AA050-EXIT                                     MDMN0
044400         END-IF                                                   MDMN0
044500         ADD 1 TO MD-TL-DAY-COUNT                                 MDMN0
044600         SET MD-TL-IX TO MD-TL-DAY-COUNT                          MDMN0
044700         MOVE WS-FI-DATE TO MD-TL-DATE (MD-TL-IX)                 MDMN0
044800     END-IF.                                                      MDMN0
044900*                                                                 MDMN0
045000 AA050-EXIT.                                                      MDMN0
045100     EXIT.                                                        MDMN0
045200*                                                                 MDMN0
045300 AA051-VALIDATE-DATE.                                             MDMN0
045400     MOVE "N" TO WS-DATE-VALID-SW.                                MDMN0
045500     IF WS-DATE-WORK = SPACES                                     MDMN0
045600         GO TO AA051-WARN                                         MDMN0
045700     END-IF.                                                      MDMN0
045800     IF WS-DATE-DASH1 NOT = "-"                                   MDMN0
045900        OR WS-DATE-DASH2 NOT = "-"                                MDMN0
046000         GO TO AA051-WARN                                         MDMN0
046100     END-IF.                                                      MDMN0
046200     IF WS-DATE-YYYY IS MD-NUMERIC-CLASS                          MDMN0
046300        AND WS-DATE-MM IS MD-NUMERIC-CLASS                        MDMN0
046400        AND WS-DATE-DD IS MD-NUMERIC-CLASS                        MDMN0
046500         MOVE "Y" TO WS-DATE-VALID-SW                             MDMN0
046600     END-IF.                                                      MDMN0
046700*                                                                 MDMN0
046800 AA051-WARN.                                                      MDMN0
046900     IF NOT WS-DATE-VALID                                         MDMN0
047000        AND NOT MD-IGNORE-BAD-DATES-ON                            MDMN0
047100         DISPLAY "MD0502 BAD REPORT-DATE " WS-DATE-WORK           MDMN0
047200                 " JOB " WS-FI-JOB-ID " - ROW DISCARDED"          MDMN0
047300     END-IF.                                                      MDMN0
047400*                                                                 MDMN0
047500 AA051-EXIT.                                                      MDMN0
047600     EXIT.                                                        MDMN0
047700*                                                                 MDMN0
047800 AA052-SCAN-ONE-DAY-SLOT.                                         MDMN0
047900     IF MD-TL-DATE (MD-TL-IX) = WS-FI-DATE                        MDMN0
048000         MOVE "Y" TO WS-FI-FOUND-SW                               MDMN0
048100     ELSE                                                         MDMN0
048200         SET MD-TL-IX UP BY 1                                     MDMN0
048300     END-IF.                                                      MDMN0
048400*                                                                 MDMN0
048500 AA052-EXIT.                                                      MDMN0
048600     EXIT.                                                        MDMN0
048700*                                                                 MDMN0
048800*---------------------------------------------------------        MDMN0
048900*    AA100/AA101 - WELL REPORT HEADER FILE.                       MDMN0
049000*---------------------------------------------------------        MDMN0
049100 AA100-READ-REPORT-REC.                                           MDMN0
049200     READ MD-REPORT-FILE                                          MDMN0
049300         AT END MOVE "Y" TO WS-REPORT-EOF-SW                      MDMN0
049400     END-READ.                                                    MDMN0
049500*                                                                 MDMN0
049600 AA100-EXIT.                                                      MDMN0
049700     EXIT.                                                        MDMN0
049800*                                                                 MDMN0
049900 AA101-FILE-REPORT-DAY.                                           MDMN0
050000     MOVE MDR-JOB-ID          TO WS-FI-JOB-ID.                    MDMN0
050100     MOVE MDR-REPORT-DATE     TO WS-FI-DATE.                      MDMN0
050200     PERFORM AA050-FIND-OR-INSERT-DAY.                            MDMN0
050300     IF NOT WS-DAY-SKIP                                           MDMN0
050400         MOVE "Y" TO MD-TL-HAS-REPORT (MD-TL-IX)                  MDMN0
050500         IF MDR-MD-DEPTH IS NUMERIC                               MDMN0
050600             MOVE MDR-MD-DEPTH                                    MDMN0
050700                      TO MD-TL-MD-DEPTH (MD-TL-IX)                MDMN0
050800             MOVE "Y" TO MD-TL-MD-DEPTH-F (MD-TL-IX)              MDMN0
050900         ELSE                                                     MDMN0
051000             MOVE "N" TO MD-TL-MD-DEPTH-F (MD-TL-IX)              MDMN0
051100         END-IF                                                   MDMN0
051200         IF MDR-TVD-DEPTH IS NUMERIC                              MDMN0
051300             MOVE MDR-TVD-DEPTH                                   MDMN0
051400                      TO MD-TL-TVD-DEPTH (MD-TL-IX)               MDMN0
051500             MOVE "Y" TO MD-TL-TVD-DEPTH-F (MD-TL-IX)             MDMN0
051600         ELSE                                                     MDMN0
051700             MOVE "N" TO MD-TL-TVD-DEPTH-F (MD-TL-IX)             MDMN0
051800         END-IF                                                   MDMN0
051900         MOVE MDR-PRESENT-ACTIVITY                                MDMN0
052000                  TO MD-TL-ACTIVITY (MD-TL-IX)                    MDMN0
052100         MOVE MDR-ENGINEER TO MD-TL-ENGINEER (MD-TL-IX)           MDMN0
052200         MOVE MDR-REMARKS  TO MD-TL-REMARKS (MD-TL-IX)            MDMN0
052300     END-IF.                                                      MDMN0
052400     PERFORM AA100-READ-REPORT-REC.                               MDMN0
052500*                                                                 MDMN0
052600 AA101-EXIT.                                                      MDMN0
052700     EXIT.                                                        MDMN0
052800*                                                                 MDMN0
052900*---------------------------------------------------------        MDMN0
053000*    AA110/AA111 - SOLIDS CONTROL EQUIPMENT FILE.                 MDMN0
053100*---------------------------------------------------------        MDMN0
053200 AA110-READ-EQUIP-REC.                                            MDMN0
053300     READ MD-EQUIPMENT-FILE                                       MDMN0
053400         AT END MOVE "Y" TO WS-EQUIP-EOF-SW                       MDMN0
053500     END-READ.                                                    MDMN0
053600*                                                                 MDMN0
053700 AA110-EXIT.                                                      MDMN0
053800     EXIT.                                                        MDMN0
053900*                                                                 MDMN0
054000 AA111-FILE-EQUIPMENT-DAY.                                        MDMN0
054100     MOVE MDE-JOB-ID          TO WS-FI-JOB-ID.                    MDMN0
054200     MOVE MDE-REPORT-DATE     TO WS-FI-DATE.                      MDMN0
054300     PERFORM AA050-FIND-OR-INSERT-DAY.                            MDMN0
054400     IF NOT WS-DAY-SKIP                                           MDMN0
054500         PERFORM AA310-SET-EQUIPMENT-PRESENCE                     MDMN0
054600     END-IF.                                                      MDMN0
054700     PERFORM AA110-READ-EQUIP-REC.                                MDMN0
054800*                                                                 MDMN0
054900 AA111-EXIT.                                                      MDMN0
055000     EXIT.                                                        MDMN0
055100*                                                                 MDMN0
055200*---------------------------------------------------------        MDMN0
055300*    AA310 - A SHAKER SLOT IS PRESENT WHEN HOURS OR ANY           MDMN0
055400*    MESH VALUE IS NOT BLANK; A CENTRIFUGE SLOT WHEN              MDMN0
055500*    HOURS OR TYPE IS NOT BLANK.  SEE FDMDEQU.COB.                MDMN0
055600*---------------------------------------------------------        MDMN0
055700 AA310-SET-EQUIPMENT-PRESENCE.                                    MDMN0
055800     SET WS-EQ-IX TO 1.                                           MDMN0
055900     PERFORM AA311-SET-ONE-SHAKER UNTIL WS-EQ-IX > 5.             MDMN0
056000     SET WS-EQ-IX TO 1.                                           MDMN0
056100     PERFORM AA312-SET-ONE-CENT   UNTIL WS-EQ-IX > 3.             MDMN0
056200     PERFORM AA313-SET-DESANDER.                                  MDMN0
056300     PERFORM AA314-SET-DESILTER.                                  MDMN0
056400     PERFORM AA315-SET-MUD-CLEANER.                               MDMN0
056500*                                                                 MDMN0
056600 AA310-EXIT.                                                      MDMN0
056700     EXIT.                                                        MDMN0
056800*                                                                 MDMN0
056900 AA311-SET-ONE-SHAKER.                                            MDMN0
057000     MOVE MDE-SHAK-NAME (WS-EQ-IX)                                MDMN0
057100              TO MD-TL-SHAK-NAME (MD-TL-IX, WS-EQ-IX).            MDMN0
057200     MOVE "N" TO MD-TL-SHAK-PRESENT (MD-TL-IX, WS-EQ-IX).         MDMN0
057300     IF MDE-SHAK-HOURS (WS-EQ-IX) IS NUMERIC                      MDMN0
057400         MOVE MDE-SHAK-HOURS (WS-EQ-IX)                           MDMN0
057500             TO MD-TL-SHAK-HOURS (MD-TL-IX, WS-EQ-IX)             MDMN0
057600         MOVE "Y"                                                 MDMN0
057700             TO MD-TL-SHAK-HOURS-F (MD-TL-IX, WS-EQ-IX)           MDMN0
057800         MOVE "Y"                                                 MDMN0
057900             TO MD-TL-SHAK-PRESENT (MD-TL-IX, WS-EQ-IX)           MDMN0
058000     ELSE                                                         MDMN0
058100         MOVE "N"                                                 MDMN0
058200             TO MD-TL-SHAK-HOURS-F (MD-TL-IX, WS-EQ-IX)           MDMN0
058300     END-IF.                                                      MDMN0
058400     SET WS-MESH-IX TO 1.                                         MDMN0
058500     PERFORM AA316-SET-ONE-MESH UNTIL WS-MESH-IX > 4.             MDMN0
058600     SET WS-EQ-IX UP BY 1.                                        MDMN0
058700*                                                                 MDMN0
058800 AA311-EXIT.                                                      MDMN0
058900     EXIT.                                                        MDMN0
059000*                                                                 MDMN0
059100 AA312-SET-ONE-CENT.                                              MDMN0
059200     MOVE MDE-CENT-NAME (WS-EQ-IX)                                MDMN0
059300              TO MD-TL-CENT-NAME (MD-TL-IX, WS-EQ-IX).            MDMN0
059400     MOVE MDE-CENT-TYPE (WS-EQ-IX)                                MDMN0
059500              TO MD-TL-CENT-TYPE (MD-TL-IX, WS-EQ-IX).            MDMN0
059600     MOVE "N" TO MD-TL-CENT-PRESENT (MD-TL-IX, WS-EQ-IX).         MDMN0
059700     IF MDE-CENT-HOURS (WS-EQ-IX) IS NUMERIC                      MDMN0
059800         MOVE MDE-CENT-HOURS (WS-EQ-IX)                           MDMN0
059900             TO MD-TL-CENT-HOURS (MD-TL-IX, WS-EQ-IX)             MDMN0
060000         MOVE "Y"                                                 MDMN0
060100             TO MD-TL-CENT-HOURS-F (MD-TL-IX, WS-EQ-IX)           MDMN0
060200         MOVE "Y"                                                 MDMN0
060300             TO MD-TL-CENT-PRESENT (MD-TL-IX, WS-EQ-IX)           MDMN0
060400     ELSE                                                         MDMN0
060500         MOVE "N"                                                 MDMN0
060600             TO MD-TL-CENT-HOURS-F (MD-TL-IX, WS-EQ-IX)           MDMN0
060700     END-IF.                                                      MDMN0
060800     IF MDE-CENT-FEED (WS-EQ-IX) IS NUMERIC                       MDMN0
060900         MOVE MDE-CENT-FEED (WS-EQ-IX)                            MDMN0
061000             TO MD-TL-CENT-FEED (MD-TL-IX, WS-EQ-IX)              MDMN0
061100         MOVE "Y"                                                 MDMN0
061200             TO MD-TL-CENT-FEED-F (MD-TL-IX, WS-EQ-IX)            MDMN0
061300     ELSE                                                         MDMN0
061400         MOVE "N"                                                 MDMN0
061500             TO MD-TL-CENT-FEED-F (MD-TL-IX, WS-EQ-IX)            MDMN0
061600     END-IF.                                                      MDMN0
061700     IF MDE-CENT-TYPE (WS-EQ-IX) NOT = SPACES                     MDMN0
061800         MOVE "Y"                                                 MDMN0
061900             TO MD-TL-CENT-PRESENT (MD-TL-IX, WS-EQ-IX)           MDMN0
062000     END-IF.                                                      MDMN0
062100     SET WS-EQ-IX UP BY 1.                                        MDMN0
062200*                                                                 MDMN0
062300 AA312-EXIT.                                                      MDMN0
062400     EXIT.                                                        MDMN0
062500*                                                                 MDMN0
062600 AA313-SET-DESANDER.                                              MDMN0
062700     IF MDE-DESA-HOURS IS NUMERIC                                 MDMN0
062800         MOVE MDE-DESA-HOURS TO MD-TL-DESA-HOURS (MD-TL-IX)       MDMN0
062900         MOVE "Y" TO MD-TL-DESA-HOURS-F (MD-TL-IX)                MDMN0
063000     ELSE                                                         MDMN0
063100         MOVE "N" TO MD-TL-DESA-HOURS-F (MD-TL-IX)                MDMN0
063200     END-IF.                                                      MDMN0
063300     IF MDE-DESA-SIZE IS NUMERIC                                  MDMN0
063400         MOVE MDE-DESA-SIZE TO MD-TL-DESA-SIZE (MD-TL-IX)         MDMN0
063500         MOVE "Y" TO MD-TL-DESA-SIZE-F (MD-TL-IX)                 MDMN0
063600     ELSE                                                         MDMN0
063700         MOVE "N" TO MD-TL-DESA-SIZE-F (MD-TL-IX)                 MDMN0
063800     END-IF.                                                      MDMN0
063900     IF MDE-DESA-CONES IS NUMERIC                                 MDMN0
064000         MOVE MDE-DESA-CONES TO MD-TL-DESA-CONES (MD-TL-IX)       MDMN0
064100     ELSE                                                         MDMN0
064200         MOVE ZERO TO MD-TL-DESA-CONES (MD-TL-IX)                 MDMN0
064300     END-IF.                                                      MDMN0
064400*                                                                 MDMN0
064500 AA313-EXIT.                                                      MDMN0
064600     EXIT.                                                        MDMN0
064700*                                                                 MDMN0
064800 AA314-SET-DESILTER.                                              MDMN0
064900     IF MDE-DESI-HOURS IS NUMERIC                                 MDMN0
065000         MOVE MDE-DESI-HOURS TO MD-TL-DESI-HOURS (MD-TL-IX)       MDMN0
065100         MOVE "Y" TO MD-TL-DESI-HOURS-F (MD-TL-IX)                MDMN0
065200     ELSE                                                         MDMN0
065300         MOVE "N" TO MD-TL-DESI-HOURS-F (MD-TL-IX)                MDMN0
065400     END-IF.                                                      MDMN0
065500     IF MDE-DESI-SIZE IS NUMERIC                                  MDMN0
065600         MOVE MDE-DESI-SIZE TO MD-TL-DESI-SIZE (MD-TL-IX)         MDMN0
065700         MOVE "Y" TO MD-TL-DESI-SIZE-F (MD-TL-IX)                 MDMN0
065800     ELSE                                                         MDMN0
065900         MOVE "N" TO MD-TL-DESI-SIZE-F (MD-TL-IX)                 MDMN0
066000     END-IF.                                                      MDMN0
066100     IF MDE-DESI-CONES IS NUMERIC                                 MDMN0
066200         MOVE MDE-DESI-CONES TO MD-TL-DESI-CONES (MD-TL-IX)       MDMN0
066300     ELSE                                                         MDMN0
066400         MOVE ZERO TO MD-TL-DESI-CONES (MD-TL-IX)                 MDMN0
066500     END-IF.                                                      MDMN0
066600*                                                                 MDMN0
066700 AA314-EXIT.                                                      MDMN0
066800     EXIT.                                                        MDMN0
066900*                                                                 MDMN0
067000 AA315-SET-MUD-CLEANER.                                           MDMN0
067100     IF MDE-MCLN-HOURS IS NUMERIC                                 MDMN0
067200         MOVE MDE-MCLN-HOURS TO MD-TL-MCLN-HOURS (MD-TL-IX)       MDMN0
067300         MOVE "Y" TO MD-TL-MCLN-HOURS-F (MD-TL-IX)                MDMN0
067400     ELSE                                                         MDMN0
067500         MOVE "N" TO MD-TL-MCLN-HOURS-F (MD-TL-IX)                MDMN0
067600     END-IF.                                                      MDMN0
067700     IF MDE-MCLN-SIZE IS NUMERIC                                  MDMN0
067800         MOVE MDE-MCLN-SIZE TO MD-TL-MCLN-SIZE (MD-TL-IX)         MDMN0
067900         MOVE "Y" TO MD-TL-MCLN-SIZE-F (MD-TL-IX)                 MDMN0
068000     ELSE                                                         MDMN0
068100         MOVE "N" TO MD-TL-MCLN-SIZE-F (MD-TL-IX)                 MDMN0
068200     END-IF.                                                      MDMN0
068300     IF MDE-MCLN-CONES IS NUMERIC                                 MDMN0
068400         MOVE MDE-MCLN-CONES TO MD-TL-MCLN-CONES (MD-TL-IX)       MDMN0
068500     ELSE                                                         MDMN0
068600         MOVE ZERO TO MD-TL-MCLN-CONES (MD-TL-IX)                 MDMN0
068700     END-IF.                                                      MDMN0
068800*                                                                 MDMN0
068900 AA315-EXIT.                                                      MDMN0
069000     EXIT.                                                        MDMN0
069100*                                                                 MDMN0
069200 AA316-SET-ONE-MESH.                                              MDMN0
069300     IF MDE-SHAK-MESH (WS-EQ-IX, WS-MESH-IX) IS NUMERIC           MDMN0
069400         MOVE MDE-SHAK-MESH (WS-EQ-IX, WS-MESH-IX)                MDMN0
069500             TO MD-TL-SHAK-MESH (MD-TL-IX, WS-EQ-IX,              MDMN0
069600                                 WS-MESH-IX)                      MDMN0
069700         MOVE "Y"                                                 MDMN0
069800             TO MD-TL-SHAK-MESH-F (MD-TL-IX, WS-EQ-IX,            MDMN0
069900                                   WS-MESH-IX)                    MDMN0
070000         MOVE "Y"                                                 MDMN0
070100             TO MD-TL-SHAK-PRESENT (MD-TL-IX, WS-EQ-IX)           MDMN0
070200     ELSE                                                         MDMN0
070300         MOVE "N"                                                 MDMN0
070400             TO MD-TL-SHAK-MESH-F (MD-TL-IX, WS-EQ-IX,            MDMN0
070500                                   WS-MESH-IX)                    MDMN0
070600     END-IF.                                                      MDMN0
070700     SET WS-MESH-IX UP BY 1.                                      MDMN0
070800*                                                                 MDMN0
070900 AA316-EXIT.                                                      MDMN0
071000     EXIT.                                                        MDMN0
071100*                                                                 MDMN0
071200*---------------------------------------------------------        MDMN0
071300*    AA120/AA121 - MUD PROPERTY SAMPLE FILE.  EACH VALID          MDMN0
071400*    SAMPLE FEEDS THE OVERALL DAILY AVERAGE AND, WHEN             MDMN0
071500*    THE SAMPLE TIME GIVES A SHIFT, THAT SHIFT'S AVERAGE          MDMN0
071600*    TOO.                                                         MDMN0
071700*---------------------------------------------------------        MDMN0
071800 AA120-READ-SAMPLE-REC.                                           MDMN0
071900     READ MD-SAMPLE-FILE                                          MDMN0
072000         AT END MOVE "Y" TO WS-SAMPLE-EOF-SW                      MDMN0
072100     END-READ.                                                    MDMN0
072200*                                                                 MDMN0
072300 AA120-EXIT.                                                      MDMN0
072400     EXIT.                                                        MDMN0
072500*                                                                 MDMN0
072600 AA121-FILE-SAMPLE-DAY.                                           MDMN0
072700     MOVE MDS-JOB-ID          TO WS-FI-JOB-ID.                    MDMN0
072800     MOVE MDS-REPORT-DATE     TO WS-FI-DATE.                      MDMN0
072900     PERFORM AA050-FIND-OR-INSERT-DAY.                            MDMN0
073000     IF NOT WS-DAY-SKIP                                           MDMN0
073100         PERFORM AA122-SET-SAMPLE-SHIFT                           MDMN0
073200         PERFORM AA320-AVERAGE-SAMPLE                             MDMN0
073300     END-IF.                                                      MDMN0
073400     PERFORM AA120-READ-SAMPLE-REC.                               MDMN0
073500*                                                                 MDMN0
073600 AA121-EXIT.                                                      MDMN0
073700     EXIT.                                                        MDMN0
073800*                                                                 MDMN0
073900 AA122-SET-SAMPLE-SHIFT.                                          MDMN0
074000     MOVE ZERO TO WS-SHIFT-IX.                                    MDMN0
074100     MOVE MDS-SAMPLE-TIME TO WS-TIME-WORK.                        MDMN0
074200     IF WS-TIME-HH IS MD-NUMERIC-CLASS                            MDMN0
074300        AND WS-TIME-COLON1 = ":"                                  MDMN0
074400         MOVE WS-TIME-HH TO WS-TIME-HH-NUM                        MDMN0
074500         EVALUATE TRUE                                            MDMN0
074600             WHEN WS-TIME-HH-NUM >= 6                             MDMN0
074700              AND WS-TIME-HH-NUM <= 13                            MDMN0
074800                 MOVE 1 TO WS-SHIFT-IX                            MDMN0
074900             WHEN WS-TIME-HH-NUM >= 14                            MDMN0
075000              AND WS-TIME-HH-NUM <= 21                            MDMN0
075100                 MOVE 2 TO WS-SHIFT-IX                            MDMN0
075200             WHEN OTHER                                           MDMN0
075300                 MOVE 3 TO WS-SHIFT-IX                            MDMN0
075400         END-EVALUATE                                             MDMN0
075500     END-IF.                                                      MDMN0
075600*                                                                 MDMN0
075700 AA122-EXIT.                                                      MDMN0
075800     EXIT.                                                        MDMN0
075900*                                                                 MDMN0
076000 AA320-AVERAGE-SAMPLE.                                            MDMN0
076100     ADD 1 TO MD-TL-O-SAMP-COUNT (MD-TL-IX).                      MDMN0
076200     IF WS-SHIFT-IX NOT = ZERO                                    MDMN0
076300         ADD 1 TO MD-TL-S-SAMP-COUNT (MD-TL-IX,                   MDMN0
076400                                       WS-SHIFT-IX)               MDMN0
076500     END-IF.                                                      MDMN0
076600     PERFORM AA321-AVERAGE-MW.                                    MDMN0
076700     PERFORM AA322-AVERAGE-PV.                                    MDMN0
076800     PERFORM AA323-AVERAGE-YP.                                    MDMN0
076900     PERFORM AA324-AVERAGE-GEL10S.                                MDMN0
077000     PERFORM AA325-AVERAGE-GEL10M.                                MDMN0
077100     PERFORM AA326-AVERAGE-GEL30M.                                MDMN0
077200     PERFORM AA327-AVERAGE-SOLIDS.                                MDMN0
077300     PERFORM AA328-AVERAGE-LGS.                                   MDMN0
077400     PERFORM AA329-AVERAGE-HGS.                                   MDMN0
077500     PERFORM AA330-AVERAGE-DRILL-SOL.                             MDMN0
077600     PERFORM AA331-AVERAGE-PH.                                    MDMN0
077700     PERFORM AA332-AVERAGE-CHLORIDE.                              MDMN0
077800     PERFORM AA333-AVERAGE-FILTRATE.                              MDMN0
077900     PERFORM AA334-AVERAGE-OIL-RATIO.                             MDMN0
078000     PERFORM AA335-AVERAGE-ES.                                    MDMN0
078100     PERFORM AA336-AVERAGE-SAND.                                  MDMN0
078200*                                                                 MDMN0
078300 AA320-EXIT.                                                      MDMN0
078400     EXIT.                                                        MDMN0
078500*                                                                 MDMN0
078600*---------------------------------------------------------        MDMN0
078700*    AA321 THRU AA335 - ONE PARAGRAPH PER MUD PROPERTY.           MDMN0
078800*    EACH STRIKES A RUNNING MEAN STRAIGHT INTO THE                MDMN0
078900*    PERMANENT TIMELINE FIELD - NO LIST OF RAW SAMPLES            MDMN0
079000*    IS KEPT.  PICTURE DECIMAL PLACES ROUND THE RESULT            MDMN0
079100*    FOR FREE.                                                    MDMN0
079200*---------------------------------------------------------        MDMN0
079300 AA321-AVERAGE-MW.                                                MDMN0
079400     IF MDS-MUD-WEIGHT IS NUMERIC                                 MDMN0
079500         ADD 1 TO WS-ACC-MW (MD-TL-IX)                            MDMN0
079600         COMPUTE MD-TL-O-MW (MD-TL-IX) ROUNDED =                  MDMN0
079700             MD-TL-O-MW (MD-TL-IX) +                              MDMN0
079800             (MDS-MUD-WEIGHT -                                    MDMN0
079900                 MD-TL-O-MW (MD-TL-IX)) /                         MDMN0
080000                 WS-ACC-MW (MD-TL-IX)                             MDMN0
080100         MOVE "Y" TO MD-TL-O-MW-F (MD-TL-IX)                      MDMN0
080200         IF WS-SHIFT-IX NOT = ZERO                                MDMN0
080300             ADD 1 TO WS-ACC-S-MW (MD-TL-IX,                      MDMN0
080400                                       WS-SHIFT-IX)               MDMN0
080500             COMPUTE MD-TL-S-MW (MD-TL-IX, WS-SHIFT-IX)           MDMN0
080600                     ROUNDED =                                    MDMN0
080700                 MD-TL-S-MW (MD-TL-IX, WS-SHIFT-IX) +             MDMN0
080800                 (MDS-MUD-WEIGHT -                                MDMN0
080900                     MD-TL-S-MW (MD-TL-IX, WS-SHIFT-IX)) /        MDMN0
081000                     WS-ACC-S-MW (MD-TL-IX,                       MDMN0
081100                                         WS-SHIFT-IX)             MDMN0
081200             MOVE "Y"                                             MDMN0
081300                 TO MD-TL-S-MW-F (MD-TL-IX, WS-SHIFT-IX)          MDMN0
081400         END-IF                                                   MDMN0
081500     END-IF.                                                      MDMN0
081600*                                                                 MDMN0
081700 AA321-EXIT.                                                      MDMN0
081800     EXIT.                                                        MDMN0
081900*                                                                 MDMN0
082000 AA322-AVERAGE-PV.                                                MDMN0
082100     IF MDS-PV IS NUMERIC                                         MDMN0
082200         ADD 1 TO WS-ACC-PV (MD-TL-IX)                            MDMN0
082300         COMPUTE MD-TL-O-PV (MD-TL-IX) ROUNDED =                  MDMN0
082400             MD-TL-O-PV (MD-TL-IX) +                              MDMN0
082500             (MDS-PV -                                            MDMN0
082600                 MD-TL-O-PV (MD-TL-IX)) /                         MDMN0
082700                 WS-ACC-PV (MD-TL-IX)                             MDMN0
082800         MOVE "Y" TO MD-TL-O-PV-F (MD-TL-IX)                      MDMN0
082900         IF WS-SHIFT-IX NOT = ZERO                                MDMN0
083000             ADD 1 TO WS-ACC-S-PV (MD-TL-IX,                      MDMN0
083100                                       WS-SHIFT-IX)               MDMN0
083200             COMPUTE MD-TL-S-PV (MD-TL-IX, WS-SHIFT-IX)           MDMN0
083300                     ROUNDED =                                    MDMN0
083400                 MD-TL-S-PV (MD-TL-IX, WS-SHIFT-IX) +             MDMN0
083500                 (MDS-PV -                                        MDMN0
083600                     MD-TL-S-PV (MD-TL-IX, WS-SHIFT-IX)) /        MDMN0
083700                     WS-ACC-S-PV (MD-TL-IX,                       MDMN0
083800                                         WS-SHIFT-IX)             MDMN0
083900             MOVE "Y"                                             MDMN0
084000                 TO MD-TL-S-PV-F (MD-TL-IX, WS-SHIFT-IX)          MDMN0
084100         END-IF                                                   MDMN0
084200     END-IF.                                                      MDMN0
084300*                                                                 MDMN0
084400 AA322-EXIT.                                                      MDMN0
084500     EXIT.                                                        MDMN0
084600*                                                                 MDMN0
084700 AA323-AVERAGE-YP.                                                MDMN0
084800     IF MDS-YP IS NUMERIC                                         MDMN0
084900         ADD 1 TO WS-ACC-YP (MD-TL-IX)                            MDMN0
085000         COMPUTE MD-TL-O-YP (MD-TL-IX) ROUNDED =                  MDMN0
085100             MD-TL-O-YP (MD-TL-IX) +                              MDMN0
085200             (MDS-YP -                                            MDMN0
085300                 MD-TL-O-YP (MD-TL-IX)) /                         MDMN0
085400                 WS-ACC-YP (MD-TL-IX)                             MDMN0
085500         MOVE "Y" TO MD-TL-O-YP-F (MD-TL-IX)                      MDMN0
085600         IF WS-SHIFT-IX NOT = ZERO                                MDMN0
085700             ADD 1 TO WS-ACC-S-YP (MD-TL-IX,                      MDMN0
085800                                       WS-SHIFT-IX)               MDMN0
085900             COMPUTE MD-TL-S-YP (MD-TL-IX, WS-SHIFT-IX)           MDMN0
086000                     ROUNDED =                                    MDMN0
086100                 MD-TL-S-YP (MD-TL-IX, WS-SHIFT-IX) +             MDMN0
086200                 (MDS-YP -                                        MDMN0
086300                     MD-TL-S-YP (MD-TL-IX, WS-SHIFT-IX)) /        MDMN0
086400                     WS-ACC-S-YP (MD-TL-IX,                       MDMN0
086500                                         WS-SHIFT-IX)             MDMN0
086600             MOVE "Y"                                             MDMN0
086700                 TO MD-TL-S-YP-F (MD-TL-IX, WS-SHIFT-IX)          MDMN0
086800         END-IF                                                   MDMN0
086900     END-IF.                                                      MDMN0
087000*                                                                 MDMN0
087100 AA323-EXIT.                                                      MDMN0
087200     EXIT.                                                        MDMN0
087300*                                                                 MDMN0
087400 AA324-AVERAGE-GEL10S.                                            MDMN0
087500     IF MDS-GEL-10S IS NUMERIC                                    MDMN0
087600         ADD 1 TO WS-ACC-GEL10S (MD-TL-IX)                        MDMN0
087700         COMPUTE MD-TL-O-GEL10S (MD-TL-IX) ROUNDED =              MDMN0
087800             MD-TL-O-GEL10S (MD-TL-IX) +                          MDMN0
087900             (MDS-GEL-10S -                                       MDMN0
088000                 MD-TL-O-GEL10S (MD-TL-IX)) /                     MDMN0
088100                 WS-ACC-GEL10S (MD-TL-IX)                         MDMN0
088200         MOVE "Y" TO MD-TL-O-GEL10S-F (MD-TL-IX)                  MDMN0
088300         IF WS-SHIFT-IX NOT = ZERO                                MDMN0
088400             ADD 1 TO WS-ACC-S-GEL10S (MD-TL-IX,                  MDMN0
088500                                       WS-SHIFT-IX)               MDMN0
088600             COMPUTE MD-TL-S-GEL10S (MD-TL-IX, WS-SHIFT-IX)       MDMN0
088700                     ROUNDED =                                    MDMN0
088800                 MD-TL-S-GEL10S (MD-TL-IX, WS-SHIFT-IX) +         MDMN0
088900                 (MDS-GEL-10S -                                   MDMN0
089000                     MD-TL-S-GEL10S (MD-TL-IX, WS-SHIFT-IX)) /    MDMN0
089100                     WS-ACC-S-GEL10S (MD-TL-IX,                   MDMN0
089200                                         WS-SHIFT-IX)             MDMN0
089300             MOVE "Y"                                             MDMN0
089400                 TO MD-TL-S-GEL10S-F (MD-TL-IX, WS-SHIFT-IX)      MDMN0
089500         END-IF                                                   MDMN0
089600     END-IF.                                                      MDMN0
089700*                                                                 MDMN0
089800 AA324-EXIT.                                                      MDMN0
089900     EXIT.                                                        MDMN0
090000*                                                                 MDMN0
090100 AA325-AVERAGE-GEL10M.                                            MDMN0
090200     IF MDS-GEL-10M IS NUMERIC                                    MDMN0
090300         ADD 1 TO WS-ACC-GEL10M (MD-TL-IX)                        MDMN0
090400         COMPUTE MD-TL-O-GEL10M (MD-TL-IX) ROUNDED =              MDMN0
090500             MD-TL-O-GEL10M (MD-TL-IX) +                          MDMN0
090600             (MDS-GEL-10M -                                       MDMN0
090700                 MD-TL-O-GEL10M (MD-TL-IX)) /                     MDMN0
090800                 WS-ACC-GEL10M (MD-TL-IX)                         MDMN0
090900         MOVE "Y" TO MD-TL-O-GEL10M-F (MD-TL-IX)                  MDMN0
091000         IF WS-SHIFT-IX NOT = ZERO                                MDMN0
091100             ADD 1 TO WS-ACC-S-GEL10M (MD-TL-IX,                  MDMN0
091200                                       WS-SHIFT-IX)               MDMN0
091300             COMPUTE MD-TL-S-GEL10M (MD-TL-IX, WS-SHIFT-IX)       MDMN0
091400                     ROUNDED =                                    MDMN0
091500                 MD-TL-S-GEL10M (MD-TL-IX, WS-SHIFT-IX) +         MDMN0
091600                 (MDS-GEL-10M -                                   MDMN0
091700                     MD-TL-S-GEL10M (MD-TL-IX, WS-SHIFT-IX)) /    MDMN0
091800                     WS-ACC-S-GEL10M (MD-TL-IX,                   MDMN0
091900                                         WS-SHIFT-IX)             MDMN0
092000             MOVE "Y"                                             MDMN0
092100                 TO MD-TL-S-GEL10M-F (MD-TL-IX, WS-SHIFT-IX)      MDMN0
092200         END-IF                                                   MDMN0
092300     END-IF.                                                      MDMN0
092400*                                                                 MDMN0
092500 AA325-EXIT.                                                      MDMN0
092600     EXIT.                                                        MDMN0
092700*                                                                 MDMN0
092800 AA326-AVERAGE-GEL30M.                                            MDMN0
092900     IF MDS-GEL-30M IS NUMERIC                                    MDMN0
093000         ADD 1 TO WS-ACC-GEL30M (MD-TL-IX)                        MDMN0
093100         COMPUTE MD-TL-O-GEL30M (MD-TL-IX) ROUNDED =              MDMN0
093200             MD-TL-O-GEL30M (MD-TL-IX) +                          MDMN0
093300             (MDS-GEL-30M -                                       MDMN0
093400                 MD-TL-O-GEL30M (MD-TL-IX)) /                     MDMN0
093500                 WS-ACC-GEL30M (MD-TL-IX)                         MDMN0
093600         MOVE "Y" TO MD-TL-O-GEL30M-F (MD-TL-IX)                  MDMN0
093700         IF WS-SHIFT-IX NOT = ZERO                                MDMN0
093800             ADD 1 TO WS-ACC-S-GEL30M (MD-TL-IX,                  MDMN0
093900                                       WS-SHIFT-IX)               MDMN0
094000             COMPUTE MD-TL-S-GEL30M (MD-TL-IX, WS-SHIFT-IX)       MDMN0
094100                     ROUNDED =                                    MDMN0
094200                 MD-TL-S-GEL30M (MD-TL-IX, WS-SHIFT-IX) +         MDMN0
094300                 (MDS-GEL-30M -                                   MDMN0
094400                     MD-TL-S-GEL30M (MD-TL-IX, WS-SHIFT-IX)) /    MDMN0
094500                     WS-ACC-S-GEL30M (MD-TL-IX,                   MDMN0
094600                                         WS-SHIFT-IX)             MDMN0
094700             MOVE "Y"                                             MDMN0
094800                 TO MD-TL-S-GEL30M-F (MD-TL-IX, WS-SHIFT-IX)      MDMN0
094900         END-IF                                                   MDMN0
095000     END-IF.                                                      MDMN0
095100*                                                                 MDMN0
095200 AA326-EXIT.                                                      MDMN0
095300     EXIT.                                                        MDMN0
095400*                                                                 MDMN0
095500 AA327-AVERAGE-SOLIDS.                                            MDMN0
095600     IF MDS-SOLIDS IS NUMERIC                                     MDMN0
095700         ADD 1 TO WS-ACC-SOLIDS (MD-TL-IX)                        MDMN0
095800         COMPUTE MD-TL-O-SOLIDS (MD-TL-IX) ROUNDED =              MDMN0
095900             MD-TL-O-SOLIDS (MD-TL-IX) +                          MDMN0
096000             (MDS-SOLIDS -                                        MDMN0
096100                 MD-TL-O-SOLIDS (MD-TL-IX)) /                     MDMN0
096200                 WS-ACC-SOLIDS (MD-TL-IX)                         MDMN0
096300         MOVE "Y" TO MD-TL-O-SOLIDS-F (MD-TL-IX)                  MDMN0
096400         IF WS-SHIFT-IX NOT = ZERO                                MDMN0
096500             ADD 1 TO WS-ACC-S-SOLIDS (MD-TL-IX,                  MDMN0
096600                                       WS-SHIFT-IX)               MDMN0
096700             COMPUTE MD-TL-S-SOLIDS (MD-TL-IX, WS-SHIFT-IX)       MDMN0
096800                     ROUNDED =                                    MDMN0
096900                 MD-TL-S-SOLIDS (MD-TL-IX, WS-SHIFT-IX) +         MDMN0
097000                 (MDS-SOLIDS -                                    MDMN0
097100                     MD-TL-S-SOLIDS (MD-TL-IX, WS-SHIFT-IX)) /    MDMN0
097200                     WS-ACC-S-SOLIDS (MD-TL-IX,                   MDMN0
097300                                         WS-SHIFT-IX)             MDMN0
097400             MOVE "Y"                                             MDMN0
097500                 TO MD-TL-S-SOLIDS-F (MD-TL-IX, WS-SHIFT-IX)      MDMN0
097600         END-IF                                                   MDMN0
097700     END-IF.                                                      MDMN0
097800*                                                                 MDMN0
097900 AA327-EXIT.                                                      MDMN0
098000     EXIT.                                                        MDMN0
098100*                                                                 MDMN0
098200 AA328-AVERAGE-LGS.                                               MDMN0
098300     IF MDS-LGS IS NUMERIC                                        MDMN0
098400         ADD 1 TO WS-ACC-LGS (MD-TL-IX)                           MDMN0
098500         COMPUTE MD-TL-O-LGS (MD-TL-IX) ROUNDED =                 MDMN0
098600             MD-TL-O-LGS (MD-TL-IX) +                             MDMN0
098700             (MDS-LGS -                                           MDMN0
098800                 MD-TL-O-LGS (MD-TL-IX)) /                        MDMN0
098900                 WS-ACC-LGS (MD-TL-IX)                            MDMN0
099000         MOVE "Y" TO MD-TL-O-LGS-F (MD-TL-IX)                     MDMN0
099100         IF WS-SHIFT-IX NOT = ZERO                                MDMN0
099200             ADD 1 TO WS-ACC-S-LGS (MD-TL-IX,                     MDMN0
099300                                       WS-SHIFT-IX)               MDMN0
099400             COMPUTE MD-TL-S-LGS (MD-TL-IX, WS-SHIFT-IX)          MDMN0
099500                     ROUNDED =                                    MDMN0
099600                 MD-TL-S-LGS (MD-TL-IX, WS-SHIFT-IX) +            MDMN0
099700                 (MDS-LGS -                                       MDMN0
099800                     MD-TL-S-LGS (MD-TL-IX, WS-SHIFT-IX)) /       MDMN0
099900                     WS-ACC-S-LGS (MD-TL-IX,                      MDMN0
100000                                         WS-SHIFT-IX)             MDMN0
100100             MOVE "Y"                                             MDMN0
100200                 TO MD-TL-S-LGS-F (MD-TL-IX, WS-SHIFT-IX)         MDMN0
100300         END-IF                                                   MDMN0
100400     END-IF.                                                      MDMN0
100500*                                                                 MDMN0
100600 AA328-EXIT.                                                      MDMN0
100700     EXIT.                                                        MDMN0
100800*                                                                 MDMN0
100900 AA329-AVERAGE-HGS.                                               MDMN0
101000     IF MDS-HGS IS NUMERIC                                        MDMN0
101100         ADD 1 TO WS-ACC-HGS (MD-TL-IX)                           MDMN0
101200         COMPUTE MD-TL-O-HGS (MD-TL-IX) ROUNDED =                 MDMN0
101300             MD-TL-O-HGS (MD-TL-IX) +                             MDMN0
101400             (MDS-HGS -                                           MDMN0
101500                 MD-TL-O-HGS (MD-TL-IX)) /                        MDMN0
101600                 WS-ACC-HGS (MD-TL-IX)                            MDMN0
101700         MOVE "Y" TO MD-TL-O-HGS-F (MD-TL-IX)                     MDMN0
101800         IF WS-SHIFT-IX NOT = ZERO                                MDMN0
101900             ADD 1 TO WS-ACC-S-HGS (MD-TL-IX,                     MDMN0
102000                                       WS-SHIFT-IX)               MDMN0
102100             COMPUTE MD-TL-S-HGS (MD-TL-IX, WS-SHIFT-IX)          MDMN0
102200                     ROUNDED =                                    MDMN0
102300                 MD-TL-S-HGS (MD-TL-IX, WS-SHIFT-IX) +            MDMN0
102400                 (MDS-HGS -                                       MDMN0
102500                     MD-TL-S-HGS (MD-TL-IX, WS-SHIFT-IX)) /       MDMN0
102600                     WS-ACC-S-HGS (MD-TL-IX,                      MDMN0
102700                                         WS-SHIFT-IX)             MDMN0
102800             MOVE "Y"                                             MDMN0
102900                 TO MD-TL-S-HGS-F (MD-TL-IX, WS-SHIFT-IX)         MDMN0
103000         END-IF                                                   MDMN0
103100     END-IF.                                                      MDMN0
103200*                                                                 MDMN0
103300 AA329-EXIT.                                                      MDMN0
103400     EXIT.                                                        MDMN0
103500*                                                                 MDMN0
103600 AA330-AVERAGE-DRILL-SOL.                                         MDMN0
103700     IF MDS-DRILL-SOLIDS IS NUMERIC                               MDMN0
103800         ADD 1 TO WS-ACC-DRILL-SOL (MD-TL-IX)                     MDMN0
103900         COMPUTE MD-TL-O-DRILL-SOL (MD-TL-IX) ROUNDED =           MDMN0
104000             MD-TL-O-DRILL-SOL (MD-TL-IX) +                       MDMN0
104100             (MDS-DRILL-SOLIDS -                                  MDMN0
104200                 MD-TL-O-DRILL-SOL (MD-TL-IX)) /                  MDMN0
104300                 WS-ACC-DRILL-SOL (MD-TL-IX)                      MDMN0
104400         MOVE "Y" TO MD-TL-O-DRILL-SOL-F (MD-TL-IX)               MDMN0
104500         IF WS-SHIFT-IX NOT = ZERO                                MDMN0
104600             ADD 1 TO WS-ACC-S-DRILL-SOL (MD-TL-IX,               MDMN0
104700                                       WS-SHIFT-IX)               MDMN0
104800             COMPUTE MD-TL-S-DRILL-SOL (MD-TL-IX, WS-SHIFT-IX)    MDMN0
104900                     ROUNDED =                                    MDMN0
105000                 MD-TL-S-DRILL-SOL (MD-TL-IX, WS-SHIFT-IX) +      MDMN0
105100                 (MDS-DRILL-SOLIDS -                              MDMN0
105200                     MD-TL-S-DRILL-SOL (MD-TL-IX, WS-SHIFT-IX)) / MDMN0
105300                     WS-ACC-S-DRILL-SOL (MD-TL-IX,                MDMN0
105400                                         WS-SHIFT-IX)             MDMN0
105500             MOVE "Y"                                             MDMN0
105600                 TO MD-TL-S-DRILL-SOL-F (MD-TL-IX, WS-SHIFT-IX)   MDMN0
105700         END-IF                                                   MDMN0
105800     END-IF.                                                      MDMN0
105900*                                                                 MDMN0
106000 AA330-EXIT.                                                      MDMN0
106100     EXIT.                                                        MDMN0
106200*                                                                 MDMN0
106300 AA331-AVERAGE-PH.                                                MDMN0
106400     IF MDS-PH IS NUMERIC                                         MDMN0
106500         ADD 1 TO WS-ACC-PH (MD-TL-IX)                            MDMN0
106600         COMPUTE MD-TL-O-PH (MD-TL-IX) ROUNDED =                  MDMN0
106700             MD-TL-O-PH (MD-TL-IX) +                              MDMN0
106800             (MDS-PH -                                            MDMN0
106900                 MD-TL-O-PH (MD-TL-IX)) /                         MDMN0
107000                 WS-ACC-PH (MD-TL-IX)                             MDMN0
107100         MOVE "Y" TO MD-TL-O-PH-F (MD-TL-IX)                      MDMN0
107200         IF WS-SHIFT-IX NOT = ZERO                                MDMN0
107300             ADD 1 TO WS-ACC-S-PH (MD-TL-IX,                      MDMN0
107400                                       WS-SHIFT-IX)               MDMN0
107500             COMPUTE MD-TL-S-PH (MD-TL-IX, WS-SHIFT-IX)           MDMN0
107600                     ROUNDED =                                    MDMN0
107700                 MD-TL-S-PH (MD-TL-IX, WS-SHIFT-IX) +             MDMN0
107800                 (MDS-PH -                                        MDMN0
107900                     MD-TL-S-PH (MD-TL-IX, WS-SHIFT-IX)) /        MDMN0
108000                     WS-ACC-S-PH (MD-TL-IX,                       MDMN0
108100                                         WS-SHIFT-IX)             MDMN0
108200             MOVE "Y"                                             MDMN0
108300                 TO MD-TL-S-PH-F (MD-TL-IX, WS-SHIFT-IX)          MDMN0
108400         END-IF                                                   MDMN0
108500     END-IF.                                                      MDMN0
108600*                                                                 MDMN0
108700 AA331-EXIT.                                                      MDMN0
108800     EXIT.                                                        MDMN0
108900*                                                                 MDMN0
109000 AA332-AVERAGE-CHLORIDE.                                          MDMN0
109100     IF MDS-CHLORIDE IS NUMERIC                                   MDMN0
109200         ADD 1 TO WS-ACC-CHLORIDE (MD-TL-IX)                      MDMN0
109300         COMPUTE MD-TL-O-CHLORIDE (MD-TL-IX) ROUNDED =            MDMN0
109400             MD-TL-O-CHLORIDE (MD-TL-IX) +                        MDMN0
109500             (MDS-CHLORIDE -                                      MDMN0
109600                 MD-TL-O-CHLORIDE (MD-TL-IX)) /                   MDMN0
109700                 WS-ACC-CHLORIDE (MD-TL-IX)                       MDMN0
109800         MOVE "Y" TO MD-TL-O-CHLORIDE-F (MD-TL-IX)                MDMN0
109900         IF WS-SHIFT-IX NOT = ZERO                                MDMN0
110000             ADD 1 TO WS-ACC-S-CHLORIDE (MD-TL-IX,                MDMN0
110100                                       WS-SHIFT-IX)               MDMN0
110200             COMPUTE MD-TL-S-CHLORIDE (MD-TL-IX, WS-SHIFT-IX)     MDMN0
110300                     ROUNDED =                                    MDMN0
110400                 MD-TL-S-CHLORIDE (MD-TL-IX, WS-SHIFT-IX) +       MDMN0
110500                 (MDS-CHLORIDE -                                  MDMN0
110600                     MD-TL-S-CHLORIDE (MD-TL-IX, WS-SHIFT-IX)) /  MDMN0
110700                     WS-ACC-S-CHLORIDE (MD-TL-IX,                 MDMN0
110800                                         WS-SHIFT-IX)             MDMN0
110900             MOVE "Y"                                             MDMN0
111000                 TO MD-TL-S-CHLORIDE-F (MD-TL-IX, WS-SHIFT-IX)    MDMN0
111100         END-IF                                                   MDMN0
111200     END-IF.                                                      MDMN0
111300*                                                                 MDMN0
111400 AA332-EXIT.                                                      MDMN0
111500     EXIT.                                                        MDMN0
111600*                                                                 MDMN0
111700 AA333-AVERAGE-FILTRATE.                                          MDMN0
111800     IF MDS-FILTRATE IS NUMERIC                                   MDMN0
111900         ADD 1 TO WS-ACC-FILTRATE (MD-TL-IX)                      MDMN0
112000         COMPUTE MD-TL-O-FILTRATE (MD-TL-IX) ROUNDED =            MDMN0
112100             MD-TL-O-FILTRATE (MD-TL-IX) +                        MDMN0
112200             (MDS-FILTRATE -                                      MDMN0
112300                 MD-TL-O-FILTRATE (MD-TL-IX)) /                   MDMN0
112400                 WS-ACC-FILTRATE (MD-TL-IX)                       MDMN0
112500         MOVE "Y" TO MD-TL-O-FILTRATE-F (MD-TL-IX)                MDMN0
112600         IF WS-SHIFT-IX NOT = ZERO                                MDMN0
112700             ADD 1 TO WS-ACC-S-FILTRATE (MD-TL-IX,                MDMN0
112800                                       WS-SHIFT-IX)               MDMN0
112900             COMPUTE MD-TL-S-FILTRATE (MD-TL-IX, WS-SHIFT-IX)     MDMN0
113000                     ROUNDED =                                    MDMN0
113100                 MD-TL-S-FILTRATE (MD-TL-IX, WS-SHIFT-IX) +       MDMN0
113200                 (MDS-FILTRATE -                                  MDMN0
113300                     MD-TL-S-FILTRATE (MD-TL-IX, WS-SHIFT-IX)) /  MDMN0
113400                     WS-ACC-S-FILTRATE (MD-TL-IX,                 MDMN0
113500                                         WS-SHIFT-IX)             MDMN0
113600             MOVE "Y"                                             MDMN0
113700                 TO MD-TL-S-FILTRATE-F (MD-TL-IX, WS-SHIFT-IX)    MDMN0
113800         END-IF                                                   MDMN0
113900     END-IF.                                                      MDMN0
114000*                                                                 MDMN0
114100 AA333-EXIT.                                                      MDMN0
114200     EXIT.                                                        MDMN0
114300*                                                                 MDMN0
114400 AA334-AVERAGE-OIL-RATIO.                                         MDMN0
114500     IF MDS-OIL-RATIO IS NUMERIC                                  MDMN0
114600         ADD 1 TO WS-ACC-OIL-RATIO (MD-TL-IX)                     MDMN0
114700         COMPUTE MD-TL-O-OIL-RATIO (MD-TL-IX) ROUNDED =           MDMN0
114800             MD-TL-O-OIL-RATIO (MD-TL-IX) +                       MDMN0
114900             (MDS-OIL-RATIO -                                     MDMN0
115000                 MD-TL-O-OIL-RATIO (MD-TL-IX)) /                  MDMN0
115100                 WS-ACC-OIL-RATIO (MD-TL-IX)                      MDMN0
115200         MOVE "Y" TO MD-TL-O-OIL-RATIO-F (MD-TL-IX)               MDMN0
115300         IF WS-SHIFT-IX NOT = ZERO                                MDMN0
115400             ADD 1 TO WS-ACC-S-OIL-RATIO (MD-TL-IX,               MDMN0
115500                                       WS-SHIFT-IX)               MDMN0
115600             COMPUTE MD-TL-S-OIL-RATIO (MD-TL-IX, WS-SHIFT-IX)    MDMN0
115700                     ROUNDED =                                    MDMN0
115800                 MD-TL-S-OIL-RATIO (MD-TL-IX, WS-SHIFT-IX) +      MDMN0
115900                 (MDS-OIL-RATIO -                                 MDMN0
116000                     MD-TL-S-OIL-RATIO (MD-TL-IX, WS-SHIFT-IX)) / MDMN0
116100                     WS-ACC-S-OIL-RATIO (MD-TL-IX,                MDMN0
116200                                         WS-SHIFT-IX)             MDMN0
116300             MOVE "Y"                                             MDMN0
116400                 TO MD-TL-S-OIL-RATIO-F (MD-TL-IX, WS-SHIFT-IX)   MDMN0
116500         END-IF                                                   MDMN0
116600     END-IF.                                                      MDMN0
116700*                                                                 MDMN0
116800 AA334-EXIT.                                                      MDMN0
116900     EXIT.                                                        MDMN0
117000*                                                                 MDMN0
117100 AA335-AVERAGE-ES.                                                MDMN0
117200     IF MDS-ES IS NUMERIC                                         MDMN0
117300         ADD 1 TO WS-ACC-ES (MD-TL-IX)                            MDMN0
117400         COMPUTE MD-TL-O-ES (MD-TL-IX) ROUNDED =                  MDMN0
117500             MD-TL-O-ES (MD-TL-IX) +                              MDMN0
117600             (MDS-ES -                                            MDMN0
117700                 MD-TL-O-ES (MD-TL-IX)) /                         MDMN0
117800                 WS-ACC-ES (MD-TL-IX)                             MDMN0
117900         MOVE "Y" TO MD-TL-O-ES-F (MD-TL-IX)                      MDMN0
118000         IF WS-SHIFT-IX NOT = ZERO                                MDMN0
118100             ADD 1 TO WS-ACC-S-ES (MD-TL-IX,                      MDMN0
118200                                       WS-SHIFT-IX)               MDMN0
118300             COMPUTE MD-TL-S-ES (MD-TL-IX, WS-SHIFT-IX)           MDMN0
118400                     ROUNDED =                                    MDMN0
118500                 MD-TL-S-ES (MD-TL-IX, WS-SHIFT-IX) +             MDMN0
118600                 (MDS-ES -                                        MDMN0
118700                     MD-TL-S-ES (MD-TL-IX, WS-SHIFT-IX)) /        MDMN0
118800                     WS-ACC-S-ES (MD-TL-IX,                       MDMN0
118900                                         WS-SHIFT-IX)             MDMN0
119000             MOVE "Y"                                             MDMN0
119100                 TO MD-TL-S-ES-F (MD-TL-IX, WS-SHIFT-IX)          MDMN0
119200         END-IF                                                   MDMN0
119300     END-IF.                                                      MDMN0
119400*                                                                 MDMN0
119500 AA335-EXIT.                                                      MDMN0
119600     EXIT.                                                        MDMN0
119700*                                                                 MDMN0
119800*---------------------------------------------------------        MDMN0
119900*    AA336/AA337/AA338 - SAND CONTENT.  TEXT, SOMETIMES           MDMN0
120000*    COMMA DECIMAL, SO IT IS PARSED TO A NUMERIC VALUE            MDMN0
120100*    FIRST AND THEN AVERAGED THE SAME WAY AS AA321-335.           MDMN0
120200*---------------------------------------------------------        MDMN0
120300 AA336-AVERAGE-SAND.                                              MDMN0
120400     MOVE MDS-SAND-TEXT TO WS-SAND-WORK.                          MDMN0
120500     PERFORM AA337-PARSE-SAND-TEXT.                               MDMN0
120600     IF WS-SAND-VALID                                             MDMN0
120700         ADD 1 TO WS-ACC-SAND (MD-TL-IX)                          MDMN0
120800         COMPUTE MD-TL-O-SAND (MD-TL-IX) ROUNDED =                MDMN0
120900             MD-TL-O-SAND (MD-TL-IX) +                            MDMN0
121000             (WS-SAND-VALUE -                                     MDMN0
121100                 MD-TL-O-SAND (MD-TL-IX)) /                       MDMN0
121200                 WS-ACC-SAND (MD-TL-IX)                           MDMN0
121300         MOVE "Y" TO MD-TL-O-SAND-F (MD-TL-IX)                    MDMN0
121400         IF WS-SHIFT-IX NOT = ZERO                                MDMN0
121500             ADD 1 TO WS-ACC-S-SAND (MD-TL-IX,                    MDMN0
121600                                      WS-SHIFT-IX)                MDMN0
121700             COMPUTE MD-TL-S-SAND (MD-TL-IX, WS-SHIFT-IX)         MDMN0
121800                     ROUNDED =                                    MDMN0
121900                 MD-TL-S-SAND (MD-TL-IX, WS-SHIFT-IX) +           MDMN0
122000                 (WS-SAND-VALUE -                                 MDMN0
122100                     MD-TL-S-SAND (MD-TL-IX,                      MDMN0
122200                                   WS-SHIFT-IX)) /                MDMN0
122300                     WS-ACC-S-SAND (MD-TL-IX,                     MDMN0
122400                                    WS-SHIFT-IX)                  MDMN0
122500             MOVE "Y"                                             MDMN0
122600                 TO MD-TL-S-SAND-F (MD-TL-IX,                     MDMN0
122700                                     WS-SHIFT-IX)                 MDMN0
122800         END-IF                                                   MDMN0
122900     END-IF.                                                      MDMN0
123000*                                                                 MDMN0
123100 AA336-EXIT.                                                      MDMN0
123200     EXIT.                                                        MDMN0
123300*                                                                 MDMN0
123400 AA337-PARSE-SAND-TEXT.                                           MDMN0
123500     MOVE ZERO TO WS-SAND-VALUE.                                  MDMN0
123600     MOVE 1    TO WS-SAND-DIVISOR.                                MDMN0
123700     MOVE "N"  TO WS-SAND-DECPT-SW.                               MDMN0
123800     MOVE "N"  TO WS-SAND-DIGIT-SW.                               MDMN0
123900     MOVE "N"  TO WS-SAND-VALID-SW.                               MDMN0
124000     IF WS-SAND-WORK = SPACES                                     MDMN0
124100         GO TO AA337-EXIT                                         MDMN0
124200     END-IF.                                                      MDMN0
124300     SET WS-SAND-IX TO 1.                                         MDMN0
124400     PERFORM AA338-SCAN-ONE-SAND-CHAR                             MDMN0
124500         UNTIL WS-SAND-IX > 10.                                   MDMN0
124600     IF WS-SAND-DIGIT-SEEN                                        MDMN0
124700         MOVE "Y" TO WS-SAND-VALID-SW                             MDMN0
124800     END-IF.                                                      MDMN0
124900*                                                                 MDMN0
125000 AA337-EXIT.                                                      MDMN0
125100     EXIT.                                                        MDMN0
125200*                                                                 MDMN0
125300 AA338-SCAN-ONE-SAND-CHAR.                                        MDMN0
125400     IF WS-SAND-CHAR (WS-SAND-IX) = ","                           MDMN0
125500        OR WS-SAND-CHAR (WS-SAND-IX) = "."                        MDMN0
125600         MOVE "Y" TO WS-SAND-DECPT-SW                             MDMN0
125700     ELSE                                                         MDMN0
125800         IF WS-SAND-CHAR (WS-SAND-IX) IS MD-NUMERIC-CLASS         MDMN0
125900             MOVE WS-SAND-CHAR (WS-SAND-IX)                       MDMN0
126000                      TO WS-SAND-DIGIT                            MDMN0
126100             MOVE "Y" TO WS-SAND-DIGIT-SW                         MDMN0
126200             IF WS-SAND-SEEN-DECPT                                MDMN0
126300                 COMPUTE WS-SAND-DIVISOR =                        MDMN0
126400                         WS-SAND-DIVISOR * 10                     MDMN0
126500                 COMPUTE WS-SAND-VALUE ROUNDED =                  MDMN0
126600                     WS-SAND-VALUE +                              MDMN0
126700                     (WS-SAND-DIGIT / WS-SAND-DIVISOR)            MDMN0
126800             ELSE                                                 MDMN0
126900                 COMPUTE WS-SAND-VALUE =                          MDMN0
127000                         WS-SAND-VALUE * 10 +                     MDMN0
127100                         WS-SAND-DIGIT                            MDMN0
127200             END-IF                                               MDMN0
127300         END-IF                                                   MDMN0
127400     END-IF.                                                      MDMN0
127500     SET WS-SAND-IX UP BY 1.                                      MDMN0
127600*                                                                 MDMN0
127700 AA338-EXIT.                                                      MDMN0
127800     EXIT.                                                        MDMN0
127900*                                                                 MDMN0
128000*---------------------------------------------------------        MDMN0
128100*    AA130/AA131 - CHEMICAL ADD/LOSS FILE.  MDCATG0 IS            MDMN0
128200*    CALLED ONCE PER ROW TO ASSIGN THE CATEGORY BEFORE            MDMN0
128300*    THE ROW IS FILED ON THE TIMELINE.                            MDMN0
128400*---------------------------------------------------------        MDMN0
128500 AA130-READ-CHEM-REC.                                             MDMN0
128600     READ MD-CHEMICAL-FILE                                        MDMN0
128700         AT END MOVE "Y" TO WS-CHEM-EOF-SW                        MDMN0
128800     END-READ.                                                    MDMN0
128900*                                                                 MDMN0
129000 AA130-EXIT.                                                      MDMN0
129100     EXIT.                                                        MDMN0
129200*                                                                 MDMN0
129300 AA131-FILE-CHEMICAL-DAY.                                         MDMN0
129400     MOVE MDC-JOB-ID          TO WS-FI-JOB-ID.                    MDMN0
129500     MOVE MDC-REPORT-DATE     TO WS-FI-DATE.                      MDMN0
129600     PERFORM AA050-FIND-OR-INSERT-DAY.                            MDMN0
129700     IF NOT WS-DAY-SKIP                                           MDMN0
129800        AND MD-TL-CHEM-COUNT (MD-TL-IX) < 40                      MDMN0
129900         MOVE SPACES TO WS-CATG-ITEM-NAME                         MDMN0
130000         MOVE SPACES TO WS-CATG-CATEGORY                          MDMN0
130100         MOVE MDC-ITEM-NAME TO WS-CATG-ITEM-NAME                  MDMN0
130200         CALL "MDCATG0" USING WS-CATG-PARMS                       MDMN0
130300         ADD 1 TO MD-TL-CHEM-COUNT (MD-TL-IX)                     MDMN0
130400         MOVE MD-TL-CHEM-COUNT (MD-TL-IX) TO WS-CHEM-IX           MDMN0
130500         MOVE MDC-ITEM-NAME                                       MDMN0
130600             TO MD-TL-CHEM-ITEM (MD-TL-IX, WS-CHEM-IX)            MDMN0
130700         MOVE MDC-ADD-LOSS                                        MDMN0
130800             TO MD-TL-CHEM-ADD-LOSS (MD-TL-IX, WS-CHEM-IX)        MDMN0
130900         IF MDC-QUANTITY IS NUMERIC                               MDMN0
131000             MOVE MDC-QUANTITY                                    MDMN0
131100                 TO MD-TL-CHEM-QTY (MD-TL-IX, WS-CHEM-IX)         MDMN0
131200         ELSE                                                     MDMN0
131300             MOVE ZERO                                            MDMN0
131400                 TO MD-TL-CHEM-QTY (MD-TL-IX, WS-CHEM-IX)         MDMN0
131500         END-IF                                                   MDMN0
131600         MOVE MDC-UNITS                                           MDMN0
131700             TO MD-TL-CHEM-UNITS (MD-TL-IX, WS-CHEM-IX)           MDMN0
131800         MOVE WS-CATG-CATEGORY                                    MDMN0
131900             TO MD-TL-CHEM-CATEGORY (MD-TL-IX, WS-CHEM-IX)        MDMN0
132000     END-IF.                                                      MDMN0
132100     PERFORM AA130-READ-CHEM-REC.                                 MDMN0
132200*                                                                 MDMN0
132300 AA131-EXIT.                                                      MDMN0
132400     EXIT.                                                        MDMN0
132500*                                                                 MDMN0
132600*---------------------------------------------------------        MDMN0
132700*    AA140/AA141 - CIRCULATION VOLUMES FILE.                      MDMN0
132800*---------------------------------------------------------        MDMN0
132900 AA140-READ-CIRC-REC.                                             MDMN0
133000     READ MD-CIRC-FILE                                            MDMN0
133100         AT END MOVE "Y" TO WS-CIRC-EOF-SW                        MDMN0
133200     END-READ.                                                    MDMN0
133300*                                                                 MDMN0
133400 AA140-EXIT.                                                      MDMN0
133500     EXIT.                                                        MDMN0
133600*                                                                 MDMN0
133700 AA141-FILE-CIRC-DAY.                                             MDMN0
133800     MOVE MDCR-JOB-ID         TO WS-FI-JOB-ID.                    MDMN0
133900     MOVE MDCR-REPORT-DATE    TO WS-FI-DATE.                      MDMN0
134000     PERFORM AA050-FIND-OR-INSERT-DAY.                            MDMN0
134100     IF NOT WS-DAY-SKIP                                           MDMN0
134200         MOVE "Y" TO MD-TL-HAS-VOLUME (MD-TL-IX)                  MDMN0
134300         IF MDCR-TOTAL-CIRC IS NUMERIC                            MDMN0
134400             MOVE MDCR-TOTAL-CIRC                                 MDMN0
134500                      TO MD-TL-TOTAL-CIRC (MD-TL-IX)              MDMN0
134600             MOVE "Y" TO MD-TL-TOTAL-CIRC-F (MD-TL-IX)            MDMN0
134700         ELSE                                                     MDMN0
134800             MOVE "N" TO MD-TL-TOTAL-CIRC-F (MD-TL-IX)            MDMN0
134900         END-IF                                                   MDMN0
135000         IF MDCR-PITS IS NUMERIC                                  MDMN0
135100             MOVE MDCR-PITS TO MD-TL-PITS (MD-TL-IX)              MDMN0
135200             MOVE "Y" TO MD-TL-PITS-F (MD-TL-IX)                  MDMN0
135300         ELSE                                                     MDMN0
135400             MOVE "N" TO MD-TL-PITS-F (MD-TL-IX)                  MDMN0
135500         END-IF                                                   MDMN0
135600         IF MDCR-IN-STORAGE IS NUMERIC                            MDMN0
135700             MOVE MDCR-IN-STORAGE                                 MDMN0
135800                      TO MD-TL-IN-STORAGE (MD-TL-IX)              MDMN0
135900             MOVE "Y" TO MD-TL-IN-STORAGE-F (MD-TL-IX)            MDMN0
136000         ELSE                                                     MDMN0
136100             MOVE "N" TO MD-TL-IN-STORAGE-F (MD-TL-IX)            MDMN0
136200         END-IF                                                   MDMN0
136300         MOVE MDCR-MUD-TYPE TO MD-TL-MUD-TYPE (MD-TL-IX)          MDMN0
136400     END-IF.                                                      MDMN0
136500     PERFORM AA140-READ-CIRC-REC.                                 MDMN0
136600*                                                                 MDMN0
136700 AA141-EXIT.                                                      MDMN0
136800     EXIT.                                                        MDMN0
136900*                                                                 MDMN0
137000*---------------------------------------------------------        MDMN0
137100*    AA300 - BUBBLE SORT THE TIMELINE INTO DATE ASCENDING         MDMN0
137200*    ORDER.  INSERTION ORDER ACROSS THE FIVE INPUT FILES          MDMN0
137300*    NEED NOT BE CHRONOLOGICAL.  TABLE IS AT MOST 400             MDMN0
137400*    ROWS SO A SIMPLE SORT IS QUITE ADEQUATE - SAME               MDMN0
137500*    APPROACH AS MDEVNT0'S AA900-SORT-EVENTS.                     MDMN0
137600*---------------------------------------------------------        MDMN0
137700 AA300-SORT-TIMELINE-BY-DATE.                                     MDMN0
137800     IF MD-TL-DAY-COUNT < 2                                       MDMN0
137900         GO TO AA300-EXIT                                         MDMN0
138000     END-IF.                                                      MDMN0
138100     MOVE 1 TO WS-I.                                              MDMN0
138200     PERFORM AA301-SORT-OUTER UNTIL WS-I > MD-TL-DAY-COUNT.       MDMN0
138300*                                                                 MDMN0
138400 AA300-EXIT.                                                      MDMN0
138500     EXIT.                                                        MDMN0
138600*                                                                 MDMN0
138700 AA301-SORT-OUTER.                                                MDMN0
138800     MOVE 1 TO WS-J.                                              MDMN0
138900     PERFORM AA302-SORT-INNER UNTIL WS-J >= MD-TL-DAY-COUNT.      MDMN0
139000     ADD 1 TO WS-I.                                               MDMN0
139100*                                                                 MDMN0
139200 AA301-EXIT.                                                      MDMN0
139300     EXIT.                                                        MDMN0
139400*                                                                 MDMN0
139500 AA302-SORT-INNER.                                                MDMN0
139600     PERFORM AA303-COMPARE-SWAP.                                  MDMN0
139700     ADD 1 TO WS-J.                                               MDMN0
139800*                                                                 MDMN0
139900 AA302-EXIT.                                                      MDMN0
140000     EXIT.                                                        MDMN0
140100*                                                                 MDMN0
140200 AA303-COMPARE-SWAP.                                              MDMN0
140300     IF MD-TL-DATE (WS-J) > MD-TL-DATE (WS-J + 1)                 MDMN0
140400         PERFORM AA304-SWAP-ENTRIES                               MDMN0
140500     END-IF.                                                      MDMN0
140600*                                                                 MDMN0
140700 AA303-EXIT.                                                      MDMN0
140800     EXIT.                                                        MDMN0
140900*                                                                 MDMN0
141000 AA304-SWAP-ENTRIES.                                              MDMN0
141100     MOVE MD-TL-DAY-GRP (WS-J)     TO WS-TL-SWAP.                 MDMN0
141200     MOVE MD-TL-DAY-GRP (WS-J + 1) TO MD-TL-DAY-GRP (WS-J).       MDMN0
141300     MOVE WS-TL-SWAP               TO                             MDMN0
141400              MD-TL-DAY-GRP (WS-J + 1).                           MDMN0
141500*                                                                 MDMN0
141600 AA304-EXIT.                                                      MDMN0
141700     EXIT.                                                        MDMN0
141800*                                                                 MDMN0
141900*---------------------------------------------------------        MDMN0
142000*    AA910/AA911 - WRITE MD-LINK-TABLE TO MD-LINKS-FILE.          MDMN0
142100*    SAME SHAPE AS MDEVNT0'S AA950-WRITE-EVENTS-FILE.             MDMN0
142200*---------------------------------------------------------        MDMN0
142300 AA910-WRITE-LINKS-FILE.                                          MDMN0
142400     IF MD-LNK-COUNT = ZERO                                       MDMN0
142500         GO TO AA910-EXIT                                         MDMN0
142600     END-IF.                                                      MDMN0
142700     SET MD-LNK-IX TO 1.                                          MDMN0
142800     PERFORM AA911-WRITE-ONE-LINK                                 MDMN0
142900         UNTIL MD-LNK-IX > MD-LNK-COUNT.                          MDMN0
143000*                                                                 MDMN0
143100 AA910-EXIT.                                                      MDMN0
143200     EXIT.                                                        MDMN0
143300*                                                                 MDMN0
143400 AA911-WRITE-ONE-LINK.                                            MDMN0
143500     MOVE SPACES TO MD-LINK-RECORD.                               MDMN0
143600     MOVE MD-LNK-CAUSE-ID (MD-LNK-IX)                             MDMN0
143700                  TO MDL-CAUSE-EVENT-ID.                          MDMN0
143800     MOVE MD-LNK-EFFECT-ID (MD-LNK-IX)                            MDMN0
143900                  TO MDL-EFFECT-EVENT-ID.                         MDMN0
144000     MOVE MD-LNK-RULE-NAME (MD-LNK-IX)   TO MDL-RULE-NAME.        MDMN0
144100     MOVE MD-LNK-EXPLANATION (MD-LNK-IX)                          MDMN0
144200                  TO MDL-EXPLANATION.                             MDMN0
144300     MOVE MD-LNK-CONFIDENCE (MD-LNK-IX)  TO MDL-CONFIDENCE.       MDMN0
144400     WRITE MD-LINK-RECORD.                                        MDMN0
144500     SET MD-LNK-IX UP BY 1.                                       MDMN0
144600*                                                                 MDMN0
144700 AA911-EXIT.                                                      MDMN0
144800     EXIT.                                                        MDMN0
144900*                                                                 MDMN0
145000*---------------------------------------------------------        MDMN0
145100*    AA990 - CLOSE EVERYTHING THIS PROGRAM OPENED.                MDMN0
145200*---------------------------------------------------------        MDMN0
145300 AA990-CLOSE-MD-FILES.                                            MDMN0
145400     CLOSE MD-REPORT-FILE.                                        MDMN0
145500     CLOSE MD-EQUIPMENT-FILE.                                     MDMN0
145600     CLOSE MD-SAMPLE-FILE.                                        MDMN0
145700     CLOSE MD-CHEMICAL-FILE.                                      MDMN0
145800     CLOSE MD-CIRC-FILE.                                          MDMN0
145900     CLOSE MD-LINKS-FILE.                                         MDMN0
146000*                                                                 MDMN0
146100 AA990-EXIT.                                                      MDMN0
146200     EXIT.                                                        MDMN0
146300*                                                                 MDMN0
146400*---------------------------------------------------------        MDMN0
146500*    ZZ900 - EOJ TOTALS TO THE OPERATOR'S CONSOLE - SEE           MDMN0
146600*    MDEVTBL.COB AND MDSTATS.COB, BOTH OF WHICH NAME THIS         MDMN0
146700*    PARAGRAPH IN THEIR OWN COMMENTS.                             MDMN0
146800*---------------------------------------------------------        MDMN0
146900 ZZ900-DISPLAY-JOB-STATS.                                         MDMN0
147000     DISPLAY "MD0001 JOB " MD-CALL-JOB-ID                         MDMN0
147100             " - SOLIDS CONTROL INSIGHT RUN COMPLETE".            MDMN0
147200     DISPLAY "MD0002 DAYS ON TIMELINE      "                      MDMN0
147300             MD-TL-DAY-COUNT.                                     MDMN0
147400     DISPLAY "MD0003 REPORT ROWS SEEN      "                      MDMN0
147500             MDJ-REPORT-ROW-CNT.                                  MDMN0
147600     DISPLAY "MD0004 SAMPLE ROWS SEEN      "                      MDMN0
147700             MDJ-SAMPLE-CNT.                                      MDMN0
147800     DISPLAY "MD0005 CHEMICAL TRANS SEEN   "                      MDMN0
147900             MDJ-CHEM-TRANS-CNT.                                  MDMN0
148000     DISPLAY "MD0006 EVENTS RAISED - HIGH  "                      MDMN0
148100             MD-EVT-HIGH-COUNT.                                   MDMN0
148200     DISPLAY "MD0007 EVENTS RAISED - MEDIUM"                      MDMN0
148300             MD-EVT-MEDIUM-COUNT.                                 MDMN0
148400     DISPLAY "MD0008 EVENTS RAISED - LOW   "                      MDMN0
148500             MD-EVT-LOW-COUNT.                                    MDMN0
148600     DISPLAY "MD0009 CAUSAL LINKS WRITTEN  "                      MDMN0
148700             MD-LNK-COUNT.                                        MDMN0
148800*                                                                 MDMN0
148900 ZZ900-EXIT.                                                      MDMN0
149000     EXIT.                                                        MDMN0
149100*                                                                 MDMN0
