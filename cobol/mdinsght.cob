000100******************************************************            MDINS
000200*                                                      *          MDINS
000300*   WORKING STORAGE - NARRATIVE / INSIGHT OUTPUT AREA  *          MDINS
000400*     BUILT BY MDNARR0 FOR ONE TARGET DATE, READ BY    *          MDINS
000500*     MDRPT0 WHEN PRINTING THE SHIFT HANDOVER REPORT.   *         MDINS
000600*                                                      *          MDINS
000700******************************************************            MDINS
000800*                                                                 MDINS
000900*    16/11/25 VBC - CREATED.                                      MDINS
001000*    30/11/25 VBC - RECOMMENDATION LIST CAPPED AT 5 PER           MDINS
001100*                   SPEC FROM THE OPERATIONS MANAGER.             MDINS
001200*                                                                 MDINS
001300 01  MD-INSIGHT-AREA.                                             MDINS
001400     03  MDI-JOB-ID                PIC X(8).                      MDINS
001500     03  MDI-TARGET-DATE           PIC X(10).                     MDINS
001600     03  MDI-SHIFT-NOTE-GRP        OCCURS 3.                      MDINS
001700         05  MDI-SHIFT-NOTE        PIC X(100).                    MDINS
001800     03  MDI-INSIGHT-CNT           PIC 9         COMP.            MDINS
001900     03  MDI-INSIGHT-GRP           OCCURS 6.                      MDINS
002000         05  MDI-INSIGHT-SEV-MARK  PIC X(2).                      MDINS
002100         05  MDI-INSIGHT-TITLE     PIC X(40).                     MDINS
002200         05  MDI-INSIGHT-NARRATIVE PIC X(120).                    MDINS
002300         05  MDI-INSIGHT-CAUSE     PIC X(120).                    MDINS
002400     03  MDI-RECOMMEND-CNT         PIC 9         COMP.            MDINS
002500     03  MDI-RECOMMEND-GRP         OCCURS 5.                      MDINS
002600         05  MDI-RECOMMEND-TEXT    PIC X(100).                    MDINS
002700     03  MDI-SUMMARY-LINE          PIC X(120).                    MDINS
002800     03  FILLER                  PIC X(10).                       MDINS
002900*                                                                 MDINS
