000100******************************************************MDTLN
000200*                                                      *MDTLN
000300*   WORKING STORAGE - JOB TIMELINE TABLE                *MDTLN
000400*     ONE ENTRY PER CALENDAR DATE SEEN FOR THE JOB,     *MDTLN
000500*     BUILT BY MDMAIN0 FROM THE FIVE INPUT FILES AND    *MDTLN
000600*     SHARED WITH MDEVNT0/MDLINK0/MDNARR0/MDRPT0/       *MDTLN
000700*     MDSTAT0 VIA MDCALL.                               *MDTLN
000800*                                                      *MDTLN
000900******************************************************MDTLN
001000*                                                           MDTLN
001100*    29/10/25 VBC - CREATED.                                MDTLN
001200*    11/11/25 VBC - PER-SHIFT PROPERTY GROUP ADDED - DAY/    MDTLN
001300*                   EVENING/NIGHT AVERAGES KEPT SEPARATELY  MDTLN
001400*                   FROM THE OVERALL DAILY AVERAGE.         MDTLN
001500*    19/11/25 VBC - PRESENCE FLAG BYTE ADDED BESIDE EVERY    MDTLN
001600*                   NUMERIC FIELD - A SAMPLE-FREE DAY MUST  MDTLN
001700*                   SHOW AS MISSING, NOT ZERO.              MDTLN
001800*    02/12/25 VBC - MAX TABLE SIZE RAISED 250 TO 400 DAYS - MDTLN
001900*                   LONGER JOBS WERE TRUNCATING.            MDTLN
002000*                                                           MDTLN
002100 01  MD-TIMELINE-TABLE.                                      MDTLN
002200     03  MD-TL-DAY-COUNT           PIC 9(4)      COMP.       MDTLN
002300     03  MD-TL-DAY-GRP             OCCURS 400                MDTLN
002400                   INDEXED BY MD-TL-IX.                      MDTLN
002500         05  MD-TL-DATE            PIC X(10).                MDTLN
002600         05  MD-TL-HAS-REPORT      PIC X.                     MDTLN
002700         05  MD-TL-MD-DEPTH        PIC S9(5)V9.                MDTLN
002800         05  MD-TL-MD-DEPTH-F      PIC X.                     MDTLN
002900         05  MD-TL-TVD-DEPTH       PIC S9(5)V9.                MDTLN
003000         05  MD-TL-TVD-DEPTH-F     PIC X.                     MDTLN
003100         05  MD-TL-ACTIVITY        PIC X(30).                 MDTLN
003200         05  MD-TL-ENGINEER        PIC X(25).                 MDTLN
003300         05  MD-TL-REMARKS         PIC X(120).                MDTLN
003400*                                                           MDTLN
003500         05  MD-TL-SHAKER-GRP      OCCURS 5.                   MDTLN
003600             07  MD-TL-SHAK-NAME       PIC X(20).              MDTLN
003700             07  MD-TL-SHAK-HOURS      PIC S9(3)V9.            MDTLN
003800             07  MD-TL-SHAK-HOURS-F    PIC X.                  MDTLN
003900             07  MD-TL-SHAK-MESH-GRP   OCCURS 4.               MDTLN
004000                 09  MD-TL-SHAK-MESH     PIC 9(3).             MDTLN
004100                 09  MD-TL-SHAK-MESH-F   PIC X.                MDTLN
004200             07  MD-TL-SHAK-PRESENT    PIC X.                  MDTLN
004300*                                                           MDTLN
004400         05  MD-TL-CENT-GRP        OCCURS 3.                   MDTLN
004500             07  MD-TL-CENT-NAME       PIC X(20).              MDTLN
004600             07  MD-TL-CENT-HOURS      PIC S9(3)V9.            MDTLN
004700             07  MD-TL-CENT-HOURS-F    PIC X.                  MDTLN
004800             07  MD-TL-CENT-FEED       PIC S9(4)V9.            MDTLN
004900             07  MD-TL-CENT-FEED-F     PIC X.                  MDTLN
005000             07  MD-TL-CENT-TYPE       PIC X(12).              MDTLN
005100             07  MD-TL-CENT-PRESENT    PIC X.                  MDTLN
005200*                                                           MDTLN
005300         05  MD-TL-DESANDER.                                  MDTLN
005400             07  MD-TL-DESA-HOURS      PIC S9(3)V9.            MDTLN
005500             07  MD-TL-DESA-HOURS-F    PIC X.                  MDTLN
005600             07  MD-TL-DESA-SIZE       PIC S9(2)V9.            MDTLN
005700             07  MD-TL-DESA-SIZE-F     PIC X.                  MDTLN
005800             07  MD-TL-DESA-CONES      PIC 9(2).               MDTLN
005900         05  MD-TL-DESILTER.                                  MDTLN
006000             07  MD-TL-DESI-HOURS      PIC S9(3)V9.            MDTLN
006100             07  MD-TL-DESI-HOURS-F    PIC X.                  MDTLN
006200             07  MD-TL-DESI-SIZE       PIC S9(2)V9.            MDTLN
006300             07  MD-TL-DESI-SIZE-F     PIC X.                  MDTLN
006400             07  MD-TL-DESI-CONES      PIC 9(2).               MDTLN
006500         05  MD-TL-MUD-CLEANER.                                MDTLN
006600             07  MD-TL-MCLN-HOURS      PIC S9(3)V9.            MDTLN
006700             07  MD-TL-MCLN-HOURS-F    PIC X.                  MDTLN
006800             07  MD-TL-MCLN-SIZE       PIC S9(2)V9.            MDTLN
006900             07  MD-TL-MCLN-SIZE-F     PIC X.                  MDTLN
007000             07  MD-TL-MCLN-CONES      PIC 9(2).               MDTLN
007100*                                                           MDTLN
007200*        OVERALL DAILY MUD PROPERTY AVERAGES.                MDTLN
007300*                                                           MDTLN
007400         05  MD-TL-OVERALL-PROPS.                             MDTLN
007500             07  MD-TL-O-SAMP-COUNT    PIC 9(3)    COMP.       MDTLN
007600             07  MD-TL-O-MW            PIC S9(2)V99.           MDTLN
007700             07  MD-TL-O-MW-F          PIC X.                  MDTLN
007800             07  MD-TL-O-PV            PIC S9(3)V99.           MDTLN
007900             07  MD-TL-O-PV-F          PIC X.                  MDTLN
008000             07  MD-TL-O-YP            PIC S9(3)V99.           MDTLN
008100             07  MD-TL-O-YP-F          PIC X.                  MDTLN
008200             07  MD-TL-O-GEL10S        PIC S9(3)V99.           MDTLN
008300             07  MD-TL-O-GEL10S-F      PIC X.                  MDTLN
008400             07  MD-TL-O-GEL10M        PIC S9(3)V99.           MDTLN
008500             07  MD-TL-O-GEL10M-F      PIC X.                  MDTLN
008600             07  MD-TL-O-GEL30M        PIC S9(3)V99.           MDTLN
008700             07  MD-TL-O-GEL30M-F      PIC X.                  MDTLN
008800             07  MD-TL-O-SOLIDS        PIC S9(2)V99.           MDTLN
008900             07  MD-TL-O-SOLIDS-F      PIC X.                  MDTLN
009000             07  MD-TL-O-LGS           PIC S9(2)V99.           MDTLN
009100             07  MD-TL-O-LGS-F         PIC X.                  MDTLN
009200             07  MD-TL-O-HGS           PIC S9(2)V99.           MDTLN
009300             07  MD-TL-O-HGS-F         PIC X.                  MDTLN
009400             07  MD-TL-O-DRILL-SOL     PIC S9(2)V99.            MDTLN
009500             07  MD-TL-O-DRILL-SOL-F   PIC X.                  MDTLN
009600             07  MD-TL-O-PH            PIC S9(2)V99.           MDTLN
009700             07  MD-TL-O-PH-F          PIC X.                  MDTLN
009800             07  MD-TL-O-CHLORIDE      PIC S9(6)V9.            MDTLN
009900             07  MD-TL-O-CHLORIDE-F    PIC X.                  MDTLN
010000             07  MD-TL-O-FILTRATE      PIC S9(3)V99.           MDTLN
010100             07  MD-TL-O-FILTRATE-F    PIC X.                  MDTLN
010200             07  MD-TL-O-OIL-RATIO     PIC S9(3)V99.           MDTLN
010300             07  MD-TL-O-OIL-RATIO-F   PIC X.                  MDTLN
010400             07  MD-TL-O-ES            PIC S9(4)V9.            MDTLN
010500             07  MD-TL-O-ES-F          PIC X.                  MDTLN
010600             07  MD-TL-O-SAND          PIC S9(2)V999.          MDTLN
010700             07  MD-TL-O-SAND-F        PIC X.                  MDTLN
010800*                                                           MDTLN
010900*        PER-SHIFT AVERAGES - SUB 1 DAY, 2 EVENING, 3 NIGHT. MDTLN
011000*                                                           MDTLN
011100         05  MD-TL-SHIFT-PROPS     OCCURS 3.                  MDTLN
011200             07  MD-TL-S-SAMP-COUNT   PIC 9(3)   COMP.         MDTLN
011300             07  MD-TL-S-MW           PIC S9(2)V99.            MDTLN
011400             07  MD-TL-S-MW-F         PIC X.                   MDTLN
011500             07  MD-TL-S-PV           PIC S9(3)V99.            MDTLN
011600             07  MD-TL-S-PV-F         PIC X.                   MDTLN
011700             07  MD-TL-S-YP           PIC S9(3)V99.            MDTLN
011800             07  MD-TL-S-YP-F         PIC X.                   MDTLN
011900             07  MD-TL-S-GEL10S       PIC S9(3)V99.            MDTLN
012000             07  MD-TL-S-GEL10S-F     PIC X.                   MDTLN
012100             07  MD-TL-S-GEL10M       PIC S9(3)V99.            MDTLN
012200             07  MD-TL-S-GEL10M-F     PIC X.                   MDTLN
012300             07  MD-TL-S-GEL30M       PIC S9(3)V99.            MDTLN
012400             07  MD-TL-S-GEL30M-F     PIC X.                   MDTLN
012500             07  MD-TL-S-SOLIDS       PIC S9(2)V99.            MDTLN
012600             07  MD-TL-S-SOLIDS-F     PIC X.                   MDTLN
012700             07  MD-TL-S-LGS          PIC S9(2)V99.            MDTLN
012800             07  MD-TL-S-LGS-F        PIC X.                   MDTLN
012900             07  MD-TL-S-HGS          PIC S9(2)V99.            MDTLN
013000             07  MD-TL-S-HGS-F        PIC X.                   MDTLN
013100             07  MD-TL-S-DRILL-SOL    PIC S9(2)V99.            MDTLN
013200             07  MD-TL-S-DRILL-SOL-F  PIC X.                   MDTLN
013300             07  MD-TL-S-PH           PIC S9(2)V99.            MDTLN
013400             07  MD-TL-S-PH-F         PIC X.                   MDTLN
013500             07  MD-TL-S-CHLORIDE     PIC S9(6)V9.             MDTLN
013600             07  MD-TL-S-CHLORIDE-F   PIC X.                   MDTLN
013700             07  MD-TL-S-FILTRATE     PIC S9(3)V99.            MDTLN
013800             07  MD-TL-S-FILTRATE-F   PIC X.                   MDTLN
013900             07  MD-TL-S-OIL-RATIO    PIC S9(3)V99.            MDTLN
014000             07  MD-TL-S-OIL-RATIO-F  PIC X.                   MDTLN
014100             07  MD-TL-S-ES           PIC S9(4)V9.             MDTLN
014200             07  MD-TL-S-ES-F         PIC X.                   MDTLN
014300             07  MD-TL-S-SAND         PIC S9(2)V999.           MDTLN
014400             07  MD-TL-S-SAND-F       PIC X.                   MDTLN
014500*                                                           MDTLN
014600         05  MD-TL-CHEM-COUNT      PIC 9(3)     COMP.          MDTLN
014700         05  MD-TL-CHEM-GRP        OCCURS 40.                   MDTLN
014800             07  MD-TL-CHEM-ITEM       PIC X(40).              MDTLN
014900             07  MD-TL-CHEM-ADD-LOSS   PIC X(6).               MDTLN
015000             07  MD-TL-CHEM-QTY        PIC S9(6)V99.           MDTLN
015100             07  MD-TL-CHEM-UNITS      PIC X(10).               MDTLN
015200             07  MD-TL-CHEM-CATEGORY   PIC X(20).               MDTLN
015300*                                                           MDTLN
015400         05  MD-TL-HAS-VOLUME      PIC X.                      MDTLN
015500         05  MD-TL-TOTAL-CIRC      PIC S9(6)V9.                 MDTLN
015600         05  MD-TL-TOTAL-CIRC-F    PIC X.                      MDTLN
015700         05  MD-TL-PITS            PIC S9(6)V9.                 MDTLN
015800         05  MD-TL-PITS-F          PIC X.                      MDTLN
015900         05  MD-TL-IN-STORAGE      PIC S9(6)V9.                 MDTLN
016000         05  MD-TL-IN-STORAGE-F    PIC X.                      MDTLN
016100         05  MD-TL-MUD-TYPE        PIC X(12).                   MDTLN
016200         05  FILLER                PIC X(18).                  MDTLN
016300*                                                           MDTLN
