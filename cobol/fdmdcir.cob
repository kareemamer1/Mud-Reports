000100******************************************************MDCIR
000200*                                                      *MDCIR
000300*   RECORD DEFINITION FOR CIRCULATION VOLUMES FILE     *MDCIR
000400*        ONE ROW PER JOB-ID/DATE                       *MDCIR
000500*                                                      *MDCIR
000600******************************************************MDCIR
000700*                                                           MDCIR
000800*    29/10/25 VBC - CREATED.                                MDCIR
000900*    31/10/25 VBC - MUD-TYPE FIELD ADDED - RIG WAS NOT       MDCIR
001000*                   RECORDING FLUID SYSTEM ON THE OLD FORM. MDCIR
001100*                                                           MDCIR
001200 01  MD-CIRC-RECORD.                                        MDCIR
001300     03  MDCR-JOB-ID               PIC X(8).                MDCIR
001400     03  MDCR-REPORT-DATE          PIC X(10).                MDCIR
001500     03  MDCR-TOTAL-CIRC           PIC S9(6)V9.              MDCIR
001600     03  MDCR-PITS                 PIC S9(6)V9.              MDCIR
001700     03  MDCR-IN-STORAGE           PIC S9(6)V9.              MDCIR
001800     03  MDCR-MUD-TYPE             PIC X(12).                MDCIR
001900     03  FILLER                    PIC X(10).                MDCIR
002000*                                                           MDCIR
