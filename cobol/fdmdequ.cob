000100******************************************************MDEQU
000200*                                                      *MDEQU
000300*   RECORD DEFINITION FOR SOLIDS CONTROL EQUIPMENT     *MDEQU
000400*        FILE - AT MOST ONE ROW PER JOB-ID/DATE        *MDEQU
000500*                                                      *MDEQU
000600******************************************************MDEQU
000700*                                                           MDEQU
000800*    28/10/25 VBC - CREATED.                                MDEQU
000900*    12/11/25 VBC - CENTRIFUGE UNIT TYPE FIELD ADDED -       MDEQU
001000*                   DECANTER/PADDLE ETC. SHOWS ON THE        MDEQU
001100*                   HANDOVER REPORT NEXT TO FEED RATE.       MDEQU
001200*    02/12/25 VBC - ALL HOURS/SIZE/FEED FIELDS LEFT AS        MDEQU
001300*                   DISPLAY - A BLANK READING MUST TEST       MDEQU
001400*                   NOT NUMERIC, NOT ZERO.  SAME RULE AS      MDEQU
001500*                   THE SAMPLE FILE.                         MDEQU
001600*                                                           MDEQU
001700 01  MD-EQUIPMENT-RECORD.                                   MDEQU
001800     03  MDE-JOB-ID                PIC X(8).                MDEQU
001900     03  MDE-REPORT-DATE           PIC X(10).                MDEQU
002000*                                                           MDEQU
002100*    SHAKERS - UP TO FIVE, EACH WITH UP TO FOUR SCREEN        MDEQU
002200*    MESH READINGS.  A SLOT IS PRESENT WHEN HOURS OR ANY      MDEQU
002300*    MESH VALUE IS NOT BLANK - SEE MDMAIN0 AA310.             MDEQU
002400*                                                           MDEQU
002500     03  MDE-SHAKER-GRP            OCCURS 5.                 MDEQU
002600         05  MDE-SHAK-NAME         PIC X(20).                 MDEQ
002700         05  MDE-SHAK-HOURS        PIC S9(3)V9.                MDE
002800         05  MDE-SHAK-MESH-GRP     OCCURS 4.                  MDEQ
002900             07  MDE-SHAK-MESH     PIC 9(3).                  MDEQ
003000*                                                           MDEQU
003100*    CENTRIFUGES - UP TO THREE.  CROSS-DAY MATCHING IS BY     MDEQU
003200*    NAME, NOT BY SLOT NUMBER - A UNIT MOVED FROM SLOT 2 TO   MDEQU
003300*    SLOT 1 IS STILL THE SAME UNIT.                          MDEQU
003400*                                                           MDEQU
003500     03  MDE-CENT-GRP              OCCURS 3.                 MDEQU
003600         05  MDE-CENT-NAME         PIC X(20).                 MDEQ
003700         05  MDE-CENT-HOURS        PIC S9(3)V9.                MDE
003800         05  MDE-CENT-FEED         PIC S9(4)V9.                MDE
003900         05  MDE-CENT-TYPE         PIC X(12).                 MDEQ
004000*                                                           MDEQU
004100*    HYDROCYCLONES - ONE DESANDER, ONE DESILTER, ONE MUD       MDEQU
004200*    CLEANER.  NO PRESENT FLAG ON THESE - A BLANK HOURS        MDEQU
004300*    READING IS THE PRESENCE TEST.                            MDEQU
004400*                                                           MDEQU
004500     03  MDE-DESA-HOURS            PIC S9(3)V9.                MDE
004600     03  MDE-DESA-SIZE             PIC S9(2)V9.                MDE
004700     03  MDE-DESA-CONES            PIC 9(2).                  MDEQ
004800     03  MDE-DESI-HOURS            PIC S9(3)V9.                MDE
004900     03  MDE-DESI-SIZE             PIC S9(2)V9.                MDE
005000     03  MDE-DESI-CONES            PIC 9(2).                  MDEQ
005100     03  MDE-MCLN-HOURS            PIC S9(3)V9.                MDE
005200     03  MDE-MCLN-SIZE             PIC S9(2)V9.                MDE
005300     03  MDE-MCLN-CONES            PIC 9(2).                  MDEQ
005400     03  FILLER                    PIC X(12).                 MDEQU
005500*                                                           MDEQU
