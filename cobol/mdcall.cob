000100******************************************************MDCAL
000200*                                                      *MDCAL
000300*   WORKING STORAGE - CALLING DATA PASSED ON EVERY      *MDCAL
000400*     CALL BETWEEN THE MUD REPORTS PROGRAMS.            *MDCAL
000500*                                                      *MDCAL
000600******************************************************MDCAL
000700*                                                           MDCAL
000800*    14/03/18 VBC - 1.01 ORIGINAL WS-CALLING-DATA FOR THE   MDCAL
000900*                   PAYROLL SUITE.                          MDCAL
001000*    29/10/25 VBC - 2.00 RE-PURPOSED FOR THE SOLIDS CONTROL MDCAL
001100*                   INSIGHT BATCH - JOB-ID/DATE FILTER AND  MDCAL
001200*                   SHIFT FIELDS REPLACE THE OLD MENU ARGS. MDCAL
001300*    14/11/25 VBC - MD-TERM-CODE WIDENED 9 TO 99.            MDCAL
001400*                                                           MDCAL
001500 01  MD-CALLING-DATA.                                       MDCAL
001600     03  MD-CALL-JOB-ID            PIC X(8).                 MDCAL
001700     03  MD-CALL-START-DATE        PIC X(10).                MDCAL
001800     03  MD-CALL-END-DATE          PIC X(10).                MDCAL
001900     03  MD-CALL-TARGET-DATE       PIC X(10).                 MDCAL
002000     03  MD-CALL-SHIFT             PIC X(7).                  MDCAL
002100     03  MD-TERM-CODE              PIC 99.                    MDCAL
002200     03  MD-CALL-FUNCTION          PIC 9.                     MDCAL
002300     03  FILLER                    PIC X(13).                 MDCAL
002400*                                                           MDCAL
