000100*    SELECT CLAUSE FOR SOLIDS CONTROL EQUIPMENT FILE    SELEQ
000200*    ONE ROW PER JOB-ID + REPORT-DATE                    SELEQ
000300*    05/11/25 VBC - CREATED.                             SELEQ
000400     SELECT MD-EQUIPMENT-FILE ASSIGN TO                  SELEQ
000500             MD-EQUIPMENT-FILE-NAME                      SELEQ
000600             ORGANIZATION   IS LINE SEQUENTIAL            SELEQ
000700             STATUS         IS MD-EQUIPMENT-STATUS.       SELEQ
