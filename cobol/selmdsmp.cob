000100*    SELECT CLAUSE FOR MUD PROPERTY SAMPLE FILE          SELSM
000200*    MANY ROWS PER JOB-ID + REPORT-DATE                  SELSM
000300*    05/11/25 VBC - CREATED.                             SELSM
000400     SELECT MD-SAMPLE-FILE  ASSIGN TO MD-SAMPLE-FILE-NAME SELSM
000500             ORGANIZATION   IS LINE SEQUENTIAL            SELSM
000600             STATUS         IS MD-SAMPLE-STATUS.          SELSM
