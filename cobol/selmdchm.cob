000100*    SELECT CLAUSE FOR CHEMICAL ADD/LOSS FILE            SELCH
000200*    MANY ROWS PER JOB-ID + REPORT-DATE                  SELCH
000300*    05/11/25 VBC - CREATED.                             SELCH
000400     SELECT MD-CHEMICAL-FILE ASSIGN TO                   SELCH
000500             MD-CHEMICAL-FILE-NAME                       SELCH
000600             ORGANIZATION   IS LINE SEQUENTIAL            SELCH
000700             STATUS         IS MD-CHEMICAL-STATUS.        SELCH
