000100******************************************************             MDNR0
000200*                                                    *             MDNR0
000300*   N A R R A T I V E   G E N E R A T O R            *             MDNR0
000400*                                                    *             MDNR0
000500******************************************************             MDNR0
000600 IDENTIFICATION          DIVISION.                                 MDNR0
000700 PROGRAM-ID.    MDNARR0.                                           MDNR0
000800 AUTHOR.        V B COEN FBCS FIDM FIDPM.                          MDNR0
000900 INSTALLATION.  APPLEWOOD COMPUTERS - SOLIDS CONTROL.              MDNR0
001000 DATE-WRITTEN.  14/11/1984.                                        MDNR0
001100 DATE-COMPILED.                                                    MDNR0
001200 SECURITY.      COPYRIGHT (C) 1984-2026 AND LATER,                 MDNR0
001300                VINCENT BRYAN COEN.  DISTRIBUTED UNDER             MDNR0
001400                THE GNU GENERAL PUBLIC LICENSE.  SEE               MDNR0
001500                THE FILE COPYING FOR DETAILS.                      MDNR0
001600*                                                                  MDNR0
001700*   REMARKS.        TAKES THE TARGET DAY'S EVENTS OFF              MDNR0
001800*                   MD-EVENT-TABLE AND TURNS THEM INTO             MDNR0
001900*                   THE SHIFT NOTES, KEY-INSIGHT LINES,            MDNR0
002000*                   RECOMMENDATIONS AND SUMMARY SENTENCE           MDNR0
002100*                   CARRIED ON MD-INSIGHT-AREA FOR MDRPT0.         MDNR0
002200*                                                                  MDNR0
002300*   CALLED MODULES.  NONE.                                         MDNR0
002400*                                                                  MDNR0
002500*---------------------------------------------------------         MDNR0
002600*   CHANGE LOG                                                     MDNR0
002700*---------------------------------------------------------         MDNR0
002800*   14/11/84 VBC - CREATED AS BUILD-CBASIC SOURCE-INCLUDE          MDNR0
002900*                  EXPANDER - RE-PURPOSED BELOW.                   MDNR0
003000*   20/11/25 VBC - RE-WRITTEN AS THE NARRATIVE GENERATOR.          MDNR0
003100*                  TEMPLATE TEXT PER EVENT TYPE, SHIFT             MDNR0
003200*                  NOTES AND SUMMARY LINE ADDED - REQ              MDNR0
003300*                  NO. SC-2025-14.                                 MDNR0
003400*   28/11/25 VBC - CAUSE LOOK-UP NOW PREFERS A HIGH                MDNR0
003500*                  CONFIDENCE LINK OVER A MEDIUM ONE WHEN          MDNR0
003600*                  BOTH NAME THE SAME EFFECT.                      MDNR0
003700*   30/11/25 VBC - RECOMMENDATION LIST CAPPED AT 5 PER             MDNR0
003800*                  SPEC FROM THE OPERATIONS MANAGER.               MDNR0
003900*   11/02/26 VBC - Y2K NOTE - ALL DATE COMPARES ARE DONE           MDNR0
004000*                  ON THE FULL 4 DIGIT CCYY-MM-DD TEXT             MDNR0
004100*                  KEY, NO 2 DIGIT YEAR IS CARRIED HERE.           MDNR0
004200*   19/01/26 VBC - RE-HOSTED TO GNUCOBOL, CONVERTED TO             MDNR0
004300*                  FIXED FORMAT SOURCE.                            MDNR0
004400*   09/02/26 VBC - BOTH EVALUATEs BELOW WERE TESTING THE           MDNR0
004500*                  OLD LOWER-CASE WORKING NAMES FOR EVENT          MDNR0
004600*                  TYPE - MDEVNT0 HAS ALWAYS STORED THE            MDNR0
004700*                  UPPER-CASE CODE, SO NO TEMPLATE EVER            MDNR0
004800*                  MATCHED AND EVERY EVENT FELL TO WHEN            MDNR0
004900*                  OTHER.  LITERALS CORRECTED TO MATCH             MDNR0
005000*                  MD-EVT-TYPE EXACTLY (INCLUDING THE              MDNR0
005100*                  CENTRIFUGE_FEED_CHG SPELLING).  REQ             MDNR0
005200*                  NO. SC-2026-12.                                 MDNR0
005300*                                                                  MDNR0
005400 ENVIRONMENT             DIVISION.                                 MDNR0
005500 COPY "ENVDIV.COB".                                                MDNR0
005600 INPUT-OUTPUT            SECTION.                                  MDNR0
005700 DATA                    DIVISION.                                 MDNR0
005800 WORKING-STORAGE SECTION.                                          MDNR0
005900 77  PROG-NAME               PIC X(15) VALUE "MDNARR0 (1.00)".     MDNR0
006000*                                                                  MDNR0
006100*    DAY/SHIFT LOCATORS.                                           MDNR0
006200 01  WS-DAY-DATA.                                                  MDNR0
006300     03  WS-TARGET-IX          PIC 9(4)     COMP.                  MDNR0
006400     03  WS-SCAN-IX            PIC 9(4)     COMP.                  MDNR0
006500     03  WS-TARGET-FOUND-SW    PIC X        VALUE "N".             MDNR0
006600         88  WS-TARGET-FOUND               VALUE "Y".              MDNR0
006700     03  WS-SHIFT-IX           PIC 9        COMP.                  MDNR0
006800*                                                                  MDNR0
006900*    SHIFT-NOTE BUILDING AREA.                                     MDNR0
007000 01  WS-SHIFT-NOTE-DATA.                                           MDNR0
007100     03  WS-SHIFT-NAME-CAP     PIC X(7).                           MDNR0
007200     03  WS-SHIFT-NAME-LOW     PIC X(7).                           MDNR0
007300     03  WS-SAMP-COUNT-EDIT    PIC ZZ9.                            MDNR0
007400     03  WS-SAMP-PLURAL        PIC X(1).                           MDNR0
007500     03  WS-PROP-IX            PIC 9        COMP.                  MDNR0
007600     03  WS-PROP-APPENDED      PIC 9        COMP.                  MDNR0
007700     03  WS-SN-FLAG            PIC X.                              MDNR0
007800         88  WS-SN-PRESENT                 VALUE "Y".              MDNR0
007900     03  WS-SN-VAL             PIC S9(3)V9  COMP-3.                MDNR0
008000     03  WS-SN-EDIT            PIC ZZ9.9.                          MDNR0
008100     03  WS-SN-LABEL           PIC X(6).                           MDNR0
008200     03  WS-SN-UNIT            PIC X(4).                           MDNR0
008300     03  WS-SN-FRAG            PIC X(16).                          MDNR0
008400     03  WS-SN-LIST            PIC X(90).                          MDNR0
008500     03  WS-SN-LIST-CHARS REDEFINES WS-SN-LIST.                    MDNR0
008600         05  WS-SN-LIST-CHAR   PIC X  OCCURS 90.                   MDNR0
008700     03  WS-SN-LIST-TEMP       PIC X(90).                          MDNR0
008800     03  WS-SN-LIST-LEN        PIC 9(3)     COMP.                  MDNR0
008900     03  WS-SN-FRAG-LEN        PIC 9(3)     COMP.                  MDNR0
009000     03  WS-SN-ANY-SW          PIC X       VALUE "N".              MDNR0
009100         88  WS-SN-HAS-ANY                 VALUE "Y".              MDNR0
009200*                                                                  MDNR0
009300*    GENERAL-PURPOSE TRAILING-BLANK TRIM AREA - USED WHEN A        MDNR0
009400*    VARIABLE-LENGTH TEXT FIELD HAS TO BE STRUNG IN AHEAD OF       MDNR0
009500*    MORE TEXT, SO ITS OWN TRAILING SPACES DO NOT LAND IN          MDNR0
009600*    THE MIDDLE OF THE SENTENCE.  SEE ZZ100 BELOW.                 MDNR0
009700 01  WS-TRIM-WORK.                                                 MDNR0
009800     03  WS-TRIM-FIELD         PIC X(120).                         MDNR0
009900     03  WS-TRIM-FIELD-CHARS REDEFINES WS-TRIM-FIELD.              MDNR0
010000         05  WS-TRIM-FIELD-CHAR PIC X  OCCURS 120.                 MDNR0
010100     03  WS-TRIM-LEN           PIC 9(3)     COMP.                  MDNR0
010200*                                                                  MDNR0
010300*    TARGET-DAY EVENT SELECTION.  EVENTS ON MD-EVENT-TABLE         MDNR0
010400*    ARE ALREADY IN DATE/SEVERITY ORDER FROM MDEVNT0, SO           MDNR0
010500*    THE TARGET DATE'S ROWS ARE ONE CONTIGUOUS BLOCK.              MDNR0
010600 01  WS-EVENT-SEL-DATA.                                            MDNR0
010700     03  WS-EVT-IX             PIC 9(3)     COMP.                  MDNR0
010800     03  WS-FIRST-DAY-IX       PIC 9(3)     COMP.                  MDNR0
010900     03  WS-DAY-EVT-COUNT      PIC 9(3)     COMP.                  MDNR0
011000     03  WS-DAY-HIGH-COUNT     PIC 9(3)     COMP.                  MDNR0
011100     03  WS-TOP-EVT-IX         PIC 9(3)     COMP.                  MDNR0
011200     03  WS-DAY-FOUND-SW       PIC X       VALUE "N".              MDNR0
011300         88  WS-DAY-FOUND                  VALUE "Y".              MDNR0
011400*                                                                  MDNR0
011500*    ONE KEY-INSIGHT LINE BUILDING AREA.                           MDNR0
011600 01  WS-INSIGHT-BUILD-DATA.                                        MDNR0
011700     03  WS-UNIT-TXT           PIC X(20).                          MDNR0
011800     03  WS-UNIT-LEN           PIC 9(3)     COMP.                  MDNR0
011900     03  WS-PREV-EDIT          PIC ZZZZ9.99-.                      MDNR0
012000     03  WS-CURR-EDIT          PIC ZZZZ9.99-.                      MDNR0
012100     03  WS-DELTA-EDIT         PIC ZZZZ9.99-.                      MDNR0
012200     03  WS-PCT-EDIT           PIC ZZ9.9-.                         MDNR0
012300*                                                                  MDNR0
012400*    CAUSAL-LINK LOOK-UP.                                          MDNR0
012500 01  WS-CAUSE-DATA.                                                MDNR0
012600     03  WS-LNK-IX             PIC 9(3)     COMP.                  MDNR0
012700     03  WS-CAUSE-FOUND-SW     PIC X       VALUE "N".              MDNR0
012800         88  WS-CAUSE-FOUND                VALUE "Y".              MDNR0
012900     03  WS-CAUSE-CONF-BEST    PIC X(6).                           MDNR0
013000     03  WS-CAUSE-TEXT-BEST    PIC X(120).                         MDNR0
013100     03  WS-CAUSE-TEXT-CHARS REDEFINES WS-CAUSE-TEXT-BEST.         MDNR0
013200         05  WS-CAUSE-TEXT-CHAR PIC X  OCCURS 120.                 MDNR0
013300*                                                                  MDNR0
013400*    RECOMMENDATION LIST BUILDING.                                 MDNR0
013500 01  WS-RECOMMEND-DATA.                                            MDNR0
013600     03  WS-REC-CANDIDATE      PIC X(100).                         MDNR0
013700     03  WS-REC-CHK-IX         PIC 9        COMP.                  MDNR0
013800     03  WS-REC-DUP-SW         PIC X       VALUE "N".              MDNR0
013900         88  WS-REC-IS-DUP                 VALUE "Y".              MDNR0
014000*                                                                  MDNR0
014100*    SUMMARY LINE BUILDING.                                        MDNR0
014200 01  WS-SUMMARY-DATA.                                              MDNR0
014300     03  WS-CNT-EDIT           PIC ZZ9.                            MDNR0
014400     03  WS-HIGH-EDIT          PIC ZZ9.                            MDNR0
014500     03  WS-EVT-PLURAL         PIC X(1).                           MDNR0
014600*                                                                  MDNR0
014700 LINKAGE SECTION.                                                  MDNR0
014800 COPY "MDTIMLN.COB".                                               MDNR0
014900 COPY "MDEVTBL.COB".                                               MDNR0
015000 COPY "MDLNKTBL.COB".                                              MDNR0
015100 COPY "MDINSGHT.COB".                                              MDNR0
015200 COPY "MDCALL.COB".                                                MDNR0
015300*                                                                  MDNR0
015400 PROCEDURE DIVISION USING MD-TIMELINE-TABLE MD-EVENT-TABLE         MDNR0
015500         MD-LINK-TABLE MD-INSIGHT-AREA MD-CALLING-DATA.            MDNR0
015600*                                                                  MDNR0
015700 AA000-MAIN.                                                       MDNR0
015800     MOVE MD-CALL-JOB-ID      TO MDI-JOB-ID.                       MDNR0
015900     MOVE MD-CALL-TARGET-DATE TO MDI-TARGET-DATE.                  MDNR0
016000     MOVE ZERO TO MDI-INSIGHT-CNT.                                 MDNR0
016100     MOVE ZERO TO MDI-RECOMMEND-CNT.                               MDNR0
016200     PERFORM AA050-FIND-TARGET-DAY.                                MDNR0
016300     IF NOT WS-TARGET-FOUND                                        MDNR0
016400         GOBACK                                                    MDNR0
016500     END-IF.                                                       MDNR0
016600     PERFORM BB100-BUILD-SHIFT-NOTES.                              MDNR0
016700     PERFORM CC100-SELECT-DAY-EVENTS.                              MDNR0
016800     IF WS-DAY-FOUND                                               MDNR0
016900         PERFORM DD100-BUILD-INSIGHT-LIST                          MDNR0
017000         PERFORM EE100-BUILD-RECOMMENDATIONS                       MDNR0
017100     END-IF.                                                       MDNR0
017200     PERFORM FF100-BUILD-SUMMARY.                                  MDNR0
017300     GOBACK.                                                       MDNR0
017400*                                                                  MDNR0
017500 AA050-FIND-TARGET-DAY.                                            MDNR0
017600     MOVE "N" TO WS-TARGET-FOUND-SW.                               MDNR0
017700     SET MD-TL-IX TO 1.                                            MDNR0
017800     SET WS-SCAN-IX TO 1.                                          MDNR0
017900     PERFORM AA051-TEST-ONE-DAY                                    MDNR0
018000         UNTIL WS-SCAN-IX > MD-TL-DAY-COUNT                        MDNR0
018100            OR WS-TARGET-FOUND.                                    MDNR0
018200*                                                                  MDNR0
018300 AA051-TEST-ONE-DAY.                                               MDNR0
018400     IF MD-TL-DATE (MD-TL-IX) = MD-CALL-TARGET-DATE                MDNR0
018500         MOVE "Y" TO WS-TARGET-FOUND-SW                            MDNR0
018600         SET WS-TARGET-IX TO MD-TL-IX                              MDNR0
018700     ELSE                                                          MDNR0
018800         SET MD-TL-IX UP BY 1                                      MDNR0
018900         SET WS-SCAN-IX UP BY 1                                    MDNR0
019000     END-IF.                                                       MDNR0
019100*                                                                  MDNR0
019200*---------------------------------------------------------         MDNR0
019300*    BB100/110 - ONE SHIFT NOTE SENTENCE PER SHIFT.  BB120         MDNR0
019400*    APPENDS UP TO FIVE AVAILABLE PROPERTIES, IN THE FIXED         MDNR0
019500*    ORDER MW/PV/YP/SOLIDS/SAND/LGS/PH, TO THE LIST.               MDNR0
019600*---------------------------------------------------------         MDNR0
019700 BB100-BUILD-SHIFT-NOTES.                                          MDNR0
019800     SET WS-SHIFT-IX TO 1.                                         MDNR0
019900     PERFORM BB110-BUILD-ONE-SHIFT-NOTE                            MDNR0
020000         UNTIL WS-SHIFT-IX > 3.                                    MDNR0
020100*                                                                  MDNR0
020200 BB110-BUILD-ONE-SHIFT-NOTE.                                       MDNR0
020300     EVALUATE WS-SHIFT-IX                                          MDNR0
020400         WHEN 1                                                    MDNR0
020500             MOVE "Day" TO WS-SHIFT-NAME-CAP                       MDNR0
020600             MOVE "day" TO WS-SHIFT-NAME-LOW                       MDNR0
020700         WHEN 2                                                    MDNR0
020800             MOVE "Evening" TO WS-SHIFT-NAME-CAP                   MDNR0
020900             MOVE "evening" TO WS-SHIFT-NAME-LOW                   MDNR0
021000         WHEN 3                                                    MDNR0
021100             MOVE "Night" TO WS-SHIFT-NAME-CAP                     MDNR0
021200             MOVE "night" TO WS-SHIFT-NAME-LOW                     MDNR0
021300     END-EVALUATE.                                                 MDNR0
021400     IF MD-TL-S-SAMP-COUNT (WS-TARGET-IX, WS-SHIFT-IX)             MDNR0
021500             = ZERO                                                MDNR0
021600         STRING "No samples recorded during " DELIMITED            MDNR0
021700                 BY SIZE                                           MDNR0
021800             WS-SHIFT-NAME-LOW DELIMITED BY SPACE                  MDNR0
021900             " shift." DELIMITED BY SIZE                           MDNR0
022000             INTO MDI-SHIFT-NOTE (WS-SHIFT-IX)                     MDNR0
022100     ELSE                                                          MDNR0
022200         PERFORM BB115-BUILD-SHIFT-PROP-LIST                       MDNR0
022300         MOVE WS-SN-LIST TO WS-TRIM-FIELD                          MDNR0
022400         PERFORM ZZ100-TRIM-LENGTH                                 MDNR0
022500         MOVE WS-TRIM-LEN TO WS-SN-LIST-LEN                        MDNR0
022600         MOVE MD-TL-S-SAMP-COUNT (WS-TARGET-IX, WS-SHIFT-IX)       MDNR0
022700             TO WS-SAMP-COUNT-EDIT                                 MDNR0
022800         IF MD-TL-S-SAMP-COUNT (WS-TARGET-IX, WS-SHIFT-IX)         MDNR0
022900                 = 1                                               MDNR0
023000             MOVE SPACE TO WS-SAMP-PLURAL                          MDNR0
023100         ELSE                                                      MDNR0
023200             MOVE "s" TO WS-SAMP-PLURAL                            MDNR0
023300         END-IF                                                    MDNR0
023400         STRING WS-SHIFT-NAME-CAP DELIMITED BY SPACE               MDNR0
023500                 " shift (" DELIMITED BY SIZE                      MDNR0
023600                 WS-SAMP-COUNT-EDIT DELIMITED BY SIZE              MDNR0
023700                 " sample" DELIMITED BY SIZE                       MDNR0
023800                 WS-SAMP-PLURAL DELIMITED BY SIZE                  MDNR0
023900                 "): " DELIMITED BY SIZE                           MDNR0
024000                 WS-SN-LIST (1:WS-SN-LIST-LEN) DELIMITED           MDNR0
024100                     BY SIZE                                       MDNR0
024200                 "." DELIMITED BY SIZE                             MDNR0
024300             INTO MDI-SHIFT-NOTE (WS-SHIFT-IX)                     MDNR0
024400     END-IF.                                                       MDNR0
024500     SET WS-SHIFT-IX UP BY 1.                                      MDNR0
024600*                                                                  MDNR0
024700 BB115-BUILD-SHIFT-PROP-LIST.                                      MDNR0
024800     MOVE SPACES TO WS-SN-LIST.                                    MDNR0
024900     MOVE "N" TO WS-SN-ANY-SW.                                     MDNR0
025000     MOVE ZERO TO WS-PROP-APPENDED.                                MDNR0
025100     SET WS-PROP-IX TO 1.                                          MDNR0
025200     PERFORM BB120-APPEND-ONE-PROP                                 MDNR0
025300         UNTIL WS-PROP-IX > 7 OR WS-PROP-APPENDED = 5.             MDNR0
025400*                                                                  MDNR0
025500 BB120-APPEND-ONE-PROP.                                            MDNR0
025600     EVALUATE WS-PROP-IX                                           MDNR0
025700         WHEN 1                                                    MDNR0
025800             MOVE MD-TL-S-MW-F (WS-TARGET-IX, WS-SHIFT-IX)         MDNR0
025900                 TO WS-SN-FLAG                                     MDNR0
026000             IF WS-SN-PRESENT                                      MDNR0
026100                 COMPUTE WS-SN-VAL ROUNDED =                       MDNR0
026200                     MD-TL-S-MW (WS-TARGET-IX, WS-SHIFT-IX)        MDNR0
026300             END-IF                                                MDNR0
026400             MOVE "MW"  TO WS-SN-LABEL                             MDNR0
026500             MOVE "ppg" TO WS-SN-UNIT                              MDNR0
026600         WHEN 2                                                    MDNR0
026700             MOVE MD-TL-S-PV-F (WS-TARGET-IX, WS-SHIFT-IX)         MDNR0
026800                 TO WS-SN-FLAG                                     MDNR0
026900             IF WS-SN-PRESENT                                      MDNR0
027000                 COMPUTE WS-SN-VAL ROUNDED =                       MDNR0
027100                     MD-TL-S-PV (WS-TARGET-IX, WS-SHIFT-IX)        MDNR0
027200             END-IF                                                MDNR0
027300             MOVE "PV" TO WS-SN-LABEL                              MDNR0
027400             MOVE "cP" TO WS-SN-UNIT                               MDNR0
027500         WHEN 3                                                    MDNR0
027600             MOVE MD-TL-S-YP-F (WS-TARGET-IX, WS-SHIFT-IX)         MDNR0
027700                 TO WS-SN-FLAG                                     MDNR0
027800             IF WS-SN-PRESENT                                      MDNR0
027900                 COMPUTE WS-SN-VAL ROUNDED =                       MDNR0
028000                     MD-TL-S-YP (WS-TARGET-IX, WS-SHIFT-IX)        MDNR0
028100             END-IF                                                MDNR0
028200             MOVE "YP" TO WS-SN-LABEL                              MDNR0
028300             MOVE "lb" TO WS-SN-UNIT                               MDNR0
028400         WHEN 4                                                    MDNR0
028500             MOVE MD-TL-S-SOLIDS-F (WS-TARGET-IX                   MDNR0
028600                 WS-SHIFT-IX) TO WS-SN-FLAG                        MDNR0
028700             IF WS-SN-PRESENT                                      MDNR0
028800                 COMPUTE WS-SN-VAL ROUNDED =                       MDNR0
028900                     MD-TL-S-SOLIDS (WS-TARGET-IX                  MDNR0
029000                         WS-SHIFT-IX)                              MDNR0
029100             END-IF                                                MDNR0
029200             MOVE "Solids" TO WS-SN-LABEL                          MDNR0
029300             MOVE "%"      TO WS-SN-UNIT                           MDNR0
029400         WHEN 5                                                    MDNR0
029500             MOVE MD-TL-S-SAND-F (WS-TARGET-IX                     MDNR0
029600                 WS-SHIFT-IX) TO WS-SN-FLAG                        MDNR0
029700             IF WS-SN-PRESENT                                      MDNR0
029800                 COMPUTE WS-SN-VAL ROUNDED =                       MDNR0
029900                     MD-TL-S-SAND (WS-TARGET-IX                    MDNR0
030000                         WS-SHIFT-IX)                              MDNR0
030100             END-IF                                                MDNR0
030200             MOVE "Sand" TO WS-SN-LABEL                            MDNR0
030300             MOVE "%"    TO WS-SN-UNIT                             MDNR0
030400         WHEN 6                                                    MDNR0
030500             MOVE MD-TL-S-LGS-F (WS-TARGET-IX                      MDNR0
030600                 WS-SHIFT-IX) TO WS-SN-FLAG                        MDNR0
030700             IF WS-SN-PRESENT                                      MDNR0
030800                 COMPUTE WS-SN-VAL ROUNDED =                       MDNR0
030900                     MD-TL-S-LGS (WS-TARGET-IX                     MDNR0
031000                         WS-SHIFT-IX)                              MDNR0
031100             END-IF                                                MDNR0
031200             MOVE "LGS" TO WS-SN-LABEL                             MDNR0
031300             MOVE "%"   TO WS-SN-UNIT                              MDNR0
031400         WHEN 7                                                    MDNR0
031500             MOVE MD-TL-S-PH-F (WS-TARGET-IX, WS-SHIFT-IX)         MDNR0
031600                 TO WS-SN-FLAG                                     MDNR0
031700             IF WS-SN-PRESENT                                      MDNR0
031800                 COMPUTE WS-SN-VAL ROUNDED =                       MDNR0
031900                     MD-TL-S-PH (WS-TARGET-IX, WS-SHIFT-IX)        MDNR0
032000             END-IF                                                MDNR0
032100             MOVE "pH" TO WS-SN-LABEL                              MDNR0
032200             MOVE SPACES TO WS-SN-UNIT                             MDNR0
032300     END-EVALUATE.                                                 MDNR0
032400     IF WS-SN-PRESENT                                              MDNR0
032500         MOVE WS-SN-VAL TO WS-SN-EDIT                              MDNR0
032600         IF WS-SN-UNIT = SPACES                                    MDNR0
032700             STRING WS-SN-LABEL DELIMITED BY SPACE                 MDNR0
032800                     " " DELIMITED BY SIZE                         MDNR0
032900                     WS-SN-EDIT DELIMITED BY SIZE                  MDNR0
033000                 INTO WS-SN-FRAG                                   MDNR0
033100         ELSE                                                      MDNR0
033200             STRING WS-SN-LABEL DELIMITED BY SPACE                 MDNR0
033300                     " " DELIMITED BY SIZE                         MDNR0
033400                     WS-SN-EDIT DELIMITED BY SIZE                  MDNR0
033500                     " " DELIMITED BY SIZE                         MDNR0
033600                     WS-SN-UNIT DELIMITED BY SPACE                 MDNR0
033700                 INTO WS-SN-FRAG                                   MDNR0
033800         END-IF                                                    MDNR0
033900         MOVE WS-SN-FRAG TO WS-TRIM-FIELD                          MDNR0
034000         PERFORM ZZ100-TRIM-LENGTH                                 MDNR0
034100         MOVE WS-TRIM-LEN TO WS-SN-FRAG-LEN                        MDNR0
034200         IF WS-SN-HAS-ANY                                          MDNR0
034300             MOVE WS-SN-LIST TO WS-SN-LIST-TEMP                    MDNR0
034400             MOVE WS-SN-LIST-TEMP TO WS-TRIM-FIELD                 MDNR0
034500             PERFORM ZZ100-TRIM-LENGTH                             MDNR0
034600             MOVE WS-TRIM-LEN TO WS-SN-LIST-LEN                    MDNR0
034700             STRING WS-SN-LIST-TEMP (1:WS-SN-LIST-LEN)             MDNR0
034800                         DELIMITED BY SIZE                         MDNR0
034900                     ", " DELIMITED BY SIZE                        MDNR0
035000                     WS-SN-FRAG (1:WS-SN-FRAG-LEN)                 MDNR0
035100                         DELIMITED BY SIZE                         MDNR0
035200                 INTO WS-SN-LIST                                   MDNR0
035300         ELSE                                                      MDNR0
035400             MOVE SPACES TO WS-SN-LIST                             MDNR0
035500             STRING WS-SN-FRAG (1:WS-SN-FRAG-LEN)                  MDNR0
035600                         DELIMITED BY SIZE                         MDNR0
035700                 INTO WS-SN-LIST                                   MDNR0
035800             MOVE "Y" TO WS-SN-ANY-SW                              MDNR0
035900         END-IF                                                    MDNR0
036000         ADD 1 TO WS-PROP-APPENDED                                 MDNR0
036100     END-IF.                                                       MDNR0
036200     SET WS-PROP-IX UP BY 1.                                       MDNR0
036300*                                                                  MDNR0
036400*---------------------------------------------------------         MDNR0
036500*    CC100 - LOCATES THE FIRST EVENT-TABLE ROW FOR THE             MDNR0
036600*    TARGET DATE AND COUNTS HOW MANY FOLLOW IT (ROWS ARE           MDNR0
036700*    ONE CONTIGUOUS DATE/SEVERITY-ORDERED BLOCK).                  MDNR0
036800*---------------------------------------------------------         MDNR0
036900 CC100-SELECT-DAY-EVENTS.                                          MDNR0
037000     MOVE "N" TO WS-DAY-FOUND-SW.                                  MDNR0
037100     MOVE ZERO TO WS-DAY-EVT-COUNT.                                MDNR0
037200     MOVE ZERO TO WS-DAY-HIGH-COUNT.                               MDNR0
037300     SET MD-EVT-IX TO 1.                                           MDNR0
037400     SET WS-EVT-IX TO 1.                                           MDNR0
037500     PERFORM CC110-TEST-ONE-EVENT                                  MDNR0
037600         UNTIL WS-EVT-IX > MD-EVT-COUNT.                           MDNR0
037700*                                                                  MDNR0
037800 CC110-TEST-ONE-EVENT.                                             MDNR0
037900     IF MD-EVT-DATE (MD-EVT-IX) = MDI-TARGET-DATE                  MDNR0
038000         IF NOT WS-DAY-FOUND                                       MDNR0
038100             MOVE "Y" TO WS-DAY-FOUND-SW                           MDNR0
038200             SET WS-FIRST-DAY-IX TO MD-EVT-IX                      MDNR0
038300             SET WS-TOP-EVT-IX   TO MD-EVT-IX                      MDNR0
038400         END-IF                                                    MDNR0
038500         ADD 1 TO WS-DAY-EVT-COUNT                                 MDNR0
038600         IF MD-EVT-SEVERITY (MD-EVT-IX) = "HIGH"                   MDNR0
038700             ADD 1 TO WS-DAY-HIGH-COUNT                            MDNR0
038800         END-IF                                                    MDNR0
038900     END-IF.                                                       MDNR0
039000     SET MD-EVT-IX UP BY 1.                                        MDNR0
039100     SET WS-EVT-IX UP BY 1.                                        MDNR0
039200*                                                                  MDNR0
039300*---------------------------------------------------------         MDNR0
039400*    DD100 - WALKS THE TARGET DAY'S EVENT BLOCK, HIGH TO           MDNR0
039500*    LOW SEVERITY AS MDEVNT0 LEFT IT, AND FILLS ONE KEY-           MDNR0
039600*    INSIGHT LINE PER EVENT.  THE INSIGHT TABLE HOLDS SIX          MDNR0
039700*    LINES SO ONLY THE TOP SIX EVENTS OF THE DAY ARE KEPT -        MDNR0
039800*    THAT IS ALL THE PAGE-1 KEY-INSIGHTS BOX HAS ROOM FOR.         MDNR0
039900*---------------------------------------------------------         MDNR0
040000 DD100-BUILD-INSIGHT-LIST.                                         MDNR0
040100     MOVE ZERO TO MDI-INSIGHT-CNT.                                 MDNR0
040200     SET MD-EVT-IX TO WS-FIRST-DAY-IX.                             MDNR0
040300     SET WS-EVT-IX TO 1.                                           MDNR0
040400     PERFORM DD110-BUILD-ONE-INSIGHT                               MDNR0
040500         UNTIL WS-EVT-IX > WS-DAY-EVT-COUNT                        MDNR0
040600            OR MDI-INSIGHT-CNT = 6.                                MDNR0
040700*                                                                  MDNR0
040800 DD110-BUILD-ONE-INSIGHT.                                          MDNR0
040900     ADD 1 TO MDI-INSIGHT-CNT.                                     MDNR0
041000     PERFORM DD120-SET-SEVERITY-MARK.                              MDNR0
041100     PERFORM DD130-FILL-TEMPLATE.                                  MDNR0
041200     PERFORM DD200-FIND-CAUSE.                                     MDNR0
041300     SET MD-EVT-IX UP BY 1.                                        MDNR0
041400     SET WS-EVT-IX UP BY 1.                                        MDNR0
041500*                                                                  MDNR0
041600 DD120-SET-SEVERITY-MARK.                                          MDNR0
041700     EVALUATE MD-EVT-SEVERITY (MD-EVT-IX)                          MDNR0
041800         WHEN "HIGH"                                               MDNR0
041900             MOVE "H " TO MDI-INSIGHT-SEV-MARK (MDI-INSIGHT-CNT)   MDNR0
042000         WHEN "MEDIUM"                                             MDNR0
042100             MOVE "M " TO MDI-INSIGHT-SEV-MARK (MDI-INSIGHT-CNT)   MDNR0
042200         WHEN OTHER                                                MDNR0
042300             MOVE "L " TO MDI-INSIGHT-SEV-MARK (MDI-INSIGHT-CNT)   MDNR0
042400     END-EVALUATE.                                                 MDNR0
042500*                                                                  MDNR0
042600*    DD130 - TITLE/NARRATIVE TEMPLATE PER EVENT TYPE.  THE         MDNR0
042700*    NUMERIC VALUES COME STRAIGHT OFF MD-EVT-GRP AS STORED         MDNR0
042800*    BY MDEVNT0 - PREV/CURR/DELTA/PCT MEAN WHATEVER THAT           MDNR0
042900*    DETECTOR SAID THEY MEAN (SEE SPEC SHEET SC-2025-14).          MDNR0
043000 DD130-FILL-TEMPLATE.                                              MDNR0
043100     MOVE MD-EVT-PREV-VALUE (MD-EVT-IX) TO WS-PREV-EDIT.           MDNR0
043200     MOVE MD-EVT-CURR-VALUE (MD-EVT-IX) TO WS-CURR-EDIT.           MDNR0
043300     MOVE MD-EVT-PCT-VALUE  (MD-EVT-IX) TO WS-PCT-EDIT.            MDNR0
043400     MOVE MD-EVT-DELTA-VALUE (MD-EVT-IX) TO WS-DELTA-EDIT.         MDNR0
043500     MOVE MD-EVT-DETAIL     (MD-EVT-IX) TO WS-UNIT-TXT.            MDNR0
043600     MOVE WS-UNIT-TXT TO WS-TRIM-FIELD.                            MDNR0
043700     PERFORM ZZ100-TRIM-LENGTH.                                    MDNR0
043800     MOVE WS-TRIM-LEN TO WS-UNIT-LEN.                              MDNR0
043900     MOVE MD-EVT-TITLE      (MD-EVT-IX)                            MDNR0
044000         TO MDI-INSIGHT-TITLE (MDI-INSIGHT-CNT).                   MDNR0
044100     MOVE SPACES TO MDI-INSIGHT-NARRATIVE (MDI-INSIGHT-CNT).       MDNR0
044200     EVALUATE MD-EVT-TYPE (MD-EVT-IX)                              MDNR0
044300         WHEN "SHAKER_DOWN"                                        MDNR0
044400             STRING WS-UNIT-TXT (1:WS-UNIT-LEN) DELIMITED BY SIZE  MDNR0
044500                 " hours dropped to " DELIMITED BY SIZE            MDNR0
044600                 WS-CURR-EDIT DELIMITED BY SIZE                    MDNR0
044700                 "h, " DELIMITED BY SIZE                           MDNR0
044800                 WS-PCT-EDIT DELIMITED BY SIZE                     MDNR0
044900                 "% below the 7-day average of " DELIMITED         MDNR0
045000                     BY SIZE                                       MDNR0
045100                 WS-PREV-EDIT DELIMITED BY SIZE                    MDNR0
045200                 "h." DELIMITED BY SIZE                            MDNR0
045300                 INTO MDI-INSIGHT-NARRATIVE (MDI-INSIGHT-CNT)      MDNR0
045400             STRING "Inspect the shaker screens" DELIMITED BY SIZE MDNR0
045500                    "for blinding or damage.  If" DELIMITED BY SIZEMDNR0
045600                    "hours remain low consider a" DELIMITED BY SIZEMDNR0
045700                    "screen change." DELIMITED BY SIZE             MDNR0
045800                 INTO WS-REC-CANDIDATE                             MDNR0
045900         WHEN "SCREEN_CHANGE"                                      MDNR0
046000             STRING WS-UNIT-TXT (1:WS-UNIT-LEN) DELIMITED BY SIZE  MDNR0
046100                 " mesh changed from " DELIMITED BY SIZE           MDNR0
046200                 WS-PREV-EDIT DELIMITED BY SIZE                    MDNR0
046300                 " to " DELIMITED BY SIZE                          MDNR0
046400                 WS-CURR-EDIT DELIMITED BY SIZE                    MDNR0
046500                 "." DELIMITED BY SIZE                             MDNR0
046600                 INTO MDI-INSIGHT-NARRATIVE (MDI-INSIGHT-CNT)      MDNR0
046700             STRING "Monitor shaker performance" DELIMITED BY SIZE MDNR0
046800                    "for improved solids removal" DELIMITED BY SIZEMDNR0
046900                    "with the new mesh." DELIMITED BY SIZE         MDNR0
047000                 INTO WS-REC-CANDIDATE                             MDNR0
047100         WHEN "CENTRIFUGE_DOWN"                                    MDNR0
047200             STRING WS-UNIT-TXT (1:WS-UNIT-LEN) DELIMITED BY SIZE  MDNR0
047300                 " hours dropped to " DELIMITED BY SIZE            MDNR0
047400                 WS-CURR-EDIT DELIMITED BY SIZE                    MDNR0
047500                 "h, " DELIMITED BY SIZE                           MDNR0
047600                 WS-PCT-EDIT DELIMITED BY SIZE                     MDNR0
047700                 "% below the 7-day average of " DELIMITED         MDNR0
047800                     BY SIZE                                       MDNR0
047900                 WS-PREV-EDIT DELIMITED BY SIZE                    MDNR0
048000                 "h." DELIMITED BY SIZE                            MDNR0
048100                 INTO MDI-INSIGHT-NARRATIVE (MDI-INSIGHT-CNT)      MDNR0
048200             STRING "Check the centrifuge for" DELIMITED BY SIZE   MDNR0
048300                    "mechanical issues.  Watch" DELIMITED BY SIZE  MDNR0
048400                    "LGS - reduced capacity may" DELIMITED BY SIZE MDNR0
048500                    "let LGS build up." DELIMITED BY SIZE          MDNR0
048600                 INTO WS-REC-CANDIDATE                             MDNR0
048700         WHEN "CENTRIFUGE_FEED_CHG"                                MDNR0
048800             STRING "Centrifuge feed rate changed ("               MDNR0
048900                     DELIMITED BY SIZE                             MDNR0
049000                 WS-PCT-EDIT DELIMITED BY SIZE                     MDNR0
049100                 "% change)." DELIMITED BY SIZE                    MDNR0
049200                 INTO MDI-INSIGHT-NARRATIVE (MDI-INSIGHT-CNT)      MDNR0
049300             STRING "Verify the feed rate" DELIMITED BY SIZE       MDNR0
049400                    "adjustment is giving the" DELIMITED BY SIZE   MDNR0
049500                    "desired separation.  Watch" DELIMITED BY SIZE MDNR0
049600                    "overflow and underflow" DELIMITED BY SIZE     MDNR0
049700                    "quality." DELIMITED BY SIZE                   MDNR0
049800                 INTO WS-REC-CANDIDATE                             MDNR0
049900         WHEN "HYDROCYCLONE_DOWN"                                  MDNR0
050000             STRING WS-UNIT-TXT (1:WS-UNIT-LEN) DELIMITED BY SIZE  MDNR0
050100                 " hours dropped to " DELIMITED BY SIZE            MDNR0
050200                 WS-CURR-EDIT DELIMITED BY SIZE                    MDNR0
050300                 "h, " DELIMITED BY SIZE                           MDNR0
050400                 WS-PCT-EDIT DELIMITED BY SIZE                     MDNR0
050500                 "% below the 7-day average of " DELIMITED         MDNR0
050600                     BY SIZE                                       MDNR0
050700                 WS-PREV-EDIT DELIMITED BY SIZE                    MDNR0
050800                 "h." DELIMITED BY SIZE                            MDNR0
050900                 INTO MDI-INSIGHT-NARRATIVE (MDI-INSIGHT-CNT)      MDNR0
051000             STRING "Inspect the cones for" DELIMITED BY SIZE      MDNR0
051100                    "plugging or wear.  Reduced" DELIMITED BY SIZE MDNR0
051200                    "hydrocyclone time may hurt" DELIMITED BY SIZE MDNR0
051300                    "fine solids removal." DELIMITED BY SIZE       MDNR0
051400                 INTO WS-REC-CANDIDATE                             MDNR0
051500         WHEN "EQUIPMENT_STARTUP"                                  MDNR0
051600             STRING WS-UNIT-TXT (1:WS-UNIT-LEN) DELIMITED BY SIZE  MDNR0
051700                 " was brought back on line (" DELIMITED           MDNR0
051800                     BY SIZE                                       MDNR0
051900                 WS-CURR-EDIT DELIMITED BY SIZE                    MDNR0
052000                 "h recorded)." DELIMITED BY SIZE                  MDNR0
052100                 INTO MDI-INSIGHT-NARRATIVE (MDI-INSIGHT-CNT)      MDNR0
052200             STRING "Verify the unit is" DELIMITED BY SIZE         MDNR0
052300                    "operating within expected" DELIMITED BY SIZE  MDNR0
052400                    "parameters after start-up." DELIMITED BY SIZE MDNR0
052500                 INTO WS-REC-CANDIDATE                             MDNR0
052600         WHEN "SOLIDS_SPIKE"                                       MDNR0
052700             STRING "Total solids increased " DELIMITED            MDNR0
052800                     BY SIZE                                       MDNR0
052900                 WS-PCT-EDIT DELIMITED BY SIZE                     MDNR0
053000                 "% in one day (from " DELIMITED BY SIZE           MDNR0
053100                 WS-PREV-EDIT DELIMITED BY SIZE                    MDNR0
053200                 "% to " DELIMITED BY SIZE                         MDNR0
053300                 WS-CURR-EDIT DELIMITED BY SIZE                    MDNR0
053400                 "%)." DELIMITED BY SIZE                           MDNR0
053500                 INTO MDI-INSIGHT-NARRATIVE (MDI-INSIGHT-CNT)      MDNR0
053600             STRING "Increase solids-control" DELIMITED BY SIZE    MDNR0
053700                    "equipment run time.  If ROP" DELIMITED BY SIZEMDNR0
053800                    "is high consider added" DELIMITED BY SIZE     MDNR0
053900                    "centrifuge capacity." DELIMITED BY SIZE       MDNR0
054000                 INTO WS-REC-CANDIDATE                             MDNR0
054100         WHEN "SAND_INCREASE"                                      MDNR0
054200             STRING "Sand content reached " DELIMITED BY SIZE      MDNR0
054300                 WS-CURR-EDIT DELIMITED BY SIZE                    MDNR0
054400                 "% (previous " DELIMITED BY SIZE                  MDNR0
054500                 WS-PREV-EDIT DELIMITED BY SIZE                    MDNR0
054600                 "%)." DELIMITED BY SIZE                           MDNR0
054700                 INTO MDI-INSIGHT-NARRATIVE (MDI-INSIGHT-CNT)      MDNR0
054800             STRING "Check shaker screen" DELIMITED BY SIZE        MDNR0
054900                    "integrity - elevated sand" DELIMITED BY SIZE  MDNR0
055000                    "points to a screen bypass" DELIMITED BY SIZE  MDNR0
055100                    "or a coarser formation." DELIMITED BY SIZE    MDNR0
055200                 INTO WS-REC-CANDIDATE                             MDNR0
055300         WHEN "LGS_CREEP"                                          MDNR0
055400             STRING "LGS increased by " DELIMITED BY SIZE          MDNR0
055500                 WS-DELTA-EDIT DELIMITED BY SIZE                   MDNR0
055600                 " over the last few days (to " DELIMITED          MDNR0
055700                     BY SIZE                                       MDNR0
055800                 WS-CURR-EDIT DELIMITED BY SIZE                    MDNR0
055900                 "%)." DELIMITED BY SIZE                           MDNR0
056000                 INTO MDI-INSIGHT-NARRATIVE (MDI-INSIGHT-CNT)      MDNR0
056100             STRING "Increase centrifuge feed" DELIMITED BY SIZE   MDNR0
056200                    "rate or run time to manage" DELIMITED BY SIZE MDNR0
056300                    "the LGS build-up." DELIMITED BY SIZE          MDNR0
056400                 INTO WS-REC-CANDIDATE                             MDNR0
056500         WHEN "DRILL_SOLIDS_RISE"                                  MDNR0
056600             STRING "Drill solids rose from " DELIMITED BY SIZE    MDNR0
056700                 WS-PREV-EDIT DELIMITED BY SIZE                    MDNR0
056800                 "% to " DELIMITED BY SIZE                         MDNR0
056900                 WS-CURR-EDIT DELIMITED BY SIZE                    MDNR0
057000                 "% in one day." DELIMITED BY SIZE                 MDNR0
057100                 INTO MDI-INSIGHT-NARRATIVE (MDI-INSIGHT-CNT)      MDNR0
057200             STRING "Weigh ROP against" DELIMITED BY SIZE          MDNR0
057300                    "solids-control capacity. " DELIMITED BY SIZE  MDNR0
057400                    "Tune centrifuge and shaker" DELIMITED BY SIZE MDNR0
057500                    "settings to manage drill" DELIMITED BY SIZE   MDNR0
057600                    "solids." DELIMITED BY SIZE                    MDNR0
057700                 INTO WS-REC-CANDIDATE                             MDNR0
057800         WHEN "RHEOLOGY_SHIFT"                                     MDNR0
057900             STRING "Rheology shifted " DELIMITED BY SIZE          MDNR0
058000                 MD-EVT-DIRECTION (MD-EVT-IX) DELIMITED            MDNR0
058100                     BY SPACE                                      MDNR0
058200                 " - PV/YP moved " DELIMITED BY SIZE               MDNR0
058300                 WS-PCT-EDIT DELIMITED BY SIZE                     MDNR0
058400                 "% off the 3-day average." DELIMITED BY SIZE      MDNR0
058500                 INTO MDI-INSIGHT-NARRATIVE (MDI-INSIGHT-CNT)      MDNR0
058600             IF MD-EVT-DIRECTION (MD-EVT-IX) = "UP"                MDNR0
058700                 STRING "Monitor the trend.  If" DELIMITED BY SIZE MDNR0
058800                        "PV keeps increasing" DELIMITED BY SIZE    MDNR0
058900                        "evaluate dilution or a" DELIMITED BY SIZE MDNR0
059000                        "chemical treatment." DELIMITED BY SIZE    MDNR0
059100                     INTO WS-REC-CANDIDATE                         MDNR0
059200             ELSE                                                  MDNR0
059300                 STRING "Monitor the trend.  If" DELIMITED BY SIZE MDNR0
059400                        "PV keeps decreasing" DELIMITED BY SIZE    MDNR0
059500                        "evaluate dilution or a" DELIMITED BY SIZE MDNR0
059600                        "chemical treatment." DELIMITED BY SIZE    MDNR0
059700                     INTO WS-REC-CANDIDATE                         MDNR0
059800             END-IF                                                MDNR0
059900         WHEN "WEIGHT_UP"                                          MDNR0
060000             STRING "Mud weight increased from " DELIMITED         MDNR0
060100                     BY SIZE                                       MDNR0
060200                 WS-PREV-EDIT DELIMITED BY SIZE                    MDNR0
060300                 " to " DELIMITED BY SIZE                          MDNR0
060400                 WS-CURR-EDIT DELIMITED BY SIZE                    MDNR0
060500                 " ppg." DELIMITED BY SIZE                         MDNR0
060600                 INTO MDI-INSIGHT-NARRATIVE (MDI-INSIGHT-CNT)      MDNR0
060700             STRING "Confirm the weight-up was" DELIMITED BY SIZE  MDNR0
060800                    "planned.  Monitor ECD and" DELIMITED BY SIZE  MDNR0
060900                    "hole-cleaning at the new" DELIMITED BY SIZE   MDNR0
061000                    "weight." DELIMITED BY SIZE                    MDNR0
061100                 INTO WS-REC-CANDIDATE                             MDNR0
061200         WHEN "DILUTION"                                           MDNR0
061300             STRING "Mud weight decreased from " DELIMITED         MDNR0
061400                     BY SIZE                                       MDNR0
061500                 WS-PREV-EDIT DELIMITED BY SIZE                    MDNR0
061600                 " to " DELIMITED BY SIZE                          MDNR0
061700                 WS-CURR-EDIT DELIMITED BY SIZE                    MDNR0
061800                 " ppg with water or base fluid added."            MDNR0
061900                     DELIMITED BY SIZE                             MDNR0
062000                 INTO MDI-INSIGHT-NARRATIVE (MDI-INSIGHT-CNT)      MDNR0
062100             STRING "Check post-dilution" DELIMITED BY SIZE        MDNR0
062200                    "rheology.  Verify mud" DELIMITED BY SIZE      MDNR0
062300                    "weight and solids are" DELIMITED BY SIZE      MDNR0
062400                    "trending to target." DELIMITED BY SIZE        MDNR0
062500                 INTO WS-REC-CANDIDATE                             MDNR0
062600         WHEN "PH_SHIFT"                                           MDNR0
062700             STRING "pH changed from " DELIMITED BY SIZE           MDNR0
062800                 WS-PREV-EDIT DELIMITED BY SIZE                    MDNR0
062900                 " to " DELIMITED BY SIZE                          MDNR0
063000                 WS-CURR-EDIT DELIMITED BY SIZE                    MDNR0
063100                 "." DELIMITED BY SIZE                             MDNR0
063200                 INTO MDI-INSIGHT-NARRATIVE (MDI-INSIGHT-CNT)      MDNR0
063300             STRING "Review chemical additions" DELIMITED BY SIZE  MDNR0
063400                    "that may have moved pH. " DELIMITED BY SIZE   MDNR0
063500                    "Keep pH in the 9.0-10.5" DELIMITED BY SIZE    MDNR0
063600                    "target band." DELIMITED BY SIZE               MDNR0
063700                 INTO WS-REC-CANDIDATE                             MDNR0
063800         WHEN "NEW_CHEMICAL"                                       MDNR0
063900             STRING QUOTE DELIMITED BY SIZE                        MDNR0
064000                 WS-UNIT-TXT (1:WS-UNIT-LEN) DELIMITED BY SIZE     MDNR0
064100                 QUOTE DELIMITED BY SIZE                           MDNR0
064200                 " was used for the first time on this"            MDNR0
064300                     DELIMITED BY SIZE                             MDNR0
064400                 " job (" DELIMITED BY SIZE                        MDNR0
064500                 WS-CURR-EDIT DELIMITED BY SIZE                    MDNR0
064600                 ")." DELIMITED BY SIZE                            MDNR0
064700                 INTO MDI-INSIGHT-NARRATIVE (MDI-INSIGHT-CNT)      MDNR0
064800             STRING "Monitor mud properties over" DELIMITED BY SIZEMDNR0
064900                    "the next day or two for" DELIMITED BY SIZE    MDNR0
065000                    "impact from the new" DELIMITED BY SIZE        MDNR0
065100                    "chemical addition." DELIMITED BY SIZE         MDNR0
065200                 INTO WS-REC-CANDIDATE                             MDNR0
065300         WHEN "CHEMICAL_SPIKE"                                     MDNR0
065400             STRING QUOTE DELIMITED BY SIZE                        MDNR0
065500                 WS-UNIT-TXT (1:WS-UNIT-LEN) DELIMITED BY SIZE     MDNR0
065600                 QUOTE DELIMITED BY SIZE                           MDNR0
065700                 " usage spiked to " DELIMITED BY SIZE             MDNR0
065800                 WS-CURR-EDIT DELIMITED BY SIZE                    MDNR0
065900                 ", " DELIMITED BY SIZE                            MDNR0
066000                 WS-PCT-EDIT DELIMITED BY SIZE                     MDNR0
066100                 "% of the 7-day average." DELIMITED BY SIZE       MDNR0
066200                 INTO MDI-INSIGHT-NARRATIVE (MDI-INSIGHT-CNT)      MDNR0
066300             STRING "Verify the high usage was" DELIMITED BY SIZE  MDNR0
066400                    "intentional.  Check for any" DELIMITED BY SIZEMDNR0
066500                    "tie to mud property" DELIMITED BY SIZE        MDNR0
066600                    "changes." DELIMITED BY SIZE                   MDNR0
066700                 INTO WS-REC-CANDIDATE                             MDNR0
066800         WHEN "LARGE_FORMATION_LOSS"                               MDNR0
066900             STRING "Formation loss of " DELIMITED BY SIZE         MDNR0
067000                 WS-CURR-EDIT DELIMITED BY SIZE                    MDNR0
067100                 " bbl recorded - exceeds the 100 bbl"             MDNR0
067200                     DELIMITED BY SIZE                             MDNR0
067300                 " threshold." DELIMITED BY SIZE                   MDNR0
067400                 INTO MDI-INSIGHT-NARRATIVE (MDI-INSIGHT-CNT)      MDNR0
067500             STRING "Evaluate an LCM pill. " DELIMITED BY SIZE     MDNR0
067600                    "Monitor pit levels and keep" DELIMITED BY SIZEMDNR0
067700                    "an adequate reserve." DELIMITED BY SIZE       MDNR0
067800                 INTO WS-REC-CANDIDATE                             MDNR0
067900         WHEN "HIGH_SC_REMOVAL"                                    MDNR0
068000             STRING "Solids-control equipment removed "            MDNR0
068100                     DELIMITED BY SIZE                             MDNR0
068200                 WS-CURR-EDIT DELIMITED BY SIZE                    MDNR0
068300                 ", above the 7-day baseline of "                  MDNR0
068400                     DELIMITED BY SIZE                             MDNR0
068500                 WS-PREV-EDIT DELIMITED BY SIZE                    MDNR0
068600                 "." DELIMITED BY SIZE                             MDNR0
068700                 INTO MDI-INSIGHT-NARRATIVE (MDI-INSIGHT-CNT)      MDNR0
068800             STRING "Positive signal - equipment" DELIMITED BY SIZEMDNR0
068900                    "is actively removing" DELIMITED BY SIZE       MDNR0
069000                    "solids.  Verify the removal" DELIMITED BY SIZEMDNR0
069100                    "volume matches discharge" DELIMITED BY SIZE   MDNR0
069200                    "estimates." DELIMITED BY SIZE                 MDNR0
069300                 INTO WS-REC-CANDIDATE                             MDNR0
069400         WHEN OTHER                                                MDNR0
069500             MOVE MD-EVT-DESC (MD-EVT-IX)                          MDNR0
069600                 TO MDI-INSIGHT-NARRATIVE (MDI-INSIGHT-CNT)        MDNR0
069700             STRING "Review the event data and" DELIMITED BY SIZE  MDNR0
069800                    "take appropriate action." DELIMITED BY SIZE   MDNR0
069900                 INTO WS-REC-CANDIDATE                             MDNR0
070000     END-EVALUATE.                                                 MDNR0
070100*                                                                  MDNR0
070200*---------------------------------------------------------         MDNR0
070300*    DD200 - LOOKS FOR A CAUSAL LINK NAMING THIS EVENT AS          MDNR0
070400*    THE EFFECT.  A HIGH CONFIDENCE LINK WINS OVER A               MDNR0
070500*    MEDIUM ONE; OTHERWISE THE FIRST ONE FOUND (THE TABLE          MDNR0
070600*    IS IN MDLINK0'S RULE ORDER) WINS.                             MDNR0
070700*---------------------------------------------------------         MDNR0
070800 DD200-FIND-CAUSE.                                                 MDNR0
070900     MOVE SPACES TO MDI-INSIGHT-CAUSE (MDI-INSIGHT-CNT).           MDNR0
071000     MOVE "N" TO WS-CAUSE-FOUND-SW.                                MDNR0
071100     MOVE SPACES TO WS-CAUSE-CONF-BEST.                            MDNR0
071200     SET MD-LNK-IX TO 1.                                           MDNR0
071300     SET WS-LNK-IX TO 1.                                           MDNR0
071400     PERFORM DD210-TEST-ONE-LINK                                   MDNR0
071500         UNTIL WS-LNK-IX > MD-LNK-COUNT.                           MDNR0
071600     IF WS-CAUSE-FOUND                                             MDNR0
071700         MOVE WS-CAUSE-TEXT-BEST TO WS-TRIM-FIELD                  MDNR0
071800         PERFORM ZZ100-TRIM-LENGTH                                 MDNR0
071900         STRING "Likely cause: " DELIMITED BY SIZE                 MDNR0
072000                 WS-CAUSE-TEXT-BEST (1:WS-TRIM-LEN)                MDNR0
072100                     DELIMITED BY SIZE                             MDNR0
072200             INTO MDI-INSIGHT-CAUSE (MDI-INSIGHT-CNT)              MDNR0
072300     END-IF.                                                       MDNR0
072400*                                                                  MDNR0
072500 DD210-TEST-ONE-LINK.                                              MDNR0
072600     IF MD-LNK-EFFECT-ID (MD-LNK-IX)                               MDNR0
072700             = MD-EVT-ID (MD-EVT-IX)                               MDNR0
072800         IF NOT WS-CAUSE-FOUND                                     MDNR0
072900             MOVE "Y" TO WS-CAUSE-FOUND-SW                         MDNR0
073000             MOVE MD-LNK-CONFIDENCE (MD-LNK-IX)                    MDNR0
073100                 TO WS-CAUSE-CONF-BEST                             MDNR0
073200             MOVE MD-LNK-EXPLANATION (MD-LNK-IX)                   MDNR0
073300                 TO WS-CAUSE-TEXT-BEST                             MDNR0
073400         ELSE                                                      MDNR0
073500             IF WS-CAUSE-CONF-BEST NOT = "HIGH"                    MDNR0
073600                     AND MD-LNK-CONFIDENCE (MD-LNK-IX)             MDNR0
073700                         = "HIGH"                                  MDNR0
073800                 MOVE "HIGH" TO WS-CAUSE-CONF-BEST                 MDNR0
073900                 MOVE MD-LNK-EXPLANATION (MD-LNK-IX)               MDNR0
074000                     TO WS-CAUSE-TEXT-BEST                         MDNR0
074100             END-IF                                                MDNR0
074200         END-IF                                                    MDNR0
074300     END-IF.                                                       MDNR0
074400     SET MD-LNK-IX UP BY 1.                                        MDNR0
074500     SET WS-LNK-IX UP BY 1.                                        MDNR0
074600*                                                                  MDNR0
074700*---------------------------------------------------------         MDNR0
074800*    EE100 - CARRIES WS-REC-CANDIDATE (SET BY DD130 FOR            MDNR0
074900*    EACH INSIGHT ALREADY BUILT) INTO THE RECOMMENDATION           MDNR0
075000*    LIST, SKIPPING TEXT ALREADY PRESENT, CAPPED AT FIVE.          MDNR0
075100*    RE-RUNS DD130's EVALUATE ONE MORE TIME PER EVENT SO           MDNR0
075200*    THE CANDIDATE TEXT IS AVAILABLE HERE IN ORDER.                MDNR0
075300*---------------------------------------------------------         MDNR0
075400 EE100-BUILD-RECOMMENDATIONS.                                      MDNR0
075500     MOVE ZERO TO MDI-RECOMMEND-CNT.                               MDNR0
075600     SET MD-EVT-IX TO WS-FIRST-DAY-IX.                             MDNR0
075700     SET WS-EVT-IX TO 1.                                           MDNR0
075800     PERFORM EE110-ADD-ONE-RECOMMEND                               MDNR0
075900         UNTIL WS-EVT-IX > WS-DAY-EVT-COUNT                        MDNR0
076000            OR MDI-RECOMMEND-CNT = 5.                              MDNR0
076100*                                                                  MDNR0
076200 EE110-ADD-ONE-RECOMMEND.                                          MDNR0
076300     PERFORM EE120-DERIVE-RECOMMEND-TEXT.                          MDNR0
076400     MOVE "N" TO WS-REC-DUP-SW.                                    MDNR0
076500     IF MDI-RECOMMEND-CNT NOT = ZERO                               MDNR0
076600         SET WS-REC-CHK-IX TO 1                                    MDNR0
076700         PERFORM EE130-TEST-ONE-DUP                                MDNR0
076800             UNTIL WS-REC-CHK-IX > MDI-RECOMMEND-CNT               MDNR0
076900                OR WS-REC-IS-DUP                                   MDNR0
077000     END-IF.                                                       MDNR0
077100     IF NOT WS-REC-IS-DUP                                          MDNR0
077200         ADD 1 TO MDI-RECOMMEND-CNT                                MDNR0
077300         MOVE WS-REC-CANDIDATE                                     MDNR0
077400             TO MDI-RECOMMEND-TEXT (MDI-RECOMMEND-CNT)             MDNR0
077500     END-IF.                                                       MDNR0
077600     SET MD-EVT-IX UP BY 1.                                        MDNR0
077700     SET WS-EVT-IX UP BY 1.                                        MDNR0
077800*                                                                  MDNR0
077900 EE130-TEST-ONE-DUP.                                               MDNR0
078000     IF MDI-RECOMMEND-TEXT (WS-REC-CHK-IX) = WS-REC-CANDIDATE      MDNR0
078100         MOVE "Y" TO WS-REC-DUP-SW                                 MDNR0
078200     ELSE                                                          MDNR0
078300         SET WS-REC-CHK-IX UP BY 1                                 MDNR0
078400     END-IF.                                                       MDNR0
078500*                                                                  MDNR0
078600*    EE120 REPEATS DD130's RECOMMENDATION CHOICE FOR THE           MDNR0
078700*    EVENT NOW UNDER MD-EVT-IX - KEPT SEPARATE FROM DD130          MDNR0
078800*    SO THE INSIGHT LIST AND RECOMMENDATION LIST CAN BE            MDNR0
078900*    WALKED ON THEIR OWN SUBSCRIPTS.                               MDNR0
079000 EE120-DERIVE-RECOMMEND-TEXT.                                      MDNR0
079100     EVALUATE MD-EVT-TYPE (MD-EVT-IX)                              MDNR0
079200         WHEN "SHAKER_DOWN"                                        MDNR0
079300             STRING "Inspect the shaker screens" DELIMITED BY SIZE MDNR0
079400                    "for blinding or damage.  If" DELIMITED BY SIZEMDNR0
079500                    "hours remain low consider a" DELIMITED BY SIZEMDNR0
079600                    "screen change." DELIMITED BY SIZE             MDNR0
079700                 INTO WS-REC-CANDIDATE                             MDNR0
079800         WHEN "SCREEN_CHANGE"                                      MDNR0
079900             STRING "Monitor shaker performance" DELIMITED BY SIZE MDNR0
080000                    "for improved solids removal" DELIMITED BY SIZEMDNR0
080100                    "with the new mesh." DELIMITED BY SIZE         MDNR0
080200                 INTO WS-REC-CANDIDATE                             MDNR0
080300         WHEN "CENTRIFUGE_DOWN"                                    MDNR0
080400             STRING "Check the centrifuge for" DELIMITED BY SIZE   MDNR0
080500                    "mechanical issues.  Watch" DELIMITED BY SIZE  MDNR0
080600                    "LGS - reduced capacity may" DELIMITED BY SIZE MDNR0
080700                    "let LGS build up." DELIMITED BY SIZE          MDNR0
080800                 INTO WS-REC-CANDIDATE                             MDNR0
080900         WHEN "CENTRIFUGE_FEED_CHG"                                MDNR0
081000             STRING "Verify the feed rate" DELIMITED BY SIZE       MDNR0
081100                    "adjustment is giving the" DELIMITED BY SIZE   MDNR0
081200                    "desired separation.  Watch" DELIMITED BY SIZE MDNR0
081300                    "overflow and underflow" DELIMITED BY SIZE     MDNR0
081400                    "quality." DELIMITED BY SIZE                   MDNR0
081500                 INTO WS-REC-CANDIDATE                             MDNR0
081600         WHEN "HYDROCYCLONE_DOWN"                                  MDNR0
081700             STRING "Inspect the cones for" DELIMITED BY SIZE      MDNR0
081800                    "plugging or wear.  Reduced" DELIMITED BY SIZE MDNR0
081900                    "hydrocyclone time may hurt" DELIMITED BY SIZE MDNR0
082000                    "fine solids removal." DELIMITED BY SIZE       MDNR0
082100                 INTO WS-REC-CANDIDATE                             MDNR0
082200         WHEN "EQUIPMENT_STARTUP"                                  MDNR0
082300             STRING "Verify the unit is" DELIMITED BY SIZE         MDNR0
082400                    "operating within expected" DELIMITED BY SIZE  MDNR0
082500                    "parameters after start-up." DELIMITED BY SIZE MDNR0
082600                 INTO WS-REC-CANDIDATE                             MDNR0
082700         WHEN "SOLIDS_SPIKE"                                       MDNR0
082800             STRING "Increase solids-control" DELIMITED BY SIZE    MDNR0
082900                    "equipment run time.  If ROP" DELIMITED BY SIZEMDNR0
083000                    "is high consider added" DELIMITED BY SIZE     MDNR0
083100                    "centrifuge capacity." DELIMITED BY SIZE       MDNR0
083200                 INTO WS-REC-CANDIDATE                             MDNR0
083300         WHEN "SAND_INCREASE"                                      MDNR0
083400             STRING "Check shaker screen" DELIMITED BY SIZE        MDNR0
083500                    "integrity - elevated sand" DELIMITED BY SIZE  MDNR0
083600                    "points to a screen bypass" DELIMITED BY SIZE  MDNR0
083700                    "or a coarser formation." DELIMITED BY SIZE    MDNR0
083800                 INTO WS-REC-CANDIDATE                             MDNR0
083900         WHEN "LGS_CREEP"                                          MDNR0
084000             STRING "Increase centrifuge feed" DELIMITED BY SIZE   MDNR0
084100                    "rate or run time to manage" DELIMITED BY SIZE MDNR0
084200                    "the LGS build-up." DELIMITED BY SIZE          MDNR0
084300                 INTO WS-REC-CANDIDATE                             MDNR0
084400         WHEN "DRILL_SOLIDS_RISE"                                  MDNR0
084500             STRING "Weigh ROP against" DELIMITED BY SIZE          MDNR0
084600                    "solids-control capacity. " DELIMITED BY SIZE  MDNR0
084700                    "Tune centrifuge and shaker" DELIMITED BY SIZE MDNR0
084800                    "settings to manage drill" DELIMITED BY SIZE   MDNR0
084900                    "solids." DELIMITED BY SIZE                    MDNR0
085000                 INTO WS-REC-CANDIDATE                             MDNR0
085100         WHEN "RHEOLOGY_SHIFT"                                     MDNR0
085200             IF MD-EVT-DIRECTION (MD-EVT-IX) = "UP"                MDNR0
085300                 STRING "Monitor the trend.  If" DELIMITED BY SIZE MDNR0
085400                        "PV keeps increasing" DELIMITED BY SIZE    MDNR0
085500                        "evaluate dilution or a" DELIMITED BY SIZE MDNR0
085600                        "chemical treatment." DELIMITED BY SIZE    MDNR0
085700                     INTO WS-REC-CANDIDATE                         MDNR0
085800             ELSE                                                  MDNR0
085900                 STRING "Monitor the trend.  If" DELIMITED BY SIZE MDNR0
086000                        "PV keeps decreasing" DELIMITED BY SIZE    MDNR0
086100                        "evaluate dilution or a" DELIMITED BY SIZE MDNR0
086200                        "chemical treatment." DELIMITED BY SIZE    MDNR0
086300                     INTO WS-REC-CANDIDATE                         MDNR0
086400             END-IF                                                MDNR0
086500         WHEN "WEIGHT_UP"                                          MDNR0
086600             STRING "Confirm the weight-up was" DELIMITED BY SIZE  MDNR0
086700                    "planned.  Monitor ECD and" DELIMITED BY SIZE  MDNR0
086800                    "hole-cleaning at the new" DELIMITED BY SIZE   MDNR0
086900                    "weight." DELIMITED BY SIZE                    MDNR0
087000                 INTO WS-REC-CANDIDATE                             MDNR0
087100         WHEN "DILUTION"                                           MDNR0
087200             STRING "Check post-dilution" DELIMITED BY SIZE        MDNR0
087300                    "rheology.  Verify mud" DELIMITED BY SIZE      MDNR0
087400                    "weight and solids are" DELIMITED BY SIZE      MDNR0
087500                    "trending to target." DELIMITED BY SIZE        MDNR0
087600                 INTO WS-REC-CANDIDATE                             MDNR0
087700         WHEN "PH_SHIFT"                                           MDNR0
087800             STRING "Review chemical additions" DELIMITED BY SIZE  MDNR0
087900                    "that may have moved pH. " DELIMITED BY SIZE   MDNR0
088000                    "Keep pH in the 9.0-10.5" DELIMITED BY SIZE    MDNR0
088100                    "target band." DELIMITED BY SIZE               MDNR0
088200                 INTO WS-REC-CANDIDATE                             MDNR0
088300         WHEN "NEW_CHEMICAL"                                       MDNR0
088400             STRING "Monitor mud properties over" DELIMITED BY SIZEMDNR0
088500                    "the next day or two for" DELIMITED BY SIZE    MDNR0
088600                    "impact from the new" DELIMITED BY SIZE        MDNR0
088700                    "chemical addition." DELIMITED BY SIZE         MDNR0
088800                 INTO WS-REC-CANDIDATE                             MDNR0
088900         WHEN "CHEMICAL_SPIKE"                                     MDNR0
089000             STRING "Verify the high usage was" DELIMITED BY SIZE  MDNR0
089100                    "intentional.  Check for any" DELIMITED BY SIZEMDNR0
089200                    "tie to mud property" DELIMITED BY SIZE        MDNR0
089300                    "changes." DELIMITED BY SIZE                   MDNR0
089400                 INTO WS-REC-CANDIDATE                             MDNR0
089500         WHEN "LARGE_FORMATION_LOSS"                               MDNR0
089600             STRING "Evaluate an LCM pill. " DELIMITED BY SIZE     MDNR0
089700                    "Monitor pit levels and keep" DELIMITED BY SIZEMDNR0
089800                    "an adequate reserve." DELIMITED BY SIZE       MDNR0
089900                 INTO WS-REC-CANDIDATE                             MDNR0
090000         WHEN "HIGH_SC_REMOVAL"                                    MDNR0
090100             STRING "Positive signal - equipment" DELIMITED BY SIZEMDNR0
090200                    "is actively removing" DELIMITED BY SIZE       MDNR0
090300                    "solids.  Verify the removal" DELIMITED BY SIZEMDNR0
090400                    "volume matches discharge" DELIMITED BY SIZE   MDNR0
090500                    "estimates." DELIMITED BY SIZE                 MDNR0
090600                 INTO WS-REC-CANDIDATE                             MDNR0
090700         WHEN OTHER                                                MDNR0
090800             STRING "Review the event data and" DELIMITED BY SIZE  MDNR0
090900                    "take appropriate action." DELIMITED BY SIZE   MDNR0
091000                 INTO WS-REC-CANDIDATE                             MDNR0
091100     END-EVALUATE.                                                 MDNR0
091200*                                                                  MDNR0
091300*---------------------------------------------------------         MDNR0
091400*    FF100 - ONE SENTENCE SUMMING UP THE TARGET DAY.               MDNR0
091500*---------------------------------------------------------         MDNR0
091600 FF100-BUILD-SUMMARY.                                              MDNR0
091700     IF NOT WS-DAY-FOUND OR WS-DAY-EVT-COUNT = ZERO                MDNR0
091800         STRING "Normal operations.  All" DELIMITED BY SIZE        MDNR0
091900                "equipment and mud properties" DELIMITED BY SIZE   MDNR0
092000                "within expected parameters." DELIMITED BY SIZE    MDNR0
092100             INTO MDI-SUMMARY-LINE                                 MDNR0
092200     ELSE                                                          MDNR0
092300         MOVE WS-DAY-EVT-COUNT TO WS-CNT-EDIT                      MDNR0
092400         IF WS-DAY-EVT-COUNT = 1                                   MDNR0
092500             MOVE SPACE TO WS-EVT-PLURAL                           MDNR0
092600         ELSE                                                      MDNR0
092700             MOVE "s" TO WS-EVT-PLURAL                             MDNR0
092800         END-IF                                                    MDNR0
092900         MOVE MD-EVT-TITLE (WS-TOP-EVT-IX) TO WS-TRIM-FIELD        MDNR0
093000         PERFORM ZZ100-TRIM-LENGTH                                 MDNR0
093100         IF WS-DAY-HIGH-COUNT = ZERO                               MDNR0
093200             STRING WS-CNT-EDIT DELIMITED BY SIZE                  MDNR0
093300                     " event" DELIMITED BY SIZE                    MDNR0
093400                     WS-EVT-PLURAL DELIMITED BY SIZE               MDNR0
093500                     " detected -- " DELIMITED BY SIZE             MDNR0
093600                     MD-EVT-TITLE (WS-TOP-EVT-IX) (1:WS-TRIM-LEN)  MDNR0
093700                         DELIMITED BY SIZE                         MDNR0
093800                     "." DELIMITED BY SIZE                         MDNR0
093900                 INTO MDI-SUMMARY-LINE                             MDNR0
094000         ELSE                                                      MDNR0
094100             MOVE WS-DAY-HIGH-COUNT TO WS-HIGH-EDIT                MDNR0
094200             STRING WS-CNT-EDIT DELIMITED BY SIZE                  MDNR0
094300                     " event" DELIMITED BY SIZE                    MDNR0
094400                     WS-EVT-PLURAL DELIMITED BY SIZE               MDNR0
094500                     " detected including " DELIMITED BY           MDNR0
094600                         SIZE                                      MDNR0
094700                     WS-HIGH-EDIT DELIMITED BY SIZE                MDNR0
094800                     " high-severity -- " DELIMITED BY SIZE        MDNR0
094900                     MD-EVT-TITLE (WS-TOP-EVT-IX) (1:WS-TRIM-LEN)  MDNR0
095000                         DELIMITED BY SIZE                         MDNR0
095100                     "." DELIMITED BY SIZE                         MDNR0
095200                 INTO MDI-SUMMARY-LINE                             MDNR0
095300         END-IF                                                    MDNR0
095400     END-IF.                                                       MDNR0
095500*                                                                  MDNR0
095600*---------------------------------------------------------         MDNR0
095700*    ZZ100 - BACKWARD SCAN FOR THE LAST NON-BLANK BYTE OF          MDNR0
095800*    WS-TRIM-FIELD.  USED AHEAD OF A STRING STATEMENT SO A         MDNR0
095900*    MULTI-WORD FIELD CAN BE STRUNG BY REFERENCE MODIFICATION      MDNR0
096000*    INSTEAD OF DELIMITED BY SPACE, WHICH WOULD STOP AT THE        MDNR0
096100*    FIRST BLANK INSIDE THE FIELD RATHER THAN THE TRAILING         MDNR0
096200*    BLANKS.  CALLER MUST MOVE THE SOURCE FIELD INTO               MDNR0
096300*    WS-TRIM-FIELD BEFORE THE PERFORM.                             MDNR0
096400*---------------------------------------------------------         MDNR0
096500 ZZ100-TRIM-LENGTH.                                                MDNR0
096600     SET WS-TRIM-LEN TO 120.                                       MDNR0
096700     PERFORM ZZ110-BACKSCAN-ONE-BYTE                               MDNR0
096800         UNTIL WS-TRIM-LEN = 0                                     MDNR0
096900            OR WS-TRIM-FIELD-CHAR (WS-TRIM-LEN) NOT = SPACE.       MDNR0
097000     IF WS-TRIM-LEN = 0                                            MDNR0
097100         MOVE 1 TO WS-TRIM-LEN                                     MDNR0
097200     END-IF.                                                       MDNR0
097300*                                                                  MDNR0
097400 ZZ110-BACKSCAN-ONE-BYTE.                                          MDNR0
097500     SUBTRACT 1 FROM WS-TRIM-LEN.                                  MDNR0
097600*                                                                  MDNR0
