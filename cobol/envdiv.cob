000100*    COMMON ENVIRONMENT DIVISION ENTRIES                 ENVDV
000200*    FOR THE MUD DATA (MD) SUITE                         ENVDV
000300*                                                        ENVDV
000400*    04/11/25 VBC - CREATED, LIFTED OUT OF MDMAIN0 SO     ENVDV
000500*                   EVERY PROGRAM IN THE SUITE SETS THE   ENVDV
000600*                   PRINTER / SWITCH FURNITURE THE SAME.  ENVDV
000700*    19/01/26 VBC - ADDED UPSI-1 FOR THE TEST-DATA FLAG,  ENVDV
000800*                   UPSI-2 FOR THE "IGNORE BAD DATES"     ENVDV
000900*                   RUN OPTION.                           ENVDV
001000     CONFIGURATION SECTION.                               ENVDV
001100     SOURCE-COMPUTER.  GENERIC-PC.                         ENVDV
001200     OBJECT-COMPUTER.  GENERIC-PC.                         ENVDV
001300     SPECIAL-NAMES.                                        ENVDV
001400         C01 IS TOP-OF-FORM                                ENVDV
001500         CLASS MD-NUMERIC-CLASS IS "0123456789"             ENVDV
001600         UPSI-1 IS MD-TEST-DATA-SW                          ENVDV
001700             ON STATUS IS MD-TEST-DATA-ON                   ENVDV
001800         UPSI-2 IS MD-IGNORE-BAD-DATES-SW                   ENVDV
001900             ON STATUS IS MD-IGNORE-BAD-DATES-ON.            ENVDV
