000100*    SELECT CLAUSE FOR WELL REPORT HEADER FILE          SELRP
000200*    ONE ROW PER JOB-ID + REPORT-DATE                    SELRP
000300*    05/11/25 VBC - CREATED.                             SELRP
000400     SELECT MD-REPORT-FILE  ASSIGN TO MD-REPORT-FILE-NAME SELRP
000500             ORGANIZATION   IS LINE SEQUENTIAL            SELRP
000600             STATUS         IS MD-REPORT-STATUS.          SELRP
