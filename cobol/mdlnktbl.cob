000100******************************************************            MDLKW
000200*                                                      *          MDLKW
000300*   WORKING STORAGE - CAUSAL LINK TABLE                 *         MDLKW
000400*     BUILT BY MDLINK0 FROM THE SORTED EVENT TABLE -    *         MDLKW
000500*     ONE ENTRY PER QUALIFYING CAUSE/EFFECT PAIR, DE-   *         MDLKW
000600*     DUPLICATED ON CAUSE-ID/EFFECT-ID ACROSS ALL 7      *        MDLKW
000700*     RULES (FIRST RULE TO FIRE WINS).                  *         MDLKW
000800*                                                      *          MDLKW
000900******************************************************            MDLKW
001000*                                                                 MDLKW
001100*    06/11/25 VBC - CREATED.                                      MDLKW
001200*    02/02/26 VBC - MAX LINKS RAISED 200 TO 300.                  MDLKW
001300*                                                                 MDLKW
001400 01  MD-LINK-TABLE.                                               MDLKW
001500     03  MD-LNK-COUNT              PIC 9(3)     COMP.             MDLKW
001600     03  MD-LNK-GRP                OCCURS 300                     MDLKW
001700                   INDEXED BY MD-LNK-IX.                          MDLKW
001800         05  MD-LNK-CAUSE-ID       PIC X(60).                     MDLKW
001900         05  MD-LNK-EFFECT-ID      PIC X(60).                     MDLKW
002000         05  MD-LNK-RULE-NAME      PIC X(30).                     MDLKW
002100         05  MD-LNK-EXPLANATION    PIC X(120).                    MDLKW
002200         05  MD-LNK-CONFIDENCE     PIC X(6).                      MDLKW
002300         05  FILLER               PIC X(04).                      MDLKW
002400*                                                                 MDLKW
