000100******************************************************            MDCHM
000200*                                                      *          MDCHM
000300*   RECORD DEFINITION FOR CHEMICAL TRANSACTION FILE    *          MDCHM
000400*        ONE ROW PER ITEM ADDED/CONSUMED EACH DATE     *          MDCHM
000500*                                                      *          MDCHM
000600******************************************************            MDCHM
000700*                                                                 MDCHM
000800*    29/10/25 VBC - CREATED.                                      MDCHM
000900*    05/11/25 VBC - CATEGORY FIELD MOVED OUT TO THE WORK          MDCHM
001000*                   RECORD BELOW - CATEGORY IS ASSIGNED BY        MDCHM
001100*                   MDCATG0 AND IS NOT PART OF THE INPUT          MDCHM
001200*                   TRANSACTION AS RECEIVED FROM THE RIG.         MDCHM
001300*    09/02/26 VBC - WORK RECORD BELOW WAS NEVER PICKED UP BY      MDCHM
001400*                   ANY CALLING PROGRAM, REMOVED.  CATEGORY IS    MDCHM
001500*                   CARRIED DIRECTLY ON THE TIMELINE CHEMICAL     MDCHM
001600*                   ENTRY IN MDTIMLN, NOT ON A SEPARATE WORK      MDCHM
001700*                   RECORD.                                       MDCHM
001800*                                                                 MDCHM
001900 01  MD-CHEMICAL-RECORD.                                          MDCHM
002000     03  MDC-JOB-ID                PIC X(8).                      MDCHM
002100     03  MDC-REPORT-DATE           PIC X(10).                     MDCHM
002200     03  MDC-ITEM-NAME             PIC X(40).                     MDCHM
002300     03  MDC-ADD-LOSS              PIC X(6).                      MDCHM
002400     03  MDC-QUANTITY              PIC S9(6)V99.                  MDCHM
002500     03  MDC-UNITS                 PIC X(10).                     MDCHM
002600     03  FILLER                    PIC X(6).                      MDCHM
