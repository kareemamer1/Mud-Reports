000100*    SELECT CLAUSE FOR CAUSAL LINKS OUTPUT FILE          SELLK
000200*    06/11/25 VBC - CREATED.                             SELLK
000300     SELECT MD-LINKS-FILE   ASSIGN TO MD-LINKS-FILE-NAME  SELLK
000400             ORGANIZATION   IS LINE SEQUENTIAL            SELLK
000500             STATUS         IS MD-LINKS-STATUS.           SELLK
