000100******************************************************MDRPT
000200*                                                      *MDRPT
000300*   RECORD DEFINITION FOR WELL REPORT HEADER FILE      *MDRPT
000400*        ONE ROW PER JOB-ID + REPORT-DATE              *MDRPT
000500*                                                      *MDRPT
000600******************************************************MDRPT
000700*                                                           MDRPT
000800*    05/11/25 VBC - CREATED.                                MDRPT
000900*    21/11/25 VBC - REMARKS WIDENED FROM 100 TO 120 PER      MDRPT
001000*                   WELL SITE REQUEST.                      MDRPT
001100*                                                           MDRPT
001200 01  MD-REPORT-RECORD.                                      MDRPT
001300     03  MDR-JOB-ID                PIC X(8).                 MDRPT
001400     03  MDR-REPORT-DATE           PIC X(10).                MDRPT
001500*                                   CCYY-MM-DD                MDRPT
001600     03  MDR-MD-DEPTH              PIC S9(5)V9.               MDRPT
001700*                                   MEASURED DEPTH, METRES     MDRPT
001800     03  MDR-TVD-DEPTH             PIC S9(5)V9.               MDRPT
001900*                                   TRUE VERTICAL DEPTH, M      MDRPT
002000     03  MDR-PRESENT-ACTIVITY      PIC X(30).                 MDRPT
002100     03  MDR-ENGINEER              PIC X(25).                 MDRPT
002200     03  MDR-REMARKS               PIC X(120).                MDRPT
002300     03  FILLER                    PIC X(6).                  MDRPT
002400*                                                           MDRPT
