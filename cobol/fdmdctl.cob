000100******************************************************MDCTL
000200*                                                      *MDCTL
000300*   RECORD DEFINITION FOR THE RUN CONTROL CARD         *MDCTL
000400*        ONE RECORD PER RUN - READ ONCE BY MDMAIN0     *MDCTL
000500*        AT AA010-READ-CONTROL-CARD                    *MDCTL
000600*                                                      *MDCTL
000700******************************************************MDCTL
000800*                                                           MDCTL
000900*    04/11/25 VBC - CREATED.                                MDCTL
001000*    19/01/26 VBC - SHIFT FIELD WIDENED 5 TO 7 TO MATCH      MDCTL
001100*                   MDCALL.COB'S MD-CALL-SHIFT.              MDCTL
001200*                                                           MDCTL
001300 01  MD-CONTROL-RECORD.                                     MDCTL
001400     03  MDCT-JOB-ID               PIC X(8).                MDCTL
001500     03  MDCT-START-DATE           PIC X(10).                MDCTL
001600*                                   BLANK = NO LOWER FILTER   MDCTL
001700     03  MDCT-END-DATE             PIC X(10).                 MDCTL
001800*                                   BLANK = NO UPPER FILTER    MDCTL
001900     03  MDCT-TARGET-DATE          PIC X(10).                  MDCTL
002000*                                   DATE FOR THE HANDOVER RPT.  MDCTL
002100     03  MDCT-SHIFT                PIC X(7).                    MDCTL
002200*                                   DAY / EVENING / NIGHT.       MDCTL
002300     03  FILLER                    PIC X(14).                    MDCTL
002400*                                                           MDCTL
