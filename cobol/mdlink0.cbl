000100*****************************************************             MDLK0
000200*                                                    *            MDLK0
000300*   C A U S A L   L I N K E R                        *            MDLK0
000400*                                                    *            MDLK0
000500*****************************************************             MDLK0
000600 IDENTIFICATION          DIVISION.                                MDLK0
000700 PROGRAM-ID.    MDLINK0.                                          MDLK0
000800 AUTHOR.        V B COEN FBCS FIDM FIDPM.                         MDLK0
000900 INSTALLATION.  APPLEWOOD COMPUTERS - SOLIDS CONTROL.             MDLK0
001000 DATE-WRITTEN.  31/10/1982.                                       MDLK0
001100 DATE-COMPILED.                                                   MDLK0
001200 SECURITY.      COPYRIGHT (C) 1982-2026 AND LATER,                MDLK0
001300                VINCENT BRYAN COEN.  DISTRIBUTED UNDER            MDLK0
001400                THE GNU GENERAL PUBLIC LICENSE.  SEE              MDLK0
001500                THE FILE COPYING FOR DETAILS.                     MDLK0
001600*                                                                 MDLK0
001700*    REMARKS.        WALKS THE EVENT TABLE BUILT BY               MDLK0
001800*                    MDEVNT0 AND RAISES A CAUSAL LINK             MDLK0
001900*                    ROW WHEREVER TWO EVENTS FALL INTO            MDLK0
002000*                    ONE OF THE SEVEN DATE-WINDOW RULES           MDLK0
002100*                    BELOW.  FIRST RULE TO FIRE ON A GIVEN        MDLK0
002200*                    CAUSE/EFFECT PAIR WINS - NO PAIR IS          MDLK0
002300*                    EVER LINKED TWICE.                           MDLK0
002400*                                                                 MDLK0
002500*    CALLED MODULES.  NONE.                                       MDLK0
002600*                                                                 MDLK0
002700*---------------------------------------------------------        MDLK0
002800*    CHANGE LOG                                                   MDLK0
002900*---------------------------------------------------------        MDLK0
003000*    31/10/82 VBC - CREATED AS MAPS04 DATE CONVERTER -            MDLK0
003100*                   RE-PURPOSED BELOW.                            MDLK0
003200*    06/11/25 VBC - RE-WRITTEN AS THE CAUSAL LINKER. THE          MDLK0
003300*                   DAY-NUMBER ARITHMETIC BELOW REPLACES          MDLK0
003400*                   THE OLD FUNCTION INTEGER-OF-DATE CALL -       MDLK0
003500*                   REQ NO. SC-2025-11.                           MDLK0
003600*    18/11/25 VBC - RULE 5, WEIGHT-UP-OPERATION, ADDED.           MDLK0
003700*    02/02/26 VBC - DE-DUP CHECK MOVED TO ITS OWN PARAGRAPH       MDLK0
003800*                   SO ALL 7 RULES SHARE ONE COPY OF IT.          MDLK0
003900*    11/02/26 VBC - Y2K NOTE - DAY-NUMBER ROUTINE ALREADY         MDLK0
004000*                   CARRIES A FULL 4 DIGIT CENTURY+YEAR, NO       MDLK0
004100*                   CHANGE REQUIRED.                              MDLK0
004200*    19/01/26 VBC - RE-HOSTED TO GNUCOBOL, CONVERTED TO           MDLK0
004300*                   FIXED FORMAT SOURCE.                          MDLK0
004400*    09/02/26 VBC - DAY-NUMBER ROUTINE NOW DISPLAYS A WARNING     MDLK0
004500*                   IF EITHER EVENT DATE'S YEAR LOOKS LIKE A      MDLK0
004600*                   BAD IMPORT (OUTSIDE 1990-2099).  REQ NO.      MDLK0
004700*                   SC-2026-11.                                   MDLK0
004800*                                                                 MDLK0
004900 ENVIRONMENT             DIVISION.                                MDLK0
005000 COPY "ENVDIV.COB".                                               MDLK0
005100 INPUT-OUTPUT            SECTION.                                 MDLK0
005200 DATA                    DIVISION.                                MDLK0
005300 WORKING-STORAGE SECTION.                                         MDLK0
005400 77  PROG-NAME               PIC X(15) VALUE "MDLINK0 (1.00)".    MDLK0
005500*                                                                 MDLK0
005600 01  WS-DATE-FIELDS.                                              MDLK0
005700     03  WS-WORK-DATE.                                            MDLK0
005800         05  WS-WD-CCYY        PIC 9(4).                          MDLK0
005900         05  FILLER            PIC X.                             MDLK0
006000         05  WS-WD-MM          PIC 99.                            MDLK0
006100         05  FILLER            PIC X.                             MDLK0
006200         05  WS-WD-DD          PIC 99.                            MDLK0
006300     03  WS-WORK-DATE-TEXT REDEFINES WS-WORK-DATE PIC X(10).      MDLK0
006400     03  WS-CAUSE-DAYNO        PIC S9(8)   COMP.                  MDLK0
006500     03  WS-EFFECT-DAYNO       PIC S9(8)   COMP.                  MDLK0
006600     03  WS-DAY-DIFF           PIC S9(8)   COMP.                  MDLK0
006700     03  WS-LEAP-SW            PIC X       VALUE "N".             MDLK0
006800         88  WS-IS-LEAP-YEAR               VALUE "Y".             MDLK0
006900     03  WS-DAYNO-RESULT       PIC S9(8)   COMP.                  MDLK0
007000     03  WS-MOD-REMAINDER      PIC S9(8)   COMP.                  MDLK0
007100     03  WS-MOD-QUOTIENT       PIC S9(8)   COMP.                  MDLK0
007200*                                                                 MDLK0
007300 01  WS-LINK-DATA.                                                MDLK0
007400     03  WS-CAUSE-IX           PIC 9(3)    COMP.                  MDLK0
007500     03  WS-EFFECT-IX          PIC 9(3)    COMP.                  MDLK0
007600     03  WS-RULE-NAME          PIC X(30).                         MDLK0
007700     03  WS-RULE-NAME-CHARS REDEFINES WS-RULE-NAME.               MDLK0
007800        05  WS-RULE-NAME-CHAR PIC X  OCCURS 30.                   MDLK0
007900     03  WS-EXPLANATION        PIC X(120).                        MDLK0
008000     03  WS-EXPLANATION-CHARS REDEFINES WS-EXPLANATION.           MDLK0
008100        05  WS-EXPLANATION-CHAR PIC X  OCCURS 120.                MDLK0
008200     03  WS-CONFIDENCE         PIC X(6).                          MDLK0
008300     03  WS-DUP-SW             PIC X       VALUE "N".             MDLK0
008400         88  WS-IS-DUPLICATE               VALUE "Y".             MDLK0
008500*                                                                 MDLK0
008600 LINKAGE SECTION.                                                 MDLK0
008700 COPY "MDEVTBL.COB".                                              MDLK0
008800 COPY "MDLNKTBL.COB".                                             MDLK0
008900*                                                                 MDLK0
009000 PROCEDURE DIVISION USING MD-EVENT-TABLE MD-LINK-TABLE.           MDLK0
009100*                                                                 MDLK0
009200 AA000-MAIN.                                                      MDLK0
009300     PERFORM  AA100-RULE-1-SCREEN-FROM-SOLIDS.                    MDLK0
009400     PERFORM  AA200-RULE-2-LGS-FROM-CENTRIFUGE.                   MDLK0
009500     PERFORM  AA300-RULE-3-RHEOLOGY-FROM-CHEMICAL.                MDLK0
009600     PERFORM  AA400-RULE-4-RHEOLOGY-FROM-LGS.                     MDLK0
009700     PERFORM  AA500-RULE-5-WEIGHT-UP-OPERATION.                   MDLK0
009800     PERFORM  AA600-RULE-6-SCREEN-CHANGE-PREVENTIVE.              MDLK0
009900     PERFORM  AA700-RULE-7-DILUTION-EFFECTIVE.                    MDLK0
010000     GOBACK.                                                      MDLK0
010100*                                                                 MDLK0
010200 AA100-RULE-1-SCREEN-FROM-SOLIDS.                                 MDLK0
010300*                                                                 MDLK0
010400*    SOLIDS_SPIKE OR SAND_INCREASE DRIVING A SHAKER_DOWN          MDLK0
010500*    THE SAME DAY OR THE DAY BEFORE - HIGH CONFIDENCE.            MDLK0
010600*                                                                 MDLK0
010700     SET      MD-EVT-IX TO 1.                                     MDLK0
010800     PERFORM  AA101-TEST-ONE-EVENT-FOR-RULE-1                     MDLK0
010900         UNTIL MD-EVT-IX > MD-EVT-COUNT.                          MDLK0
011000*                                                                 MDLK0
011100 AA100-EXIT.                                                      MDLK0
011200     EXIT.                                                        MDLK0
011300*                                                                 MDLK0
011400 AA101-TEST-ONE-EVENT-FOR-RULE-1.                                 MDLK0
011500         IF   MD-EVT-TYPE (MD-EVT-IX) = "SOLIDS_SPIKE"            MDLK0
011600           OR MD-EVT-TYPE (MD-EVT-IX) = "SAND_INCREASE"           MDLK0
011700              MOVE MD-EVT-IX TO WS-CAUSE-IX                       MDLK0
011800              PERFORM AA110-FIND-SHAKER-DOWN-EFFECT               MDLK0
011900         END-IF                                                   MDLK0
012000         SET  MD-EVT-IX UP BY 1.                                  MDLK0
012100*                                                                 MDLK0
012200 AA110-FIND-SHAKER-DOWN-EFFECT.                                   MDLK0
012300     SET      MD-EVT-IX TO 1.                                     MDLK0
012400     PERFORM  AA111-TEST-ONE-EVENT-FOR-SHAKER-DOWN                MDLK0
012500         UNTIL MD-EVT-IX > MD-EVT-COUNT.                          MDLK0
012600*                                                                 MDLK0
012700 AA110-EXIT.                                                      MDLK0
012800     EXIT.                                                        MDLK0
012900*                                                                 MDLK0
013000 AA111-TEST-ONE-EVENT-FOR-SHAKER-DOWN.                            MDLK0
013100         IF   MD-EVT-TYPE (MD-EVT-IX) = "SHAKER_DOWN"             MDLK0
013200              MOVE MD-EVT-IX TO WS-EFFECT-IX                      MDLK0
013300              PERFORM AA800-DAY-DIFF-CAUSE-EFFECT                 MDLK0
013400              IF   WS-DAY-DIFF >= ZERO AND WS-DAY-DIFF <= 1       MDLK0
013500                   MOVE "screen_failure_from_solids"              MDLK0
013600                        TO WS-RULE-NAME                           MDLK0
013700                   MOVE "Solids rise preceded the shaker going"   MDLK0
013800                        TO WS-EXPLANATION                         MDLK0
013900                   MOVE "HIGH" TO WS-CONFIDENCE                   MDLK0
014000                   PERFORM AA900-ADD-LINK-IF-NEW                  MDLK0
014100              END-IF                                              MDLK0
014200         END-IF                                                   MDLK0
014300         SET  MD-EVT-IX UP BY 1.                                  MDLK0
014400*                                                                 MDLK0
014500 AA200-RULE-2-LGS-FROM-CENTRIFUGE.                                MDLK0
014600*                                                                 MDLK0
014700*    CENTRIFUGE_DOWN DRIVING LGS_CREEP WITHIN 3 DAYS.             MDLK0
014800*                                                                 MDLK0
014900     SET      MD-EVT-IX TO 1.                                     MDLK0
015000     PERFORM  AA201-TEST-ONE-EVENT-FOR-RULE-2                     MDLK0
015100         UNTIL MD-EVT-IX > MD-EVT-COUNT.                          MDLK0
015200*                                                                 MDLK0
015300 AA200-EXIT.                                                      MDLK0
015400     EXIT.                                                        MDLK0
015500*                                                                 MDLK0
015600 AA201-TEST-ONE-EVENT-FOR-RULE-2.                                 MDLK0
015700         IF   MD-EVT-TYPE (MD-EVT-IX) = "CENTRIFUGE_DOWN"         MDLK0
015800              MOVE MD-EVT-IX TO WS-CAUSE-IX                       MDLK0
015900              PERFORM AA210-FIND-LGS-CREEP-EFFECT                 MDLK0
016000         END-IF                                                   MDLK0
016100         SET  MD-EVT-IX UP BY 1.                                  MDLK0
016200*                                                                 MDLK0
016300 AA210-FIND-LGS-CREEP-EFFECT.                                     MDLK0
016400     SET      MD-EVT-IX TO 1.                                     MDLK0
016500     PERFORM  AA211-TEST-ONE-EVENT-FOR-LGS-CREEP                  MDLK0
016600         UNTIL MD-EVT-IX > MD-EVT-COUNT.                          MDLK0
016700*                                                                 MDLK0
016800 AA210-EXIT.                                                      MDLK0
016900     EXIT.                                                        MDLK0
017000*                                                                 MDLK0
017100 AA211-TEST-ONE-EVENT-FOR-LGS-CREEP.                              MDLK0
017200         IF   MD-EVT-TYPE (MD-EVT-IX) = "LGS_CREEP"               MDLK0
017300              MOVE MD-EVT-IX TO WS-EFFECT-IX                      MDLK0
017400              PERFORM AA800-DAY-DIFF-CAUSE-EFFECT                 MDLK0
017500              IF   WS-DAY-DIFF >= ZERO AND WS-DAY-DIFF <= 3       MDLK0
017600                   MOVE "lgs_from_centrifuge_down"                MDLK0
017700                        TO WS-RULE-NAME                           MDLK0
017800                   MOVE "Centrifuge outage let low gravity solids MDLK0
017900-                       " build up over the following days"       MDLK0
018000                        TO WS-EXPLANATION                         MDLK0
018100                   MOVE "HIGH" TO WS-CONFIDENCE                   MDLK0
018200                   PERFORM AA900-ADD-LINK-IF-NEW                  MDLK0
018300              END-IF                                              MDLK0
018400         END-IF                                                   MDLK0
018500         SET  MD-EVT-IX UP BY 1.                                  MDLK0
018600*                                                                 MDLK0
018700 AA300-RULE-3-RHEOLOGY-FROM-CHEMICAL.                             MDLK0
018800*                                                                 MDLK0
018900*    NEW_CHEMICAL DRIVING A RHEOLOGY_SHIFT THE SAME DAY OR        MDLK0
019000*    THE DAY AFTER.                                               MDLK0
019100*                                                                 MDLK0
019200     SET      MD-EVT-IX TO 1.                                     MDLK0
019300     PERFORM  AA301-TEST-ONE-EVENT-FOR-RULE-3                     MDLK0
019400         UNTIL MD-EVT-IX > MD-EVT-COUNT.                          MDLK0
019500*                                                                 MDLK0
019600 AA300-EXIT.                                                      MDLK0
019700     EXIT.                                                        MDLK0
019800*                                                                 MDLK0
019900 AA301-TEST-ONE-EVENT-FOR-RULE-3.                                 MDLK0
020000         IF   MD-EVT-TYPE (MD-EVT-IX) = "NEW_CHEMICAL"            MDLK0
020100              MOVE MD-EVT-IX TO WS-CAUSE-IX                       MDLK0
020200              PERFORM AA310-FIND-RHEOLOGY-EFFECT                  MDLK0
020300         END-IF                                                   MDLK0
020400         SET  MD-EVT-IX UP BY 1.                                  MDLK0
020500*                                                                 MDLK0
020600 AA310-FIND-RHEOLOGY-EFFECT.                                      MDLK0
020700     SET      MD-EVT-IX TO 1.                                     MDLK0
020800     PERFORM  AA311-TEST-ONE-EVENT-FOR-RHEOLOGY                   MDLK0
020900         UNTIL MD-EVT-IX > MD-EVT-COUNT.                          MDLK0
021000*                                                                 MDLK0
021100 AA310-EXIT.                                                      MDLK0
021200     EXIT.                                                        MDLK0
021300*                                                                 MDLK0
021400 AA311-TEST-ONE-EVENT-FOR-RHEOLOGY.                               MDLK0
021500         IF   MD-EVT-TYPE (MD-EVT-IX) = "RHEOLOGY_SHIFT"          MDLK0
021600              MOVE MD-EVT-IX TO WS-EFFECT-IX                      MDLK0
021700              PERFORM AA800-DAY-DIFF-CAUSE-EFFECT                 MDLK0
021800              IF   WS-DAY-DIFF >= ZERO AND WS-DAY-DIFF <= 1       MDLK0
021900                   MOVE "rheology_from_new_chemical"              MDLK0
022000                        TO WS-RULE-NAME                           MDLK0
022100                   MOVE "New product addition lines up with the"  MDLK0
022200                        TO WS-EXPLANATION                         MDLK0
022300                   MOVE "HIGH" TO WS-CONFIDENCE                   MDLK0
022400                   PERFORM AA900-ADD-LINK-IF-NEW                  MDLK0
022500              END-IF                                              MDLK0
022600         END-IF                                                   MDLK0
022700         SET  MD-EVT-IX UP BY 1.                                  MDLK0
022800*                                                                 MDLK0
022900 AA400-RULE-4-RHEOLOGY-FROM-LGS.                                  MDLK0
023000*                                                                 MDLK0
023100*    LGS_CREEP DRIVING A RHEOLOGY_SHIFT WHOSE DIRECTION IS        MDLK0
023200*    "UP", WITHIN 3 DAYS - MEDIUM CONFIDENCE.                     MDLK0
023300*                                                                 MDLK0
023400     SET      MD-EVT-IX TO 1.                                     MDLK0
023500     PERFORM  AA401-TEST-ONE-EVENT-FOR-RULE-4                     MDLK0
023600         UNTIL MD-EVT-IX > MD-EVT-COUNT.                          MDLK0
023700*                                                                 MDLK0
023800 AA400-EXIT.                                                      MDLK0
023900     EXIT.                                                        MDLK0
024000*                                                                 MDLK0
024100 AA401-TEST-ONE-EVENT-FOR-RULE-4.                                 MDLK0
024200         IF   MD-EVT-TYPE (MD-EVT-IX) = "LGS_CREEP"               MDLK0
024300              MOVE MD-EVT-IX TO WS-CAUSE-IX                       MDLK0
024400              PERFORM AA410-FIND-RHEOLOGY-UP-EFFECT               MDLK0
024500         END-IF                                                   MDLK0
024600         SET  MD-EVT-IX UP BY 1.                                  MDLK0
024700*                                                                 MDLK0
024800 AA410-FIND-RHEOLOGY-UP-EFFECT.                                   MDLK0
024900     SET      MD-EVT-IX TO 1.                                     MDLK0
025000     PERFORM  AA411-TEST-ONE-EVENT-FOR-RHEOLOGY-UP                MDLK0
025100         UNTIL MD-EVT-IX > MD-EVT-COUNT.                          MDLK0
025200*                                                                 MDLK0
025300 AA410-EXIT.                                                      MDLK0
025400     EXIT.                                                        MDLK0
025500*                                                                 MDLK0
025600 AA411-TEST-ONE-EVENT-FOR-RHEOLOGY-UP.                            MDLK0
025700         IF   MD-EVT-TYPE (MD-EVT-IX) = "RHEOLOGY_SHIFT"          MDLK0
025800           AND MD-EVT-DIRECTION (MD-EVT-IX) = "UP"                MDLK0
025900              MOVE MD-EVT-IX TO WS-EFFECT-IX                      MDLK0
026000              PERFORM AA800-DAY-DIFF-CAUSE-EFFECT                 MDLK0
026100              IF   WS-DAY-DIFF >= ZERO AND WS-DAY-DIFF <= 3       MDLK0
026200                   MOVE "rheology_from_lgs" TO WS-RULE-NAME       MDLK0
026300                   MOVE "Creeping low gravity solids pushed"      MDLK0
026400                        TO WS-EXPLANATION                         MDLK0
026500                   MOVE "MEDIUM" TO WS-CONFIDENCE                 MDLK0
026600                   PERFORM AA900-ADD-LINK-IF-NEW                  MDLK0
026700              END-IF                                              MDLK0
026800         END-IF                                                   MDLK0
026900         SET  MD-EVT-IX UP BY 1.                                  MDLK0
027000*                                                                 MDLK0
027100 AA500-RULE-5-WEIGHT-UP-OPERATION.                                MDLK0
027200*                                                                 MDLK0
027300*    A WEIGHTING AGENT CHEMICAL EVENT LINKED TO A WEIGHT_UP       MDLK0
027400*    EVENT ON THE SAME DAY - HIGH CONFIDENCE.  MD-EVT-DETAIL      MDLK0
027500*    CARRIES THE CHEMICAL CATEGORY FOR NEW_CHEMICAL AND           MDLK0
027600*    CHEMICAL_SPIKE EVENTS.                                       MDLK0
027700*                                                                 MDLK0
027800     SET      MD-EVT-IX TO 1.                                     MDLK0
027900     PERFORM  AA501-TEST-ONE-EVENT-FOR-RULE-5                     MDLK0
028000         UNTIL MD-EVT-IX > MD-EVT-COUNT.                          MDLK0
028100*                                                                 MDLK0
028200 AA500-EXIT.                                                      MDLK0
028300     EXIT.                                                        MDLK0
028400*                                                                 MDLK0
028500 AA501-TEST-ONE-EVENT-FOR-RULE-5.                                 MDLK0
028600         IF  (MD-EVT-TYPE (MD-EVT-IX) = "NEW_CHEMICAL"            MDLK0
028700           OR MD-EVT-TYPE (MD-EVT-IX) = "CHEMICAL_SPIKE")         MDLK0
028800           AND MD-EVT-DETAIL (MD-EVT-IX) = "Weighting Agent"      MDLK0
028900              MOVE MD-EVT-IX TO WS-CAUSE-IX                       MDLK0
029000              PERFORM AA510-FIND-WEIGHT-UP-EFFECT                 MDLK0
029100         END-IF                                                   MDLK0
029200         SET  MD-EVT-IX UP BY 1.                                  MDLK0
029300*                                                                 MDLK0
029400 AA510-FIND-WEIGHT-UP-EFFECT.                                     MDLK0
029500     SET      MD-EVT-IX TO 1.                                     MDLK0
029600     PERFORM  AA511-TEST-ONE-EVENT-FOR-WEIGHT-UP                  MDLK0
029700         UNTIL MD-EVT-IX > MD-EVT-COUNT.                          MDLK0
029800*                                                                 MDLK0
029900 AA510-EXIT.                                                      MDLK0
030000     EXIT.                                                        MDLK0
030100*                                                                 MDLK0
030200 AA511-TEST-ONE-EVENT-FOR-WEIGHT-UP.                              MDLK0
030300         IF   MD-EVT-TYPE (MD-EVT-IX) = "WEIGHT_UP"               MDLK0
030400              MOVE MD-EVT-IX TO WS-EFFECT-IX                      MDLK0
030500              PERFORM AA800-DAY-DIFF-CAUSE-EFFECT                 MDLK0
030600              IF   WS-DAY-DIFF = ZERO                             MDLK0
030700                   MOVE "weight_up_operation" TO WS-RULE-NAME     MDLK0
030800                   MOVE "Weighting agent added the day mud weight"MDLK0
030900                        TO WS-EXPLANATION                         MDLK0
031000                   MOVE "HIGH" TO WS-CONFIDENCE                   MDLK0
031100                   PERFORM AA900-ADD-LINK-IF-NEW                  MDLK0
031200              END-IF                                              MDLK0
031300         END-IF                                                   MDLK0
031400         SET  MD-EVT-IX UP BY 1.                                  MDLK0
031500*                                                                 MDLK0
031600 AA600-RULE-6-SCREEN-CHANGE-PREVENTIVE.                           MDLK0
031700*                                                                 MDLK0
031800*    SAND_INCREASE FOLLOWED, STRICTLY 1 TO 3 DAYS LATER, BY A     MDLK0
031900*    SCREEN_CHANGE - MEDIUM CONFIDENCE, PREVENTIVE MAINTENANCE.   MDLK0
032000*                                                                 MDLK0
032100     SET      MD-EVT-IX TO 1.                                     MDLK0
032200     PERFORM  AA601-TEST-ONE-EVENT-FOR-RULE-6                     MDLK0
032300         UNTIL MD-EVT-IX > MD-EVT-COUNT.                          MDLK0
032400*                                                                 MDLK0
032500 AA600-EXIT.                                                      MDLK0
032600     EXIT.                                                        MDLK0
032700*                                                                 MDLK0
032800 AA601-TEST-ONE-EVENT-FOR-RULE-6.                                 MDLK0
032900         IF   MD-EVT-TYPE (MD-EVT-IX) = "SAND_INCREASE"           MDLK0
033000              MOVE MD-EVT-IX TO WS-CAUSE-IX                       MDLK0
033100              PERFORM AA610-FIND-SCREEN-CHANGE-EFFECT             MDLK0
033200         END-IF                                                   MDLK0
033300         SET  MD-EVT-IX UP BY 1.                                  MDLK0
033400*                                                                 MDLK0
033500 AA610-FIND-SCREEN-CHANGE-EFFECT.                                 MDLK0
033600     SET      MD-EVT-IX TO 1.                                     MDLK0
033700     PERFORM  AA611-TEST-ONE-EVENT-FOR-SCREEN-CHANGE              MDLK0
033800         UNTIL MD-EVT-IX > MD-EVT-COUNT.                          MDLK0
033900*                                                                 MDLK0
034000 AA610-EXIT.                                                      MDLK0
034100     EXIT.                                                        MDLK0
034200*                                                                 MDLK0
034300 AA611-TEST-ONE-EVENT-FOR-SCREEN-CHANGE.                          MDLK0
034400         IF   MD-EVT-TYPE (MD-EVT-IX) = "SCREEN_CHANGE"           MDLK0
034500              MOVE MD-EVT-IX TO WS-EFFECT-IX                      MDLK0
034600              PERFORM AA800-DAY-DIFF-CAUSE-EFFECT                 MDLK0
034700              IF   WS-DAY-DIFF >= 1 AND WS-DAY-DIFF <= 3          MDLK0
034800                   MOVE "screen_change_preventive" TO WS-RULE-NAMEMDLK0
034900                   MOVE "Rising sand content led to a preventive" MDLK0
035000                        TO WS-EXPLANATION                         MDLK0
035100                   MOVE "MEDIUM" TO WS-CONFIDENCE                 MDLK0
035200                   PERFORM AA900-ADD-LINK-IF-NEW                  MDLK0
035300              END-IF                                              MDLK0
035400         END-IF                                                   MDLK0
035500         SET  MD-EVT-IX UP BY 1.                                  MDLK0
035600*                                                                 MDLK0
035700 AA700-RULE-7-DILUTION-EFFECTIVE.                                 MDLK0
035800*                                                                 MDLK0
035900*    DILUTION FOLLOWED BY A RHEOLOGY_SHIFT WHOSE DIRECTION IS     MDLK0
036000*    "DOWN", SAME DAY OR THE DAY AFTER - MEDIUM CONFIDENCE.       MDLK0
036100*                                                                 MDLK0
036200     SET      MD-EVT-IX TO 1.                                     MDLK0
036300     PERFORM  AA701-TEST-ONE-EVENT-FOR-RULE-7                     MDLK0
036400         UNTIL MD-EVT-IX > MD-EVT-COUNT.                          MDLK0
036500*                                                                 MDLK0
036600 AA700-EXIT.                                                      MDLK0
036700     EXIT.                                                        MDLK0
036800*                                                                 MDLK0
036900 AA701-TEST-ONE-EVENT-FOR-RULE-7.                                 MDLK0
037000         IF   MD-EVT-TYPE (MD-EVT-IX) = "DILUTION"                MDLK0
037100              MOVE MD-EVT-IX TO WS-CAUSE-IX                       MDLK0
037200              PERFORM AA710-FIND-RHEOLOGY-DOWN-EFFECT             MDLK0
037300         END-IF                                                   MDLK0
037400         SET  MD-EVT-IX UP BY 1.                                  MDLK0
037500*                                                                 MDLK0
037600 AA710-FIND-RHEOLOGY-DOWN-EFFECT.                                 MDLK0
037700     SET      MD-EVT-IX TO 1.                                     MDLK0
037800     PERFORM  AA711-TEST-ONE-EVENT-FOR-RHEOLOGY-DOWN              MDLK0
037900         UNTIL MD-EVT-IX > MD-EVT-COUNT.                          MDLK0
038000*                                                                 MDLK0
038100 AA710-EXIT.                                                      MDLK0
038200     EXIT.                                                        MDLK0
038300*                                                                 MDLK0
038400 AA711-TEST-ONE-EVENT-FOR-RHEOLOGY-DOWN.                          MDLK0
038500         IF   MD-EVT-TYPE (MD-EVT-IX) = "RHEOLOGY_SHIFT"          MDLK0
038600           AND MD-EVT-DIRECTION (MD-EVT-IX) = "DOWN"              MDLK0
038700              MOVE MD-EVT-IX TO WS-EFFECT-IX                      MDLK0
038800              PERFORM AA800-DAY-DIFF-CAUSE-EFFECT                 MDLK0
038900              IF   WS-DAY-DIFF >= ZERO AND WS-DAY-DIFF <= 1       MDLK0
039000                   MOVE "dilution_effective" TO WS-RULE-NAME      MDLK0
039100                   MOVE "Dilution brought rheology back down as"  MDLK0
039200                        TO WS-EXPLANATION                         MDLK0
039300                   MOVE "MEDIUM" TO WS-CONFIDENCE                 MDLK0
039400                   PERFORM AA900-ADD-LINK-IF-NEW                  MDLK0
039500              END-IF                                              MDLK0
039600         END-IF                                                   MDLK0
039700         SET  MD-EVT-IX UP BY 1.                                  MDLK0
039800*                                                                 MDLK0
039900 AA800-DAY-DIFF-CAUSE-EFFECT.                                     MDLK0
040000*                                                                 MDLK0
040100*    RETURNS WS-DAY-DIFF = EFFECT DAY NUMBER MINUS CAUSE DAY      MDLK0
040200*    NUMBER.  A NEGATIVE RESULT MEANS THE CAUSE FELL AFTER THE    MDLK0
040300*    EFFECT AND NO RULE ABOVE SHOULD FIRE ON IT.                  MDLK0
040400*                                                                 MDLK0
040500     MOVE     MD-EVT-DATE (WS-CAUSE-IX) TO WS-WORK-DATE.          MDLK0
040600     PERFORM  AA810-DATE-TO-DAYNO.                                MDLK0
040700     MOVE     WS-DAYNO-RESULT TO WS-CAUSE-DAYNO.                  MDLK0
040800     MOVE     MD-EVT-DATE (WS-EFFECT-IX) TO WS-WORK-DATE.         MDLK0
040900     PERFORM  AA810-DATE-TO-DAYNO.                                MDLK0
041000     MOVE     WS-DAYNO-RESULT TO WS-EFFECT-DAYNO.                 MDLK0
041100     SUBTRACT WS-CAUSE-DAYNO FROM WS-EFFECT-DAYNO                 MDLK0
041200              GIVING WS-DAY-DIFF.                                 MDLK0
041300*                                                                 MDLK0
041400 AA800-EXIT.                                                      MDLK0
041500     EXIT.                                                        MDLK0
041600*                                                                 MDLK0
041700 AA810-DATE-TO-DAYNO.                                             MDLK0
041800*                                                                 MDLK0
041900*    MANUAL GREGORIAN DAY-NUMBER - NO DIVISION-RELATIVE YEAR      MDLK0
042000*    ZERO INTRICACIES NEEDED SINCE WE ONLY EVER SUBTRACT TWO      MDLK0
042100*    DAY NUMBERS FROM THE SAME CENTURY RANGE.                     MDLK0
042200*                                                                 MDLK0
042300     IF       WS-WD-CCYY < 1990 OR WS-WD-CCYY > 2099              MDLK0
042400              DISPLAY "MDLINK0 - SUSPECT EVENT DATE: "            MDLK0
042500                  WS-WORK-DATE-TEXT                               MDLK0
042600     END-IF.                                                      MDLK0
042700     MOVE     ZERO TO WS-DAYNO-RESULT.                            MDLK0
042800     COMPUTE  WS-DAYNO-RESULT = (WS-WD-CCYY * 365)                MDLK0
042900              + (WS-WD-CCYY / 4) - (WS-WD-CCYY / 100)             MDLK0
043000              + (WS-WD-CCYY / 400).                               MDLK0
043100     MOVE     "N" TO WS-LEAP-SW.                                  MDLK0
043200     DIVIDE   WS-WD-CCYY BY 4 GIVING WS-MOD-QUOTIENT              MDLK0
043300              REMAINDER WS-MOD-REMAINDER.                         MDLK0
043400     IF       WS-MOD-REMAINDER = ZERO                             MDLK0
043500              MOVE "Y" TO WS-LEAP-SW                              MDLK0
043600     END-IF.                                                      MDLK0
043700     DIVIDE   WS-WD-CCYY BY 100 GIVING WS-MOD-QUOTIENT            MDLK0
043800              REMAINDER WS-MOD-REMAINDER.                         MDLK0
043900     IF       WS-MOD-REMAINDER = ZERO                             MDLK0
044000              DIVIDE WS-WD-CCYY BY 400 GIVING WS-MOD-QUOTIENT     MDLK0
044100                     REMAINDER WS-MOD-REMAINDER                   MDLK0
044200              IF     WS-MOD-REMAINDER NOT = ZERO                  MDLK0
044300                     MOVE "N" TO WS-LEAP-SW                       MDLK0
044400              END-IF                                              MDLK0
044500     END-IF.                                                      MDLK0
044600     EVALUATE WS-WD-MM                                            MDLK0
044700         WHEN 1  ADD   0 TO WS-DAYNO-RESULT                       MDLK0
044800         WHEN 2  ADD  31 TO WS-DAYNO-RESULT                       MDLK0
044900         WHEN 3  ADD  59 TO WS-DAYNO-RESULT                       MDLK0
045000         WHEN 4  ADD  90 TO WS-DAYNO-RESULT                       MDLK0
045100         WHEN 5  ADD 120 TO WS-DAYNO-RESULT                       MDLK0
045200         WHEN 6  ADD 151 TO WS-DAYNO-RESULT                       MDLK0
045300         WHEN 7  ADD 181 TO WS-DAYNO-RESULT                       MDLK0
045400         WHEN 8  ADD 212 TO WS-DAYNO-RESULT                       MDLK0
045500         WHEN 9  ADD 243 TO WS-DAYNO-RESULT                       MDLK0
045600         WHEN 10 ADD 273 TO WS-DAYNO-RESULT                       MDLK0
045700         WHEN 11 ADD 304 TO WS-DAYNO-RESULT                       MDLK0
045800         WHEN 12 ADD 334 TO WS-DAYNO-RESULT                       MDLK0
045900     END-EVALUATE.                                                MDLK0
046000     IF       WS-IS-LEAP-YEAR AND WS-WD-MM > 2                    MDLK0
046100              ADD 1 TO WS-DAYNO-RESULT                            MDLK0
046200     END-IF.                                                      MDLK0
046300     ADD      WS-WD-DD TO WS-DAYNO-RESULT.                        MDLK0
046400*                                                                 MDLK0
046500 AA810-EXIT.                                                      MDLK0
046600     EXIT.                                                        MDLK0
046700*                                                                 MDLK0
046800 AA900-ADD-LINK-IF-NEW.                                           MDLK0
046900*                                                                 MDLK0
047000*    ADDS ONE CAUSE/EFFECT PAIR TO MD-LINK-TABLE UNLESS THAT      MDLK0
047100*    EXACT PAIR IS ALREADY LINKED BY AN EARLIER RULE.             MDLK0
047200*                                                                 MDLK0
047300     MOVE     "N" TO WS-DUP-SW.                                   MDLK0
047400     SET      MD-LNK-IX TO 1.                                     MDLK0
047500     PERFORM  AA901-TEST-ONE-LINK-FOR-DUPLICATE                   MDLK0
047600         UNTIL MD-LNK-IX > MD-LNK-COUNT OR WS-IS-DUPLICATE.       MDLK0
047700     IF       WS-IS-DUPLICATE OR MD-LNK-COUNT >= 300              MDLK0
047800              GO TO AA900-EXIT                                    MDLK0
047900     END-IF.                                                      MDLK0
048000     ADD      1 TO MD-LNK-COUNT.                                  MDLK0
048100     SET      MD-LNK-IX TO MD-LNK-COUNT.                          MDLK0
048200     MOVE     MD-EVT-ID (WS-CAUSE-IX)                             MDLK0
048300                  TO MD-LNK-CAUSE-ID (MD-LNK-IX).                 MDLK0
048400     MOVE     MD-EVT-ID (WS-EFFECT-IX)                            MDLK0
048500                  TO MD-LNK-EFFECT-ID (MD-LNK-IX).                MDLK0
048600     MOVE     WS-RULE-NAME    TO MD-LNK-RULE-NAME (MD-LNK-IX).    MDLK0
048700     MOVE     WS-EXPLANATION  TO MD-LNK-EXPLANATION (MD-LNK-IX).  MDLK0
048800     MOVE     WS-CONFIDENCE   TO MD-LNK-CONFIDENCE (MD-LNK-IX).   MDLK0
048900     PERFORM  AA910-ADD-RELATED-ID-BOTH-SIDES.                    MDLK0
049000*                                                                 MDLK0
049100 AA900-EXIT.                                                      MDLK0
049200     EXIT.                                                        MDLK0
049300*                                                                 MDLK0
049400 AA901-TEST-ONE-LINK-FOR-DUPLICATE.                               MDLK0
049500         IF   MD-LNK-CAUSE-ID (MD-LNK-IX)  =                      MDLK0
049600                  MD-EVT-ID (WS-CAUSE-IX)                         MDLK0
049700           AND MD-LNK-EFFECT-ID (MD-LNK-IX) =                     MDLK0
049800                   MD-EVT-ID (WS-EFFECT-IX)                       MDLK0
049900              MOVE "Y" TO WS-DUP-SW                               MDLK0
050000         END-IF                                                   MDLK0
050100         SET  MD-LNK-IX UP BY 1.                                  MDLK0
050200*                                                                 MDLK0
050300 AA910-ADD-RELATED-ID-BOTH-SIDES.                                 MDLK0
050400     IF       MD-EVT-REL-CNT (WS-CAUSE-IX) < 5                    MDLK0
050500              ADD 1 TO MD-EVT-REL-CNT (WS-CAUSE-IX)               MDLK0
050600              MOVE MD-EVT-ID (WS-EFFECT-IX) TO                    MDLK0
050700                  MD-EVT-REL-ID (WS-CAUSE-IX                      MDLK0
050800                                 MD-EVT-REL-CNT (WS-CAUSE-IX))    MDLK0
050900     END-IF.                                                      MDLK0
051000     IF       MD-EVT-REL-CNT (WS-EFFECT-IX) < 5                   MDLK0
051100              ADD 1 TO MD-EVT-REL-CNT (WS-EFFECT-IX)              MDLK0
051200              MOVE MD-EVT-ID (WS-CAUSE-IX) TO                     MDLK0
051300                  MD-EVT-REL-ID (WS-EFFECT-IX                     MDLK0
051400                                 MD-EVT-REL-CNT (WS-EFFECT-IX))   MDLK0
051500     END-IF.                                                      MDLK0
051600*                                                                 MDLK0
051700 AA910-EXIT.                                                      MDLK0
051800     EXIT.                                                        MDLK0
051900*                                                                 MDLK0
