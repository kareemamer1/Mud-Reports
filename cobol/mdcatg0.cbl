000100*****************************************************             CATG0
000200*                                                    *            CATG0
000300*   C H E M I C A L   C A T E G O R I Z E R           *           CATG0
000400*                                                    *            CATG0
000500*****************************************************             CATG0
000600 IDENTIFICATION          DIVISION.                                CATG0
000700 PROGRAM-ID.    MDCATG0.                                          CATG0
000800 AUTHOR.        V B COEN FBCS FIDM FIDPM.                         CATG0
000900 INSTALLATION.  APPLEWOOD COMPUTERS - SOLIDS CONTROL.             CATG0
001000 DATE-WRITTEN.  06/11/1988.                                       CATG0
001100 DATE-COMPILED.                                                   CATG0
001200 SECURITY.      COPYRIGHT (C) 1988-2026 AND LATER,                CATG0
001300                VINCENT BRYAN COEN.  DISTRIBUTED UNDER            CATG0
001400                THE GNU GENERAL PUBLIC LICENSE.  SEE              CATG0
001500                THE FILE COPYING FOR DETAILS.                     CATG0
001600*                                                                 CATG0
001700*    REMARKS.        GIVEN ONE CHEMICAL TRANSACTION ITEM          CATG0
001800*                    NAME, RETURNS THE INVENTORY CATEGORY         CATG0
001900*                    IT BELONGS TO.  CALLED ONCE PER              CATG0
002000*                    CHEMICAL-FILE ROW BY MDMAIN0 WHILE           CATG0
002100*                    BUILDING THE TIMELINE.                       CATG0
002200*                                                                 CATG0
002300*    CALLED MODULES.  NONE.                                       CATG0
002400*                                                                 CATG0
002500*---------------------------------------------------------        CATG0
002600*    CHANGE LOG                                                   CATG0
002700*---------------------------------------------------------        CATG0
002800*    06/11/88 VBC - CREATED - SEARCH LOGIC LIFTED FROM            CATG0
002900*                   MAPS01 PASSWORD ENCODER.                      CATG0
003000*    14/03/91 VBC - ADDED THE "CHEMICALS" CATCH-ALL CATEGORY      CATG0
003100*                   AHEAD OF GENERIC/UNKNOWN - ENGINEER           CATG0
003200*                   COMPLAINED TOO MANY ITEMS FELL THROUGH.       CATG0
003300*    02/09/93 JCL - RE-ORDERED DOWNHOLE/SURFACE LOSS ABOVE        CATG0
003400*                   TRANSFER PER REQUEST FROM MUD ENGINEER.       CATG0
003500*    21/05/96 VBC - PURELY-NUMERIC TEST ADDED - LAB WAS           CATG0
003600*                   KEYING BATCH NUMBERS INTO THE NAME            CATG0
003700*                   FIELD BY MISTAKE.                             CATG0
003800*    11/12/98 VBC - Y2K REVIEW - NO DATE FIELDS IN THIS           CATG0
003900*                   PROGRAM, NO CHANGE REQUIRED.                  CATG0
004000*    30/06/01 PMW - ADDED "KCL"/"GLYCOL" TO SHALE INHIBITOR.      CATG0
004100*    14/02/04 VBC - ADDED SC REMOVAL KEYWORDS FOR SHAKER/         CATG0
004200*                   CENTRIFUGE CONSUMABLE BILLING ITEMS.          CATG0
004300*    19/01/26 VBC - RE-HOSTED TO GNUCOBOL, CONVERTED TO           CATG0
004400*                   FIXED FORMAT SOURCE.  REQ NO. SC-2026-04.     CATG0
004500*    09/08/26 VBC - AA042-TEST-ONE-KEYWORD WAS INSPECTING FOR     CATG0
004600*                   ALL OF MD-CAT-KEYWORD, ITS FULL DECLARED      CATG0
004700*                   X(16) - THAT ONLY MATCHES WHEN THE ITEM       CATG0
004800*                   NAME IS THE KEYWORD PLUS MATCHING TRAILING    CATG0
004900*                   SPACES, SO REAL ITEM NAMES WERE FALLING       CATG0
005000*                   THROUGH TO GENERIC/UNKNOWN.  NEW AA043/       CATG0
005100*                   AA044 SIZE THE KEYWORD FIRST (SAME WALK-      CATG0
005200*                   BACKWARDS METHOD AS AA020) AND THE INSPECT    CATG0
005300*                   NOW ADDRESSES JUST THAT MANY CHARACTERS.      CATG0
005400*                   REQ NO. SC-2026-14.                           CATG0
005500*                                                                 CATG0
005600 ENVIRONMENT             DIVISION.                                CATG0
005700 COPY "ENVDIV.COB".                                               CATG0
005800 INPUT-OUTPUT            SECTION.                                 CATG0
005900 DATA                    DIVISION.                                CATG0
006000 WORKING-STORAGE SECTION.                                         CATG0
006100 77  PROG-NAME               PIC X(15) VALUE "MDCATG0 (1.00)".    CATG0
006200 COPY "MDCATGT.COB".                                              CATG0
006300*                                                                 CATG0
006400 01  WS-DATA.                                                     CATG0
006500     03  WS-WORK-NAME          PIC X(40).                         CATG0
006600     03  WS-WORK-NAME-CHARS REDEFINES WS-WORK-NAME.               CATG0
006700         05  WS-WORK-NAME-CHAR PIC X  OCCURS 40.                  CATG0
006800     03  WS-UPPER-NAME         PIC X(40).                         CATG0
006900     03  WS-UPPER-NAME-CHARS REDEFINES WS-UPPER-NAME.             CATG0
007000         05  WS-UPPER-NAME-CHAR PIC X  OCCURS 40.                 CATG0
007100     03  WS-NAME-LEN           PIC 99        COMP.                CATG0
007200     03  WS-CHAR-POS           PIC 99        COMP.                CATG0
007300     03  WS-DIGIT-CNT          PIC 99        COMP.                CATG0
007400     03  WS-TEST-CHAR          PIC X.                             CATG0
007500     03  WS-FOUND-SW           PIC X         VALUE "N".           CATG0
007600         88  WS-FOUND                        VALUE "Y".           CATG0
007700     03  WS-NUMERIC-SW         PIC X         VALUE "Y".           CATG0
007800         88  WS-ALL-NUMERIC                  VALUE "Y".           CATG0
007900     03  WS-HIT-CNT            PIC 9(3)      COMP.                CATG0
008000     03  WS-KW-LEN             PIC 99        COMP.                CATG0
008100*                                                                 CATG0
008200 01  WS-LOWER-ALPHA            PIC X(26)                          CATG0
008300                 VALUE "abcdefghijklmnopqrstuvwxyz".              CATG0
008400 01  WS-UPPER-ALPHA            PIC X(26)                          CATG0
008500                 VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".              CATG0
008600*                                                                 CATG0
008700 77  X                        PIC 99        COMP.                 CATG0
008800 77  K                        PIC 99        COMP.                 CATG0
008900*                                                                 CATG0
009000 LINKAGE SECTION.                                                 CATG0
009100 01  MDCATG0-LINKAGE.                                             CATG0
009200     03  MDCATG0-ITEM-NAME     PIC X(40).                         CATG0
009300     03  MDCATG0-ITEM-NAME-CHARS REDEFINES                        CATG0
009400                MDCATG0-ITEM-NAME.                                CATG0
009500         05  MDCATG0-ITEM-NAME-CHAR PIC X OCCURS 40.              CATG0
009600     03  MDCATG0-CATEGORY      PIC X(20).                         CATG0
009700*                                                                 CATG0
009800 PROCEDURE DIVISION USING MDCATG0-LINKAGE.                        CATG0
009900*                                                                 CATG0
010000     IF       MD-CAT-ENTRY-CNT = ZERO                             CATG0
010100              PERFORM AA010-BUILD-CATEGORY-TABLE                  CATG0
010200     END-IF.                                                      CATG0
010300*                                                                 CATG0
010400     MOVE     SPACES TO MDCATG0-CATEGORY.                         CATG0
010500     MOVE     MDCATG0-ITEM-NAME TO WS-WORK-NAME.                  CATG0
010600     PERFORM  AA020-COMPUTE-NAME-LENGTH.                          CATG0
010700*                                                                 CATG0
010800     IF       WS-NAME-LEN <= 2                                    CATG0
010900              MOVE MD-CAT-DEFAULT-NAME TO MDCATG0-CATEGORY        CATG0
011000              GO TO AA000-EXIT                                    CATG0
011100     END-IF.                                                      CATG0
011200*                                                                 CATG0
011300     PERFORM  AA030-TEST-PURELY-NUMERIC.                          CATG0
011400     IF       WS-ALL-NUMERIC                                      CATG0
011500              MOVE MD-CAT-DEFAULT-NAME TO MDCATG0-CATEGORY        CATG0
011600              GO TO AA000-EXIT                                    CATG0
011700     END-IF.                                                      CATG0
011800*                                                                 CATG0
011900     MOVE     WS-WORK-NAME TO WS-UPPER-NAME.                      CATG0
012000     INSPECT  WS-UPPER-NAME CONVERTING WS-LOWER-ALPHA             CATG0
012100              TO WS-UPPER-ALPHA.                                  CATG0
012200*                                                                 CATG0
012300     PERFORM  AA040-SCAN-CATEGORIES.                              CATG0
012400     IF       NOT WS-FOUND                                        CATG0
012500              MOVE MD-CAT-DEFAULT-NAME TO MDCATG0-CATEGORY        CATG0
012600     END-IF.                                                      CATG0
012700*                                                                 CATG0
012800 AA000-EXIT.                                                      CATG0
012900     EXIT PROGRAM.                                                CATG0
013000*                                                                 CATG0
013100 AA010-BUILD-CATEGORY-TABLE.                                      CATG0
013200*                                                                 CATG0
013300*    LOADS THE 24 RULED CATEGORIES, IN PRECEDENCE ORDER.          CATG0
013400*    KEYWORD LISTS ARE A REPRESENTATIVE SUBSET - SEE THE          CATG0
013500*    NOTE IN MDCATGT.COB.  ALL KEYWORDS STORED UPPERCASE.         CATG0
013600*                                                                 CATG0
013700     SET      MD-CAT-IX TO 1.                                     CATG0
013800     MOVE     "Weighting Agent"    TO MD-CAT-NAME (MD-CAT-IX).    CATG0
013900     MOVE     3 TO MD-CAT-KEYWORD-CNT (MD-CAT-IX).                CATG0
014000     MOVE     "BARIT"           TO MD-CAT-KEYWORD (MD-CAT-IX 1).  CATG0
014100     MOVE     "HEMATIT"         TO MD-CAT-KEYWORD (MD-CAT-IX 2).  CATG0
014200     MOVE     "CACL"            TO MD-CAT-KEYWORD (MD-CAT-IX 3).  CATG0
014300*                                                                 CATG0
014400     SET      MD-CAT-IX UP BY 1.                                  CATG0
014500     MOVE     "Viscosifier"        TO MD-CAT-NAME (MD-CAT-IX).    CATG0
014600     MOVE     4 TO MD-CAT-KEYWORD-CNT (MD-CAT-IX).                CATG0
014700     MOVE     "GEL"             TO MD-CAT-KEYWORD (MD-CAT-IX 1).  CATG0
014800     MOVE     "BENTONIT"        TO MD-CAT-KEYWORD (MD-CAT-IX 2).  CATG0
014900     MOVE     "POLYMER"         TO MD-CAT-KEYWORD (MD-CAT-IX 3).  CATG0
015000     MOVE     "XANTHAN"         TO MD-CAT-KEYWORD (MD-CAT-IX 4).  CATG0
015100*                                                                 CATG0
015200     SET      MD-CAT-IX UP BY 1.                                  CATG0
015300     MOVE     "Fluid Loss Control" TO MD-CAT-NAME (MD-CAT-IX).    CATG0
015400     MOVE     3 TO MD-CAT-KEYWORD-CNT (MD-CAT-IX).                CATG0
015500     MOVE     "STARCH"          TO MD-CAT-KEYWORD (MD-CAT-IX 1).  CATG0
015600     MOVE     "CMC"             TO MD-CAT-KEYWORD (MD-CAT-IX 2).  CATG0
015700     MOVE     "FLUID LOSS"      TO MD-CAT-KEYWORD (MD-CAT-IX 3).  CATG0
015800*                                                                 CATG0
015900     SET      MD-CAT-IX UP BY 1.                                  CATG0
016000     MOVE     "Thinner"            TO MD-CAT-NAME (MD-CAT-IX).    CATG0
016100     MOVE     3 TO MD-CAT-KEYWORD-CNT (MD-CAT-IX).                CATG0
016200     MOVE     "THINN"           TO MD-CAT-KEYWORD (MD-CAT-IX 1).  CATG0
016300     MOVE     "LIGNIT"          TO MD-CAT-KEYWORD (MD-CAT-IX 2).  CATG0
016400     MOVE     "DEFLOCC"         TO MD-CAT-KEYWORD (MD-CAT-IX 3).  CATG0
016500*                                                                 CATG0
016600     SET      MD-CAT-IX UP BY 1.                                  CATG0
016700     MOVE     "pH Control"         TO MD-CAT-NAME (MD-CAT-IX).    CATG0
016800     MOVE     4 TO MD-CAT-KEYWORD-CNT (MD-CAT-IX).                CATG0
016900     MOVE     "LIME"            TO MD-CAT-KEYWORD (MD-CAT-IX 1).  CATG0
017000     MOVE     "CAUSTIC"         TO MD-CAT-KEYWORD (MD-CAT-IX 2).  CATG0
017100     MOVE     "NAOH"            TO MD-CAT-KEYWORD (MD-CAT-IX 3).  CATG0
017200     MOVE     "SODA ASH"        TO MD-CAT-KEYWORD (MD-CAT-IX 4).  CATG0
017300*                                                                 CATG0
017400     SET      MD-CAT-IX UP BY 1.                                  CATG0
017500     MOVE     "LCM"                TO MD-CAT-NAME (MD-CAT-IX).    CATG0
017600     MOVE     4 TO MD-CAT-KEYWORD-CNT (MD-CAT-IX).                CATG0
017700     MOVE     "MICA"            TO MD-CAT-KEYWORD (MD-CAT-IX 1).  CATG0
017800     MOVE     "FIBER"           TO MD-CAT-KEYWORD (MD-CAT-IX 2).  CATG0
017900     MOVE     "LCM"             TO MD-CAT-KEYWORD (MD-CAT-IX 3).  CATG0
018000     MOVE     "WALNUT"          TO MD-CAT-KEYWORD (MD-CAT-IX 4).  CATG0
018100*                                                                 CATG0
018200     SET      MD-CAT-IX UP BY 1.                                  CATG0
018300     MOVE     "Lubricant"          TO MD-CAT-NAME (MD-CAT-IX).    CATG0
018400     MOVE     2 TO MD-CAT-KEYWORD-CNT (MD-CAT-IX).                CATG0
018500     MOVE     "LUBR"            TO MD-CAT-KEYWORD (MD-CAT-IX 1).  CATG0
018600     MOVE     "TORQUE"          TO MD-CAT-KEYWORD (MD-CAT-IX 2).  CATG0
018700*                                                                 CATG0
018800     SET      MD-CAT-IX UP BY 1.                                  CATG0
018900     MOVE     "Shale Inhibitor"    TO MD-CAT-NAME (MD-CAT-IX).    CATG0
019000     MOVE     4 TO MD-CAT-KEYWORD-CNT (MD-CAT-IX).                CATG0
019100     MOVE     "SHALE"           TO MD-CAT-KEYWORD (MD-CAT-IX 1).  CATG0
019200     MOVE     "INHIBIT"         TO MD-CAT-KEYWORD (MD-CAT-IX 2).  CATG0
019300     MOVE     "KCL"             TO MD-CAT-KEYWORD (MD-CAT-IX 3).  CATG0
019400     MOVE     "GLYCOL"          TO MD-CAT-KEYWORD (MD-CAT-IX 4).  CATG0
019500*                                                                 CATG0
019600     SET      MD-CAT-IX UP BY 1.                                  CATG0
019700     MOVE     "Biocide"            TO MD-CAT-NAME (MD-CAT-IX).    CATG0
019800     MOVE     2 TO MD-CAT-KEYWORD-CNT (MD-CAT-IX).                CATG0
019900     MOVE     "BIOCID"          TO MD-CAT-KEYWORD (MD-CAT-IX 1).  CATG0
020000     MOVE     "BACTERICID"      TO MD-CAT-KEYWORD (MD-CAT-IX 2).  CATG0
020100*                                                                 CATG0
020200     SET      MD-CAT-IX UP BY 1.                                  CATG0
020300     MOVE     "Defoamer"           TO MD-CAT-NAME (MD-CAT-IX).    CATG0
020400     MOVE     2 TO MD-CAT-KEYWORD-CNT (MD-CAT-IX).                CATG0
020500     MOVE     "DEFOAM"          TO MD-CAT-KEYWORD (MD-CAT-IX 1).  CATG0
020600     MOVE     "ANTIFOAM"        TO MD-CAT-KEYWORD (MD-CAT-IX 2).  CATG0
020700*                                                                 CATG0
020800     SET      MD-CAT-IX UP BY 1.                                  CATG0
020900     MOVE     "Surfactant"         TO MD-CAT-NAME (MD-CAT-IX).    CATG0
021000     MOVE     2 TO MD-CAT-KEYWORD-CNT (MD-CAT-IX).                CATG0
021100     MOVE     "SURFACT"         TO MD-CAT-KEYWORD (MD-CAT-IX 1).  CATG0
021200     MOVE     "WETTING"         TO MD-CAT-KEYWORD (MD-CAT-IX 2).  CATG0
021300*                                                                 CATG0
021400     SET      MD-CAT-IX UP BY 1.                                  CATG0
021500     MOVE     "Emulsifier"         TO MD-CAT-NAME (MD-CAT-IX).    CATG0
021600     MOVE     1 TO MD-CAT-KEYWORD-CNT (MD-CAT-IX).                CATG0
021700     MOVE     "EMUL"            TO MD-CAT-KEYWORD (MD-CAT-IX 1).  CATG0
021800*                                                                 CATG0
021900     SET      MD-CAT-IX UP BY 1.                                  CATG0
022000     MOVE     "SC Removal"         TO MD-CAT-NAME (MD-CAT-IX).    CATG0
022100     MOVE     6 TO MD-CAT-KEYWORD-CNT (MD-CAT-IX).                CATG0
022200     MOVE     "SHAKER"          TO MD-CAT-KEYWORD (MD-CAT-IX 1).  CATG0
022300     MOVE     "CENTRIFUG"       TO MD-CAT-KEYWORD (MD-CAT-IX 2).  CATG0
022400     MOVE     "DESANDER"        TO MD-CAT-KEYWORD (MD-CAT-IX 3).  CATG0
022500     MOVE     "DESILTER"        TO MD-CAT-KEYWORD (MD-CAT-IX 4).  CATG0
022600     MOVE     "MUD CLEANER"     TO MD-CAT-KEYWORD (MD-CAT-IX 5).  CATG0
022700     MOVE     "SCREEN"          TO MD-CAT-KEYWORD (MD-CAT-IX 6).  CATG0
022800*                                                                 CATG0
022900     SET      MD-CAT-IX UP BY 1.                                  CATG0
023000     MOVE     "Recovered Mud"      TO MD-CAT-NAME (MD-CAT-IX).    CATG0
023100     MOVE     2 TO MD-CAT-KEYWORD-CNT (MD-CAT-IX).                CATG0
023200     MOVE     "RECUP"           TO MD-CAT-KEYWORD (MD-CAT-IX 1).  CATG0
023300     MOVE     "RECOVER"         TO MD-CAT-KEYWORD (MD-CAT-IX 2).  CATG0
023400*                                                                 CATG0
023500     SET      MD-CAT-IX UP BY 1.                                  CATG0
023600     MOVE     "Downhole Loss"      TO MD-CAT-NAME (MD-CAT-IX).    CATG0
023700     MOVE     4 TO MD-CAT-KEYWORD-CNT (MD-CAT-IX).                CATG0
023800     MOVE     "DOWNHOLE"        TO MD-CAT-KEYWORD (MD-CAT-IX 1).  CATG0
023900     MOVE     "FORMATION"       TO MD-CAT-KEYWORD (MD-CAT-IX 2).  CATG0
024000     MOVE     "LOST CIRC"       TO MD-CAT-KEYWORD (MD-CAT-IX 3).  CATG0
024100     MOVE     "LOSSES"          TO MD-CAT-KEYWORD (MD-CAT-IX 4).  CATG0
024200*                                                                 CATG0
024300     SET      MD-CAT-IX UP BY 1.                                  CATG0
024400     MOVE     "Surface Loss"       TO MD-CAT-NAME (MD-CAT-IX).    CATG0
024500     MOVE     4 TO MD-CAT-KEYWORD-CNT (MD-CAT-IX).                CATG0
024600     MOVE     "EVAPORAT"        TO MD-CAT-KEYWORD (MD-CAT-IX 1).  CATG0
024700     MOVE     "SPILL"           TO MD-CAT-KEYWORD (MD-CAT-IX 2).  CATG0
024800     MOVE     "DUMPED"          TO MD-CAT-KEYWORD (MD-CAT-IX 3).  CATG0
024900     MOVE     "DISCARD"         TO MD-CAT-KEYWORD (MD-CAT-IX 4).  CATG0
025000*                                                                 CATG0
025100     SET      MD-CAT-IX UP BY 1.                                  CATG0
025200     MOVE     "Cementing"          TO MD-CAT-NAME (MD-CAT-IX).    CATG0
025300     MOVE     2 TO MD-CAT-KEYWORD-CNT (MD-CAT-IX).                CATG0
025400     MOVE     "CEMENT"          TO MD-CAT-KEYWORD (MD-CAT-IX 1).  CATG0
025500     MOVE     "SPACER"          TO MD-CAT-KEYWORD (MD-CAT-IX 2).  CATG0
025600*                                                                 CATG0
025700     SET      MD-CAT-IX UP BY 1.                                  CATG0
025800     MOVE     "Transfer"           TO MD-CAT-NAME (MD-CAT-IX).    CATG0
025900     MOVE     2 TO MD-CAT-KEYWORD-CNT (MD-CAT-IX).                CATG0
026000     MOVE     "TRANSFER"        TO MD-CAT-KEYWORD (MD-CAT-IX 1).  CATG0
026100     MOVE     "TRUCKING"        TO MD-CAT-KEYWORD (MD-CAT-IX 2).  CATG0
026200*                                                                 CATG0
026300     SET      MD-CAT-IX UP BY 1.                                  CATG0
026400     MOVE     "Storage"            TO MD-CAT-NAME (MD-CAT-IX).    CATG0
026500     MOVE     3 TO MD-CAT-KEYWORD-CNT (MD-CAT-IX).                CATG0
026600     MOVE     "STORAGE"         TO MD-CAT-KEYWORD (MD-CAT-IX 1).  CATG0
026700     MOVE     "RESERVE"         TO MD-CAT-KEYWORD (MD-CAT-IX 2).  CATG0
026800     MOVE     "PIT"             TO MD-CAT-KEYWORD (MD-CAT-IX 3).  CATG0
026900*                                                                 CATG0
027000     SET      MD-CAT-IX UP BY 1.                                  CATG0
027100     MOVE     "Water"              TO MD-CAT-NAME (MD-CAT-IX).    CATG0
027200     MOVE     3 TO MD-CAT-KEYWORD-CNT (MD-CAT-IX).                CATG0
027300     MOVE     "WATER"           TO MD-CAT-KEYWORD (MD-CAT-IX 1).  CATG0
027400     MOVE     "BRINE"           TO MD-CAT-KEYWORD (MD-CAT-IX 2).  CATG0
027500     MOVE     "H2O"             TO MD-CAT-KEYWORD (MD-CAT-IX 3).  CATG0
027600*                                                                 CATG0
027700     SET      MD-CAT-IX UP BY 1.                                  CATG0
027800     MOVE     "Base Fluid"         TO MD-CAT-NAME (MD-CAT-IX).    CATG0
027900     MOVE     4 TO MD-CAT-KEYWORD-CNT (MD-CAT-IX).                CATG0
028000     MOVE     "DIESEL"          TO MD-CAT-KEYWORD (MD-CAT-IX 1).  CATG0
028100     MOVE     "BASE OIL"        TO MD-CAT-KEYWORD (MD-CAT-IX 2).  CATG0
028200     MOVE     "MINERAL OIL"     TO MD-CAT-KEYWORD (MD-CAT-IX 3).  CATG0
028300     MOVE     "INVERT"          TO MD-CAT-KEYWORD (MD-CAT-IX 4).  CATG0
028400*                                                                 CATG0
028500     SET      MD-CAT-IX UP BY 1.                                  CATG0
028600     MOVE     "Mud System"         TO MD-CAT-NAME (MD-CAT-IX).    CATG0
028700     MOVE     4 TO MD-CAT-KEYWORD-CNT (MD-CAT-IX).                CATG0
028800     MOVE     "SPUD MUD"        TO MD-CAT-KEYWORD (MD-CAT-IX 1).  CATG0
028900     MOVE     "WBM"             TO MD-CAT-KEYWORD (MD-CAT-IX 2).  CATG0
029000     MOVE     "OBM"             TO MD-CAT-KEYWORD (MD-CAT-IX 3).  CATG0
029100     MOVE     "PREMIX"          TO MD-CAT-KEYWORD (MD-CAT-IX 4).  CATG0
029200*                                                                 CATG0
029300     SET      MD-CAT-IX UP BY 1.                                  CATG0
029400     MOVE     "Operational"        TO MD-CAT-NAME (MD-CAT-IX).    CATG0
029500     MOVE     4 TO MD-CAT-KEYWORD-CNT (MD-CAT-IX).                CATG0
029600     MOVE     "TRIP"            TO MD-CAT-KEYWORD (MD-CAT-IX 1).  CATG0
029700     MOVE     "CIRCULAT"        TO MD-CAT-KEYWORD (MD-CAT-IX 2).  CATG0
029800     MOVE     "CASING"          TO MD-CAT-KEYWORD (MD-CAT-IX 3).  CATG0
029900     MOVE     "PUMP"            TO MD-CAT-KEYWORD (MD-CAT-IX 4).  CATG0
030000*                                                                 CATG0
030100     SET      MD-CAT-IX UP BY 1.                                  CATG0
030200     MOVE     "Chemicals"          TO MD-CAT-NAME (MD-CAT-IX).    CATG0
030300     MOVE     3 TO MD-CAT-KEYWORD-CNT (MD-CAT-IX).                CATG0
030400     MOVE     "PRODUCT"         TO MD-CAT-KEYWORD (MD-CAT-IX 1).  CATG0
030500     MOVE     "ADDITIV"         TO MD-CAT-KEYWORD (MD-CAT-IX 2).  CATG0
030600     MOVE     "CHEMICAL"        TO MD-CAT-KEYWORD (MD-CAT-IX 3).  CATG0
030700*                                                                 CATG0
030800     SET      MD-CAT-ENTRY-CNT TO 24.                             CATG0
030900*                                                                 CATG0
031000 AA010-EXIT.                                                      CATG0
031100     EXIT.                                                        CATG0
031200*                                                                 CATG0
031300 AA020-COMPUTE-NAME-LENGTH.                                       CATG0
031400*                                                                 CATG0
031500*    WALKS THE NAME BACKWARDS FROM POSITION 40 LOOKING FOR        CATG0
031600*    THE FIRST NON-SPACE - NO FUNCTION-TRIM AVAILABLE ON THE      CATG0
031700*    HOST COMPILER.                                               CATG0
031800*                                                                 CATG0
031900     MOVE     40 TO WS-NAME-LEN.                                  CATG0
032000     PERFORM  AA021-TEST-ONE-TRAILING-CHAR                        CATG0
032100         UNTIL WS-NAME-LEN = ZERO                                 CATG0
032200         OR    WS-WORK-NAME-CHAR (WS-NAME-LEN) NOT = SPACE.       CATG0
032300*                                                                 CATG0
032400 AA020-EXIT.                                                      CATG0
032500     EXIT.                                                        CATG0
032600*                                                                 CATG0
032700 AA021-TEST-ONE-TRAILING-CHAR.                                    CATG0
032800     SUBTRACT  1 FROM WS-NAME-LEN.                                CATG0
032900*                                                                 CATG0
033000 AA030-TEST-PURELY-NUMERIC.                                       CATG0
033100*                                                                 CATG0
033200*    "PURELY NUMERIC" MEANS EVERY SIGNIFICANT CHARACTER IS A      CATG0
033300*    DIGIT ONCE '.' AND '-' ARE IGNORED.                          CATG0
033400*                                                                 CATG0
033500     MOVE     "Y" TO WS-NUMERIC-SW.                               CATG0
033600     MOVE     1 TO WS-CHAR-POS.                                   CATG0
033700     PERFORM  AA031-TEST-ONE-CHAR                                 CATG0
033800         UNTIL WS-CHAR-POS > WS-NAME-LEN.                         CATG0
033900*                                                                 CATG0
034000 AA030-EXIT.                                                      CATG0
034100     EXIT.                                                        CATG0
034200*                                                                 CATG0
034300 AA031-TEST-ONE-CHAR.                                             CATG0
034400     MOVE     WS-WORK-NAME-CHAR (WS-CHAR-POS) TO WS-TEST-CHAR.    CATG0
034500     IF       WS-TEST-CHAR NOT NUMERIC                            CATG0
034600       AND    WS-TEST-CHAR NOT = "."                              CATG0
034700       AND    WS-TEST-CHAR NOT = "-"                              CATG0
034800              MOVE "N" TO WS-NUMERIC-SW                           CATG0
034900     END-IF.                                                      CATG0
035000     ADD      1 TO WS-CHAR-POS.                                   CATG0
035100*                                                                 CATG0
035200 AA040-SCAN-CATEGORIES.                                           CATG0
035300*                                                                 CATG0
035400     MOVE     "N" TO WS-FOUND-SW.                                 CATG0
035500     SET      MD-CAT-IX TO 1.                                     CATG0
035600     PERFORM  AA041-SCAN-ONE-CATEGORY                             CATG0
035700         UNTIL WS-FOUND OR MD-CAT-IX > 24.                        CATG0
035800*                                                                 CATG0
035900 AA040-EXIT.                                                      CATG0
036000     EXIT.                                                        CATG0
036100*                                                                 CATG0
036200 AA041-SCAN-ONE-CATEGORY.                                         CATG0
036300     SET      MD-CAT-KW-IX TO 1.                                  CATG0
036400     SET      K TO 1.                                             CATG0
036500     PERFORM  AA042-TEST-ONE-KEYWORD                              CATG0
036600         UNTIL WS-FOUND OR K > MD-CAT-KEYWORD-CNT (MD-CAT-IX).    CATG0
036700     IF       NOT WS-FOUND                                        CATG0
036800              SET MD-CAT-IX UP BY 1                               CATG0
036900     END-IF.                                                      CATG0
037000*                                                                 CATG0
037100 AA041-EXIT.                                                      CATG0
037200     EXIT.                                                        CATG0
037300*                                                                 CATG0
037400 AA042-TEST-ONE-KEYWORD.                                          CATG0
037500     SET      MD-CAT-KW-IX TO K.                                  CATG0
037600     IF       MD-CAT-KEYWORD (MD-CAT-IX MD-CAT-KW-IX) NOT = SPACESCATG0
037700              PERFORM AA043-COMPUTE-KW-LENGTH                     CATG0
037800              MOVE ZERO TO WS-HIT-CNT                             CATG0
037900              INSPECT WS-UPPER-NAME TALLYING WS-HIT-CNT           CATG0
038000                  FOR ALL MD-CAT-KEYWORD (MD-CAT-IX MD-CAT-KW-IX) CATG0
038100                      (1:WS-KW-LEN)                               CATG0
038200              IF   WS-HIT-CNT > ZERO                              CATG0
038300                   MOVE "Y" TO WS-FOUND-SW                        CATG0
038400                   MOVE MD-CAT-NAME (MD-CAT-IX)                   CATG0
038500                       TO MDCATG0-CATEGORY                        CATG0
038600              END-IF                                              CATG0
038700     END-IF.                                                      CATG0
038800     SET      K UP BY 1.                                          CATG0
038900*                                                                 CATG0
039000 AA042-EXIT.                                                      CATG0
039100     EXIT.                                                        CATG0
039200*                                                                 CATG0
039300 AA043-COMPUTE-KW-LENGTH.                                         CATG0
039400*                                                                 CATG0
039500*    WALKS THE KEYWORD BACKWARDS FROM POSITION 16 LOOKING FOR     CATG0
039600*    THE FIRST NON-SPACE, THE SAME WAY AA020 SIZES THE ITEM       CATG0
039700*    NAME - NO FUNCTION-TRIM ON THE HOST COMPILER.  WITHOUT       CATG0
039800*    THIS THE INSPECT BELOW WAS MATCHING THE KEYWORD'S FULL       CATG0
039900*    16-CHARACTER PADDED LENGTH, SO IT ONLY EVER HIT WHEN THE     CATG0
040000*    WHOLE ITEM NAME WAS THE KEYWORD AND NOTHING ELSE.            CATG0
040100*                                                                 CATG0
040200     MOVE     16 TO WS-KW-LEN.                                    CATG0
040300     PERFORM  AA044-TEST-ONE-KW-TRAILING-CHAR                     CATG0
040400         UNTIL WS-KW-LEN = ZERO                                   CATG0
040500         OR    MD-CAT-KEYWORD (MD-CAT-IX MD-CAT-KW-IX)            CATG0
040600                   (WS-KW-LEN:1) NOT = SPACE.                     CATG0
040700*                                                                 CATG0
040800 AA043-EXIT.                                                      CATG0
040900     EXIT.                                                        CATG0
041000*                                                                 CATG0
041100 AA044-TEST-ONE-KW-TRAILING-CHAR.                                 CATG0
041200     SUBTRACT  1 FROM WS-KW-LEN.                                  CATG0
041300*                                                                 CATG0
