000100*    SELECT CLAUSE FOR DETECTED EVENTS OUTPUT FILE       SELEV
000200*    WRITTEN DATE/SEVERITY ORDER BY MDEVNT0               SELEV
000300*    06/11/25 VBC - CREATED.                             SELEV
000400     SELECT MD-EVENTS-FILE  ASSIGN TO MD-EVENTS-FILE-NAME SELEV
000500             ORGANIZATION   IS LINE SEQUENTIAL            SELEV
000600             STATUS         IS MD-EVENTS-STATUS.          SELEV
