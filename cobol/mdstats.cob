000100******************************************************            MDSTT
000200*                                                      *          MDSTT
000300*   WORKING STORAGE - PER-JOB STATISTICS RECORD         *         MDSTT
000400*     BUILT BY MDSTAT0, DISPLAYED AT EOJ BY MDMAIN0     *         MDSTT
000500*     IN ZZ900-DISPLAY-JOB-STATS.                       *         MDSTT
000600*                                                      *          MDSTT
000700******************************************************            MDSTT
000800*                                                                 MDSTT
000900*    13/10/25 VBC - CREATED.                                      MDSTT
001000*    26/11/25 VBC - CHEMICALS-FIRST-APPEARANCE LIST ADDED -       MDSTT
001100*                   NIGHT SHIFT WANTED TO SEE WHEN EACH NEW       MDSTT
001200*                   PRODUCT CAME ON THE LOCATION.                 MDSTT
001300*                                                                 MDSTT
001400 01  MD-JOB-STATS-RECORD.                                         MDSTT
001500     03  MDJ-JOB-ID                PIC X(8).                      MDSTT
001600     03  MDJ-REPORT-ROW-CNT        PIC 9(5)      COMP.            MDSTT
001700     03  MDJ-MIN-DATE              PIC X(10).                     MDSTT
001800     03  MDJ-MAX-DATE              PIC X(10).                     MDSTT
001900     03  MDJ-TOTAL-DAYS            PIC 9(4)      COMP.            MDSTT
002000     03  MDJ-MAX-MD-DEPTH          PIC S9(5)V9.                   MDSTT
002100     03  MDJ-MAX-TVD-DEPTH         PIC S9(5)V9.                   MDSTT
002200     03  MDJ-ENGINEER-CNT          PIC 9(3)      COMP.            MDSTT
002300     03  MDJ-ENGINEER-GRP          OCCURS 25                      MDSTT
002400                   INDEXED BY MDJ-ENG-IX.                         MDSTT
002500         05  MDJ-ENGINEER-NAME     PIC X(25).                     MDSTT
002600     03  MDJ-SAMPLE-CNT            PIC 9(5)      COMP.            MDSTT
002700     03  MDJ-EQUIP-DAY-CNT         PIC 9(4)      COMP.            MDSTT
002800     03  MDJ-CHEM-TRANS-CNT        PIC 9(5)      COMP.            MDSTT
002900     03  MDJ-DISTINCT-ITEM-CNT     PIC 9(3)      COMP.            MDSTT
003000     03  MDJ-MUD-TYPE              PIC X(12).                     MDSTT
003100     03  MDJ-FIRST-APPEAR-CNT      PIC 9(3)      COMP.            MDSTT
003200     03  MDJ-FIRST-APPEAR-GRP      OCCURS 60                      MDSTT
003300                   INDEXED BY MDJ-FA-IX.                          MDSTT
003400         05  MDJ-FA-ITEM-NAME      PIC X(40).                     MDSTT
003500         05  MDJ-FA-DATE           PIC X(10).                     MDSTT
003600         05  MDJ-FA-QUANTITY       PIC S9(6)V99.                  MDSTT
003700         05  MDJ-FA-UNITS          PIC X(10).                     MDSTT
003800         05  MDJ-FA-CATEGORY       PIC X(20).                     MDSTT
003900     03  FILLER                  PIC X(10).                       MDSTT
004000*                                                                 MDSTT
